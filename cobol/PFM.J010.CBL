000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. BATCH-CONTROL-DRIVER.
000120 AUTHOR. R FALCAO.
000130 INSTALLATION. HOUSEHOLD-LEDGER-SYSTEMS.
000140 DATE-WRITTEN. 10/13/1996.
000150 DATE-COMPILED.
000160 SECURITY. INTERNAL USE ONLY - PERSONAL FINANCE BATCH.
000170*
000180*    PFM.J010  BATCH-CONTROL-DRIVER
000190*    LAST STEP OF THE NIGHTLY RUN.  READS THE CONTROL-TOTAL
000200*    FILES LEFT BEHIND BY THE EARLIER STEPS -- CTLTOT01 FROM
000210*    THE BALANCE ROLLUP, NWTOT01 FROM THE NET WORTH CALCULATOR,
000220*    IMPCTL07 FROM THE IMPORT STEP, XFRCTL01 FROM THE TRANSFER
000230*    MATCHER AND BUDCTL01 FROM THE BUDGET EVALUATOR -- AND
000240*    PRINTS THE R00858 CONTROL REPORT, ONE SECTION PER STEP,
000250*    ENDING IN A GRAND-TOTALS FOOTER LINE.
000260*
000270*    CHANGE LOG
000280*    ----------
000290*01  10/13/1996  RFF  CR00450  ORIGINAL PROGRAM, BALANCE
000300*01                            SECTION ONLY.
000310*01  11/03/1998  RFF  CR00567  Y2K REVIEW -- RUN DATE ALREADY
000320*01                            CARRIES A FULL 4-DIGIT CCYY.
000330*01  05/17/1999  BLQ  CR00568  ADD NET-WORTH AND IMPORT/
000340*01                            TRANSFER SECTIONS.
000350*01  01/09/2001  BLQ  CR00655  ADD BUDGET SECTION AND THE
000360*01                            GRAND-TOTALS FOOTER LINE.
000370*01  09/07/2001  DKR  CR00659  2030 WAS GATED ON NW-IS-CURRENT
000380*01                            SO EVERY HISTORICAL SERIES ROW
000390*01                            PFM.J004 WROTE TO NWTOT01 WAS READ
000400*01                            AND THROWN AWAY -- THE SECTION
000410*01                            SHOWED ONLY THE "AS OF TODAY" LINE.
000420*01                            DROPPED THE GATE SO THE FULL
000430*01                            PER-DATE SERIES PRINTS, ENDING IN
000440*01                            THE CURRENT-POINT LINE AS BEFORE.
000450*
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM.
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520     SELECT CTLTOT ASSIGN TO CTLTOT01
000530         ORGANIZATION IS LINE SEQUENTIAL
000540         FILE STATUS IS WS-CTLTOT-STATUS.
000550     SELECT NWTOT ASSIGN TO NWTOT01
000560         ORGANIZATION IS LINE SEQUENTIAL
000570         FILE STATUS IS WS-NWTOT-STATUS.
000580     SELECT IMPCTL ASSIGN TO IMPCTL07
000590         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS IS WS-IMPCTL-STATUS.
000610     SELECT XFRCTL ASSIGN TO XFRCTL01
000620         ORGANIZATION IS LINE SEQUENTIAL
000630         FILE STATUS IS WS-XFRCTL-STATUS.
000640     SELECT BUDCTL ASSIGN TO BUDCTL01
000650         ORGANIZATION IS LINE SEQUENTIAL
000660         FILE STATUS IS WS-BUDCTL-STATUS.
000670     SELECT RPTFILE ASSIGN TO RPTFILE
000680         ORGANIZATION IS LINE SEQUENTIAL
000690         FILE STATUS IS WS-RPTFILE-STATUS.
000700 DATA DIVISION.
000710 FILE SECTION.
000720 FD  CTLTOT
000730     LABEL RECORDS ARE STANDARD.
000740 01  CTLTOT-BALANCE-RECORD.
000750     05  CT-ACCT-ID                 PIC X(8).
000760     05  CT-ACCT-NAME               PIC X(30).
000770     05  CT-OPEN-DATE               PIC 9(8).
000780     05  CT-OPEN-AMOUNT             PIC S9(15)V9(4).
000790     05  CT-CLOSE-DATE              PIC 9(8).
000800     05  CT-CLOSE-AMOUNT            PIC S9(15)V9(4).
000810     05  CT-DAY-COUNT               PIC 9(5).
000820     05  CT-CASH-IN-TOTAL           PIC S9(15)V9(4).
000830     05  CT-CASH-OUT-TOTAL          PIC S9(15)V9(4).
000840     05  CT-ADJ-TOTAL               PIC S9(15)V9(4).
000850     05  FILLER                     PIC X(20).
000860 FD  NWTOT
000870     LABEL RECORDS ARE STANDARD.
000880 01  NET-WORTH-POINT-RECORD.
000890     05  NW-USER-ID                 PIC X(8).
000900     05  NW-DATE                    PIC 9(8).
000910     05  NW-DATE-EDIT REDEFINES NW-DATE.
000920         10  NW-DATE-CCYY           PIC 9(4).
000930         10  NW-DATE-MM             PIC 9(2).
000940         10  NW-DATE-DD             PIC 9(2).
000950     05  NW-NET-WORTH-TOTAL         PIC S9(15)V9(4).
000960     05  NW-CHANGE-PERCENT          PIC S9(5)V99.
000970     05  NW-IS-CURRENT-SW           PIC X(1).
000980         88  NW-IS-CURRENT              VALUE 'Y'.
000990     05  FILLER                     PIC X(9).
001000 FD  IMPCTL
001010     LABEL RECORDS ARE STANDARD.
001020 01  IMPORT-CONTROL-RECORD.
001030     05  ICT-RECORD-CODE            PIC X(3).
001040         88  ICT-RECORD-IS-CONTROL      VALUE 'ICT'.
001050     05  ICT-TOTAL-ROWS             PIC 9(7).
001060     05  ICT-DUP-ROWS               PIC 9(7).
001070     05  ICT-ERROR-ROWS             PIC 9(7).
001080     05  ICT-IMPORTED-ROWS          PIC 9(7).
001090     05  ICT-BATCH-STATUS           PIC X(9).
001100     05  FILLER                     PIC X(20).
001110 FD  XFRCTL
001120     LABEL RECORDS ARE STANDARD.
001130 01  XFR-CONTROL-RECORD.
001140     05  XCT-RECORD-CODE            PIC X(3).
001150         88  XCT-RECORD-IS-CONTROL      VALUE 'XCT'.
001160     05  XCT-TRANSFERS-CREATED      PIC 9(9).
001170     05  FILLER                     PIC X(20).
001180 FD  BUDCTL
001190     LABEL RECORDS ARE STANDARD.
001200 01  BUDGET-CONTROL-RECORD.
001210     05  BGC-RECORD-TYPE-CDE        PIC X(2).
001220         88  BGC-RECORD-IS-HEADER       VALUE 'HH'.
001230         88  BGC-RECORD-IS-DETAIL       VALUE 'DD'.
001240         88  BGC-RECORD-IS-TRAILER      VALUE 'TT'.
001250     05  BGC-USER-ID                PIC X(8).
001260     05  DETAIL-TRANSMIT-AREA.
001270         10  BGC-CATEGORY-ID        PIC X(8).
001280         10  BGC-LINE-ACTUAL        PIC S9(15)V9(4).
001290         10  BGC-LINE-BUDGETED      PIC S9(15)V9(4).
001300         10  BGC-LINE-AVAILABLE     PIC S9(15)V9(4).
001310         10  BGC-LINE-PERCENT       PIC S9(3)V99.
001320         10  FILLER                 PIC X(30).
001330     05  TRAILER-TRANSMIT-AREA-2 REDEFINES DETAIL-TRANSMIT-AREA.
001340         10  BGC-BUDGETS-PROCESSED  PIC 9(9).
001350         10  BGC-LINES-WRITTEN      PIC 9(9).
001360         10  FILLER                 PIC X(82).
001370 FD  RPTFILE
001380     LABEL RECORDS ARE STANDARD.
001390 01  BATCH-CONTROL-REPORT-LINE.
001400     05  RPT-RECORD-TYPE-CDE        PIC X(1).
001410         88  RPT-RECORD-IS-HEADING      VALUE 'H'.
001420         88  RPT-RECORD-IS-DETAIL       VALUE 'D'.
001430     05  HEADER-LINE-AREA-1.
001440         10  RPT-RUN-DATE           PIC 9(8).
001450         10  RPT-RUN-DATE-EDIT REDEFINES RPT-RUN-DATE.
001460             15  RPT-RUN-DATE-CCYY  PIC 9(4).
001470             15  RPT-RUN-DATE-MM    PIC 9(2).
001480             15  RPT-RUN-DATE-DD    PIC 9(2).
001490         10  RPT-SECTION-TITLE      PIC X(40).
001500         10  FILLER                 PIC X(83).
001510     05  DETAIL-LINE-AREA-BALANCE REDEFINES HEADER-LINE-AREA-1.
001520         10  DLB-ACCT-ID            PIC X(8).
001530         10  DLB-ACCT-NAME          PIC X(30).
001540         10  DLB-OPEN-DATE          PIC 9(8).
001550         10  DLB-OPEN-AMOUNT        PIC -(14)9.99.
001560         10  DLB-CLOSE-DATE         PIC 9(8).
001570         10  DLB-CLOSE-AMOUNT       PIC -(14)9.99.
001580         10  DLB-DAY-COUNT          PIC ZZZ9.
001590         10  DLB-CASH-IN-TOTAL      PIC -(14)9.99.
001600         10  DLB-CASH-OUT-TOTAL     PIC -(14)9.99.
001610         10  DLB-ADJUSTMENT-TOTAL   PIC -(14)9.99.
001620     05  DETAIL-LINE-AREA-NETWORTH REDEFINES HEADER-LINE-AREA-1.
001630         10  DLN-AS-OF-DATE         PIC 9(8).
001640         10  DLN-NET-WORTH-TOTAL    PIC -(14)9.99.
001650         10  DLN-CHANGE-PERCENT     PIC -(3)9.99.
001660         10  FILLER                 PIC X(99).
001670     05  DETAIL-LINE-AREA-IMPXFR REDEFINES HEADER-LINE-AREA-1.
001680         10  DLI-ROWS-READ          PIC ZZZ,ZZ9.
001690         10  DLI-ROWS-IMPORTED      PIC ZZZ,ZZ9.
001700         10  DLI-ROWS-DUPLICATE     PIC ZZZ,ZZ9.
001710         10  DLI-ROWS-ERROR         PIC ZZZ,ZZ9.
001720         10  DLI-TRANSFERS-CREATED  PIC ZZZ,ZZ9.
001730         10  FILLER                 PIC X(103).
001740     05  DETAIL-LINE-AREA-BUDGET REDEFINES HEADER-LINE-AREA-1.
001750         10  DLBU-CATEGORY-ID       PIC X(8).
001760         10  DLBU-BUDGETED-AMOUNT   PIC -(14)9.99.
001770         10  DLBU-ACTUAL-AMOUNT     PIC -(14)9.99.
001780         10  DLBU-AVAILABLE-AMOUNT  PIC -(14)9.99.
001790         10  DLBU-PERCENT-SPENT     PIC -(3)9.99.
001800         10  FILLER                 PIC X(64).
001810     05  FOOTER-GRAND-TOTALS-AREA REDEFINES HEADER-LINE-AREA-1.
001820         10  FGT-BALANCE-RECS       PIC ZZZ,ZZ9.
001830         10  FGT-TRANSFER-RECS      PIC ZZZ,ZZ9.
001840         10  FGT-NEWTXN-RECS        PIC ZZZ,ZZ9.
001850         10  FILLER                 PIC X(110).
001860 WORKING-STORAGE SECTION.
001870 01  WS-FILE-STATUSES.
001880     05  WS-CTLTOT-STATUS           PIC X(2).
001890         88  WS-CTLTOT-OK               VALUE '00'.
001900         88  WS-CTLTOT-EOF              VALUE '10'.
001910     05  WS-NWTOT-STATUS            PIC X(2).
001920         88  WS-NWTOT-OK                VALUE '00'.
001930         88  WS-NWTOT-EOF               VALUE '10'.
001940     05  WS-IMPCTL-STATUS           PIC X(2).
001950         88  WS-IMPCTL-OK               VALUE '00'.
001960         88  WS-IMPCTL-EOF              VALUE '10'.
001970     05  WS-XFRCTL-STATUS           PIC X(2).
001980         88  WS-XFRCTL-OK               VALUE '00'.
001990         88  WS-XFRCTL-EOF              VALUE '10'.
002000     05  WS-BUDCTL-STATUS           PIC X(2).
002010         88  WS-BUDCTL-OK               VALUE '00'.
002020         88  WS-BUDCTL-EOF              VALUE '10'.
002030     05  WS-RPTFILE-STATUS          PIC X(2).
002040     05  FILLER                     PIC X(2).
002050*
002060     COPY PFM.WORKAREA.
002070*
002080 01  WS-TODAY-WORK.
002090     05  WS-TODAY-YYMMDD            PIC 9(6).
002100     05  WS-TODAY-YYMMDD-BRK REDEFINES WS-TODAY-YYMMDD.
002110         10  WS-TODAY-YY            PIC 9(2).
002120         10  WS-TODAY-MM            PIC 9(2).
002130         10  WS-TODAY-DD            PIC 9(2).
002140     05  WS-TODAY-CCYYMMDD          PIC 9(8).
002150     05  WS-TODAY-CCYYMMDD-BRK REDEFINES WS-TODAY-CCYYMMDD.
002160         10  WS-TODAY-CCYY          PIC 9(4).
002170         10  WS-TODAY-MM-DD         PIC 9(4).
002180     05  FILLER                     PIC X(6).
002190*
002200 01  WS-GRAND-TOTAL-COUNTERS.
002210     05  WS-BALANCE-RECS-CT         PIC 9(7) COMP.
002220     05  FILLER                     PIC X(4).
002230 PROCEDURE DIVISION.
002240*
002250 0000-MAINLINE.
002260     PERFORM 8200-GET-TODAY.
002270     MOVE ZERO TO WS-BALANCE-RECS-CT.
002280     OPEN OUTPUT RPTFILE.
002290     PERFORM 1000-PRINT-BALANCE-SECTION.
002300     PERFORM 2000-PRINT-NETWORTH-SECTION.
002310     PERFORM 3000-PRINT-BUDGET-SECTION.
002320     PERFORM 4000-PRINT-IMPXFR-SECTION.
002330     PERFORM 5000-PRINT-GRAND-TOTALS.
002340     CLOSE RPTFILE.
002350     STOP RUN.
002360*
002370*    ----------------------------------------------------
002380*    1000 SERIES -- BALANCE SECTION, ONE LINE PER ACCOUNT
002390*    FROM CTLTOT01 (PFM.J003 OUTPUT)
002400*    ----------------------------------------------------
002410 1000-PRINT-BALANCE-SECTION.
002420     PERFORM 1010-WRITE-BALANCE-HEADING.
002430     OPEN INPUT CTLTOT.
002440     PERFORM 1020-READ-CTLTOT.
002450     PERFORM 1030-WRITE-ONE-BALANCE-LINE
002460         UNTIL WS-CTLTOT-EOF.
002470     CLOSE CTLTOT.
002480 1000-PRINT-BALANCE-SECTION-EXIT.
002490     EXIT.
002500*
002510 1010-WRITE-BALANCE-HEADING.
002520     MOVE 'H' TO RPT-RECORD-TYPE-CDE.
002530     MOVE WS-TODAY-CCYYMMDD TO RPT-RUN-DATE.
002540     MOVE 'ACCOUNT BALANCE ROLLUP' TO RPT-SECTION-TITLE.
002550     WRITE BATCH-CONTROL-REPORT-LINE.
002560 1010-WRITE-BALANCE-HEADING-EXIT.
002570     EXIT.
002580*
002590 1020-READ-CTLTOT.
002600     READ CTLTOT
002610         AT END
002620             SET WS-CTLTOT-EOF TO TRUE
002630     END-READ.
002640 1020-READ-CTLTOT-EXIT.
002650     EXIT.
002660*
002670 1030-WRITE-ONE-BALANCE-LINE.
002680     MOVE 'D' TO RPT-RECORD-TYPE-CDE.
002690     MOVE CT-ACCT-ID TO DLB-ACCT-ID.
002700     MOVE CT-ACCT-NAME TO DLB-ACCT-NAME.
002710     MOVE CT-OPEN-DATE TO DLB-OPEN-DATE.
002720     MOVE CT-OPEN-AMOUNT TO DLB-OPEN-AMOUNT.
002730     MOVE CT-CLOSE-DATE TO DLB-CLOSE-DATE.
002740     MOVE CT-CLOSE-AMOUNT TO DLB-CLOSE-AMOUNT.
002750     MOVE CT-DAY-COUNT TO DLB-DAY-COUNT.
002760     MOVE CT-CASH-IN-TOTAL TO DLB-CASH-IN-TOTAL.
002770     MOVE CT-CASH-OUT-TOTAL TO DLB-CASH-OUT-TOTAL.
002780     MOVE CT-ADJ-TOTAL TO DLB-ADJUSTMENT-TOTAL.
002790     WRITE BATCH-CONTROL-REPORT-LINE.
002800     ADD 1 TO WS-BALANCE-RECS-CT.
002810     PERFORM 1020-READ-CTLTOT.
002820 1030-WRITE-ONE-BALANCE-LINE-EXIT.
002830     EXIT.
002840*
002850*    ----------------------------------------------------
002860*    2000 SERIES -- NET WORTH SECTION, ONE LINE PER DATE IN
002870*    THE USER'S SERIES, FROM NWTOT01 (PFM.J004 OUTPUT).  THE
002880*    LAST LINE PRINTED FOR A GIVEN USER IS THE NW-IS-CURRENT
002890*    "AS OF TODAY" ROW CARRYING THE PERIOD CHANGE PERCENT.
002900*    ----------------------------------------------------
002910 2000-PRINT-NETWORTH-SECTION.
002920     PERFORM 2010-WRITE-NETWORTH-HEADING.
002930     OPEN INPUT NWTOT.
002940     PERFORM 2020-READ-NWTOT.
002950     PERFORM 2030-WRITE-ONE-NETWORTH-LINE
002960         UNTIL WS-NWTOT-EOF.
002970     CLOSE NWTOT.
002980 2000-PRINT-NETWORTH-SECTION-EXIT.
002990     EXIT.
003000*
003010 2010-WRITE-NETWORTH-HEADING.
003020     MOVE 'H' TO RPT-RECORD-TYPE-CDE.
003030     MOVE WS-TODAY-CCYYMMDD TO RPT-RUN-DATE.
003040     MOVE 'NET WORTH VALUE SERIES' TO RPT-SECTION-TITLE.
003050     WRITE BATCH-CONTROL-REPORT-LINE.
003060 2010-WRITE-NETWORTH-HEADING-EXIT.
003070     EXIT.
003080*
003090 2020-READ-NWTOT.
003100     READ NWTOT
003110         AT END
003120             SET WS-NWTOT-EOF TO TRUE
003130     END-READ.
003140 2020-READ-NWTOT-EXIT.
003150     EXIT.
003160*
003170 2030-WRITE-ONE-NETWORTH-LINE.
003180     MOVE 'D' TO RPT-RECORD-TYPE-CDE.
003190     MOVE NW-DATE TO DLN-AS-OF-DATE.
003200     MOVE NW-NET-WORTH-TOTAL TO DLN-NET-WORTH-TOTAL.
003210     MOVE NW-CHANGE-PERCENT TO DLN-CHANGE-PERCENT.
003220     WRITE BATCH-CONTROL-REPORT-LINE.
003230     PERFORM 2020-READ-NWTOT.
003240 2030-WRITE-ONE-NETWORTH-LINE-EXIT.
003250     EXIT.
003260*
003270*    ----------------------------------------------------
003280*    3000 SERIES -- BUDGET SECTION, ONE LINE PER CATEGORY
003290*    FROM BUDCTL01 (PFM.J009 OUTPUT); HEADER (HH) AND
003300*    TRAILER (TT) ROWS ARE READ PAST AND NOT PRINTED
003310*    ----------------------------------------------------
003320 3000-PRINT-BUDGET-SECTION.
003330     PERFORM 3010-WRITE-BUDGET-HEADING.
003340     OPEN INPUT BUDCTL.
003350     PERFORM 3020-READ-BUDCTL.
003360     PERFORM 3030-WRITE-ONE-BUDGET-LINE
003370         UNTIL WS-BUDCTL-EOF.
003380     CLOSE BUDCTL.
003390 3000-PRINT-BUDGET-SECTION-EXIT.
003400     EXIT.
003410*
003420 3010-WRITE-BUDGET-HEADING.
003430     MOVE 'H' TO RPT-RECORD-TYPE-CDE.
003440     MOVE WS-TODAY-CCYYMMDD TO RPT-RUN-DATE.
003450     MOVE 'BUDGET EVALUATION BY CATEGORY' TO RPT-SECTION-TITLE.
003460     WRITE BATCH-CONTROL-REPORT-LINE.
003470 3010-WRITE-BUDGET-HEADING-EXIT.
003480     EXIT.
003490*
003500 3020-READ-BUDCTL.
003510     READ BUDCTL
003520         AT END
003530             SET WS-BUDCTL-EOF TO TRUE
003540     END-READ.
003550 3020-READ-BUDCTL-EXIT.
003560     EXIT.
003570*
003580 3030-WRITE-ONE-BUDGET-LINE.
003590     IF BGC-RECORD-IS-DETAIL
003600         MOVE 'D' TO RPT-RECORD-TYPE-CDE
003610         MOVE BGC-CATEGORY-ID TO DLBU-CATEGORY-ID
003620         MOVE BGC-LINE-BUDGETED TO DLBU-BUDGETED-AMOUNT
003630         MOVE BGC-LINE-ACTUAL TO DLBU-ACTUAL-AMOUNT
003640         MOVE BGC-LINE-AVAILABLE TO DLBU-AVAILABLE-AMOUNT
003650         MOVE BGC-LINE-PERCENT TO DLBU-PERCENT-SPENT
003660         WRITE BATCH-CONTROL-REPORT-LINE
003670     END-IF.
003680     PERFORM 3020-READ-BUDCTL.
003690 3030-WRITE-ONE-BUDGET-LINE-EXIT.
003700     EXIT.
003710*
003720*    ----------------------------------------------------
003730*    4000 SERIES -- IMPORT/TRANSFER SECTION.  IMPCTL07 AND
003740*    XFRCTL01 ARE EACH A SINGLE CONTROL RECORD, SO THE TWO
003750*    STEPS SHARE ONE PRINTED LINE.
003760*    ----------------------------------------------------
003770 4000-PRINT-IMPXFR-SECTION.
003780     PERFORM 4010-WRITE-IMPXFR-HEADING.
003790     OPEN INPUT IMPCTL.
003800     OPEN INPUT XFRCTL.
003810     MOVE ZERO TO ICT-TOTAL-ROWS ICT-IMPORTED-ROWS
003820         ICT-DUP-ROWS ICT-ERROR-ROWS.
003830     MOVE ZERO TO XCT-TRANSFERS-CREATED.
003840     PERFORM 4020-READ-IMPCTL.
003850     PERFORM 4030-READ-XFRCTL.
003860     MOVE 'D' TO RPT-RECORD-TYPE-CDE.
003870     MOVE ICT-TOTAL-ROWS TO DLI-ROWS-READ.
003880     MOVE ICT-IMPORTED-ROWS TO DLI-ROWS-IMPORTED.
003890     MOVE ICT-DUP-ROWS TO DLI-ROWS-DUPLICATE.
003900     MOVE ICT-ERROR-ROWS TO DLI-ROWS-ERROR.
003910     MOVE XCT-TRANSFERS-CREATED TO DLI-TRANSFERS-CREATED.
003920     WRITE BATCH-CONTROL-REPORT-LINE.
003930     CLOSE IMPCTL.
003940     CLOSE XFRCTL.
003950 4000-PRINT-IMPXFR-SECTION-EXIT.
003960     EXIT.
003970*
003980 4010-WRITE-IMPXFR-HEADING.
003990     MOVE 'H' TO RPT-RECORD-TYPE-CDE.
004000     MOVE WS-TODAY-CCYYMMDD TO RPT-RUN-DATE.
004010     MOVE 'IMPORT AND TRANSFER TOTALS' TO RPT-SECTION-TITLE.
004020     WRITE BATCH-CONTROL-REPORT-LINE.
004030 4010-WRITE-IMPXFR-HEADING-EXIT.
004040     EXIT.
004050*
004060 4020-READ-IMPCTL.
004070     READ IMPCTL
004080         AT END
004090             SET WS-IMPCTL-EOF TO TRUE
004100     END-READ.
004110 4020-READ-IMPCTL-EXIT.
004120     EXIT.
004130*
004140 4030-READ-XFRCTL.
004150     READ XFRCTL
004160         AT END
004170             SET WS-XFRCTL-EOF TO TRUE
004180     END-READ.
004190 4030-READ-XFRCTL-EXIT.
004200     EXIT.
004210*
004220*    ----------------------------------------------------
004230*    5000 SERIES -- GRAND-TOTALS FOOTER LINE
004240*    ----------------------------------------------------
004250 5000-PRINT-GRAND-TOTALS.
004260     MOVE 'H' TO RPT-RECORD-TYPE-CDE.
004270     MOVE WS-TODAY-CCYYMMDD TO RPT-RUN-DATE.
004280     MOVE 'RUN GRAND TOTALS' TO RPT-SECTION-TITLE.
004290     WRITE BATCH-CONTROL-REPORT-LINE.
004300     MOVE 'D' TO RPT-RECORD-TYPE-CDE.
004310     MOVE WS-BALANCE-RECS-CT TO FGT-BALANCE-RECS.
004320     MOVE XCT-TRANSFERS-CREATED TO FGT-TRANSFER-RECS.
004330     MOVE ICT-IMPORTED-ROWS TO FGT-NEWTXN-RECS.
004340     WRITE BATCH-CONTROL-REPORT-LINE.
004350 5000-PRINT-GRAND-TOTALS-EXIT.
004360     EXIT.
004370*
004380*    ----------------------------------------------------
004390*    8200 -- TODAY'S DATE FOR THE REPORT HEADINGS, CENTURY
004400*    WINDOWED THE SAME WAY AS THE OTHER BATCH STEPS.
004410*    ----------------------------------------------------
004420 8200-GET-TODAY.
004430     ACCEPT WS-TODAY-YYMMDD FROM DATE.
004440     IF WS-TODAY-YY < 50
004450         MOVE '20' TO WS-TODAY-CCYY (1:2)
004460     ELSE
004470         MOVE '19' TO WS-TODAY-CCYY (1:2)
004480     END-IF.
004490     MOVE WS-TODAY-YY TO WS-TODAY-CCYY (3:2)
004500     MOVE WS-TODAY-MM TO WS-TODAY-MM-DD (1:2)
004510     MOVE WS-TODAY-DD TO WS-TODAY-MM-DD (3:2)
004520 8200-GET-TODAY-EXIT.
004530     EXIT.

