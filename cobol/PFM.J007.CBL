000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. TRANSACTION-IMPORT.
000120 AUTHOR. M SANTORO.
000130 INSTALLATION. HOUSEHOLD-LEDGER-SYSTEMS.
000140 DATE-WRITTEN. 06/30/1995.
000150 DATE-COMPILED.
000160 SECURITY. INTERNAL USE ONLY - PERSONAL FINANCE BATCH.
000170*
000180*    PFM.J007  --  TRANSACTION IMPORT
000190*    POSTS A CUSTOMER-SUPPLIED STATEMENT FILE (IMP.TIP07 ROWS)
000200*    INTO THE TRANSACTS FILE.  EACH ROW'S DATE AND AMOUNT ARE
000210*    IN WHATEVER SHAPE THE BANK'S EXPORT LEFT THEM IN, SO THIS
000220*    JOB CLEANS AND PARSES THEM BEFORE POSTING.  ROWS THAT
000230*    ALREADY EXIST FOR THE OWNING ACCOUNT HOLDER ARE FLAGGED
000240*    DUPLICATE AND NOT POSTED A SECOND TIME.  A NEW CATEGORY IS
000250*    ADDED TO THE CATEGORIES FILE THE FIRST TIME A STATEMENT
000260*    ROW NAMES ONE WE DO NOT ALREADY HAVE ON FILE.
000270*
000280*    CHANGE LOG
000290*    ----------
000300*01  06/30/1995  MTS  CR00408  ORIGINAL PROGRAM.
000310*01  05/17/1999  BLQ  CR00645  ADD MULTI-FORMAT DATE PARSE -- THE
000320*01                            BANK EXPORT FORMAT VARIES BY BANK,
000330*01                            SO WE NO LONGER ASSUME ONE SHAPE.
000340*01  11/03/1998  MTS  CR00522  Y2K REVIEW -- PARSED DATE IS BUILT
000350*01                            WITH A FULL 4-DIGIT CCYY, NO CHANGE
000360*01  03/14/2001  BLQ  CR00643  ADD CATEGORY FIND-OR-CREATE SO AN
000370*01                            UNKNOWN STATEMENT CATEGORY GETS
000380*01                            A NEW CAT-ID, NOT BEING DROPPED.
000390*01  03/14/2001  BLQ  CR00644  ADD IMPCTL CONTROL TOTALS RECORD
000400*01                            FOR THE BATCH CONTROL REPORT.
000410*01  08/09/2001  DKR  CR00663  ADD TXO-TAGS AND ACTUALLY POST
000420*01                            IMP-TAGS INTO THE NEW TRANSACTION,
000430*01                            WHICH WAS PARSED AND CARRIED BUT
000440*01                            NEVER WRITTEN OUT.  SEE CR00664 ON
000450*01                            PFM.J008 FOR THE RULES-ENGINE HALF.
000460*
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM.
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     SELECT ACCOUNTS ASSIGN TO ACTMSTR
000540         ORGANIZATION IS LINE SEQUENTIAL
000550         FILE STATUS IS WS-ACTMSTR-STATUS.
000560     SELECT CATEGORIES ASSIGN TO CATMSTR
000570         ORGANIZATION IS LINE SEQUENTIAL
000580         FILE STATUS IS WS-CATMSTR-STATUS.
000590     SELECT CATOUT ASSIGN TO CATOUT7
000600         ORGANIZATION IS LINE SEQUENTIAL
000610         FILE STATUS IS WS-CATOUT-STATUS.
000620     SELECT TRANSACTS ASSIGN TO TRANSACT
000630         ORGANIZATION IS LINE SEQUENTIAL
000640         FILE STATUS IS WS-TRANSACT-STATUS.
000650     SELECT TRANSACTS-OUT ASSIGN TO TRNOUT07
000660         ORGANIZATION IS LINE SEQUENTIAL
000670         FILE STATUS IS WS-TRNOUT-STATUS.
000680     SELECT IMPORTIN ASSIGN TO IMPORTIN
000690         ORGANIZATION IS LINE SEQUENTIAL
000700         FILE STATUS IS WS-IMPORTIN-STATUS.
000710     SELECT IMPORTIN-OUT ASSIGN TO IMPTOUT
000720         ORGANIZATION IS LINE SEQUENTIAL
000730         FILE STATUS IS WS-IMPTOUT-STATUS.
000740     SELECT IMPCTL ASSIGN TO IMPCTL07
000750         ORGANIZATION IS LINE SEQUENTIAL
000760         FILE STATUS IS WS-IMPCTL-STATUS.
000770 DATA DIVISION.
000780 FILE SECTION.
000790 FD  ACCOUNTS
000800     LABEL RECORDS ARE STANDARD.
000810 01  ACCOUNT-MASTER-RECORD.
000820     05  ACT-RECORD-CODE            PIC X(3).
000830     05  ACT-ID                     PIC X(8).
000840     05  ACT-USER-ID                PIC X(8).
000850     05  ACT-CURRENCY               PIC X(3).
000860     05  FILLER                     PIC X(60).
000870 FD  CATEGORIES
000880     LABEL RECORDS ARE STANDARD.
000890 01  CATEGORY-MASTER-RECORD.
000900     05  CAT-RECORD-CODE            PIC X(3).
000910     05  CAT-ID                     PIC X(8).
000920     05  CAT-ID-SEGMENTS REDEFINES CAT-ID.
000930         10  CAT-ID-BRANCH          PIC X(3).
000940         10  CAT-ID-SERIAL          PIC X(5).
000950     05  CAT-USER-ID                PIC X(8).
000960     05  CAT-NAME                   PIC X(20).
000970     05  CAT-CLASS                  PIC X(7).
000980     05  CAT-PARENT-ID              PIC X(8).
000990     05  FILLER                     PIC X(35).
001000 FD  CATOUT
001010     LABEL RECORDS ARE STANDARD.
001020 01  CATEGORY-OUT-RECORD.
001030     05  CTO-RECORD-CODE            PIC X(3).
001040     05  CTO-ID                     PIC X(8).
001050     05  CTO-USER-ID                PIC X(8).
001060     05  CTO-NAME                   PIC X(20).
001070     05  CTO-CLASS                  PIC X(7).
001080     05  CTO-PARENT-ID              PIC X(8).
001090     05  FILLER                     PIC X(35).
001100 FD  TRANSACTS
001110     LABEL RECORDS ARE STANDARD.
001120 01  TRANSACTION-DETAIL-RECORD.
001130     05  TXN-RECORD-CODE            PIC X(3).
001140     05  TXN-ID                     PIC X(8).
001150     05  TXN-ID-SEGMENTS REDEFINES TXN-ID.
001160         10  TXN-ID-BRANCH          PIC X(3).
001170         10  TXN-ID-SERIAL          PIC X(5).
001180     05  TXN-ACCT-ID                PIC X(8).
001190     05  TXN-DATE                   PIC 9(8).
001200     05  TXN-AMOUNT                 PIC S9(15)V9(4).
001210     05  TXN-CURRENCY               PIC X(3).
001220     05  TXN-NAME                   PIC X(40).
001230     05  TXN-CATEGORY-ID            PIC X(8).
001240     05  TXN-MERCHANT-ID            PIC X(8).
001250     05  TXN-KIND                   PIC X(15).
001260     05  TXN-EXCLUDED               PIC X(1).
001270     05  TXN-INST-CUR               PIC 9(3).
001280     05  TXN-INST-TOT               PIC 9(3).
001290     05  TXN-ORIG-ID                PIC X(8).
001300     05  TXN-TAGS                   PIC X(40).
001310     05  FILLER                     PIC X(2).
001320 FD  TRANSACTS-OUT
001330     LABEL RECORDS ARE STANDARD.
001340 01  TXO-TRANSACTION-RECORD.
001350     05  TXO-RECORD-CODE            PIC X(3).
001360     05  TXO-ID                     PIC X(8).
001370     05  TXO-ACCT-ID                PIC X(8).
001380     05  TXO-DATE                   PIC 9(8).
001390     05  TXO-AMOUNT                 PIC S9(15)V9(4).
001400     05  TXO-CURRENCY               PIC X(3).
001410     05  TXO-NAME                   PIC X(40).
001420     05  TXO-CATEGORY-ID            PIC X(8).
001430     05  TXO-MERCHANT-ID            PIC X(8).
001440     05  TXO-KIND                   PIC X(15).
001450     05  TXO-EXCLUDED               PIC X(1).
001460     05  TXO-INST-CUR               PIC 9(3).
001470     05  TXO-INST-TOT               PIC 9(3).
001480     05  TXO-ORIG-ID                PIC X(8).
001490     05  TXO-TAGS                   PIC X(40).
001500     05  FILLER                     PIC X(2).
001510 FD  IMPORTIN
001520     LABEL RECORDS ARE STANDARD.
001530 01  IMPORT-ROW-RECORD.
001540     05  IMP-RECORD-CODE            PIC X(3).
001550     05  IMP-DATE                   PIC X(10).
001560     05  IMP-DATE-SLASH-EDIT REDEFINES IMP-DATE.
001570         10  IMP-DATE-PART-1        PIC X(4).
001580         10  FILLER                 PIC X(1).
001590         10  IMP-DATE-PART-2        PIC X(2).
001600         10  FILLER                 PIC X(1).
001610         10  IMP-DATE-PART-3        PIC X(2).
001620     05  IMP-AMOUNT                 PIC X(20).
001630     05  IMP-NAME                   PIC X(40).
001640     05  IMP-CURRENCY               PIC X(3).
001650     05  IMP-CATEGORY               PIC X(20).
001660     05  IMP-TAGS                   PIC X(40).
001670     05  IMP-NOTES                  PIC X(60).
001680     05  IMP-STATUS                 PIC X(10).
001690     05  IMP-ACCT-ID                PIC X(8).
001700     05  IMP-USER-ID                PIC X(8).
001710     05  FILLER                     PIC X(6).
001720 FD  IMPORTIN-OUT
001730     LABEL RECORDS ARE STANDARD.
001740 01  IMPORT-ROW-OUT-RECORD.
001750     05  IMO-RECORD-CODE            PIC X(3).
001760     05  IMO-DATE                   PIC X(10).
001770     05  IMO-AMOUNT                 PIC X(20).
001780     05  IMO-NAME                   PIC X(40).
001790     05  IMO-CURRENCY               PIC X(3).
001800     05  IMO-CATEGORY               PIC X(20).
001810     05  IMO-TAGS                   PIC X(40).
001820     05  IMO-NOTES                  PIC X(60).
001830     05  IMO-STATUS                 PIC X(10).
001840     05  IMO-ACCT-ID                PIC X(8).
001850     05  IMO-USER-ID                PIC X(8).
001860     05  FILLER                     PIC X(6).
001870 FD  IMPCTL
001880     LABEL RECORDS ARE STANDARD.
001890 01  IMPORT-CONTROL-RECORD.
001900     05  ICT-RECORD-CODE            PIC X(3).
001910         88  ICT-RECORD-IS-CONTROL      VALUE 'ICT'.
001920     05  ICT-TOTAL-ROWS             PIC 9(7).
001930     05  ICT-DUP-ROWS               PIC 9(7).
001940     05  ICT-ERROR-ROWS             PIC 9(7).
001950     05  ICT-IMPORTED-ROWS          PIC 9(7).
001960     05  ICT-BATCH-STATUS           PIC X(9).
001970         88  ICT-STATUS-COMPLETED       VALUE 'COMPLETED'.
001980         88  ICT-STATUS-FAILED          VALUE 'FAILED'.
001990     05  FILLER                     PIC X(20).
002000 WORKING-STORAGE SECTION.
002010 01  WS-FILE-STATUSES.
002020     05  WS-ACTMSTR-STATUS          PIC X(2).
002030         88  WS-ACCOUNTS-EOF            VALUE '10'.
002040     05  WS-CATMSTR-STATUS          PIC X(2).
002050         88  WS-CATEGORIES-EOF          VALUE '10'.
002060     05  WS-CATOUT-STATUS           PIC X(2).
002070     05  WS-TRANSACT-STATUS         PIC X(2).
002080         88  WS-TRANSACT-EOF            VALUE '10'.
002090     05  WS-TRNOUT-STATUS           PIC X(2).
002100     05  WS-IMPORTIN-STATUS         PIC X(2).
002110         88  WS-IMPORTIN-OK             VALUE '00'.
002120         88  WS-IMPORTIN-EOF            VALUE '10'.
002130     05  WS-IMPTOUT-STATUS          PIC X(2).
002140     05  WS-IMPCTL-STATUS           PIC X(2).
002150     05  FILLER                     PIC X(10).
002160 COPY PFM.WORKAREA.
002170 01  WS-ACCT-TABLE-AREA.
002180     05  WS-ACCT-ENTRY OCCURS 500 TIMES
002190             INDEXED BY WS-ACCT-NDX.
002200         10  ACE-ID                 PIC X(8).
002210         10  ACE-USER-ID            PIC X(8).
002220         10  ACE-CURRENCY           PIC X(3).
002230     05  FILLER                     PIC X(10).
002240 01  WS-ACCT-COUNT-AREA.
002250     05  WS-ACCT-COUNT              PIC 9(4) COMP.
002260     05  WS-ACCT-FOUND-SW           PIC X(1).
002270         88  WS-ACCT-WAS-FOUND          VALUE 'Y'.
002280     05  FILLER                     PIC X(10).
002290 01  WS-CAT-TABLE-AREA.
002300     05  WS-CAT-ENTRY OCCURS 300 TIMES
002310             INDEXED BY WS-CAT-NDX.
002320         10  CTE-ID                 PIC X(8).
002330         10  CTE-USER-ID            PIC X(8).
002340         10  CTE-NAME               PIC X(20).
002350         10  CTE-CLASS              PIC X(7).
002360         10  CTE-PARENT-ID          PIC X(8).
002370     05  FILLER                     PIC X(10).
002380 01  WS-CAT-COUNT-AREA.
002390     05  WS-CAT-COUNT               PIC 9(4) COMP.
002400     05  WS-CAT-FOUND-SW            PIC X(1).
002410         88  WS-CAT-FOUND               VALUE 'Y'.
002420     05  WS-NEXT-CAT-SERIAL         PIC 9(5) COMP.
002430     05  WS-CAT-SERIAL-NUM          PIC 9(5) COMP.
002440     05  FILLER                     PIC X(10).
002450 01  WS-TXN-TABLE-AREA.
002460     05  WS-TXN-ENTRY OCCURS 3000 TIMES
002470             INDEXED BY WS-TXN-NDX.
002480         10  TXE-ID                 PIC X(8).
002490         10  TXE-USER-ID            PIC X(8).
002500         10  TXE-ACCT-ID            PIC X(8).
002510         10  TXE-DATE               PIC 9(8).
002520         10  TXE-AMT-KEY            PIC X(20).
002530         10  TXE-NAME-KEY           PIC X(40).
002540     05  FILLER                     PIC X(10).
002550 01  WS-TXN-COUNT-AREA.
002560     05  WS-TXN-COUNT               PIC 9(5) COMP.
002570     05  WS-DUP-FOUND-SW            PIC X(1).
002580         88  WS-DUP-FOUND               VALUE 'Y'.
002590     05  WS-NEXT-TXN-SERIAL         PIC 9(5) COMP.
002600     05  WS-TXN-SERIAL-NUM          PIC 9(5) COMP.
002610     05  FILLER                     PIC X(10).
002620 01  WS-BATCH-TOTALS.
002630     05  WS-TOTAL-ROWS              PIC 9(7) COMP.
002640     05  WS-DUP-ROWS                PIC 9(7) COMP.
002650     05  WS-ERROR-ROWS              PIC 9(7) COMP.
002660     05  WS-IMPORTED-ROWS           PIC 9(7) COMP.
002670     05  FILLER                     PIC X(10).
002680 01  WS-RESOLVED-IDS.
002690     05  WS-RESOLVED-CAT-ID         PIC X(8).
002700     05  WS-NEW-TXN-ID              PIC X(8).
002710     05  WS-ACCT-MATCH-NDX          PIC 9(4) COMP.
002720     05  FILLER                     PIC X(10).
002730 01  WS-DATE-PARSE-WORK.
002740     05  WS-PARSED-DATE             PIC 9(8).
002750     05  WS-PARSED-DATE-BRK REDEFINES WS-PARSED-DATE.
002760         10  WS-PDATE-CCYY          PIC 9(4).
002770         10  WS-PDATE-MM            PIC 9(2).
002780         10  WS-PDATE-DD            PIC 9(2).
002790     05  WS-VDATE-CCYY              PIC 9(4).
002800     05  WS-VDATE-MM                PIC 9(2).
002810     05  WS-VDATE-DD                PIC 9(2).
002820     05  WS-VALID-DATE-SW           PIC X(1).
002830         88  WS-VALID-DATE              VALUE 'Y'.
002840     05  WS-DATE-OK-SW              PIC X(1).
002850         88  WS-DATE-OK                 VALUE 'Y'.
002860     05  WS-MAX-DAY                 PIC 9(2) COMP.
002870     05  FILLER                     PIC X(10).
002880 01  WS-LEAP-WORK.
002890     05  WS-LEAP-YEAR-SW            PIC X(1).
002900         88  WS-IS-LEAP-YEAR            VALUE 'Y'.
002910     05  WS-LEAP-Q                  PIC 9(4) COMP.
002920     05  WS-LEAP-R                  PIC 9(4) COMP.
002930     05  FILLER                     PIC X(10).
002940 01  WS-AMOUNT-PARSE-WORK.
002950     05  WS-PARSED-AMOUNT           PIC S9(15)V9(4).
002960     05  WS-PARSED-NAME             PIC X(40).
002970     05  WS-PARSED-CURRENCY         PIC X(3).
002980     05  WS-AMOUNT-OK-SW            PIC X(1).
002990         88  WS-AMOUNT-OK               VALUE 'Y'.
003000     05  WS-AMT-CLEAN               PIC X(20).
003010     05  WS-AMT-CLEAN-TBL REDEFINES WS-AMT-CLEAN.
003020         10  WS-AMT-CLEAN-CHAR OCCURS 20 TIMES
003030                 INDEXED BY WS-CLEAN-NDX
003040                 PIC X(1).
003050     05  WS-CLEAN-POS               PIC 9(2) COMP.
003060     05  WS-RAW-POS                 PIC 9(2) COMP.
003070     05  WS-SIGN-FACTOR             PIC S9(1) COMP.
003080     05  WS-INT-ACCUM               PIC S9(15) COMP.
003090     05  WS-FRAC-ACCUM              PIC 9(4) COMP.
003100     05  WS-FRAC-DIGITS             PIC 9(1) COMP.
003110     05  WS-DIGIT-VAL               PIC 9(1).
003120     05  WS-IN-FRACTION-SW          PIC X(1).
003130         88  WS-IN-FRACTION             VALUE 'Y'.
003140     05  FILLER                     PIC X(10).
003150 01  WS-KEYGEN-WORK.
003160     05  WS-KEYGEN-AMOUNT           PIC S9(15)V9(4).
003170     05  WS-KEYGEN-AMT-EDIT         PIC -(14)9.9999.
003180     05  WS-KEYGEN-AMT-EDIT-POS REDEFINES WS-KEYGEN-AMT-EDIT.
003190         10  WS-KEYGEN-SIGN-ZONE    PIC X(15).
003200         10  WS-KEYGEN-DOT          PIC X(1).
003210         10  WS-KEYGEN-FRAC         PIC X(4).
003220     05  WS-KEYGEN-AMT-KEY          PIC X(20).
003230     05  WS-KEYGEN-NAME             PIC X(40).
003240     05  WS-KEYGEN-NAME-KEY         PIC X(40).
003250     05  WS-FRAC-SCAN-POS           PIC 9(1) COMP.
003260     05  WS-STILL-STRIPPING-SW      PIC X(1).
003270         88  WS-STILL-STRIPPING         VALUE 'Y'.
003280     05  FILLER                     PIC X(10).
003290 PROCEDURE DIVISION.
003300 0000-MAINLINE.
003310     PERFORM 1000-LOAD-ACCOUNTS.
003320     PERFORM 1500-LOAD-CATEGORIES.
003330     PERFORM 2000-LOAD-EXISTING-TRANSACTS.
003340     MOVE ZERO TO WS-TOTAL-ROWS.
003350     MOVE ZERO TO WS-DUP-ROWS.
003360     MOVE ZERO TO WS-ERROR-ROWS.
003370     MOVE ZERO TO WS-IMPORTED-ROWS.
003380     OPEN INPUT IMPORTIN.
003390     IF WS-IMPORTIN-OK
003400         OPEN OUTPUT IMPORTIN-OUT
003410         OPEN OUTPUT CATOUT
003420         PERFORM 4000-COPY-CATEGORIES-OUT
003430         PERFORM 3000-READ-IMPORT-ROW
003440         PERFORM 3100-PROCESS-ONE-ROW THRU
003450                 3100-PROCESS-ONE-ROW-EXIT
003460             UNTIL WS-IMPORTIN-EOF
003470         CLOSE IMPORTIN
003480         CLOSE IMPORTIN-OUT
003490         CLOSE CATOUT
003500         SET ICT-STATUS-COMPLETED TO TRUE
003510     ELSE
003520         SET ICT-STATUS-FAILED TO TRUE
003530     END-IF.
003540     CLOSE TRANSACTS-OUT.
003550     PERFORM 6000-WRITE-CONTROL-TOTALS.
003560     STOP RUN.
003570 1000-LOAD-ACCOUNTS.
003580     MOVE ZERO TO WS-ACCT-COUNT.
003590     OPEN INPUT ACCOUNTS.
003600     PERFORM 1100-READ-ACCOUNT.
003610     PERFORM 1200-KEEP-ACCOUNT
003620         UNTIL WS-ACCOUNTS-EOF.
003630     CLOSE ACCOUNTS.
003640 1000-LOAD-ACCOUNTS-EXIT.
003650     EXIT.
003660 1100-READ-ACCOUNT.
003670     READ ACCOUNTS
003680         AT END
003690             SET WS-ACCOUNTS-EOF TO TRUE
003700     END-READ.
003710 1100-READ-ACCOUNT-EXIT.
003720     EXIT.
003730 1200-KEEP-ACCOUNT.
003740     IF WS-ACCT-COUNT < 500
003750         ADD 1 TO WS-ACCT-COUNT
003760         SET WS-ACCT-NDX TO WS-ACCT-COUNT
003770         MOVE ACT-ID TO ACE-ID (WS-ACCT-NDX)
003780         MOVE ACT-USER-ID TO ACE-USER-ID (WS-ACCT-NDX)
003790         MOVE ACT-CURRENCY TO ACE-CURRENCY (WS-ACCT-NDX)
003800     END-IF.
003810     PERFORM 1100-READ-ACCOUNT.
003820 1200-KEEP-ACCOUNT-EXIT.
003830     EXIT.
003840 1500-LOAD-CATEGORIES.
003850     MOVE ZERO TO WS-CAT-COUNT.
003860     MOVE ZERO TO WS-NEXT-CAT-SERIAL.
003870     OPEN INPUT CATEGORIES.
003880     PERFORM 1600-READ-CATEGORY.
003890     PERFORM 1700-KEEP-CATEGORY
003900         UNTIL WS-CATEGORIES-EOF.
003910     CLOSE CATEGORIES.
003920 1500-LOAD-CATEGORIES-EXIT.
003930     EXIT.
003940 1600-READ-CATEGORY.
003950     READ CATEGORIES
003960         AT END
003970             SET WS-CATEGORIES-EOF TO TRUE
003980     END-READ.
003990 1600-READ-CATEGORY-EXIT.
004000     EXIT.
004010 1700-KEEP-CATEGORY.
004020     IF WS-CAT-COUNT < 300
004030         ADD 1 TO WS-CAT-COUNT
004040         SET WS-CAT-NDX TO WS-CAT-COUNT
004050         MOVE CAT-ID TO CTE-ID (WS-CAT-NDX)
004060         MOVE CAT-USER-ID TO CTE-USER-ID (WS-CAT-NDX)
004070         MOVE CAT-NAME TO CTE-NAME (WS-CAT-NDX)
004080         MOVE CAT-CLASS TO CTE-CLASS (WS-CAT-NDX)
004090         MOVE CAT-PARENT-ID TO CTE-PARENT-ID (WS-CAT-NDX)
004100         IF CAT-ID-BRANCH = 'CAT'
004110             MOVE CAT-ID-SERIAL TO WS-CAT-SERIAL-NUM
004120             IF WS-CAT-SERIAL-NUM > WS-NEXT-CAT-SERIAL
004130                 MOVE WS-CAT-SERIAL-NUM TO
004140                     WS-NEXT-CAT-SERIAL
004150             END-IF
004160         END-IF
004170     END-IF.
004180     PERFORM 1600-READ-CATEGORY.
004190 1700-KEEP-CATEGORY-EXIT.
004200     EXIT.
004210 2000-LOAD-EXISTING-TRANSACTS.
004220     MOVE ZERO TO WS-TXN-COUNT.
004230     MOVE ZERO TO WS-NEXT-TXN-SERIAL.
004240     OPEN INPUT TRANSACTS.
004250     OPEN OUTPUT TRANSACTS-OUT.
004260     PERFORM 2100-READ-TRANSACT.
004270     PERFORM 2200-KEEP-TRANSACT
004280         UNTIL WS-TRANSACT-EOF.
004290     CLOSE TRANSACTS.
004300 2000-LOAD-EXISTING-TRANSACTS-EXIT.
004310     EXIT.
004320 2100-READ-TRANSACT.
004330     READ TRANSACTS
004340         AT END
004350             SET WS-TRANSACT-EOF TO TRUE
004360     END-READ.
004370 2100-READ-TRANSACT-EXIT.
004380     EXIT.
004390 2200-KEEP-TRANSACT.
004400     MOVE TRANSACTION-DETAIL-RECORD TO
004410         TXO-TRANSACTION-RECORD.
004420     WRITE TXO-TRANSACTION-RECORD.
004430     PERFORM 2210-FIND-ACCOUNT-FOR-TXN.
004440     IF WS-ACCT-WAS-FOUND
004450         IF WS-TXN-COUNT < 3000
004460             ADD 1 TO WS-TXN-COUNT
004470             SET WS-TXN-NDX TO WS-TXN-COUNT
004480             MOVE TXN-ID TO TXE-ID (WS-TXN-NDX)
004490             MOVE ACE-USER-ID (WS-ACCT-NDX) TO
004500                 TXE-USER-ID (WS-TXN-NDX)
004510             MOVE TXN-ACCT-ID TO TXE-ACCT-ID (WS-TXN-NDX)
004520             MOVE TXN-DATE TO TXE-DATE (WS-TXN-NDX)
004530             MOVE TXN-AMOUNT TO WS-KEYGEN-AMOUNT
004540             MOVE TXN-NAME TO WS-KEYGEN-NAME
004550             PERFORM 8300-BUILD-AMOUNT-KEY
004560             PERFORM 8400-BUILD-NAME-KEY
004570             MOVE WS-KEYGEN-AMT-KEY TO
004580                 TXE-AMT-KEY (WS-TXN-NDX)
004590             MOVE WS-KEYGEN-NAME-KEY TO
004600                 TXE-NAME-KEY (WS-TXN-NDX)
004610         END-IF
004620         IF TXN-ID-BRANCH = 'IMP'
004630             MOVE TXN-ID-SERIAL TO WS-TXN-SERIAL-NUM
004640             IF WS-TXN-SERIAL-NUM > WS-NEXT-TXN-SERIAL
004650                 MOVE WS-TXN-SERIAL-NUM TO
004660                     WS-NEXT-TXN-SERIAL
004670             END-IF
004680         END-IF
004690     END-IF.
004700     PERFORM 2100-READ-TRANSACT.
004710 2200-KEEP-TRANSACT-EXIT.
004720     EXIT.
004730 2210-FIND-ACCOUNT-FOR-TXN.
004740     MOVE 'N' TO WS-ACCT-FOUND-SW.
004750     SET WS-ACCT-NDX TO 1.
004760     PERFORM 2220-TEST-ONE-ACCOUNT THRU
004770             2220-TEST-ONE-ACCOUNT-EXIT
004780         UNTIL WS-ACCT-NDX > WS-ACCT-COUNT
004790         OR WS-ACCT-WAS-FOUND.
004800 2210-FIND-ACCOUNT-FOR-TXN-EXIT.
004810     EXIT.
004820 2220-TEST-ONE-ACCOUNT.
004830     IF ACE-ID (WS-ACCT-NDX) = TXN-ACCT-ID
004840         SET WS-ACCT-WAS-FOUND TO TRUE
004850     ELSE
004860         SET WS-ACCT-NDX UP BY 1
004870     END-IF.
004880 2220-TEST-ONE-ACCOUNT-EXIT.
004890     EXIT.
004900 3000-READ-IMPORT-ROW.
004910     READ IMPORTIN
004920         AT END
004930             SET WS-IMPORTIN-EOF TO TRUE
004940     END-READ.
004950 3000-READ-IMPORT-ROW-EXIT.
004960     EXIT.
004970 3100-PROCESS-ONE-ROW.
004980     ADD 1 TO WS-TOTAL-ROWS.
004990     MOVE IMPORT-ROW-RECORD TO IMPORT-ROW-OUT-RECORD.
005000     PERFORM 3200-VALIDATE-ACCOUNT.
005010     IF WS-ACCT-WAS-FOUND
005020         PERFORM 3300-PARSE-DATE
005030         PERFORM 3400-PARSE-AMOUNT
005040         IF WS-DATE-OK AND WS-AMOUNT-OK
005050             PERFORM 3500-DEFAULT-NAME-AND-CURRENCY
005060             PERFORM 3600-BUILD-ROW-KEY
005070             PERFORM 3700-CHECK-DUPLICATE
005080             IF WS-DUP-FOUND
005090                 MOVE 'DUPLICATE' TO IMO-STATUS
005100                 ADD 1 TO WS-DUP-ROWS
005110             ELSE
005120                 PERFORM 3800-POST-TRANSACTION
005130                 MOVE 'IMPORTED' TO IMO-STATUS
005140                 ADD 1 TO WS-IMPORTED-ROWS
005150             END-IF
005160         ELSE
005170             MOVE 'ERROR' TO IMO-STATUS
005180             ADD 1 TO WS-ERROR-ROWS
005190         END-IF
005200     ELSE
005210         MOVE 'ERROR' TO IMO-STATUS
005220         ADD 1 TO WS-ERROR-ROWS
005230     END-IF.
005240     WRITE IMPORT-ROW-OUT-RECORD.
005250     PERFORM 3000-READ-IMPORT-ROW.
005260 3100-PROCESS-ONE-ROW-EXIT.
005270     EXIT.
005280 3200-VALIDATE-ACCOUNT.
005290     MOVE 'N' TO WS-ACCT-FOUND-SW.
005300     SET WS-ACCT-NDX TO 1.
005310     PERFORM 3210-TEST-ONE-ACCOUNT-2 THRU
005320             3210-TEST-ONE-ACCOUNT-2-EXIT
005330         UNTIL WS-ACCT-NDX > WS-ACCT-COUNT
005340         OR WS-ACCT-WAS-FOUND.
005350 3200-VALIDATE-ACCOUNT-EXIT.
005360     EXIT.
005370 3210-TEST-ONE-ACCOUNT-2.
005380     IF ACE-ID (WS-ACCT-NDX) = IMP-ACCT-ID
005390         AND ACE-USER-ID (WS-ACCT-NDX) = IMP-USER-ID
005400         SET WS-ACCT-WAS-FOUND TO TRUE
005410     ELSE
005420         SET WS-ACCT-NDX UP BY 1
005430     END-IF.
005440 3210-TEST-ONE-ACCOUNT-2-EXIT.
005450     EXIT.
005460 3300-PARSE-DATE.
005470     MOVE 'N' TO WS-DATE-OK-SW.
005480     IF IMP-DATE NOT = SPACES
005490         IF IMP-DATE (5:1) = '-'
005500             PERFORM 3310-PARSE-ISO-DATE
005510         ELSE
005520             IF IMP-DATE (3:1) = '/' OR
005530                 IMP-DATE (3:1) = '-'
005540                 PERFORM 3320-PARSE-AMBIGUOUS-DATE
005550             END-IF
005560         END-IF
005570     END-IF.
005580 3300-PARSE-DATE-EXIT.
005590     EXIT.
005600 3310-PARSE-ISO-DATE.
005610     IF IMP-DATE-PART-1 IS NUMERIC AND
005620         IMP-DATE-PART-2 IS NUMERIC AND
005630         IMP-DATE-PART-3 IS NUMERIC
005640         MOVE IMP-DATE-PART-1 TO WS-VDATE-CCYY
005650         MOVE IMP-DATE-PART-2 TO WS-VDATE-MM
005660         MOVE IMP-DATE-PART-3 TO WS-VDATE-DD
005670         PERFORM 3350-VALIDATE-DATE-PARTS
005680         IF WS-VALID-DATE
005690             MOVE WS-VDATE-CCYY TO WS-PDATE-CCYY
005700             MOVE WS-VDATE-MM TO WS-PDATE-MM
005710             MOVE WS-VDATE-DD TO WS-PDATE-DD
005720             SET WS-DATE-OK TO TRUE
005730         END-IF
005740     END-IF.
005750 3310-PARSE-ISO-DATE-EXIT.
005760     EXIT.
005770 3320-PARSE-AMBIGUOUS-DATE.
005780     IF IMP-DATE (1:2) IS NUMERIC AND
005790         IMP-DATE (4:2) IS NUMERIC AND
005800         IMP-DATE (7:4) IS NUMERIC
005810         MOVE IMP-DATE (7:4) TO WS-VDATE-CCYY
005820         MOVE IMP-DATE (4:2) TO WS-VDATE-MM
005830         MOVE IMP-DATE (1:2) TO WS-VDATE-DD
005840         PERFORM 3350-VALIDATE-DATE-PARTS
005850         IF WS-VALID-DATE
005860             MOVE WS-VDATE-CCYY TO WS-PDATE-CCYY
005870             MOVE WS-VDATE-MM TO WS-PDATE-MM
005880             MOVE WS-VDATE-DD TO WS-PDATE-DD
005890             SET WS-DATE-OK TO TRUE
005900         ELSE
005910             MOVE IMP-DATE (1:2) TO WS-VDATE-MM
005920             MOVE IMP-DATE (4:2) TO WS-VDATE-DD
005930             PERFORM 3350-VALIDATE-DATE-PARTS
005940             IF WS-VALID-DATE
005950                 MOVE WS-VDATE-CCYY TO WS-PDATE-CCYY
005960                 MOVE WS-VDATE-MM TO WS-PDATE-MM
005970                 MOVE WS-VDATE-DD TO WS-PDATE-DD
005980                 SET WS-DATE-OK TO TRUE
005990             END-IF
006000         END-IF
006010     END-IF.
006020 3320-PARSE-AMBIGUOUS-DATE-EXIT.
006030     EXIT.
006040 3350-VALIDATE-DATE-PARTS.
006050     MOVE 'N' TO WS-VALID-DATE-SW.
006060     IF WS-VDATE-MM >= 1 AND WS-VDATE-MM <= 12
006070         MOVE WS-VDATE-CCYY TO WS-LEAP-Q
006080         PERFORM 8100-TEST-LEAP-YEAR
006090         MOVE WA-DAYS-IN-MONTH (WS-VDATE-MM) TO
006100             WS-MAX-DAY
006110         IF WS-VDATE-MM = 2 AND WS-IS-LEAP-YEAR
006120             ADD 1 TO WS-MAX-DAY
006130         END-IF
006140         IF WS-VDATE-DD >= 1 AND
006150             WS-VDATE-DD <= WS-MAX-DAY
006160             SET WS-VALID-DATE TO TRUE
006170         END-IF
006180     END-IF.
006190 3350-VALIDATE-DATE-PARTS-EXIT.
006200     EXIT.
006210 3400-PARSE-AMOUNT.
006220     MOVE 'N' TO WS-AMOUNT-OK-SW.
006230     PERFORM 3410-CLEAN-AMOUNT-TEXT.
006240     IF WS-CLEAN-POS > 0
006250         PERFORM 3420-CONVERT-AMOUNT-TEXT
006260         PERFORM 3430-SCALE-FRACTION
006270         COMPUTE WS-PARSED-AMOUNT ROUNDED =
006280             (WS-INT-ACCUM + (WS-FRAC-ACCUM / 10000))
006290                 * WS-SIGN-FACTOR
006300         SET WS-AMOUNT-OK TO TRUE
006310     END-IF.
006320 3400-PARSE-AMOUNT-EXIT.
006330     EXIT.
006340 3410-CLEAN-AMOUNT-TEXT.
006350     MOVE SPACES TO WS-AMT-CLEAN.
006360     MOVE ZERO TO WS-CLEAN-POS.
006370     PERFORM 3411-TEST-ONE-AMT-CHAR THRU
006380             3411-TEST-ONE-AMT-CHAR-EXIT
006390         VARYING WS-RAW-POS FROM 1 BY 1
006400         UNTIL WS-RAW-POS > 20.
006410 3410-CLEAN-AMOUNT-TEXT-EXIT.
006420     EXIT.
006430 3411-TEST-ONE-AMT-CHAR.
006440     IF IMP-AMOUNT (WS-RAW-POS:1) IS NUMERIC OR
006450         IMP-AMOUNT (WS-RAW-POS:1) = '.' OR
006460         IMP-AMOUNT (WS-RAW-POS:1) = '-'
006470         ADD 1 TO WS-CLEAN-POS
006480         SET WS-CLEAN-NDX TO WS-CLEAN-POS
006490         MOVE IMP-AMOUNT (WS-RAW-POS:1) TO
006500             WS-AMT-CLEAN-CHAR (WS-CLEAN-NDX)
006510     END-IF.
006520 3411-TEST-ONE-AMT-CHAR-EXIT.
006530     EXIT.
006540 3420-CONVERT-AMOUNT-TEXT.
006550     MOVE 1 TO WS-SIGN-FACTOR.
006560     MOVE ZERO TO WS-INT-ACCUM.
006570     MOVE ZERO TO WS-FRAC-ACCUM.
006580     MOVE ZERO TO WS-FRAC-DIGITS.
006590     MOVE 'N' TO WS-IN-FRACTION-SW.
006600     PERFORM 3421-CONVERT-ONE-CHAR THRU
006610             3421-CONVERT-ONE-CHAR-EXIT
006620         VARYING WS-CLEAN-NDX FROM 1 BY 1
006630         UNTIL WS-CLEAN-NDX > WS-CLEAN-POS.
006640 3420-CONVERT-AMOUNT-TEXT-EXIT.
006650     EXIT.
006660 3421-CONVERT-ONE-CHAR.
006670     IF WS-AMT-CLEAN-CHAR (WS-CLEAN-NDX) = '-'
006680         IF WS-CLEAN-NDX = 1
006690             MOVE -1 TO WS-SIGN-FACTOR
006700         END-IF
006710     ELSE
006720         IF WS-AMT-CLEAN-CHAR (WS-CLEAN-NDX) = '.'
006730             SET WS-IN-FRACTION TO TRUE
006740         ELSE
006750             MOVE WS-AMT-CLEAN-CHAR (WS-CLEAN-NDX) TO
006760                 WS-DIGIT-VAL
006770             IF WS-IN-FRACTION
006780                 IF WS-FRAC-DIGITS < 4
006790                     COMPUTE WS-FRAC-ACCUM =
006800                         WS-FRAC-ACCUM * 10 + WS-DIGIT-VAL
006810                     ADD 1 TO WS-FRAC-DIGITS
006820                 END-IF
006830             ELSE
006840                 COMPUTE WS-INT-ACCUM =
006850                     WS-INT-ACCUM * 10 + WS-DIGIT-VAL
006860             END-IF
006870         END-IF
006880     END-IF.
006890 3421-CONVERT-ONE-CHAR-EXIT.
006900     EXIT.
006910 3430-SCALE-FRACTION.
006920     IF WS-FRAC-DIGITS = 1
006930         MULTIPLY 1000 BY WS-FRAC-ACCUM
006940     ELSE
006950         IF WS-FRAC-DIGITS = 2
006960             MULTIPLY 100 BY WS-FRAC-ACCUM
006970         ELSE
006980             IF WS-FRAC-DIGITS = 3
006990                 MULTIPLY 10 BY WS-FRAC-ACCUM
007000             END-IF
007010         END-IF
007020     END-IF.
007030 3430-SCALE-FRACTION-EXIT.
007040     EXIT.
007050 3500-DEFAULT-NAME-AND-CURRENCY.
007060     IF IMP-NAME = SPACES
007070         MOVE 'Unknown Transaction' TO WS-PARSED-NAME
007080     ELSE
007090         MOVE IMP-NAME TO WS-PARSED-NAME
007100     END-IF.
007110     IF IMP-CURRENCY = SPACES
007120         MOVE ACE-CURRENCY (WS-ACCT-NDX) TO
007130             WS-PARSED-CURRENCY
007140     ELSE
007150         MOVE IMP-CURRENCY TO WS-PARSED-CURRENCY
007160     END-IF.
007170 3500-DEFAULT-NAME-AND-CURRENCY-EXIT.
007180     EXIT.
007190 3600-BUILD-ROW-KEY.
007200     MOVE WS-PARSED-AMOUNT TO WS-KEYGEN-AMOUNT.
007210     MOVE WS-PARSED-NAME TO WS-KEYGEN-NAME.
007220     PERFORM 8300-BUILD-AMOUNT-KEY.
007230     PERFORM 8400-BUILD-NAME-KEY.
007240 3600-BUILD-ROW-KEY-EXIT.
007250     EXIT.
007260 3700-CHECK-DUPLICATE.
007270     MOVE 'N' TO WS-DUP-FOUND-SW.
007280     IF WS-TXN-COUNT > 0
007290         PERFORM 3710-TEST-ONE-TXN-KEY THRU
007300                 3710-TEST-ONE-TXN-KEY-EXIT
007310             VARYING WS-TXN-NDX FROM 1 BY 1
007320             UNTIL WS-TXN-NDX > WS-TXN-COUNT
007330             OR WS-DUP-FOUND
007340     END-IF.
007350 3700-CHECK-DUPLICATE-EXIT.
007360     EXIT.
007370 3710-TEST-ONE-TXN-KEY.
007380     IF TXE-USER-ID (WS-TXN-NDX) = IMP-USER-ID
007390         AND TXE-DATE (WS-TXN-NDX) = WS-PARSED-DATE
007400         AND TXE-AMT-KEY (WS-TXN-NDX) =
007410             WS-KEYGEN-AMT-KEY
007420         AND TXE-NAME-KEY (WS-TXN-NDX) =
007430             WS-KEYGEN-NAME-KEY
007440         SET WS-DUP-FOUND TO TRUE
007450     END-IF.
007460 3710-TEST-ONE-TXN-KEY-EXIT.
007470     EXIT.
007480 3800-POST-TRANSACTION.
007490     PERFORM 3810-RESOLVE-CATEGORY.
007500     PERFORM 3820-MINT-TXN-ID.
007510     MOVE 'TXN' TO TXO-RECORD-CODE.
007520     MOVE WS-NEW-TXN-ID TO TXO-ID.
007530     MOVE IMP-ACCT-ID TO TXO-ACCT-ID.
007540     MOVE WS-PARSED-DATE TO TXO-DATE.
007550     MOVE WS-PARSED-AMOUNT TO TXO-AMOUNT.
007560     MOVE WS-PARSED-CURRENCY TO TXO-CURRENCY.
007570     MOVE WS-PARSED-NAME TO TXO-NAME.
007580     MOVE WS-RESOLVED-CAT-ID TO TXO-CATEGORY-ID.
007590     MOVE SPACES TO TXO-MERCHANT-ID.
007600     MOVE 'STANDARD' TO TXO-KIND.
007610     MOVE 'N' TO TXO-EXCLUDED.
007620     MOVE ZERO TO TXO-INST-CUR.
007630     MOVE ZERO TO TXO-INST-TOT.
007640     MOVE SPACES TO TXO-ORIG-ID.
007650     MOVE IMP-TAGS TO TXO-TAGS.
007660     WRITE TXO-TRANSACTION-RECORD.
007670     PERFORM 3830-ADD-KEY-TO-TABLE.
007680 3800-POST-TRANSACTION-EXIT.
007690     EXIT.
007700 3810-RESOLVE-CATEGORY.
007710     MOVE SPACES TO WS-RESOLVED-CAT-ID.
007720     IF IMP-CATEGORY NOT = SPACES
007730         MOVE 'N' TO WS-CAT-FOUND-SW
007740         IF WS-CAT-COUNT > 0
007750             PERFORM 3811-TEST-ONE-CATEGORY THRU
007760                     3811-TEST-ONE-CATEGORY-EXIT
007770                 VARYING WS-CAT-NDX FROM 1 BY 1
007780                 UNTIL WS-CAT-NDX > WS-CAT-COUNT
007790                 OR WS-CAT-FOUND
007800         END-IF
007810         IF WS-CAT-FOUND
007820             MOVE CTE-ID (WS-CAT-NDX) TO
007830                 WS-RESOLVED-CAT-ID
007840         ELSE
007850             PERFORM 3812-CREATE-CATEGORY
007860         END-IF
007870     END-IF.
007880 3810-RESOLVE-CATEGORY-EXIT.
007890     EXIT.
007900 3811-TEST-ONE-CATEGORY.
007910     IF CTE-USER-ID (WS-CAT-NDX) = IMP-USER-ID
007920         AND CTE-NAME (WS-CAT-NDX) = IMP-CATEGORY
007930         SET WS-CAT-FOUND TO TRUE
007940     END-IF.
007950 3811-TEST-ONE-CATEGORY-EXIT.
007960     EXIT.
007970 3812-CREATE-CATEGORY.
007980     ADD 1 TO WS-NEXT-CAT-SERIAL.
007990     STRING 'CAT' DELIMITED BY SIZE
008000         WS-NEXT-CAT-SERIAL DELIMITED BY SIZE
008010         INTO WS-RESOLVED-CAT-ID.
008020     IF WS-CAT-COUNT < 300
008030         ADD 1 TO WS-CAT-COUNT
008040         SET WS-CAT-NDX TO WS-CAT-COUNT
008050         MOVE WS-RESOLVED-CAT-ID TO CTE-ID (WS-CAT-NDX)
008060         MOVE IMP-USER-ID TO CTE-USER-ID (WS-CAT-NDX)
008070         MOVE IMP-CATEGORY TO CTE-NAME (WS-CAT-NDX)
008080         MOVE 'EXPENSE' TO CTE-CLASS (WS-CAT-NDX)
008090         MOVE SPACES TO CTE-PARENT-ID (WS-CAT-NDX)
008100     END-IF.
008110     MOVE 'CAT' TO CTO-RECORD-CODE.
008120     MOVE WS-RESOLVED-CAT-ID TO CTO-ID.
008130     MOVE IMP-USER-ID TO CTO-USER-ID.
008140     MOVE IMP-CATEGORY TO CTO-NAME.
008150     MOVE 'EXPENSE' TO CTO-CLASS.
008160     MOVE SPACES TO CTO-PARENT-ID.
008170     WRITE CATEGORY-OUT-RECORD.
008180 3812-CREATE-CATEGORY-EXIT.
008190     EXIT.
008200 3820-MINT-TXN-ID.
008210     ADD 1 TO WS-NEXT-TXN-SERIAL.
008220     STRING 'IMP' DELIMITED BY SIZE
008230         WS-NEXT-TXN-SERIAL DELIMITED BY SIZE
008240         INTO WS-NEW-TXN-ID.
008250 3820-MINT-TXN-ID-EXIT.
008260     EXIT.
008270 3830-ADD-KEY-TO-TABLE.
008280     IF WS-TXN-COUNT < 3000
008290         ADD 1 TO WS-TXN-COUNT
008300         SET WS-TXN-NDX TO WS-TXN-COUNT
008310         MOVE WS-NEW-TXN-ID TO TXE-ID (WS-TXN-NDX)
008320         MOVE IMP-USER-ID TO TXE-USER-ID (WS-TXN-NDX)
008330         MOVE IMP-ACCT-ID TO TXE-ACCT-ID (WS-TXN-NDX)
008340         MOVE WS-PARSED-DATE TO TXE-DATE (WS-TXN-NDX)
008350         MOVE WS-KEYGEN-AMT-KEY TO
008360             TXE-AMT-KEY (WS-TXN-NDX)
008370         MOVE WS-KEYGEN-NAME-KEY TO
008380             TXE-NAME-KEY (WS-TXN-NDX)
008390     END-IF.
008400 3830-ADD-KEY-TO-TABLE-EXIT.
008410     EXIT.
008420 4000-COPY-CATEGORIES-OUT.
008430     IF WS-CAT-COUNT > 0
008440         PERFORM 4100-WRITE-ONE-CATEGORY THRU
008450                 4100-WRITE-ONE-CATEGORY-EXIT
008460             VARYING WS-CAT-NDX FROM 1 BY 1
008470             UNTIL WS-CAT-NDX > WS-CAT-COUNT
008480     END-IF.
008490 4000-COPY-CATEGORIES-OUT-EXIT.
008500     EXIT.
008510 4100-WRITE-ONE-CATEGORY.
008520     MOVE 'CAT' TO CTO-RECORD-CODE.
008530     MOVE CTE-ID (WS-CAT-NDX) TO CTO-ID.
008540     MOVE CTE-USER-ID (WS-CAT-NDX) TO CTO-USER-ID.
008550     MOVE CTE-NAME (WS-CAT-NDX) TO CTO-NAME.
008560     MOVE CTE-CLASS (WS-CAT-NDX) TO CTO-CLASS.
008570     MOVE CTE-PARENT-ID (WS-CAT-NDX) TO CTO-PARENT-ID.
008580     WRITE CATEGORY-OUT-RECORD.
008590 4100-WRITE-ONE-CATEGORY-EXIT.
008600     EXIT.
008610 6000-WRITE-CONTROL-TOTALS.
008620     OPEN OUTPUT IMPCTL.
008630     MOVE 'ICT' TO ICT-RECORD-CODE.
008640     MOVE WS-TOTAL-ROWS TO ICT-TOTAL-ROWS.
008650     MOVE WS-DUP-ROWS TO ICT-DUP-ROWS.
008660     MOVE WS-ERROR-ROWS TO ICT-ERROR-ROWS.
008670     MOVE WS-IMPORTED-ROWS TO ICT-IMPORTED-ROWS.
008680     WRITE IMPORT-CONTROL-RECORD.
008690     CLOSE IMPCTL.
008700 6000-WRITE-CONTROL-TOTALS-EXIT.
008710     EXIT.
008720 8100-TEST-LEAP-YEAR.
008730     MOVE 'N' TO WS-LEAP-YEAR-SW.
008740     MOVE WS-VDATE-CCYY TO WS-LEAP-Q.
008750     DIVIDE 4 INTO WS-LEAP-Q GIVING WS-LEAP-Q
008760         REMAINDER WS-LEAP-R.
008770     IF WS-LEAP-R = 0
008780         SET WS-IS-LEAP-YEAR TO TRUE
008790         MOVE WS-VDATE-CCYY TO WS-LEAP-Q
008800         DIVIDE 100 INTO WS-LEAP-Q GIVING WS-LEAP-Q
008810             REMAINDER WS-LEAP-R
008820         IF WS-LEAP-R = 0
008830             MOVE 'N' TO WS-LEAP-YEAR-SW
008840             MOVE WS-VDATE-CCYY TO WS-LEAP-Q
008850             DIVIDE 400 INTO WS-LEAP-Q GIVING WS-LEAP-Q
008860                 REMAINDER WS-LEAP-R
008870             IF WS-LEAP-R = 0
008880                 SET WS-IS-LEAP-YEAR TO TRUE
008890             END-IF
008900         END-IF
008910     END-IF.
008920 8100-TEST-LEAP-YEAR-EXIT.
008930     EXIT.
008940 8300-BUILD-AMOUNT-KEY.
008950     MOVE WS-KEYGEN-AMOUNT TO WS-KEYGEN-AMT-EDIT.
008960     SET WS-STILL-STRIPPING TO TRUE.
008970     PERFORM 8310-STRIP-ONE-FRAC-DIGIT THRU
008980             8310-STRIP-ONE-FRAC-DIGIT-EXIT
008990         VARYING WS-FRAC-SCAN-POS FROM 4 BY -1
009000         UNTIL WS-FRAC-SCAN-POS < 1
009010         OR NOT WS-STILL-STRIPPING.
009020     IF WS-KEYGEN-FRAC = SPACES
009030         MOVE SPACE TO WS-KEYGEN-DOT
009040     END-IF.
009050     MOVE WS-KEYGEN-AMT-EDIT TO WS-KEYGEN-AMT-KEY.
009060 8300-BUILD-AMOUNT-KEY-EXIT.
009070     EXIT.
009080 8310-STRIP-ONE-FRAC-DIGIT.
009090     IF WS-KEYGEN-FRAC (WS-FRAC-SCAN-POS:1) = '0'
009100         MOVE SPACE TO
009110             WS-KEYGEN-FRAC (WS-FRAC-SCAN-POS:1)
009120     ELSE
009130         MOVE 'N' TO WS-STILL-STRIPPING-SW
009140     END-IF.
009150 8310-STRIP-ONE-FRAC-DIGIT-EXIT.
009160     EXIT.
009170 8400-BUILD-NAME-KEY.
009180     MOVE WS-KEYGEN-NAME TO WS-KEYGEN-NAME-KEY.
009190     INSPECT WS-KEYGEN-NAME-KEY CONVERTING
009200         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
009210         'abcdefghijklmnopqrstuvwxyz'.
009220 8400-BUILD-NAME-KEY-EXIT.
009230     EXIT.


