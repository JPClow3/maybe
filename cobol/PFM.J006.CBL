000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. TRANSFER-MATCHER.
000120 AUTHOR. M SANTORO.
000130 INSTALLATION. HOUSEHOLD-LEDGER-SYSTEMS.
000140 DATE-WRITTEN. 09/22/1992.
000150 DATE-COMPILED.
000160 SECURITY. INTERNAL USE ONLY - PERSONAL FINANCE BATCH.
000170*
000180*    PFM.J006  TRANSFER-MATCHER
000190*    PAIRS AN UNMATCHED INFLOW ON ONE ACCOUNT WITH AN
000200*    UNMATCHED OUTFLOW ON ANOTHER ACCOUNT OF THE SAME
000210*    HOUSEHOLD, DATED WITHIN 4 DAYS EITHER WAY, WHOSE
000220*    AMOUNTS AGREE (SAME CURRENCY EXACTLY, CROSS CURRENCY
000230*    WITHIN 5 PERCENT AFTER CONVERSION).  A MATCHED PAIR IS
000240*    RECORDED ON THE TRANSFER FILE AND BOTH LEGS ARE TAKEN
000250*    OUT OF STANDARD-KIND CIRCULATION SO A LATER RUN OF THIS
000260*    JOB WILL NOT OFFER THEM AGAIN.
000270*
000280*    CHANGE LOG
000290*    ----------
000300*01  09/22/1992  RFF  CR00204  ORIGINAL PROGRAM.
000310*01  05/17/1999  BLQ  CR00565  ADD CROSS-CURRENCY MATCH VIA
000320*01                            THE RATE CONVERTER (PFM.J001).
000330*01  01/09/2001  BLQ  CR00634  FULL GREGORIAN LEAP TEST IN THE
000340*01                            4-DAY WINDOW BUILDER.
000350*01  03/14/2001  BLQ  CR00640  WRITE XFRCTL SO THE REPORT
000360*01                            WRITER CAN SHOW HOW MANY
000370*01                            TRANSFERS THIS RUN CREATED.
000380*01  08/09/2001  DKR  CR00662  ADD TXN-TAGS/TXO-TAGS TO THE FD SO
000390*01                            TAGS SURVIVE A MATCHER PASS OVER
000400*01                            THE TRANSACTION FILE.
000410*
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM.
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480     SELECT ACCOUNTS ASSIGN TO ACTMSTR
000490         ORGANIZATION IS LINE SEQUENTIAL
000500         FILE STATUS IS WS-ACTMSTR-STATUS.
000510     SELECT TRANSACTS ASSIGN TO TRANSACT
000520         ORGANIZATION IS LINE SEQUENTIAL
000530         FILE STATUS IS WS-TRANSACT-STATUS.
000540     SELECT TRANSACTS-OUT ASSIGN TO TRNOUT06
000550         ORGANIZATION IS LINE SEQUENTIAL
000560         FILE STATUS IS WS-TRNOUT-STATUS.
000570     SELECT TRANSFERS ASSIGN TO XFERFILE
000580         ORGANIZATION IS LINE SEQUENTIAL
000590         FILE STATUS IS WS-XFERFILE-STATUS.
000600     SELECT XFRCTL ASSIGN TO XFRCTL01
000610         ORGANIZATION IS LINE SEQUENTIAL
000620         FILE STATUS IS WS-XFRCTL-STATUS.
000630 DATA DIVISION.
000640 FILE SECTION.
000650 FD  ACCOUNTS
000660     LABEL RECORDS ARE STANDARD.
000670 01  ACCOUNT-MASTER-RECORD.
000680     05  ACT-RECORD-CODE            PIC X(3).
000690     05  ACT-ID                     PIC X(8).
000700     05  ACT-USER-ID                PIC X(8).
000710     05  ACT-NAME                   PIC X(30).
000720     05  ACT-TYPE                   PIC X(15).
000730         88  ACT-TYPE-LOAN              VALUE 'LOAN'.
000740         88  ACT-TYPE-CREDIT-CARD       VALUE 'CREDIT-CARD'.
000750     05  ACT-STATUS                 PIC X(10).
000760         88  ACT-STATUS-ACTIVE          VALUE 'ACTIVE'.
000770     05  ACT-BALANCE                PIC S9(15)V9(4).
000780     05  ACT-CASH-BALANCE           PIC S9(15)V9(4).
000790     05  ACT-CURRENCY               PIC X(3).
000800     05  ACT-CLASSIFICATION         PIC X(9).
000810     05  FILLER                     PIC X(45).
000820 FD  TRANSACTS
000830     LABEL RECORDS ARE STANDARD.
000840 01  TRANSACTION-DETAIL-RECORD.
000850     05  TXN-RECORD-CODE            PIC X(3).
000860     05  TXN-ID                     PIC X(8).
000870     05  TXN-ACCT-ID                PIC X(8).
000880     05  TXN-DATE                   PIC 9(8).
000890     05  TXN-AMOUNT                 PIC S9(15)V9(4).
000900     05  TXN-AMOUNT-UNSIGNED REDEFINES TXN-AMOUNT.
000910         10  TXN-AMOUNT-MAGNITUDE   PIC 9(15)V9(4).
000920     05  TXN-CURRENCY               PIC X(3).
000930     05  TXN-NAME                   PIC X(40).
000940     05  TXN-CATEGORY-ID            PIC X(8).
000950     05  TXN-MERCHANT-ID            PIC X(8).
000960     05  TXN-KIND                   PIC X(15).
000970         88  TXN-KIND-STANDARD          VALUE 'STANDARD'.
000980     05  TXN-EXCLUDED               PIC X(1).
000990         88  TXN-IS-INCLUDED            VALUE 'N'.
001000     05  TXN-INST-CUR               PIC 9(3).
001010     05  TXN-INST-TOT               PIC 9(3).
001020     05  TXN-ORIG-ID                PIC X(8).
001030     05  TXN-TAGS                   PIC X(40).
001040     05  FILLER                     PIC X(2).
001050 FD  TRANSACTS-OUT
001060     LABEL RECORDS ARE STANDARD.
001070 01  TXO-TRANSACTION-RECORD.
001080     05  TXO-RECORD-CODE            PIC X(3).
001090     05  TXO-ID                     PIC X(8).
001100     05  TXO-ACCT-ID                PIC X(8).
001110     05  TXO-DATE                   PIC 9(8).
001120     05  TXO-AMOUNT                 PIC S9(15)V9(4).
001130     05  TXO-CURRENCY               PIC X(3).
001140     05  TXO-NAME                   PIC X(40).
001150     05  TXO-CATEGORY-ID            PIC X(8).
001160     05  TXO-MERCHANT-ID            PIC X(8).
001170     05  TXO-KIND                   PIC X(15).
001180     05  TXO-EXCLUDED               PIC X(1).
001190     05  TXO-INST-CUR               PIC 9(3).
001200     05  TXO-INST-TOT               PIC 9(3).
001210     05  TXO-ORIG-ID                PIC X(8).
001220     05  TXO-TAGS                   PIC X(40).
001230     05  FILLER                     PIC X(2).
001240 FD  TRANSFERS
001250     LABEL RECORDS ARE STANDARD.
001260 01  TRANSFER-MATCH-RECORD.
001270     05  XFR-RECORD-CODE            PIC X(3).
001280     05  XFR-LEGS.
001290         10  XFR-INFLOW-TXN         PIC X(8).
001300         10  XFR-OUTFLOW-TXN        PIC X(8).
001310     05  XFR-LEG-PAIR-KEY REDEFINES XFR-LEGS
001320                                    PIC X(16).
001330     05  XFR-STATUS                 PIC X(10).
001340     05  FILLER                     PIC X(41).
001350 FD  XFRCTL
001360     LABEL RECORDS ARE STANDARD.
001370 01  XFR-CONTROL-RECORD.
001380     05  XCT-RECORD-CODE            PIC X(3).
001390         88  XCT-RECORD-IS-CONTROL      VALUE 'XCT'.
001400     05  XCT-TRANSFERS-CREATED      PIC 9(9).
001410     05  FILLER                     PIC X(20).
001420 WORKING-STORAGE SECTION.
001430 01  WS-FILE-STATUSES.
001440     05  WS-ACTMSTR-STATUS          PIC X(2).
001450         88  WS-ACTMSTR-OK              VALUE '00'.
001460         88  WS-ACTMSTR-EOF              VALUE '10'.
001470     05  WS-TRANSACT-STATUS         PIC X(2).
001480         88  WS-TRANSACT-OK             VALUE '00'.
001490         88  WS-TRANSACT-EOF             VALUE '10'.
001500     05  WS-TRNOUT-STATUS           PIC X(2).
001510     05  WS-XFERFILE-STATUS         PIC X(2).
001520     05  WS-XFRCTL-STATUS           PIC X(2).
001530     05  FILLER                     PIC X(2).
001540*
001550     COPY PFM.WORKAREA.
001560*
001570 01  WS-ACCT-TABLE-AREA.
001580     05  WS-ACCT-ENTRY OCCURS 500 TIMES
001590             INDEXED BY WS-ACCT-NDX.
001600         10  ACE-ID                 PIC X(8).
001610         10  ACE-USER-ID            PIC X(8).
001620         10  ACE-ACTIVE-SW          PIC X(1).
001630             88  ACE-IS-ACTIVE          VALUE 'Y'.
001640         10  ACE-TYPE-CODE          PIC X(1).
001650     05  FILLER                     PIC X(1).
001660 01  WS-ACCT-COUNT-AREA.
001670     05  WS-ACCT-COUNT              PIC 9(4) COMP.
001680     05  WS-ACCT-FOUND-SW           PIC X(1).
001690         88  WS-ACCT-WAS-FOUND          VALUE 'Y'.
001700     05  FILLER                     PIC X(5).
001710*
001720 01  WS-CAND-TABLE-AREA.
001730     05  WS-CAND-ENTRY OCCURS 2000 TIMES
001740             INDEXED BY WS-INFLOW-NDX WS-OUTFLOW-NDX
001750                        WS-REWRITE-NDX.
001760         10  CAND-TXN-ID            PIC X(8).
001770         10  CAND-ACCT-ID           PIC X(8).
001780         10  CAND-USER-ID           PIC X(8).
001790         10  CAND-DATE              PIC 9(8).
001800         10  CAND-AMOUNT            PIC S9(15)V9(4).
001810         10  CAND-AMOUNT-UNSIGNED REDEFINES CAND-AMOUNT.
001820             15  CAND-MAGNITUDE     PIC 9(15)V9(4).
001830         10  CAND-CURRENCY          PIC X(3).
001840         10  CAND-USED-SW           PIC X(1).
001850             88  CAND-IS-USED           VALUE 'Y'.
001860         10  CAND-NEW-KIND          PIC X(15).
001870     05  FILLER                     PIC X(1).
001880 01  WS-CAND-COUNT-AREA.
001890     05  WS-CAND-COUNT              PIC 9(4) COMP.
001900     05  WS-CAND-FOUND-SW           PIC X(1).
001910         88  WS-CAND-FOUND              VALUE 'Y'.
001920     05  FILLER                     PIC X(3).
001930*
001940 01  WS-MATCH-WORK.
001950     05  WS-MATCH-FOUND-SW          PIC X(1).
001960         88  WS-MATCH-FOUND             VALUE 'Y'.
001970     05  WS-DATE-IN-WINDOW-SW       PIC X(1).
001980         88  WS-DATE-IN-WINDOW          VALUE 'Y'.
001990     05  WS-AMOUNT-MATCHES-SW       PIC X(1).
002000         88  WS-AMOUNT-MATCHES          VALUE 'Y'.
002010     05  WS-MATCH-RATIO             PIC S9V9(4).
002020     05  WS-TRANSFERS-CREATED       PIC 9(5) COMP.
002030     05  FILLER                     PIC X(4).
002040*
002050 01  WS-DATE-MATH-WORK.
002060     05  WS-STEP-DATE               PIC 9(8).
002070     05  WS-STEP-DATE-BRK REDEFINES WS-STEP-DATE.
002080         10  WS-STEP-CCYY           PIC 9(4).
002090         10  WS-STEP-MM             PIC 9(2).
002100         10  WS-STEP-DD             PIC 9(2).
002110     05  WS-WINDOW-DATE PIC 9(8) OCCURS 9 TIMES
002120             INDEXED BY WS-WIN-NDX.
002130     05  WS-MAX-DAY                 PIC 9(2) COMP.
002140     05  FILLER                     PIC X(4).
002150*
002160 01  WS-LEAP-WORK.
002170     05  WS-LEAP-YEAR-SW            PIC X(1).
002180         88  WS-IS-LEAP-YEAR            VALUE 'Y'.
002190     05  WS-LEAP-Q                  PIC 9(4) COMP.
002200     05  WS-LEAP-R                  PIC 9(4) COMP.
002210     05  FILLER                     PIC X(3).
002220*
002230 01  LK-MONEY-PARMS.
002240     05  LK-FUNCTION-CODE           PIC X(1).
002250         88  LK-FUNC-IS-CONVERT         VALUE 'C'.
002260         88  LK-FUNC-IS-FORMAT          VALUE 'F'.
002270     05  LK-FROM-CURRENCY           PIC X(3).
002280     05  LK-TO-CURRENCY             PIC X(3).
002290     05  LK-RATE-DATE               PIC 9(8).
002300     05  LK-AMOUNT-IN               PIC S9(15)V9(4).
002310     05  LK-FALLBACK-RATE           PIC 9(13)V9(6).
002320     05  LK-AMOUNT-OUT              PIC S9(15)V9(4).
002330     05  LK-DISPLAY-OUT             PIC X(24).
002340     05  LK-RETURN-CODE             PIC 9(2).
002350         88  LK-RETURN-IS-OK            VALUE 0.
002360         88  LK-RETURN-IS-ERROR         VALUE 90.
002370 PROCEDURE DIVISION.
002380*
002390 0000-MAINLINE.
002400     PERFORM 1000-LOAD-ACCOUNTS.
002410     PERFORM 2000-LOAD-CANDIDATES.
002420     MOVE ZERO TO WS-TRANSFERS-CREATED.
002430     OPEN OUTPUT TRANSFERS.
002440     PERFORM 3000-MATCH-TRANSFERS.
002450     CLOSE TRANSFERS.
002460     PERFORM 5000-REWRITE-TRANSACTS.
002470     PERFORM 6000-WRITE-CONTROL-TOTALS.
002480     STOP RUN.
002490*
002500*    ----------------------------------------------------
002510*    1000 SERIES -- LOAD THE ACCOUNT MASTER
002520*    ----------------------------------------------------
002530 1000-LOAD-ACCOUNTS.
002540     MOVE ZERO TO WS-ACCT-COUNT.
002550     OPEN INPUT ACCOUNTS.
002560     PERFORM 1100-READ-ACCOUNT.
002570     PERFORM 1200-KEEP-ACCOUNT
002580         UNTIL WS-ACTMSTR-EOF.
002590     CLOSE ACCOUNTS.
002600 1000-LOAD-ACCOUNTS-EXIT.
002610     EXIT.
002620*
002630 1100-READ-ACCOUNT.
002640     READ ACCOUNTS
002650         AT END
002660             SET WS-ACTMSTR-EOF TO TRUE
002670     END-READ.
002680 1100-READ-ACCOUNT-EXIT.
002690     EXIT.
002700*
002710 1200-KEEP-ACCOUNT.
002720     IF WS-ACCT-COUNT < 500
002730         ADD 1 TO WS-ACCT-COUNT
002740         SET WS-ACCT-NDX TO WS-ACCT-COUNT
002750         MOVE ACT-ID TO ACE-ID (WS-ACCT-NDX)
002760         MOVE ACT-USER-ID TO ACE-USER-ID (WS-ACCT-NDX)
002770         IF ACT-STATUS-ACTIVE
002780             MOVE 'Y' TO ACE-ACTIVE-SW (WS-ACCT-NDX)
002790         ELSE
002800             MOVE 'N' TO ACE-ACTIVE-SW (WS-ACCT-NDX)
002810         END-IF
002820         IF ACT-TYPE-LOAN
002830             MOVE 'L' TO ACE-TYPE-CODE (WS-ACCT-NDX)
002840         ELSE
002850             IF ACT-TYPE-CREDIT-CARD
002860                 MOVE 'C' TO ACE-TYPE-CODE (WS-ACCT-NDX)
002870             ELSE
002880                 MOVE 'O' TO ACE-TYPE-CODE (WS-ACCT-NDX)
002890             END-IF
002900         END-IF
002910     END-IF.
002920     PERFORM 1100-READ-ACCOUNT.
002930 1200-KEEP-ACCOUNT-EXIT.
002940     EXIT.
002950*
002960*    ----------------------------------------------------
002970*    2000 SERIES -- LOAD MATCH CANDIDATES
002980*    ----------------------------------------------------
002990*    A CANDIDATE IS A STANDARD-KIND, NOT-EXCLUDED, NONZERO
003000*    TRANSACTION ON AN ACTIVE ACCOUNT.  A TRANSACTION ALREADY
003010*    PART OF AN EARLIER TRANSFER CARRIES A KIND OTHER THAN
003020*    STANDARD AND WILL NOT REACH THIS TABLE AT ALL.
003030 2000-LOAD-CANDIDATES.
003040     MOVE ZERO TO WS-CAND-COUNT.
003050     OPEN INPUT TRANSACTS.
003060     PERFORM 2100-READ-TRANSACT.
003070     PERFORM 2200-KEEP-CANDIDATE
003080         UNTIL WS-TRANSACT-EOF.
003090     CLOSE TRANSACTS.
003100 2000-LOAD-CANDIDATES-EXIT.
003110     EXIT.
003120*
003130 2100-READ-TRANSACT.
003140     READ TRANSACTS
003150         AT END
003160             SET WS-TRANSACT-EOF TO TRUE
003170     END-READ.
003180 2100-READ-TRANSACT-EXIT.
003190     EXIT.
003200*
003210 2200-KEEP-CANDIDATE.
003220     IF TXN-KIND-STANDARD
003230         AND TXN-IS-INCLUDED
003240         AND TXN-AMOUNT-MAGNITUDE > ZERO
003250         PERFORM 2210-FIND-ACCOUNT-FOR-TXN
003260         IF WS-ACCT-WAS-FOUND
003270             IF ACE-IS-ACTIVE (WS-ACCT-NDX)
003280                 PERFORM 2230-STORE-CANDIDATE
003290             END-IF
003300         END-IF
003310     END-IF.
003320     PERFORM 2100-READ-TRANSACT.
003330 2200-KEEP-CANDIDATE-EXIT.
003340     EXIT.
003350*
003360 2210-FIND-ACCOUNT-FOR-TXN.
003370     MOVE 'N' TO WS-ACCT-FOUND-SW.
003380     SET WS-ACCT-NDX TO 1.
003390     PERFORM 2220-TEST-ONE-ACCOUNT THRU
003400             2220-TEST-ONE-ACCOUNT-EXIT
003410         UNTIL WS-ACCT-NDX > WS-ACCT-COUNT
003420         OR WS-ACCT-WAS-FOUND.
003430 2210-FIND-ACCOUNT-FOR-TXN-EXIT.
003440     EXIT.
003450*
003460 2220-TEST-ONE-ACCOUNT.
003470     IF ACE-ID (WS-ACCT-NDX) = TXN-ACCT-ID
003480         SET WS-ACCT-WAS-FOUND TO TRUE
003490     ELSE
003500         SET WS-ACCT-NDX UP BY 1
003510     END-IF.
003520 2220-TEST-ONE-ACCOUNT-EXIT.
003530     EXIT.
003540*
003550 2230-STORE-CANDIDATE.
003560     IF WS-CAND-COUNT < 2000
003570         ADD 1 TO WS-CAND-COUNT
003580         SET WS-REWRITE-NDX TO WS-CAND-COUNT
003590         MOVE TXN-ID TO CAND-TXN-ID (WS-REWRITE-NDX)
003600         MOVE TXN-ACCT-ID TO CAND-ACCT-ID (WS-REWRITE-NDX)
003610         MOVE ACE-USER-ID (WS-ACCT-NDX) TO
003620             CAND-USER-ID (WS-REWRITE-NDX)
003630         MOVE TXN-DATE TO CAND-DATE (WS-REWRITE-NDX)
003640         MOVE TXN-AMOUNT TO CAND-AMOUNT (WS-REWRITE-NDX)
003650         MOVE TXN-CURRENCY TO CAND-CURRENCY (WS-REWRITE-NDX)
003660         MOVE 'N' TO CAND-USED-SW (WS-REWRITE-NDX)
003670         MOVE SPACES TO CAND-NEW-KIND (WS-REWRITE-NDX)
003680     END-IF.
003690 2230-STORE-CANDIDATE-EXIT.
003700     EXIT.
003710*
003720*    ----------------------------------------------------
003730*    3000 SERIES -- MATCH INFLOWS TO OUTFLOWS (U5/B5)
003740*    ----------------------------------------------------
003750 3000-MATCH-TRANSFERS.
003760     IF WS-CAND-COUNT > 0
003770         PERFORM 3100-TRY-ONE-INFLOW THRU
003780                 3100-TRY-ONE-INFLOW-EXIT
003790             VARYING WS-INFLOW-NDX FROM 1 BY 1
003800             UNTIL WS-INFLOW-NDX > WS-CAND-COUNT
003810     END-IF.
003820 3000-MATCH-TRANSFERS-EXIT.
003830     EXIT.
003840*
003850 3100-TRY-ONE-INFLOW.
003860     IF CAND-AMOUNT (WS-INFLOW-NDX) < ZERO
003870         AND NOT CAND-IS-USED (WS-INFLOW-NDX)
003880         PERFORM 3110-BUILD-WINDOW
003890         MOVE 'N' TO WS-MATCH-FOUND-SW
003900         PERFORM 3200-TRY-ONE-OUTFLOW THRU
003910                 3200-TRY-ONE-OUTFLOW-EXIT
003920             VARYING WS-OUTFLOW-NDX FROM 1 BY 1
003930             UNTIL WS-OUTFLOW-NDX > WS-CAND-COUNT
003940             OR WS-MATCH-FOUND
003950     END-IF.
003960 3100-TRY-ONE-INFLOW-EXIT.
003970     EXIT.
003980*
003990*    3110 BUILDS THE NINE CANDIDATE DATES RUNNING FROM THE
004000*    INFLOW DATE MINUS 4 DAYS THROUGH PLUS 4 DAYS, STEPPING
004010*    A DAY AT A TIME SO CALENDAR-MONTH AND LEAP-YEAR BORROWS
004020*    ARE HANDLED THE SAME WAY EVERYWHERE ELSE IN THIS SHOP.
004030 3110-BUILD-WINDOW.
004040     MOVE CAND-DATE (WS-INFLOW-NDX) TO WS-STEP-DATE.
004050     PERFORM 8200-SUBTRACT-ONE-DAY THRU
004060             8200-SUBTRACT-ONE-DAY-EXIT
004070         4 TIMES.
004080     SET WS-WIN-NDX TO 1.
004090     MOVE WS-STEP-DATE TO WS-WINDOW-DATE (WS-WIN-NDX).
004100     PERFORM 3120-STORE-NEXT-WINDOW THRU
004110             3120-STORE-NEXT-WINDOW-EXIT
004120         VARYING WS-WIN-NDX FROM 2 BY 1
004130         UNTIL WS-WIN-NDX > 9.
004140 3110-BUILD-WINDOW-EXIT.
004150     EXIT.
004160*
004170 3120-STORE-NEXT-WINDOW.
004180     PERFORM 8000-ADD-ONE-DAY THRU
004190             8000-ADD-ONE-DAY-EXIT.
004200     MOVE WS-STEP-DATE TO WS-WINDOW-DATE (WS-WIN-NDX).
004210 3120-STORE-NEXT-WINDOW-EXIT.
004220     EXIT.
004230*
004240 3200-TRY-ONE-OUTFLOW.
004250     IF CAND-AMOUNT (WS-OUTFLOW-NDX) > ZERO
004260         AND NOT CAND-IS-USED (WS-OUTFLOW-NDX)
004270         AND CAND-ACCT-ID (WS-OUTFLOW-NDX) NOT =
004280             CAND-ACCT-ID (WS-INFLOW-NDX)
004290         AND CAND-USER-ID (WS-OUTFLOW-NDX) =
004300             CAND-USER-ID (WS-INFLOW-NDX)
004310         PERFORM 3210-TEST-DATE-WINDOW
004320         IF WS-DATE-IN-WINDOW
004330             PERFORM 3300-TEST-AMOUNT-MATCH
004340             IF WS-AMOUNT-MATCHES
004350                 PERFORM 3400-ACCEPT-MATCH
004360                 SET WS-MATCH-FOUND TO TRUE
004370             END-IF
004380         END-IF
004390     END-IF.
004400 3200-TRY-ONE-OUTFLOW-EXIT.
004410     EXIT.
004420*
004430 3210-TEST-DATE-WINDOW.
004440     MOVE 'N' TO WS-DATE-IN-WINDOW-SW.
004450     PERFORM 3220-TEST-ONE-WINDOW-DATE THRU
004460             3220-TEST-ONE-WINDOW-DATE-EXIT
004470         VARYING WS-WIN-NDX FROM 1 BY 1
004480         UNTIL WS-WIN-NDX > 9 OR WS-DATE-IN-WINDOW.
004490 3210-TEST-DATE-WINDOW-EXIT.
004500     EXIT.
004510*
004520 3220-TEST-ONE-WINDOW-DATE.
004530     IF WS-WINDOW-DATE (WS-WIN-NDX) = CAND-DATE (WS-OUTFLOW-NDX)
004540         SET WS-DATE-IN-WINDOW TO TRUE
004550     END-IF.
004560 3220-TEST-ONE-WINDOW-DATE-EXIT.
004570     EXIT.
004580*
004590*    3300 IS RULE B5 -- SAME CURRENCY MUST MATCH EXACTLY,
004600*    CROSS CURRENCY IS CONVERTED THROUGH THE RATE CONVERTER
004610*    (PFM.J001) ON THE OUTFLOW'S DATE AND MUST LAND WITHIN 5
004620*    PERCENT OF THE INFLOW.  NO RATE ON FILE MEANS NO MATCH,
004630*    SO NO FALLBACK RATE IS OFFERED.
004640 3300-TEST-AMOUNT-MATCH.
004650     MOVE 'N' TO WS-AMOUNT-MATCHES-SW.
004660     IF CAND-CURRENCY (WS-INFLOW-NDX) =
004670         CAND-CURRENCY (WS-OUTFLOW-NDX)
004680         IF CAND-MAGNITUDE (WS-INFLOW-NDX) =
004690             CAND-MAGNITUDE (WS-OUTFLOW-NDX)
004700             SET WS-AMOUNT-MATCHES TO TRUE
004710         END-IF
004720     ELSE
004730         SET LK-FUNC-IS-CONVERT TO TRUE
004740         MOVE CAND-CURRENCY (WS-OUTFLOW-NDX) TO LK-FROM-CURRENCY
004750         MOVE CAND-CURRENCY (WS-INFLOW-NDX) TO LK-TO-CURRENCY
004760         MOVE CAND-DATE (WS-OUTFLOW-NDX) TO LK-RATE-DATE
004770         MOVE CAND-MAGNITUDE (WS-OUTFLOW-NDX) TO LK-AMOUNT-IN
004780         MOVE ZERO TO LK-FALLBACK-RATE
004790         CALL 'MONEY-RATE-CONVERTER' USING LK-MONEY-PARMS
004800         IF LK-RETURN-IS-OK
004810             COMPUTE WS-MATCH-RATIO ROUNDED =
004820                 LK-AMOUNT-OUT / CAND-MAGNITUDE (WS-INFLOW-NDX)
004830             IF WS-MATCH-RATIO NOT < 0.95
004840                 AND WS-MATCH-RATIO NOT > 1.05
004850                 SET WS-AMOUNT-MATCHES TO TRUE
004860             END-IF
004870         END-IF
004880     END-IF.
004890 3300-TEST-AMOUNT-MATCH-EXIT.
004900     EXIT.
004910*
004920*    3400 BOOKS THE ACCEPTED PAIR -- FLAGS BOTH LEGS USED,
004930*    RE-KINDS THEM (THE INFLOW ALWAYS BECOMES A FUNDS
004940*    MOVEMENT; THE OUTFLOW'S NEW KIND DEPENDS ON WHAT KIND
004950*    OF ACCOUNT IT PAID DOWN), AND WRITES THE TRANSFER ROW.
004960 3400-ACCEPT-MATCH.
004970     SET CAND-IS-USED (WS-INFLOW-NDX) TO TRUE.
004980     SET CAND-IS-USED (WS-OUTFLOW-NDX) TO TRUE.
004990     MOVE 'FUNDS-MOVEMENT' TO CAND-NEW-KIND (WS-INFLOW-NDX).
005000     PERFORM 3410-DERIVE-OUTFLOW-KIND.
005010     MOVE 'XFR' TO XFR-RECORD-CODE.
005020     MOVE CAND-TXN-ID (WS-INFLOW-NDX) TO XFR-INFLOW-TXN.
005030     MOVE CAND-TXN-ID (WS-OUTFLOW-NDX) TO XFR-OUTFLOW-TXN.
005040     MOVE 'MATCHED' TO XFR-STATUS.
005050     WRITE TRANSFER-MATCH-RECORD.
005060     ADD 1 TO WS-TRANSFERS-CREATED.
005070 3400-ACCEPT-MATCH-EXIT.
005080     EXIT.
005090*
005100 3410-DERIVE-OUTFLOW-KIND.
005110     PERFORM 3420-FIND-OUTFLOW-ACCOUNT.
005120     IF WS-ACCT-WAS-FOUND
005130         AND ACE-TYPE-CODE (WS-ACCT-NDX) = 'L'
005140         MOVE 'LOAN-PAYMENT' TO CAND-NEW-KIND (WS-OUTFLOW-NDX)
005150     ELSE
005160         IF WS-ACCT-WAS-FOUND
005170             AND ACE-TYPE-CODE (WS-ACCT-NDX) = 'C'
005180             MOVE 'CC-PAYMENT' TO CAND-NEW-KIND (WS-OUTFLOW-NDX)
005190         ELSE
005200             MOVE 'FUNDS-MOVEMENT' TO
005210                 CAND-NEW-KIND (WS-OUTFLOW-NDX)
005220         END-IF
005230     END-IF.
005240 3410-DERIVE-OUTFLOW-KIND-EXIT.
005250     EXIT.
005260*
005270 3420-FIND-OUTFLOW-ACCOUNT.
005280     MOVE 'N' TO WS-ACCT-FOUND-SW.
005290     SET WS-ACCT-NDX TO 1.
005300     PERFORM 3430-TEST-ONE-ACCT-2 THRU
005310             3430-TEST-ONE-ACCT-2-EXIT
005320         UNTIL WS-ACCT-NDX > WS-ACCT-COUNT
005330         OR WS-ACCT-WAS-FOUND.
005340 3420-FIND-OUTFLOW-ACCOUNT-EXIT.
005350     EXIT.
005360*
005370 3430-TEST-ONE-ACCT-2.
005380     IF ACE-ID (WS-ACCT-NDX) = CAND-ACCT-ID (WS-OUTFLOW-NDX)
005390         SET WS-ACCT-WAS-FOUND TO TRUE
005400     ELSE
005410         SET WS-ACCT-NDX UP BY 1
005420     END-IF.
005430 3430-TEST-ONE-ACCT-2-EXIT.
005440     EXIT.
005450*
005460*    ----------------------------------------------------
005470*    5000 SERIES -- REWRITE THE TRANSACTION FILE WITH THE
005480*    RE-KINDED LEGS
005490*    ----------------------------------------------------
005500 5000-REWRITE-TRANSACTS.
005510     OPEN INPUT TRANSACTS.
005520     OPEN OUTPUT TRANSACTS-OUT.
005530     PERFORM 5100-READ-TRANSACT-2.
005540     PERFORM 5200-REWRITE-ONE
005550         UNTIL WS-TRANSACT-EOF.
005560     CLOSE TRANSACTS.
005570     CLOSE TRANSACTS-OUT.
005580 5000-REWRITE-TRANSACTS-EXIT.
005590     EXIT.
005600*
005610 5100-READ-TRANSACT-2.
005620     READ TRANSACTS
005630         AT END
005640             SET WS-TRANSACT-EOF TO TRUE
005650     END-READ.
005660 5100-READ-TRANSACT-2-EXIT.
005670     EXIT.
005680*
005690 5200-REWRITE-ONE.
005700     MOVE TRANSACTION-DETAIL-RECORD TO TXO-TRANSACTION-RECORD.
005710     PERFORM 5300-FIND-CANDIDATE-FOR-REWRITE.
005720     IF WS-CAND-FOUND
005730         AND CAND-NEW-KIND (WS-REWRITE-NDX) NOT = SPACES
005740         MOVE CAND-NEW-KIND (WS-REWRITE-NDX) TO TXO-KIND
005750     END-IF.
005760     WRITE TXO-TRANSACTION-RECORD.
005770     PERFORM 5100-READ-TRANSACT-2.
005780 5200-REWRITE-ONE-EXIT.
005790     EXIT.
005800*
005810 5300-FIND-CANDIDATE-FOR-REWRITE.
005820     MOVE 'N' TO WS-CAND-FOUND-SW.
005830     IF WS-CAND-COUNT > 0
005840         PERFORM 5310-TEST-ONE-CAND THRU
005850                 5310-TEST-ONE-CAND-EXIT
005860             VARYING WS-REWRITE-NDX FROM 1 BY 1
005870             UNTIL WS-REWRITE-NDX > WS-CAND-COUNT
005880             OR WS-CAND-FOUND
005890     END-IF.
005900 5300-FIND-CANDIDATE-FOR-REWRITE-EXIT.
005910     EXIT.
005920*
005930 5310-TEST-ONE-CAND.
005940     IF CAND-TXN-ID (WS-REWRITE-NDX) = TXN-ID
005950         SET WS-CAND-FOUND TO TRUE
005960     END-IF.
005970 5310-TEST-ONE-CAND-EXIT.
005980     EXIT.
005990*
006000*    ----------------------------------------------------
006010*    6000 SERIES -- CONTROL TOTALS FOR THE REPORT WRITER
006020*    ----------------------------------------------------
006030 6000-WRITE-CONTROL-TOTALS.
006040     OPEN OUTPUT XFRCTL.
006050     MOVE 'XCT' TO XCT-RECORD-CODE.
006060     MOVE WS-TRANSFERS-CREATED TO XCT-TRANSFERS-CREATED.
006070     WRITE XFR-CONTROL-RECORD.
006080     CLOSE XFRCTL.
006090 6000-WRITE-CONTROL-TOTALS-EXIT.
006100     EXIT.
006110*
006120*    ----------------------------------------------------
006130*    8000 SERIES -- ONE-DAY CALENDAR STEPPING
006140*    ----------------------------------------------------
006150 8000-ADD-ONE-DAY.
006160     ADD 1 TO WS-STEP-DD.
006170     MOVE WS-STEP-CCYY TO WS-LEAP-Q.
006180     PERFORM 8100-TEST-LEAP-YEAR.
006190     MOVE WA-DAYS-IN-MONTH (WS-STEP-MM) TO WS-MAX-DAY.
006200     IF WS-STEP-MM = 2 AND WS-IS-LEAP-YEAR
006210         MOVE 29 TO WS-MAX-DAY
006220     END-IF.
006230     IF WS-STEP-DD > WS-MAX-DAY
006240         MOVE 1 TO WS-STEP-DD
006250         ADD 1 TO WS-STEP-MM
006260         IF WS-STEP-MM > 12
006270             MOVE 1 TO WS-STEP-MM
006280             ADD 1 TO WS-STEP-CCYY
006290         END-IF
006300     END-IF.
006310 8000-ADD-ONE-DAY-EXIT.
006320     EXIT.
006330*
006340 8200-SUBTRACT-ONE-DAY.
006350     SUBTRACT 1 FROM WS-STEP-DD.
006360     IF WS-STEP-DD = 0
006370         SUBTRACT 1 FROM WS-STEP-MM
006380         IF WS-STEP-MM = 0
006390             MOVE 12 TO WS-STEP-MM
006400             SUBTRACT 1 FROM WS-STEP-CCYY
006410         END-IF
006420         MOVE WS-STEP-CCYY TO WS-LEAP-Q
006430         PERFORM 8100-TEST-LEAP-YEAR
006440         MOVE WA-DAYS-IN-MONTH (WS-STEP-MM) TO WS-MAX-DAY
006450         IF WS-STEP-MM = 2 AND WS-IS-LEAP-YEAR
006460             MOVE 29 TO WS-MAX-DAY
006470         END-IF
006480         MOVE WS-MAX-DAY TO WS-STEP-DD
006490     END-IF.
006500 8200-SUBTRACT-ONE-DAY-EXIT.
006510     EXIT.
006520*
006530*    8100 IS THE FULL GREGORIAN LEAP TEST (SEE THE 01/09/2001
006540*    CHANGE-LOG ENTRY ABOVE).
006550 8100-TEST-LEAP-YEAR.
006560     MOVE 'N' TO WS-LEAP-YEAR-SW.
006570     DIVIDE WS-LEAP-Q BY 4 GIVING WS-LEAP-R
006580         REMAINDER WS-LEAP-R.
006590     IF WS-LEAP-R = ZERO
006600         SET WS-IS-LEAP-YEAR TO TRUE
006610         DIVIDE WS-LEAP-Q BY 100 GIVING WS-LEAP-R
006620             REMAINDER WS-LEAP-R
006630         IF WS-LEAP-R = ZERO
006640             MOVE 'N' TO WS-LEAP-YEAR-SW
006650             DIVIDE WS-LEAP-Q BY 400 GIVING WS-LEAP-R
006660                 REMAINDER WS-LEAP-R
006670             IF WS-LEAP-R = ZERO
006680                 SET WS-IS-LEAP-YEAR TO TRUE
006690             END-IF
006700         END-IF
006710     END-IF.
006720 8100-TEST-LEAP-YEAR-EXIT.
006730     EXIT.


