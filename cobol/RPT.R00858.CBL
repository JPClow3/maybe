000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. BATCH-CONTROL-REPORT.
000120 AUTHOR. R FALCAO.
000130 INSTALLATION. HOUSEHOLD-LEDGER-SYSTEMS.
000140 DATE-WRITTEN. 10/13/1996.
000150 DATE-COMPILED.
000160 SECURITY. INTERNAL USE ONLY - PERSONAL FINANCE BATCH.
000170*
000180*    BATCH-CONTROL-REPORT  --  R00858 PRINT-LINE FORMAT
000190*    ONE 132-BYTE LINE PER REPORT ROW WRITTEN BY THE BATCH
000200*    CONTROL DRIVER, PFM.J010, AT THE END OF THE NIGHTLY RUN.
000210*    HEADER-LINE-AREA-1 CARRIES THE RUN DATE AND SECTION
000220*    TITLE; THE DETAIL AREAS ARE REDEFINITIONS OF THE SAME
000230*    SLOT, ONE PER REPORT SECTION, SELECTED BY RPT-RECORD-TYPE.
000240*
000250*    CHANGE LOG
000260*    ----------
000270*01  10/13/1996  RFF  CR00450  ORIGINAL LAYOUT, BALANCE SECTION
000280*01                            ONLY.
000290*01  05/17/1999  BLQ  CR00568  ADD NET-WORTH AND IMPORT/XFER
000300*01                            DETAIL AREAS.
000310*01  01/09/2001  BLQ  CR00627  ADD BUDGET DETAIL AREA AND THE
000320*01                            FOOTER GRAND-TOTALS AREA.
000330*
000340 ENVIRONMENT DIVISION.
000350 CONFIGURATION SECTION.
000360 SPECIAL-NAMES.
000370     C01 IS TOP-OF-FORM.
000380 INPUT-OUTPUT SECTION.
000390 FILE-CONTROL.
000400     SELECT RPTFILE ASSIGN TO RPTFILE
000410         ORGANIZATION IS LINE SEQUENTIAL
000420         FILE STATUS IS WS-RPTFILE-STATUS.
000430 DATA DIVISION.
000440 FILE SECTION.
000450 FD  RPTFILE
000460     LABEL RECORDS ARE STANDARD.
000470 01  BATCH-CONTROL-REPORT-LINE.
000480     05  RPT-RECORD-TYPE-CDE        PIC X(1).
000490         88  RPT-RECORD-IS-HEADING      VALUE 'H'.
000500         88  RPT-RECORD-IS-DETAIL       VALUE 'D'.
000510     05  HEADER-LINE-AREA-1.
000520         10  RPT-RUN-DATE           PIC 9(8).
000530         10  RPT-RUN-DATE-EDIT REDEFINES RPT-RUN-DATE.
000540             15  RPT-RUN-DATE-CCYY  PIC 9(4).
000550             15  RPT-RUN-DATE-MM    PIC 9(2).
000560             15  RPT-RUN-DATE-DD    PIC 9(2).
000570         10  RPT-SECTION-TITLE      PIC X(40).
000580         10  FILLER                 PIC X(83).
000590     05  DETAIL-LINE-AREA-BALANCE REDEFINES HEADER-LINE-AREA-1.
000600         10  DLB-ACCT-ID            PIC X(8).
000610         10  DLB-ACCT-NAME          PIC X(30).
000620         10  DLB-OPEN-DATE          PIC 9(8).
000630         10  DLB-OPEN-AMOUNT        PIC -(14)9.99.
000640         10  DLB-CLOSE-DATE         PIC 9(8).
000650         10  DLB-CLOSE-AMOUNT       PIC -(14)9.99.
000660         10  DLB-DAY-COUNT          PIC ZZZ9.
000670         10  DLB-CASH-IN-TOTAL      PIC -(14)9.99.
000680         10  DLB-CASH-OUT-TOTAL     PIC -(14)9.99.
000690         10  DLB-ADJUSTMENT-TOTAL   PIC -(14)9.99.
000700     05  DETAIL-LINE-AREA-NETWORTH REDEFINES HEADER-LINE-AREA-1.
000710         10  DLN-AS-OF-DATE         PIC 9(8).
000720         10  DLN-NET-WORTH-TOTAL    PIC -(14)9.99.
000730         10  DLN-CHANGE-PERCENT     PIC -(3)9.99.
000740         10  FILLER                 PIC X(99).
000750     05  DETAIL-LINE-AREA-IMPXFR REDEFINES HEADER-LINE-AREA-1.
000760         10  DLI-ROWS-READ          PIC ZZZ,ZZ9.
000770         10  DLI-ROWS-IMPORTED      PIC ZZZ,ZZ9.
000780         10  DLI-ROWS-DUPLICATE     PIC ZZZ,ZZ9.
000790         10  DLI-ROWS-ERROR         PIC ZZZ,ZZ9.
000800         10  DLI-TRANSFERS-CREATED  PIC ZZZ,ZZ9.
000810         10  FILLER                 PIC X(103).
000820     05  DETAIL-LINE-AREA-BUDGET REDEFINES HEADER-LINE-AREA-1.
000830         10  DLBU-CATEGORY-ID       PIC X(8).
000840         10  DLBU-BUDGETED-AMOUNT   PIC -(14)9.99.
000850         10  DLBU-ACTUAL-AMOUNT     PIC -(14)9.99.
000860         10  DLBU-AVAILABLE-AMOUNT  PIC -(14)9.99.
000870         10  DLBU-PERCENT-SPENT     PIC -(3)9.99.
000880         10  FILLER                 PIC X(64).
000890     05  FOOTER-GRAND-TOTALS-AREA REDEFINES HEADER-LINE-AREA-1.
000900         10  FGT-BALANCE-RECS       PIC ZZZ,ZZ9.
000910         10  FGT-TRANSFER-RECS      PIC ZZZ,ZZ9.
000920         10  FGT-NEWTXN-RECS        PIC ZZZ,ZZ9.
000930         10  FILLER                 PIC X(110).
000940 WORKING-STORAGE SECTION.
000950 01  WS-RPTFILE-STATUS              PIC X(2).
000960 PROCEDURE DIVISION.
000970 MAINLINE-EXIT.
000980     STOP RUN.

