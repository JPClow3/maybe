000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. CATEGORY-RULE-ENGINE.
000120 AUTHOR. M SANTORO.
000130 INSTALLATION. HOUSEHOLD-LEDGER-SYSTEMS.
000140 DATE-WRITTEN. 06/30/1995.
000150 DATE-COMPILED.
000160 SECURITY. INTERNAL USE ONLY - PERSONAL FINANCE BATCH.
000170*
000180*    PFM.J008  CATEGORY-RULE-ENGINE
000190*    WALKS RULEFILE (TIP01) HEADER/CONDITION/ACTION ROWS, ONE
000200*    RUL-ID AT A TIME, AND APPLIES EACH RULE TO ITS OWNER'S
000210*    NON-EXCLUDED TRANSACTIONS DATED ON OR AFTER THE RULE'S
000220*    EFFECTIVE DATE (TODAY WHEN THE RULE CARRIES NONE OF ITS
000230*    OWN).  A RULE'S CONDITION ROWS ARE ANDED TOGETHER UNLESS
000240*    THE RULE ALSO CARRIES A COMPOUND ROW, IN WHICH CASE THAT
000250*    ROW'S AND/OR APPLIES TO THE WHOLE GROUP -- SEE THE
000260*    01/09/2001 ENTRY BELOW.  A MATCHING TRANSACTION HAS EVERY
000270*    ACTION ROW RUN AGAINST IT, RESPECTING THE LOCK RULES ON
000280*    CATEGORY, MERCHANT AND NAME.  ONCE ALL RULES HAVE RUN, A
000290*    SECOND PASS OFFERS THE CANNED MERCHANT-NAME SUGGESTIONS TO
000300*    WHATEVER IS STILL UNCATEGORIZED.
000310*
000320*    CHANGE LOG
000330*    ----------
000340*01  06/30/1995  MTS  CR00647  ORIGINAL PROGRAM -- TOP-LEVEL
000350*01                            AND-ED CONDITIONS ONLY, SET-
000360*01                            CATEGORY AND SET-MERCHANT ONLY.
000370*01  11/03/1998  MTS  CR00648  Y2K REVIEW -- RUL-EFF-DATE AND
000380*01                            TXN-DATE ALREADY CARRY A FULL
000390*01                            4-DIGIT CCYY, NO CHANGE NEEDED.
000400*01  05/17/1999  BLQ  CR00649  ADD SET-NAME, SET-TAGS ACTIONS.
000410*01                            SET-TAGS IS ACCEPTED AND COUNTED
000420*01                            BUT DOES NOT TOUCH TRANSACT --
000430*01                            THIS SHOP'S TRANSACTION-DETAIL-
000440*01                            RECORD HAS NO TAGS FIELD (SAME
000450*01                            CALL MADE IN THE IMPORT JOB,
000460*01                            PFM.J007).
000470*01  01/09/2001  BLQ  CR00650  ADD COMPOUND CONDITION HANDLING.
000480*01                            RULE-CONDITION-AREA-1 HAS NO
000490*01                            GROUP OR PARENT LINKAGE FIELD,
000500*01                            SO A COMPOUND ROW SETS ONE AND/
000510*01                            OR FOR THE RULE'S WHOLE SET OF
000520*01                            CONDITIONS RATHER THAN NESTED
000530*01                            SUB-GROUPS.
000540*01  03/14/2001  BLQ  CR00651  ADD THE CANNED MERCHANT-PATTERN
000550*01                            SUGGESTER PASS (5000 SERIES) AND
000560*01                            CATOUT8 FOR ANY CATEGORY IT HAS
000570*01                            TO MINT ON THE FLY.
000580*01  08/09/2001  DKR  CR00664  TXN-TAGS WAS ADDED TO TRANSACT (SEE
000590*01                            CR00663 ON PFM.J007) -- SET-TAGS NO
000600*01                            LONGER JUST COUNTS AND SKIPS, IT
000610*01                            SPLITS THE EXISTING COMMA LIST AND
000620*01                            APPENDS THE RULE'S TAG WHEN IT IS
000630*01                            NOT ALREADY ONE OF THE ELEMENTS.
000640*01                            THE 05/17/1999 NOTE IS SUPERSEDED.
000650*
000660 ENVIRONMENT DIVISION.
000670 CONFIGURATION SECTION.
000680 SPECIAL-NAMES.
000690     C01 IS TOP-OF-FORM.
000700 INPUT-OUTPUT SECTION.
000710 FILE-CONTROL.
000720     SELECT ACCOUNTS ASSIGN TO ACTMSTR
000730         ORGANIZATION IS LINE SEQUENTIAL
000740         FILE STATUS IS WS-ACTMSTR-STATUS.
000750     SELECT CATEGORIES ASSIGN TO CATMSTR
000760         ORGANIZATION IS LINE SEQUENTIAL
000770         FILE STATUS IS WS-CATMSTR-STATUS.
000780     SELECT CATOUT ASSIGN TO CATOUT8
000790         ORGANIZATION IS LINE SEQUENTIAL
000800         FILE STATUS IS WS-CATOUT-STATUS.
000810     SELECT RULES ASSIGN TO RULEFILE
000820         ORGANIZATION IS LINE SEQUENTIAL
000830         FILE STATUS IS WS-RULEFILE-STATUS.
000840     SELECT TRANSACTS ASSIGN TO TRANSACT
000850         ORGANIZATION IS LINE SEQUENTIAL
000860         FILE STATUS IS WS-TRANSACT-STATUS.
000870     SELECT TRANSACTS-OUT ASSIGN TO TRNOUT08
000880         ORGANIZATION IS LINE SEQUENTIAL
000890         FILE STATUS IS WS-TRNOUT-STATUS.
000900 DATA DIVISION.
000910 FILE SECTION.
000920 FD  ACCOUNTS
000930     LABEL RECORDS ARE STANDARD.
000940 01  ACCOUNT-MASTER-RECORD.
000950     05  ACT-RECORD-CODE            PIC X(3).
000960     05  ACT-ID                     PIC X(8).
000970     05  ACT-USER-ID                PIC X(8).
000980     05  FILLER                     PIC X(150).
000990 FD  CATEGORIES
001000     LABEL RECORDS ARE STANDARD.
001010 01  CATEGORY-MASTER-RECORD.
001020     05  CAT-RECORD-CODE            PIC X(3).
001030         88  CAT-RECORD-IS-MASTER      VALUE 'CAT'.
001040     05  CAT-ID                     PIC X(8).
001050     05  CAT-ID-SEGMENTS REDEFINES CAT-ID.
001060         10  CAT-ID-BRANCH          PIC X(3).
001070         10  CAT-ID-SERIAL          PIC X(5).
001080     05  CAT-USER-ID                PIC X(8).
001090     05  CAT-NAME                   PIC X(20).
001100     05  CAT-CLASS                  PIC X(7).
001110         88  CAT-CLASS-EXPENSE          VALUE 'EXPENSE'.
001120         88  CAT-CLASS-INCOME           VALUE 'INCOME'.
001130     05  CAT-PARENT-ID              PIC X(8).
001140     05  FILLER                     PIC X(35).
001150 FD  CATOUT
001160     LABEL RECORDS ARE STANDARD.
001170 01  CATEGORY-OUT-RECORD.
001180     05  CTO-RECORD-CODE            PIC X(3).
001190     05  CTO-ID                     PIC X(8).
001200     05  CTO-USER-ID                PIC X(8).
001210     05  CTO-NAME                   PIC X(20).
001220     05  CTO-CLASS                  PIC X(7).
001230     05  CTO-PARENT-ID              PIC X(8).
001240     05  FILLER                     PIC X(35).
001250 FD  RULES
001260     LABEL RECORDS ARE STANDARD.
001270 01  CATEGORY-RULE-RECORD.
001280     05  RUL-RECORD-TYPE            PIC X(3).
001290         88  RUL-RECORD-IS-HEADER       VALUE 'RUH'.
001300         88  RUL-RECORD-IS-CONDITION    VALUE 'RUC'.
001310         88  RUL-RECORD-IS-ACTION       VALUE 'RUA'.
001320     05  RUL-ID                     PIC X(8).
001330     05  RUL-USER-ID                PIC X(8).
001340     05  RUL-EFF-DATE               PIC 9(8).
001350     05  RULE-CONDITION-AREA-1.
001360         10  COND-TYPE              PIC X(20).
001370             88  COND-TYPE-TXN-NAME      VALUE 'TRANSACTION-NAME'.
001380             88  COND-TYPE-AMOUNT      VALUE 'TRANSACTION-AMOUNT'.
001390             88  COND-TYPE-MERCHANT  VALUE 'TRANSACTION-MERCHANT'.
001400             88  COND-TYPE-COMPOUND          VALUE 'COMPOUND'.
001410         10  COND-OPER              PIC X(5).
001420             88  COND-OPER-LIKE                 VALUE 'LIKE'.
001430             88  COND-OPER-EQUAL                VALUE '='.
001440             88  COND-OPER-GREATER              VALUE '>'.
001450             88  COND-OPER-GTR-EQUAL            VALUE '>='.
001460             88  COND-OPER-LESS                 VALUE '<'.
001470             88  COND-OPER-LSS-EQUAL            VALUE '<='.
001480             88  COND-OPER-AND                  VALUE 'AND'.
001490             88  COND-OPER-OR                   VALUE 'OR'.
001500             88  COND-OPER-REGEX                VALUE 'REGEX'.
001510         10  COND-VALUE             PIC X(40).
001520         10  FILLER                 PIC X(37).
001530     05  RULE-ACTION-AREA-2 REDEFINES RULE-CONDITION-AREA-1.
001540         10  ACT-TYPE               PIC X(25).
001550             88  ACT-TYPE-SET-CATEGORY       VALUE 'SET-CATEGORY'.
001560             88  ACT-TYPE-SET-TAGS           VALUE 'SET-TAGS'.
001570             88  ACT-TYPE-SET-MERCHANT       VALUE 'SET-MERCHANT'.
001580             88  ACT-TYPE-SET-NAME           VALUE 'SET-NAME'.
001590         10  ACT-VALUE              PIC X(40).
001600         10  FILLER                 PIC X(37).
001610     05  FILLER                     PIC X(19).
001620 FD  TRANSACTS
001630     LABEL RECORDS ARE STANDARD.
001640 01  TRANSACTION-DETAIL-RECORD.
001650     05  TXN-RECORD-CODE            PIC X(3).
001660     05  TXN-ID                     PIC X(8).
001670     05  TXN-ACCT-ID                PIC X(8).
001680     05  TXN-DATE                   PIC 9(8).
001690     05  TXN-AMOUNT                 PIC S9(15)V9(4).
001700     05  TXN-CURRENCY               PIC X(3).
001710     05  TXN-NAME                   PIC X(40).
001720     05  TXN-CATEGORY-ID            PIC X(8).
001730     05  TXN-MERCHANT-ID            PIC X(8).
001740     05  TXN-KIND                   PIC X(15).
001750     05  TXN-EXCLUDED               PIC X(1).
001760         88  TXN-IS-INCLUDED            VALUE 'N'.
001770     05  TXN-INST-CUR               PIC 9(3).
001780     05  TXN-INST-TOT               PIC 9(3).
001790     05  TXN-ORIG-ID                PIC X(8).
001800     05  TXN-TAGS                   PIC X(40).
001810     05  FILLER                     PIC X(2).
001820 FD  TRANSACTS-OUT
001830     LABEL RECORDS ARE STANDARD.
001840 01  TXO-TRANSACTION-RECORD.
001850     05  TXO-RECORD-CODE            PIC X(3).
001860     05  TXO-ID                     PIC X(8).
001870     05  TXO-ACCT-ID                PIC X(8).
001880     05  TXO-DATE                   PIC 9(8).
001890     05  TXO-AMOUNT                 PIC S9(15)V9(4).
001900     05  TXO-CURRENCY               PIC X(3).
001910     05  TXO-NAME                   PIC X(40).
001920     05  TXO-CATEGORY-ID            PIC X(8).
001930     05  TXO-MERCHANT-ID            PIC X(8).
001940     05  TXO-KIND                   PIC X(15).
001950     05  TXO-EXCLUDED               PIC X(1).
001960     05  TXO-INST-CUR               PIC 9(3).
001970     05  TXO-INST-TOT               PIC 9(3).
001980     05  TXO-ORIG-ID                PIC X(8).
001990     05  TXO-TAGS                   PIC X(40).
002000     05  FILLER                     PIC X(2).
002010 WORKING-STORAGE SECTION.
002020 01  WS-FILE-STATUSES.
002030     05  WS-ACTMSTR-STATUS          PIC X(2).
002040         88  WS-ACTMSTR-OK              VALUE '00'.
002050         88  WS-ACTMSTR-EOF             VALUE '10'.
002060     05  WS-CATMSTR-STATUS          PIC X(2).
002070         88  WS-CATMSTR-OK              VALUE '00'.
002080         88  WS-CATMSTR-EOF             VALUE '10'.
002090     05  WS-CATOUT-STATUS           PIC X(2).
002100     05  WS-RULEFILE-STATUS         PIC X(2).
002110         88  WS-RULEFILE-OK             VALUE '00'.
002120         88  WS-RULEFILE-EOF            VALUE '10'.
002130     05  WS-TRANSACT-STATUS         PIC X(2).
002140         88  WS-TRANSACT-OK             VALUE '00'.
002150         88  WS-TRANSACT-EOF            VALUE '10'.
002160     05  WS-TRNOUT-STATUS           PIC X(2).
002170     05  FILLER                     PIC X(2).
002180*
002190     COPY PFM.WORKAREA.
002200*
002210 01  WS-ACCT-TABLE-AREA.
002220     05  WS-ACCT-ENTRY OCCURS 500 TIMES
002230             INDEXED BY WS-ACCT-NDX.
002240         10  ACE-ID                 PIC X(8).
002250         10  ACE-USER-ID            PIC X(8).
002260     05  FILLER                     PIC X(1).
002270 01  WS-ACCT-COUNT-AREA.
002280     05  WS-ACCT-COUNT              PIC 9(4) COMP.
002290     05  WS-ACCT-FOUND-SW           PIC X(1).
002300         88  WS-ACCT-WAS-FOUND          VALUE 'Y'.
002310     05  FILLER                     PIC X(5).
002320*
002330 01  WS-CAT-TABLE-AREA.
002340     05  WS-CAT-ENTRY OCCURS 300 TIMES
002350             INDEXED BY WS-CAT-NDX.
002360         10  CTE-ID                 PIC X(8).
002370         10  CTE-USER-ID            PIC X(8).
002380         10  CTE-NAME               PIC X(20).
002390         10  CTE-CLASS              PIC X(7).
002400         10  CTE-PARENT-ID          PIC X(8).
002410     05  FILLER                     PIC X(1).
002420 01  WS-CAT-COUNT-AREA.
002430     05  WS-CAT-COUNT               PIC 9(4) COMP.
002440     05  WS-CAT-FOUND-SW            PIC X(1).
002450         88  WS-CAT-WAS-FOUND           VALUE 'Y'.
002460     05  WS-NEXT-CAT-SERIAL         PIC 9(5) COMP.
002470     05  WS-CAT-SERIAL-NUM         PIC 9(5).
002480     05  FILLER                     PIC X(3).
002490*
002500 01  WS-TXN-TABLE-AREA.
002510     05  WS-TXN-ENTRY OCCURS 3000 TIMES
002520             INDEXED BY WS-TXN-NDX.
002530         10  TXE-ID                 PIC X(8).
002540         10  TXE-ACCT-ID            PIC X(8).
002550         10  TXE-USER-ID            PIC X(8).
002560         10  TXE-DATE               PIC 9(8).
002570         10  TXE-AMOUNT             PIC S9(15)V9(4).
002580         10  TXE-CURRENCY           PIC X(3).
002590         10  TXE-NAME               PIC X(40).
002600         10  TXE-NAME-UPPER         PIC X(40).
002610         10  TXE-CATEGORY-ID        PIC X(8).
002620         10  TXE-MERCHANT-ID        PIC X(8).
002630         10  TXE-KIND               PIC X(15).
002640         10  TXE-EXCLUDED           PIC X(1).
002650             88  TXE-IS-EXCLUDED        VALUE 'Y'.
002660             88  TXE-IS-INCLUDED        VALUE 'N'.
002670         10  TXE-INST-CUR           PIC 9(3).
002680         10  TXE-INST-TOT           PIC 9(3).
002690         10  TXE-ORIG-ID            PIC X(8).
002700         10  TXE-TAGS               PIC X(40).
002710         10  TXE-CHANGED-SW         PIC X(1).
002720             88  TXE-WAS-CHANGED        VALUE 'Y'.
002730     05  FILLER                     PIC X(1).
002740 01  WS-TXN-COUNT-AREA.
002750     05  WS-TXN-COUNT               PIC 9(5) COMP.
002760     05  FILLER                     PIC X(3).
002770*
002780 01  WS-COND-TABLE-AREA.
002790     05  WS-COND-ENTRY OCCURS 20 TIMES
002800             INDEXED BY WS-COND-NDX.
002810         10  CDE-TYPE               PIC X(20).
002820             88  CDE-TYPE-TXN-NAME      VALUE 'TRANSACTION-NAME'.
002830             88  CDE-TYPE-AMOUNT       VALUE 'TRANSACTION-AMOUNT'.
002840             88  CDE-TYPE-MERCHANT   VALUE 'TRANSACTION-MERCHANT'.
002850         10  CDE-OPER               PIC X(5).
002860             88  CDE-OPER-LIKE              VALUE 'LIKE'.
002870             88  CDE-OPER-EQUAL             VALUE '='.
002880             88  CDE-OPER-GREATER           VALUE '>'.
002890             88  CDE-OPER-GTR-EQUAL         VALUE '>='.
002900             88  CDE-OPER-LESS              VALUE '<'.
002910             88  CDE-OPER-LSS-EQUAL         VALUE '<='.
002920         10  CDE-VALUE              PIC X(40).
002930         10  CDE-VALUE-UPPER        PIC X(40).
002940     05  FILLER                     PIC X(1).
002950 01  WS-COND-COUNT-AREA.
002960     05  WS-COND-COUNT              PIC 9(3) COMP.
002970     05  FILLER                     PIC X(3).
002980*
002990 01  WS-ACT-TABLE-AREA.
003000     05  WS-ACT-ENTRY OCCURS 10 TIMES
003010             INDEXED BY WS-ACT-NDX.
003020         10  ADE-TYPE               PIC X(25).
003030             88  ADE-TYPE-SET-CATEGORY      VALUE 'SET-CATEGORY'.
003040             88  ADE-TYPE-SET-TAGS          VALUE 'SET-TAGS'.
003050             88  ADE-TYPE-SET-MERCHANT      VALUE 'SET-MERCHANT'.
003060             88  ADE-TYPE-SET-NAME          VALUE 'SET-NAME'.
003070         10  ADE-VALUE              PIC X(40).
003080     05  FILLER                     PIC X(1).
003090 01  WS-ACT-COUNT-AREA.
003100     05  WS-ACT-COUNT               PIC 9(3) COMP.
003110     05  FILLER                     PIC X(3).
003120*
003130 01  WS-RULE-HEADER-WORK.
003140     05  WS-CUR-RUL-ID              PIC X(8).
003150     05  WS-CUR-RUL-USER-ID         PIC X(8).
003160     05  WS-CUR-RUL-EFF-DATE        PIC 9(8).
003170     05  WS-CUR-SCOPE-FLOOR         PIC 9(8).
003180     05  WS-COMBINE-OPER-SW         PIC X(1).
003190         88  WS-COMBINE-IS-OR           VALUE 'O'.
003200         88  WS-COMBINE-IS-AND           VALUE 'A'.
003210     05  WS-RULE-IN-PROGRESS-SW     PIC X(1).
003220         88  WS-RULE-IS-IN-PROGRESS     VALUE 'Y'.
003230     05  FILLER                     PIC X(3).
003240*
003250 01  WS-EVAL-WORK.
003260     05  WS-RULE-MATCH-SW           PIC X(1).
003270         88  WS-RULE-MATCHES            VALUE 'Y'.
003280     05  WS-COND-RESULT-SW          PIC X(1).
003290         88  WS-COND-IS-TRUE            VALUE 'Y'.
003300     05  WS-CONTAINS-SW             PIC X(1).
003310         88  WS-CONTAINS-FOUND          VALUE 'Y'.
003320     05  WS-RULES-APPLIED           PIC 9(7) COMP.
003330     05  WS-TAGS-ACTIONS-SKIPPED    PIC 9(7) COMP.
003340     05  WS-PRESET-HITS             PIC 9(7) COMP.
003350     05  FILLER                     PIC X(4).
003360*
003370 01  WS-TRIM-WORK.
003380     05  WS-TRIM-FIELD              PIC X(40).
003390     05  WS-TRIM-LEN                PIC 9(2) COMP.
003400     05  WS-TRIM-SCAN-POS           PIC 9(2) COMP.
003410     05  WS-STILL-TRIMMING-SW       PIC X(1).
003420         88  WS-STILL-TRIMMING          VALUE 'Y'.
003430     05  FILLER                     PIC X(3).
003440*
003450 01  WS-CONTAINS-WORK.
003460     05  WS-HAY-FIELD               PIC X(40).
003470     05  WS-HAY-LEN                 PIC 9(2) COMP.
003480     05  WS-NDL-FIELD               PIC X(40).
003490     05  WS-NDL-LEN                 PIC 9(2) COMP.
003500     05  WS-SCAN-START              PIC 9(2) COMP.
003510     05  WS-LAST-START              PIC 9(2) COMP.
003520     05  FILLER                     PIC X(4).
003530*
003540*    WS-TAG-WORK-AREA -- SET-TAGS DEDUP-ADD (CR00664).  TXE-TAGS
003550*    IS A COMMA LIST, UP TO 10 ELEMENTS.  WS-TAG-ELEM-TABLE HOLDS
003560*    THE LIST SPLIT OUT BY 3421 SO 3422 CAN WALK IT LOOKING FOR
003570*    A MATCH ON THE INCOMING RULE VALUE.
003580 01  WS-TAG-WORK-AREA.
003590     05  WS-NEW-TAG-FIELD           PIC X(40).
003600     05  WS-TAG-FOUND-SW            PIC X(1).
003610         88  WS-TAG-ALREADY-PRESENT     VALUE 'Y'.
003620     05  WS-TAG-ELEM-COUNT          PIC 9(2) COMP.
003630     05  WS-TAG-ELEM-TABLE.
003640         10  WS-TAG-ELEM OCCURS 10 TIMES
003650                 INDEXED BY WS-TAG-NDX  PIC X(40).
003660     05  WS-TAG-BUILD-AREA          PIC X(81).
003670     05  FILLER                     PIC X(3).
003680*
003690 01  WS-COND-AMOUNT-WORK.
003700     05  WS-COND-AMOUNT             PIC S9(15)V9(4).
003710     05  WS-CA-RAW                  PIC X(20).
003720     05  WS-CA-TBL REDEFINES WS-CA-RAW
003730                                    PIC X(1) OCCURS 20 TIMES.
003740     05  WS-CA-POS                  PIC 9(2) COMP.
003750     05  WS-CA-SIGN-FACTOR          PIC S9(1) COMP.
003760     05  WS-CA-INT-ACCUM            PIC 9(15) COMP.
003770     05  WS-CA-FRAC-ACCUM           PIC 9(4) COMP.
003780     05  WS-CA-FRAC-DIGITS          PIC 9(1) COMP.
003790     05  WS-CA-DIGIT-VAL            PIC 9(1).
003800     05  WS-CA-IN-FRACTION-SW       PIC X(1).
003810         88  WS-CA-IN-FRACTION          VALUE 'Y'.
003820     05  FILLER                     PIC X(3).
003830*
003840 01  WS-TODAY-WORK.
003850     05  WS-TODAY-YYMMDD            PIC 9(6).
003860     05  WS-TODAY-YYMMDD-BRK REDEFINES WS-TODAY-YYMMDD.
003870         10  WS-TODAY-YY            PIC 9(2).
003880         10  WS-TODAY-MM            PIC 9(2).
003890         10  WS-TODAY-DD            PIC 9(2).
003900     05  WS-TODAY-CCYYMMDD          PIC 9(8).
003910     05  WS-TODAY-CCYYMMDD-BRK REDEFINES WS-TODAY-CCYYMMDD.
003920         10  WS-TODAY-CCYY          PIC 9(4).
003930         10  WS-TODAY-MM-DD         PIC 9(4).
003940     05  FILLER                     PIC X(6).
003950*
003960 01  WS-PRESET-TABLE.
003970     05  WS-PRESET-ENTRY OCCURS 7 TIMES
003980             INDEXED BY WS-PRESET-NDX.
003990         10  PRESET-PATTERN-1       PIC X(10).
004000         10  PRESET-PATTERN-2       PIC X(10).
004010         10  PRESET-CATEGORY        PIC X(20).
004020 01  WS-PRESET-VALUES REDEFINES WS-PRESET-TABLE.
004030     05  FILLER PIC X(40) VALUE
004040         'UBER                Transporte           '.
004050     05  FILLER PIC X(40) VALUE
004060         '99                  Transporte           '.
004070     05  FILLER PIC X(40) VALUE
004080         'IFOOD               Alimentacao          '.
004090     05  FILLER PIC X(40) VALUE
004100         'RAPPI               Alimentacao          '.
004110     05  FILLER PIC X(40) VALUE
004120         'NUBANK    TAXA      Taxas                '.
004130     05  FILLER PIC X(40) VALUE
004140         'NETFLIX             Entretenimento       '.
004150     05  FILLER PIC X(40) VALUE
004160         'SPOTIFY             Entretenimento       '.
004170 PROCEDURE DIVISION.
004180*
004190 0000-MAINLINE.
004200     PERFORM 1000-LOAD-ACCOUNTS.
004210     PERFORM 1500-LOAD-CATEGORIES.
004220     PERFORM 2000-LOAD-TRANSACTS.
004230     MOVE ZERO TO WS-RULES-APPLIED.
004240     MOVE ZERO TO WS-TAGS-ACTIONS-SKIPPED.
004250     MOVE ZERO TO WS-PRESET-HITS.
004260     PERFORM 8200-GET-TODAY.
004270     PERFORM 3000-APPLY-ALL-RULES.
004280     PERFORM 5000-RUN-PRESET-SUGGESTER.
004290     PERFORM 4000-COPY-CATEGORIES-OUT.
004300     PERFORM 6000-REWRITE-TRANSACTS.
004310     STOP RUN.
004320*
004330*    ----------------------------------------------------
004340*    1000 SERIES -- LOAD THE ACCOUNT MASTER (ID TO OWNER)
004350*    ----------------------------------------------------
004360 1000-LOAD-ACCOUNTS.
004370     MOVE ZERO TO WS-ACCT-COUNT.
004380     OPEN INPUT ACCOUNTS.
004390     PERFORM 1100-READ-ACCOUNT.
004400     PERFORM 1200-KEEP-ACCOUNT
004410         UNTIL WS-ACTMSTR-EOF.
004420     CLOSE ACCOUNTS.
004430 1000-LOAD-ACCOUNTS-EXIT.
004440     EXIT.
004450*
004460 1100-READ-ACCOUNT.
004470     READ ACCOUNTS
004480         AT END
004490             SET WS-ACTMSTR-EOF TO TRUE
004500     END-READ.
004510 1100-READ-ACCOUNT-EXIT.
004520     EXIT.
004530*
004540 1200-KEEP-ACCOUNT.
004550     IF WS-ACCT-COUNT < 500
004560         ADD 1 TO WS-ACCT-COUNT
004570         SET WS-ACCT-NDX TO WS-ACCT-COUNT
004580         MOVE ACT-ID TO ACE-ID (WS-ACCT-NDX)
004590         MOVE ACT-USER-ID TO ACE-USER-ID (WS-ACCT-NDX)
004600     END-IF.
004610     PERFORM 1100-READ-ACCOUNT.
004620 1200-KEEP-ACCOUNT-EXIT.
004630     EXIT.
004640*
004650 1210-FIND-ACCOUNT.
004660     MOVE 'N' TO WS-ACCT-FOUND-SW.
004670     SET WS-ACCT-NDX TO 1.
004680     PERFORM 1220-TEST-ONE-ACCOUNT THRU
004690             1220-TEST-ONE-ACCOUNT-EXIT
004700         UNTIL WS-ACCT-NDX > WS-ACCT-COUNT
004710         OR WS-ACCT-WAS-FOUND.
004720 1210-FIND-ACCOUNT-EXIT.
004730     EXIT.
004740*
004750 1220-TEST-ONE-ACCOUNT.
004760     IF ACE-ID (WS-ACCT-NDX) = TXN-ACCT-ID
004770         SET WS-ACCT-WAS-FOUND TO TRUE
004780     ELSE
004790         SET WS-ACCT-NDX UP BY 1
004800     END-IF.
004810 1220-TEST-ONE-ACCOUNT-EXIT.
004820     EXIT.
004830*
004840*    ----------------------------------------------------
004850*    1500 SERIES -- LOAD THE CATEGORY MASTER
004860*    ----------------------------------------------------
004870 1500-LOAD-CATEGORIES.
004880     MOVE ZERO TO WS-CAT-COUNT.
004890     MOVE ZERO TO WS-NEXT-CAT-SERIAL.
004900     OPEN INPUT CATEGORIES.
004910     PERFORM 1600-READ-CATEGORY.
004920     PERFORM 1700-KEEP-CATEGORY
004930         UNTIL WS-CATMSTR-EOF.
004940     CLOSE CATEGORIES.
004950 1500-LOAD-CATEGORIES-EXIT.
004960     EXIT.
004970*
004980 1600-READ-CATEGORY.
004990     READ CATEGORIES
005000         AT END
005010             SET WS-CATMSTR-EOF TO TRUE
005020     END-READ.
005030 1600-READ-CATEGORY-EXIT.
005040     EXIT.
005050*
005060 1700-KEEP-CATEGORY.
005070     IF WS-CAT-COUNT < 300
005080         ADD 1 TO WS-CAT-COUNT
005090         SET WS-CAT-NDX TO WS-CAT-COUNT
005100         MOVE CAT-ID TO CTE-ID (WS-CAT-NDX)
005110         MOVE CAT-USER-ID TO CTE-USER-ID (WS-CAT-NDX)
005120         MOVE CAT-NAME TO CTE-NAME (WS-CAT-NDX)
005130         MOVE CAT-CLASS TO CTE-CLASS (WS-CAT-NDX)
005140         MOVE CAT-PARENT-ID TO CTE-PARENT-ID (WS-CAT-NDX)
005150         IF CAT-ID-BRANCH = 'CAT'
005160             AND CAT-ID-SERIAL NUMERIC
005170             IF CAT-ID-SERIAL > WS-NEXT-CAT-SERIAL
005180                 MOVE CAT-ID-SERIAL TO WS-NEXT-CAT-SERIAL
005190             END-IF
005200         END-IF
005210     END-IF.
005220     PERFORM 1600-READ-CATEGORY.
005230 1700-KEEP-CATEGORY-EXIT.
005240     EXIT.
005250*
005260*    ----------------------------------------------------
005270*    2000 SERIES -- LOAD ALL TRANSACTIONS INTO THE WORK
005280*    TABLE.  ACTIONS ARE APPLIED IN PLACE HERE AND THE
005290*    TABLE IS WRITTEN BACK OUT IN THE 6000 SERIES BELOW.
005300*    ----------------------------------------------------
005310 2000-LOAD-TRANSACTS.
005320     MOVE ZERO TO WS-TXN-COUNT.
005330     OPEN INPUT TRANSACTS.
005340     PERFORM 2100-READ-TRANSACT.
005350     PERFORM 2200-KEEP-TRANSACT
005360         UNTIL WS-TRANSACT-EOF.
005370     CLOSE TRANSACTS.
005380 2000-LOAD-TRANSACTS-EXIT.
005390     EXIT.
005400*
005410 2100-READ-TRANSACT.
005420     READ TRANSACTS
005430         AT END
005440             SET WS-TRANSACT-EOF TO TRUE
005450     END-READ.
005460 2100-READ-TRANSACT-EXIT.
005470     EXIT.
005480*
005490 2200-KEEP-TRANSACT.
005500     IF WS-TXN-COUNT < 3000
005510         ADD 1 TO WS-TXN-COUNT
005520         SET WS-TXN-NDX TO WS-TXN-COUNT
005530         MOVE TXN-ID TO TXE-ID (WS-TXN-NDX)
005540         MOVE TXN-ACCT-ID TO TXE-ACCT-ID (WS-TXN-NDX)
005550         PERFORM 1210-FIND-ACCOUNT
005560         IF WS-ACCT-WAS-FOUND
005570             MOVE ACE-USER-ID (WS-ACCT-NDX) TO
005580                 TXE-USER-ID (WS-TXN-NDX)
005590         ELSE
005600             MOVE SPACES TO TXE-USER-ID (WS-TXN-NDX)
005610         END-IF
005620         MOVE TXN-DATE TO TXE-DATE (WS-TXN-NDX)
005630         MOVE TXN-AMOUNT TO TXE-AMOUNT (WS-TXN-NDX)
005640         MOVE TXN-CURRENCY TO TXE-CURRENCY (WS-TXN-NDX)
005650         MOVE TXN-NAME TO TXE-NAME (WS-TXN-NDX)
005660         MOVE TXN-NAME TO WS-TRIM-FIELD
005670         MOVE TXN-NAME TO TXE-NAME-UPPER (WS-TXN-NDX)
005680         INSPECT TXE-NAME-UPPER (WS-TXN-NDX)
005690             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
005700                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
005710         MOVE TXN-CATEGORY-ID TO TXE-CATEGORY-ID (WS-TXN-NDX)
005720         MOVE TXN-MERCHANT-ID TO TXE-MERCHANT-ID (WS-TXN-NDX)
005730         MOVE TXN-KIND TO TXE-KIND (WS-TXN-NDX)
005740         MOVE TXN-EXCLUDED TO TXE-EXCLUDED (WS-TXN-NDX)
005750         MOVE TXN-INST-CUR TO TXE-INST-CUR (WS-TXN-NDX)
005760         MOVE TXN-INST-TOT TO TXE-INST-TOT (WS-TXN-NDX)
005770         MOVE TXN-ORIG-ID TO TXE-ORIG-ID (WS-TXN-NDX)
005780         MOVE TXN-TAGS TO TXE-TAGS (WS-TXN-NDX)
005790         MOVE 'N' TO TXE-CHANGED-SW (WS-TXN-NDX)
005800     END-IF.
005810     PERFORM 2100-READ-TRANSACT.
005820 2200-KEEP-TRANSACT-EXIT.
005830     EXIT.
005840*
005850*    ----------------------------------------------------
005860*    3000 SERIES -- WALK RULEFILE ONE RUL-ID AT A TIME.
005870*    A HEADER ROW STARTS A NEW GROUP; THE GROUP IS APPLIED
005880*    TO THE TRANSACTION TABLE WHEN THE NEXT HEADER ROW OR
005890*    END OF FILE IS SEEN (CLASSIC CONTROL BREAK).
005900*    ----------------------------------------------------
005910 3000-APPLY-ALL-RULES.
005920     MOVE 'N' TO WS-RULE-IN-PROGRESS-SW.
005930     OPEN INPUT RULES.
005940     PERFORM 3010-READ-RULE-ROW.
005950     PERFORM 3020-PROCESS-ONE-ROW
005960         UNTIL WS-RULEFILE-EOF.
005970     IF WS-RULE-IS-IN-PROGRESS
005980         PERFORM 3100-APPLY-CURRENT-RULE
005990     END-IF.
006000     CLOSE RULES.
006010 3000-APPLY-ALL-RULES-EXIT.
006020     EXIT.
006030*
006040 3010-READ-RULE-ROW.
006050     READ RULES
006060         AT END
006070             SET WS-RULEFILE-EOF TO TRUE
006080     END-READ.
006090 3010-READ-RULE-ROW-EXIT.
006100     EXIT.
006110*
006120 3020-PROCESS-ONE-ROW.
006130     IF RUL-RECORD-IS-HEADER
006140         IF WS-RULE-IS-IN-PROGRESS
006150             PERFORM 3100-APPLY-CURRENT-RULE
006160         END-IF
006170         PERFORM 3030-START-NEW-RULE
006180     ELSE
006190         IF RUL-RECORD-IS-CONDITION
006200             PERFORM 3040-STORE-CONDITION-ROW
006210         ELSE
006220             IF RUL-RECORD-IS-ACTION
006230                 PERFORM 3050-STORE-ACTION-ROW
006240             END-IF
006250         END-IF
006260     END-IF.
006270     PERFORM 3010-READ-RULE-ROW.
006280 3020-PROCESS-ONE-ROW-EXIT.
006290     EXIT.
006300*
006310 3030-START-NEW-RULE.
006320     SET WS-RULE-IS-IN-PROGRESS TO TRUE.
006330     MOVE ZERO TO WS-COND-COUNT.
006340     MOVE ZERO TO WS-ACT-COUNT.
006350     SET WS-COMBINE-IS-AND TO TRUE.
006360     MOVE RUL-ID TO WS-CUR-RUL-ID.
006370     MOVE RUL-USER-ID TO WS-CUR-RUL-USER-ID.
006380     MOVE RUL-EFF-DATE TO WS-CUR-RUL-EFF-DATE.
006390 3030-START-NEW-RULE-EXIT.
006400     EXIT.
006410*
006420*    A COMPOUND ROW CARRIES NO TESTABLE CONDITION OF ITS OWN --
006430*    ITS OPERATOR JUST TELLS US HOW TO COMBINE EVERY OTHER ROW
006440*    IN THIS RULE (SEE THE 01/09/2001 CHANGE-LOG ENTRY ABOVE).
006450 3040-STORE-CONDITION-ROW.
006460     IF COND-TYPE-COMPOUND
006470         IF COND-OPER-OR
006480             SET WS-COMBINE-IS-OR TO TRUE
006490         ELSE
006500             SET WS-COMBINE-IS-AND TO TRUE
006510         END-IF
006520     ELSE
006530         IF COND-OPER-REGEX
006540             CONTINUE
006550         ELSE
006560             IF WS-COND-COUNT < 20
006570                 ADD 1 TO WS-COND-COUNT
006580                 SET WS-COND-NDX TO WS-COND-COUNT
006590                 MOVE COND-TYPE TO CDE-TYPE (WS-COND-NDX)
006600                 MOVE COND-OPER TO CDE-OPER (WS-COND-NDX)
006610                 MOVE COND-VALUE TO CDE-VALUE (WS-COND-NDX)
006620                 MOVE COND-VALUE TO CDE-VALUE-UPPER (WS-COND-NDX)
006630                 INSPECT CDE-VALUE-UPPER (WS-COND-NDX)
006640                     CONVERTING 'abcdefghijklmnopqrstuvwxyz'
006650                             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
006660             END-IF
006670         END-IF
006680     END-IF.
006690 3040-STORE-CONDITION-ROW-EXIT.
006700     EXIT.
006710*
006720 3050-STORE-ACTION-ROW.
006730     IF WS-ACT-COUNT < 10
006740         ADD 1 TO WS-ACT-COUNT
006750         SET WS-ACT-NDX TO WS-ACT-COUNT
006760         MOVE ACT-TYPE TO ADE-TYPE (WS-ACT-NDX)
006770         MOVE ACT-VALUE TO ADE-VALUE (WS-ACT-NDX)
006780     END-IF.
006790 3050-STORE-ACTION-ROW-EXIT.
006800     EXIT.
006810*
006820*    3100 IS U7 -- SCOPE, FILTER, THEN ACT.  SCOPE IS THE
006830*    RULE OWNER'S NON-EXCLUDED TRANSACTIONS DATED ON OR
006840*    AFTER THE RULE'S EFFECTIVE DATE, OR TODAY WHEN THE
006850*    RULE CARRIES NO EFFECTIVE DATE OF ITS OWN.
006860 3100-APPLY-CURRENT-RULE.
006870     IF WS-CUR-RUL-EFF-DATE = ZERO
006880         MOVE WS-TODAY-CCYYMMDD TO WS-CUR-SCOPE-FLOOR
006890     ELSE
006900         MOVE WS-CUR-RUL-EFF-DATE TO WS-CUR-SCOPE-FLOOR
006910     END-IF.
006920     IF WS-TXN-COUNT > 0
006930         PERFORM 3110-TRY-ONE-TXN
006940             VARYING WS-TXN-NDX FROM 1 BY 1
006950             UNTIL WS-TXN-NDX > WS-TXN-COUNT
006960     END-IF.
006970 3100-APPLY-CURRENT-RULE-EXIT.
006980     EXIT.
006990*
007000 3110-TRY-ONE-TXN.
007010     IF TXE-USER-ID (WS-TXN-NDX) = WS-CUR-RUL-USER-ID
007020         AND TXE-IS-INCLUDED (WS-TXN-NDX)
007030         AND TXE-DATE (WS-TXN-NDX) >= WS-CUR-SCOPE-FLOOR
007040         PERFORM 3200-EVAL-CONDITIONS-FOR-TXN
007050         IF WS-RULE-MATCHES
007060             PERFORM 3400-APPLY-ACTIONS-TO-TXN
007070             ADD 1 TO WS-RULES-APPLIED
007080         END-IF
007090     END-IF.
007100 3110-TRY-ONE-TXN-EXIT.
007110     EXIT.
007120*
007130*    ----------------------------------------------------
007140*    3200 SERIES -- COMBINE THE RULE'S CONDITIONS (B7)
007150*    ----------------------------------------------------
007160 3200-EVAL-CONDITIONS-FOR-TXN.
007170     IF WS-COND-COUNT = 0
007180         MOVE 'N' TO WS-RULE-MATCH-SW
007190     ELSE
007200         IF WS-COMBINE-IS-OR
007210             MOVE 'N' TO WS-RULE-MATCH-SW
007220             PERFORM 3210-EVAL-ONE-COND-OR THRU
007230                     3210-EVAL-ONE-COND-OR-EXIT
007240                 VARYING WS-COND-NDX FROM 1 BY 1
007250                 UNTIL WS-COND-NDX > WS-COND-COUNT
007260                 OR WS-RULE-MATCHES
007270         ELSE
007280             MOVE 'Y' TO WS-RULE-MATCH-SW
007290             PERFORM 3220-EVAL-ONE-COND-AND THRU
007300                     3220-EVAL-ONE-COND-AND-EXIT
007310                 VARYING WS-COND-NDX FROM 1 BY 1
007320                 UNTIL WS-COND-NDX > WS-COND-COUNT
007330                 OR NOT WS-RULE-MATCHES
007340         END-IF
007350     END-IF.
007360 3200-EVAL-CONDITIONS-FOR-TXN-EXIT.
007370     EXIT.
007380*
007390 3210-EVAL-ONE-COND-OR.
007400     PERFORM 3300-EVAL-ONE-CONDITION.
007410     IF WS-COND-IS-TRUE
007420         SET WS-RULE-MATCHES TO TRUE
007430     END-IF.
007440 3210-EVAL-ONE-COND-OR-EXIT.
007450     EXIT.
007460*
007470 3220-EVAL-ONE-COND-AND.
007480     PERFORM 3300-EVAL-ONE-CONDITION.
007490     IF NOT WS-COND-IS-TRUE
007500         MOVE 'N' TO WS-RULE-MATCH-SW
007510     END-IF.
007520 3220-EVAL-ONE-COND-AND-EXIT.
007530     EXIT.
007540*
007550 3300-EVAL-ONE-CONDITION.
007560     MOVE 'N' TO WS-COND-RESULT-SW.
007570     IF CDE-TYPE-TXN-NAME (WS-COND-NDX)
007580         PERFORM 3310-EVAL-NAME-CONDITION
007590     ELSE
007600         IF CDE-TYPE-AMOUNT (WS-COND-NDX)
007610             PERFORM 3320-EVAL-AMOUNT-CONDITION
007620         ELSE
007630             IF CDE-TYPE-MERCHANT (WS-COND-NDX)
007640                 PERFORM 3330-EVAL-MERCHANT-CONDITION
007650             END-IF
007660         END-IF
007670     END-IF.
007680 3300-EVAL-ONE-CONDITION-EXIT.
007690     EXIT.
007700*
007710 3310-EVAL-NAME-CONDITION.
007720     IF CDE-OPER-LIKE (WS-COND-NDX)
007730         MOVE TXE-NAME-UPPER (WS-TXN-NDX) TO WS-HAY-FIELD
007740         MOVE CDE-VALUE-UPPER (WS-COND-NDX) TO WS-NDL-FIELD
007750         PERFORM 8500-TEST-CONTAINS
007760         IF WS-CONTAINS-FOUND
007770             SET WS-COND-IS-TRUE TO TRUE
007780         END-IF
007790     ELSE
007800         IF CDE-OPER-EQUAL (WS-COND-NDX)
007810             IF TXE-NAME-UPPER (WS-TXN-NDX) =
007820                 CDE-VALUE-UPPER (WS-COND-NDX)
007830                 SET WS-COND-IS-TRUE TO TRUE
007840             END-IF
007850         END-IF
007860     END-IF.
007870 3310-EVAL-NAME-CONDITION-EXIT.
007880     EXIT.
007890*
007900 3320-EVAL-AMOUNT-CONDITION.
007910     MOVE CDE-VALUE (WS-COND-NDX) TO WS-CA-RAW.
007920     PERFORM 8600-PARSE-COND-AMOUNT.
007930     IF CDE-OPER-GREATER (WS-COND-NDX)
007940         IF TXE-AMOUNT (WS-TXN-NDX) > WS-COND-AMOUNT
007950             SET WS-COND-IS-TRUE TO TRUE
007960         END-IF
007970     ELSE
007980     IF CDE-OPER-GTR-EQUAL (WS-COND-NDX)
007990         IF TXE-AMOUNT (WS-TXN-NDX) >= WS-COND-AMOUNT
008000             SET WS-COND-IS-TRUE TO TRUE
008010         END-IF
008020     ELSE
008030     IF CDE-OPER-LESS (WS-COND-NDX)
008040         IF TXE-AMOUNT (WS-TXN-NDX) < WS-COND-AMOUNT
008050             SET WS-COND-IS-TRUE TO TRUE
008060         END-IF
008070     ELSE
008080     IF CDE-OPER-LSS-EQUAL (WS-COND-NDX)
008090         IF TXE-AMOUNT (WS-TXN-NDX) <= WS-COND-AMOUNT
008100             SET WS-COND-IS-TRUE TO TRUE
008110         END-IF
008120     ELSE
008130     IF CDE-OPER-EQUAL (WS-COND-NDX)
008140         IF TXE-AMOUNT (WS-TXN-NDX) = WS-COND-AMOUNT
008150             SET WS-COND-IS-TRUE TO TRUE
008160         END-IF
008170     END-IF END-IF END-IF END-IF END-IF.
008180 3320-EVAL-AMOUNT-CONDITION-EXIT.
008190     EXIT.
008200*
008210 3330-EVAL-MERCHANT-CONDITION.
008220     IF CDE-OPER-EQUAL (WS-COND-NDX)
008230         IF TXE-MERCHANT-ID (WS-TXN-NDX) =
008240             CDE-VALUE (WS-COND-NDX) (1:8)
008250             SET WS-COND-IS-TRUE TO TRUE
008260         END-IF
008270     END-IF.
008280 3330-EVAL-MERCHANT-CONDITION-EXIT.
008290     EXIT.
008300*
008310*    ----------------------------------------------------
008320*    3400 SERIES -- RUN THE RULE'S ACTIONS OVER A MATCHED
008330*    TRANSACTION.  LOCKS: SET-CATEGORY/SET-MERCHANT FILL
008340*    ONLY AN EMPTY FIELD, SET-NAME FILLS ONLY A BLANK
008350*    NAME, SET-TAGS ADDS ITS TAG TO TXE-TAGS UNLESS THE TAG
008360*    IS ALREADY ONE OF THE COMMA-SEPARATED ELEMENTS (3420).
008370*    ----------------------------------------------------
008380 3400-APPLY-ACTIONS-TO-TXN.
008390     IF WS-ACT-COUNT > 0
008400         PERFORM 3410-RUN-ONE-ACTION
008410             VARYING WS-ACT-NDX FROM 1 BY 1
008420             UNTIL WS-ACT-NDX > WS-ACT-COUNT
008430     END-IF.
008440 3400-APPLY-ACTIONS-TO-TXN-EXIT.
008450     EXIT.
008460*
008470 3410-RUN-ONE-ACTION.
008480     IF ADE-TYPE-SET-CATEGORY (WS-ACT-NDX)
008490         IF TXE-CATEGORY-ID (WS-TXN-NDX) = SPACES
008500             MOVE ADE-VALUE (WS-ACT-NDX) (1:8) TO
008510                 TXE-CATEGORY-ID (WS-TXN-NDX)
008520             SET TXE-WAS-CHANGED (WS-TXN-NDX) TO TRUE
008530         END-IF
008540     ELSE
008550     IF ADE-TYPE-SET-MERCHANT (WS-ACT-NDX)
008560         IF TXE-MERCHANT-ID (WS-TXN-NDX) = SPACES
008570             MOVE ADE-VALUE (WS-ACT-NDX) (1:8) TO
008580                 TXE-MERCHANT-ID (WS-TXN-NDX)
008590             SET TXE-WAS-CHANGED (WS-TXN-NDX) TO TRUE
008600         END-IF
008610     ELSE
008620     IF ADE-TYPE-SET-NAME (WS-ACT-NDX)
008630         IF TXE-NAME (WS-TXN-NDX) = SPACES
008640             MOVE ADE-VALUE (WS-ACT-NDX) TO TXE-NAME (WS-TXN-NDX)
008650             MOVE ADE-VALUE (WS-ACT-NDX) TO
008660                 TXE-NAME-UPPER (WS-TXN-NDX)
008670             INSPECT TXE-NAME-UPPER (WS-TXN-NDX)
008680                 CONVERTING 'abcdefghijklmnopqrstuvwxyz'
008690                         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
008700             SET TXE-WAS-CHANGED (WS-TXN-NDX) TO TRUE
008710         END-IF
008720     ELSE
008730     IF ADE-TYPE-SET-TAGS (WS-ACT-NDX)
008740         PERFORM 3420-ADD-ONE-TAG THRU 3420-ADD-ONE-TAG-EXIT
008750     END-IF END-IF END-IF END-IF.
008760 3410-RUN-ONE-ACTION-EXIT.
008770     EXIT.
008780*
008790*    ----------------------------------------------------
008800*    3420 -- SET-TAGS ACTION (CR00664).  SPLITS THE
008810*    TRANSACTION'S EXISTING COMMA LIST, CHECKS WHETHER THE
008820*    RULE'S TAG IS ALREADY ONE OF THE ELEMENTS, AND APPENDS
008830*    IT WHEN IT IS NOT.  A TAG THAT WOULD OVERRUN THE
008840*    40-BYTE FIELD IS COUNTED IN WS-TAGS-ACTIONS-SKIPPED
008850*    RATHER THAN TRUNCATED INTO THE NEXT ELEMENT.
008860*    ----------------------------------------------------
008870 3420-ADD-ONE-TAG.
008880     MOVE ADE-VALUE (WS-ACT-NDX) TO WS-NEW-TAG-FIELD.
008890     PERFORM 3421-SPLIT-EXISTING-TAGS THRU
008900             3421-SPLIT-EXISTING-TAGS-EXIT.
008910     MOVE 'N' TO WS-TAG-FOUND-SW.
008920     IF WS-TAG-ELEM-COUNT > 0
008930         PERFORM 3422-TEST-ONE-TAG-ELEM THRU
008940                 3422-TEST-ONE-TAG-ELEM-EXIT
008950             VARYING WS-TAG-NDX FROM 1 BY 1
008960             UNTIL WS-TAG-NDX > WS-TAG-ELEM-COUNT
008970             OR WS-TAG-ALREADY-PRESENT
008980     END-IF.
008990     IF NOT WS-TAG-ALREADY-PRESENT
009000         PERFORM 3423-APPEND-NEW-TAG THRU 3423-APPEND-NEW-TAG-EXIT
009010     END-IF.
009020 3420-ADD-ONE-TAG-EXIT.
009030     EXIT.
009040*
009050 3421-SPLIT-EXISTING-TAGS.
009060     MOVE SPACES TO WS-TAG-ELEM-TABLE.
009070     MOVE 0 TO WS-TAG-ELEM-COUNT.
009080     UNSTRING TXE-TAGS (WS-TXN-NDX) DELIMITED BY ','
009090         INTO WS-TAG-ELEM (1) WS-TAG-ELEM (2) WS-TAG-ELEM (3)
009100              WS-TAG-ELEM (4) WS-TAG-ELEM (5) WS-TAG-ELEM (6)
009110              WS-TAG-ELEM (7) WS-TAG-ELEM (8) WS-TAG-ELEM (9)
009120              WS-TAG-ELEM (10)
009130         TALLYING IN WS-TAG-ELEM-COUNT.
009140 3421-SPLIT-EXISTING-TAGS-EXIT.
009150     EXIT.
009160*
009170 3422-TEST-ONE-TAG-ELEM.
009180     IF WS-TAG-ELEM (WS-TAG-NDX) = WS-NEW-TAG-FIELD
009190         SET WS-TAG-ALREADY-PRESENT TO TRUE
009200     END-IF.
009210 3422-TEST-ONE-TAG-ELEM-EXIT.
009220     EXIT.
009230*
009240 3423-APPEND-NEW-TAG.
009250     MOVE SPACES TO WS-TAG-BUILD-AREA.
009260     IF TXE-TAGS (WS-TXN-NDX) = SPACES
009270         MOVE WS-NEW-TAG-FIELD TO WS-TAG-BUILD-AREA
009280     ELSE
009290         STRING TXE-TAGS (WS-TXN-NDX) DELIMITED BY SPACE
009300                ',' DELIMITED BY SIZE
009310                WS-NEW-TAG-FIELD DELIMITED BY SPACE
009320             INTO WS-TAG-BUILD-AREA
009330     END-IF.
009340     IF WS-TAG-BUILD-AREA (41:41) = SPACES
009350         MOVE WS-TAG-BUILD-AREA (1:40) TO TXE-TAGS (WS-TXN-NDX)
009360         SET TXE-WAS-CHANGED (WS-TXN-NDX) TO TRUE
009370     ELSE
009380         ADD 1 TO WS-TAGS-ACTIONS-SKIPPED
009390     END-IF.
009400 3423-APPEND-NEW-TAG-EXIT.
009410     EXIT.
009420*
009430*    ----------------------------------------------------
009440*    4000 SERIES -- COPY THE (POSSIBLY GROWN) CATEGORY
009450*    TABLE OUT TO CATOUT8 FOR THE NEXT LOAD.
009460*    ----------------------------------------------------
009470 4000-COPY-CATEGORIES-OUT.
009480     OPEN OUTPUT CATOUT.
009490     IF WS-CAT-COUNT > 0
009500         PERFORM 4100-WRITE-ONE-CATEGORY
009510             VARYING WS-CAT-NDX FROM 1 BY 1
009520             UNTIL WS-CAT-NDX > WS-CAT-COUNT
009530     END-IF.
009540     CLOSE CATOUT.
009550 4000-COPY-CATEGORIES-OUT-EXIT.
009560     EXIT.
009570*
009580 4100-WRITE-ONE-CATEGORY.
009590     MOVE 'CAT' TO CTO-RECORD-CODE.
009600     MOVE CTE-ID (WS-CAT-NDX) TO CTO-ID.
009610     MOVE CTE-USER-ID (WS-CAT-NDX) TO CTO-USER-ID.
009620     MOVE CTE-NAME (WS-CAT-NDX) TO CTO-NAME.
009630     MOVE CTE-CLASS (WS-CAT-NDX) TO CTO-CLASS.
009640     MOVE CTE-PARENT-ID (WS-CAT-NDX) TO CTO-PARENT-ID.
009650     WRITE CATEGORY-OUT-RECORD.
009660 4100-WRITE-ONE-CATEGORY-EXIT.
009670     EXIT.
009680*
009690*    ----------------------------------------------------
009700*    5000 SERIES -- THE CANNED MERCHANT-PATTERN SUGGESTER.
009710*    RUNS ONCE OVER EVERY NON-EXCLUDED TRANSACTION STILL
009720*    WITHOUT A CATEGORY AFTER ALL OF THE USER'S OWN RULES
009730*    HAVE HAD THEIR TURN.  A HIT MINTS THE CATEGORY IF THE
009740*    USER DOES NOT ALREADY HAVE ONE BY THAT NAME.
009750*    ----------------------------------------------------
009760 5000-RUN-PRESET-SUGGESTER.
009770     IF WS-TXN-COUNT > 0
009780         PERFORM 5100-TRY-ONE-TXN-FOR-PRESET
009790             VARYING WS-TXN-NDX FROM 1 BY 1
009800             UNTIL WS-TXN-NDX > WS-TXN-COUNT
009810     END-IF.
009820 5000-RUN-PRESET-SUGGESTER-EXIT.
009830     EXIT.
009840*
009850 5100-TRY-ONE-TXN-FOR-PRESET.
009860     IF TXE-IS-INCLUDED (WS-TXN-NDX)
009870         AND TXE-CATEGORY-ID (WS-TXN-NDX) = SPACES
009880         SET WS-PRESET-NDX TO 1.
009890         PERFORM 5200-TEST-ONE-PRESET THRU
009900                 5200-TEST-ONE-PRESET-EXIT
009910             UNTIL WS-PRESET-NDX > 7
009920             OR TXE-CATEGORY-ID (WS-TXN-NDX) NOT = SPACES
009930     END-IF.
009940 5100-TRY-ONE-TXN-FOR-PRESET-EXIT.
009950     EXIT.
009960*
009970 5200-TEST-ONE-PRESET.
009980     MOVE TXE-NAME-UPPER (WS-TXN-NDX) TO WS-HAY-FIELD.
009990     MOVE PRESET-PATTERN-1 (WS-PRESET-NDX) TO WS-NDL-FIELD.
010000     PERFORM 8500-TEST-CONTAINS.
010010     IF WS-CONTAINS-FOUND
010020         IF PRESET-PATTERN-2 (WS-PRESET-NDX) = SPACES
010030             PERFORM 5300-ACCEPT-PRESET-HIT
010040         ELSE
010050             MOVE TXE-NAME-UPPER (WS-TXN-NDX) TO WS-HAY-FIELD
010060             MOVE PRESET-PATTERN-2 (WS-PRESET-NDX) TO WS-NDL-FIELD
010070             PERFORM 8500-TEST-CONTAINS
010080             IF WS-CONTAINS-FOUND
010090                 PERFORM 5300-ACCEPT-PRESET-HIT
010100             END-IF
010110         END-IF
010120     END-IF.
010130     SET WS-PRESET-NDX UP BY 1.
010140 5200-TEST-ONE-PRESET-EXIT.
010150     EXIT.
010160*
010170 5300-ACCEPT-PRESET-HIT.
010180     PERFORM 5400-RESOLVE-CATEGORY.
010190     ADD 1 TO WS-PRESET-HITS.
010200 5300-ACCEPT-PRESET-HIT-EXIT.
010210     EXIT.
010220*
010230 5400-RESOLVE-CATEGORY.
010240     MOVE 'N' TO WS-CAT-FOUND-SW.
010250     IF WS-CAT-COUNT > 0
010260         PERFORM 5410-TEST-ONE-CATEGORY THRU
010270                 5410-TEST-ONE-CATEGORY-EXIT
010280             VARYING WS-CAT-NDX FROM 1 BY 1
010290             UNTIL WS-CAT-NDX > WS-CAT-COUNT
010300             OR WS-CAT-WAS-FOUND
010310     END-IF.
010320     IF NOT WS-CAT-WAS-FOUND
010330         PERFORM 5420-CREATE-CATEGORY
010340     END-IF.
010350     MOVE CTE-ID (WS-CAT-NDX) TO TXE-CATEGORY-ID (WS-TXN-NDX).
010360     SET TXE-WAS-CHANGED (WS-TXN-NDX) TO TRUE.
010370 5400-RESOLVE-CATEGORY-EXIT.
010380     EXIT.
010390*
010400 5410-TEST-ONE-CATEGORY.
010410     IF CTE-USER-ID (WS-CAT-NDX) = TXE-USER-ID (WS-TXN-NDX)
010420         AND CTE-NAME (WS-CAT-NDX) =
010430             PRESET-CATEGORY (WS-PRESET-NDX)
010440         SET WS-CAT-WAS-FOUND TO TRUE
010450     END-IF.
010460 5410-TEST-ONE-CATEGORY-EXIT.
010470     EXIT.
010480*
010490 5420-CREATE-CATEGORY.
010500     IF WS-CAT-COUNT < 300
010510         ADD 1 TO WS-CAT-COUNT
010520         SET WS-CAT-NDX TO WS-CAT-COUNT
010530         ADD 1 TO WS-NEXT-CAT-SERIAL
010540         MOVE WS-NEXT-CAT-SERIAL TO WS-CAT-SERIAL-NUM
010550         STRING 'CAT' DELIMITED BY SIZE
010560                WS-CAT-SERIAL-NUM DELIMITED BY SIZE
010570             INTO CTE-ID (WS-CAT-NDX)
010580         MOVE TXE-USER-ID (WS-TXN-NDX) TO CTE-USER-ID (WS-CAT-NDX)
010590         MOVE PRESET-CATEGORY (WS-PRESET-NDX) TO
010600             CTE-NAME (WS-CAT-NDX)
010610         MOVE 'EXPENSE' TO CTE-CLASS (WS-CAT-NDX)
010620         MOVE SPACES TO CTE-PARENT-ID (WS-CAT-NDX)
010630     END-IF.
010640 5420-CREATE-CATEGORY-EXIT.
010650     EXIT.
010660*
010670*    ----------------------------------------------------
010680*    6000 SERIES -- REWRITE TRANSACT FROM THE WORK TABLE
010690*    ----------------------------------------------------
010700 6000-REWRITE-TRANSACTS.
010710     OPEN OUTPUT TRANSACTS-OUT.
010720     IF WS-TXN-COUNT > 0
010730         PERFORM 6100-WRITE-ONE-TXN
010740             VARYING WS-TXN-NDX FROM 1 BY 1
010750             UNTIL WS-TXN-NDX > WS-TXN-COUNT
010760     END-IF.
010770     CLOSE TRANSACTS-OUT.
010780 6000-REWRITE-TRANSACTS-EXIT.
010790     EXIT.
010800*
010810 6100-WRITE-ONE-TXN.
010820     MOVE 'TXN' TO TXO-RECORD-CODE.
010830     MOVE TXE-ID (WS-TXN-NDX) TO TXO-ID.
010840     MOVE TXE-ACCT-ID (WS-TXN-NDX) TO TXO-ACCT-ID.
010850     MOVE TXE-DATE (WS-TXN-NDX) TO TXO-DATE.
010860     MOVE TXE-AMOUNT (WS-TXN-NDX) TO TXO-AMOUNT.
010870     MOVE TXE-CURRENCY (WS-TXN-NDX) TO TXO-CURRENCY.
010880     MOVE TXE-NAME (WS-TXN-NDX) TO TXO-NAME.
010890     MOVE TXE-CATEGORY-ID (WS-TXN-NDX) TO TXO-CATEGORY-ID.
010900     MOVE TXE-MERCHANT-ID (WS-TXN-NDX) TO TXO-MERCHANT-ID.
010910     MOVE TXE-KIND (WS-TXN-NDX) TO TXO-KIND.
010920     MOVE TXE-EXCLUDED (WS-TXN-NDX) TO TXO-EXCLUDED.
010930     MOVE TXE-INST-CUR (WS-TXN-NDX) TO TXO-INST-CUR.
010940     MOVE TXE-INST-TOT (WS-TXN-NDX) TO TXO-INST-TOT.
010950     MOVE TXE-ORIG-ID (WS-TXN-NDX) TO TXO-ORIG-ID.
010960     MOVE TXE-TAGS (WS-TXN-NDX) TO TXO-TAGS.
010970     WRITE TXO-TRANSACTION-RECORD.
010980 6100-WRITE-ONE-TXN-EXIT.
010990     EXIT.
011000*
011010*    ----------------------------------------------------
011020*    8500 -- GENERIC "IS WS-NDL-FIELD CONTAINED IN
011030*    WS-HAY-FIELD" TEST, BOTH TRIMMED FIRST.  LEAVES THE
011040*    ANSWER IN WS-CONTAINS-SW.  AN EMPTY NEEDLE NEVER
011050*    MATCHES.
011060*    ----------------------------------------------------
011070 8500-TEST-CONTAINS.
011080     MOVE 'N' TO WS-CONTAINS-SW.
011090     MOVE WS-HAY-FIELD TO WS-TRIM-FIELD.
011100     PERFORM 8510-CALC-TRIM-LEN.
011110     MOVE WS-TRIM-LEN TO WS-HAY-LEN.
011120     MOVE WS-NDL-FIELD TO WS-TRIM-FIELD.
011130     PERFORM 8510-CALC-TRIM-LEN.
011140     MOVE WS-TRIM-LEN TO WS-NDL-LEN.
011150     IF WS-NDL-LEN > 0
011160         AND WS-NDL-LEN NOT > WS-HAY-LEN
011170         COMPUTE WS-LAST-START = WS-HAY-LEN - WS-NDL-LEN + 1
011180         PERFORM 8520-TEST-ONE-START THRU
011190                 8520-TEST-ONE-START-EXIT
011200             VARYING WS-SCAN-START FROM 1 BY 1
011210             UNTIL WS-SCAN-START > WS-LAST-START
011220             OR WS-CONTAINS-FOUND
011230     END-IF.
011240 8500-TEST-CONTAINS-EXIT.
011250     EXIT.
011260*
011270 8510-CALC-TRIM-LEN.
011280     MOVE 40 TO WS-TRIM-SCAN-POS.
011290     SET WS-STILL-TRIMMING TO TRUE.
011300     PERFORM 8511-TEST-ONE-TRIM-POS THRU
011310             8511-TEST-ONE-TRIM-POS-EXIT
011320         UNTIL WS-TRIM-SCAN-POS < 1
011330         OR NOT WS-STILL-TRIMMING.
011340     MOVE WS-TRIM-SCAN-POS TO WS-TRIM-LEN.
011350 8510-CALC-TRIM-LEN-EXIT.
011360     EXIT.
011370*
011380 8511-TEST-ONE-TRIM-POS.
011390     IF WS-TRIM-FIELD (WS-TRIM-SCAN-POS:1) = SPACE
011400         SUBTRACT 1 FROM WS-TRIM-SCAN-POS
011410     ELSE
011420         MOVE 'N' TO WS-STILL-TRIMMING-SW
011430     END-IF.
011440 8511-TEST-ONE-TRIM-POS-EXIT.
011450     EXIT.
011460*
011470 8520-TEST-ONE-START.
011480     IF WS-HAY-FIELD (WS-SCAN-START:WS-NDL-LEN) =
011490         WS-NDL-FIELD (1:WS-NDL-LEN)
011500         SET WS-CONTAINS-FOUND TO TRUE
011510     END-IF.
011520 8520-TEST-ONE-START-EXIT.
011530     EXIT.
011540*
011550*    ----------------------------------------------------
011560*    8600 -- CONVERT A CONDITION'S TEXT AMOUNT (COND-VALUE)
011570*    INTO A SIGNED COMP AMOUNT FOR COMPARISON, THE SAME
011580*    DIGIT-AT-A-TIME METHOD USED BY THE IMPORT JOB'S
011590*    AMOUNT PARSER (PFM.J007).  NO CURRENCY SYMBOLS ARE
011600*    EXPECTED HERE -- A RULE VALUE IS JUST A SIGNED NUMBER.
011610*    ----------------------------------------------------
011620 8600-PARSE-COND-AMOUNT.
011630     MOVE 1 TO WS-CA-SIGN-FACTOR.
011640     MOVE ZERO TO WS-CA-INT-ACCUM.
011650     MOVE ZERO TO WS-CA-FRAC-ACCUM.
011660     MOVE ZERO TO WS-CA-FRAC-DIGITS.
011670     MOVE 'N' TO WS-CA-IN-FRACTION-SW.
011680     PERFORM 8610-SCAN-ONE-CA-CHAR
011690         VARYING WS-CA-POS FROM 1 BY 1
011700         UNTIL WS-CA-POS > 20.
011710     COMPUTE WS-COND-AMOUNT =
011720         (WS-CA-INT-ACCUM +
011730          (WS-CA-FRAC-ACCUM / (10 ** WS-CA-FRAC-DIGITS)))
011740         * WS-CA-SIGN-FACTOR.
011750 8600-PARSE-COND-AMOUNT-EXIT.
011760     EXIT.
011770*
011780 8610-SCAN-ONE-CA-CHAR.
011790     IF WS-CA-TBL (WS-CA-POS) = '-'
011800         MOVE -1 TO WS-CA-SIGN-FACTOR
011810     ELSE
011820     IF WS-CA-TBL (WS-CA-POS) = '.'
011830         SET WS-CA-IN-FRACTION TO TRUE
011840     ELSE
011850     IF WS-CA-TBL (WS-CA-POS) IS NUMERIC
011860         MOVE WS-CA-TBL (WS-CA-POS) TO WS-CA-DIGIT-VAL
011870         IF WS-CA-IN-FRACTION
011880             IF WS-CA-FRAC-DIGITS < 4
011890                 COMPUTE WS-CA-FRAC-ACCUM =
011900                     WS-CA-FRAC-ACCUM * 10 + WS-CA-DIGIT-VAL
011910                 ADD 1 TO WS-CA-FRAC-DIGITS
011920             END-IF
011930         ELSE
011940             COMPUTE WS-CA-INT-ACCUM =
011950                 WS-CA-INT-ACCUM * 10 + WS-CA-DIGIT-VAL
011960         END-IF
011970     END-IF END-IF END-IF.
011980 8610-SCAN-ONE-CA-CHAR-EXIT.
011990     EXIT.
012000*
012010*    ----------------------------------------------------
012020*    8200 -- SAME CENTURY-WINDOW TECHNIQUE USED IN PFM.J003
012030*    AND PFM.J004 -- SEE PFM.J003'S 8200 PARAGRAPH FOR THE
012040*    RATIONALE.
012050*    ----------------------------------------------------
012060 8200-GET-TODAY.
012070     ACCEPT WS-TODAY-YYMMDD FROM DATE.
012080     IF WS-TODAY-YY < 50
012090         MOVE '20' TO WS-TODAY-CCYY (1:2)
012100     ELSE
012110         MOVE '19' TO WS-TODAY-CCYY (1:2)
012120     END-IF.
012130     MOVE WS-TODAY-YY TO WS-TODAY-CCYY (3:2).
012140     MOVE WS-TODAY-MM TO WS-TODAY-MM-DD (1:2).
012150     MOVE WS-TODAY-DD TO WS-TODAY-MM-DD (3:2).
012160 8200-GET-TODAY-EXIT.
012170     EXIT.


