000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. TRANSACTION-DETAIL-RECORD.
000120 AUTHOR. R FALCAO.
000130 INSTALLATION. HOUSEHOLD-LEDGER-SYSTEMS.
000140 DATE-WRITTEN. 03/18/1991.
000150 DATE-COMPILED.
000160 SECURITY. INTERNAL USE ONLY - PERSONAL FINANCE BATCH.
000170*
000180*    TRANSACTION-DETAIL-RECORD  --  TIP02 TRANSMISSION FORMAT
000190*    ONE ROW PER LEDGER ENTRY (POSTED, IMPORTED, OR GENERATED
000200*    BY THE INSTALLMENT EXPANDER).  DETAIL-RECORD-2 REDEFINES
000210*    THE SAME SLOT WITH THE TRADE VIEW USED WHEN THIS TIP02
000220*    ROW CARRIES A BROKERAGE TRADE INSTEAD OF CASH (SEE THE
000230*    STANDALONE TRADE FILE, TRD.TIP04).
000240*
000250*    CHANGE LOG
000260*    ----------
000270*01  03/18/1991  RFF  CR00115  ORIGINAL LAYOUT.
000280*01  09/22/1992  RFF  CR00202  ADD TXN-KIND, FUNDS-MOVEMENT AND
000290*01                            LOAN-PAYMENT FOR THE XFER JOB.
000300*01  02/14/1994  MTS  CR00348  ADD TXN-EXCLUDED FLAG.
000310*01  06/30/1995  MTS  CR00403  ADD TXN-INST-CUR, TXN-INST-TOT,
000320*01                            TXN-ORIG-ID FOR CREDIT-CARD
000330*01                            INSTALLMENT EXPANSION (PFM.J005).
000340*01  11/03/1998  MTS  CR00520  Y2K -- TXN-DATE ALREADY CARRIED
000350*01                            A FULL 4-DIGIT CCYY, NO CHANGE.
000360*01  05/17/1999  BLQ  CR00561  ADD TXN-CURRENCY, DEFAULT BRL.
000370*01  01/09/2001  BLQ  CR00619  ADD DETAIL-RECORD-2 TRADE VIEW
000380*01                            REPLAYED THROUGH THE VALUATION
000390*01                            JOB (PFM.J002).
000400*01  03/14/2001  BLQ  CR00642  ADD TXN-ID-SEGMENTS REDEFINES SO
000410*01                            THE IMPORT JOB (PFM.J007) CAN MINT
000420*01                            NEW TXN-ID VALUES THE SAME WAY THE
000430*01                            ACCOUNT AND CATEGORY FILES DO.
000440*01  08/09/2001  DKR  CR00660  ADD TXN-TAGS, COMMA-SEPARATED, SO
000450*01                            THE RULES ENGINE (PFM.J007/J008)
000460*01                            HAS A FIELD TO POST SET-TAGS INTO.
000470*
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM.
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540     SELECT TRANSACTS ASSIGN TO TRANSACT
000550         ORGANIZATION IS LINE SEQUENTIAL
000560         FILE STATUS IS WS-TRANSACT-STATUS.
000570 DATA DIVISION.
000580 FILE SECTION.
000590 FD  TRANSACTS
000600     LABEL RECORDS ARE STANDARD.
000610 01  TRANSACTION-DETAIL-RECORD.
000620     05  TXN-RECORD-CODE            PIC X(3).
000630         88  TXN-RECORD-IS-CASH         VALUE 'TXN'.
000640         88  TXN-RECORD-IS-TRADE        VALUE 'TRD'.
000650     05  TXN-ID                     PIC X(8).
000660     05  TXN-ID-SEGMENTS REDEFINES TXN-ID.
000670         10  TXN-ID-BRANCH          PIC X(3).
000680         10  TXN-ID-SERIAL          PIC X(5).
000690     05  TXN-ACCT-ID                PIC X(8).
000700     05  TXN-DATE                   PIC 9(8).
000710     05  TXN-DATE-EDIT REDEFINES TXN-DATE.
000720         10  TXN-DATE-CCYY          PIC 9(4).
000730         10  TXN-DATE-MM            PIC 9(2).
000740         10  TXN-DATE-DD            PIC 9(2).
000750     05  TXN-AMOUNT                 PIC S9(15)V9(4).
000760     05  TXN-AMOUNT-UNSIGNED REDEFINES TXN-AMOUNT.
000770         10  TXN-AMOUNT-MAGNITUDE   PIC 9(15)V9(4).
000780     05  TXN-CURRENCY               PIC X(3).
000790     05  TXN-NAME                   PIC X(40).
000800     05  TXN-CATEGORY-ID            PIC X(8).
000810     05  TXN-MERCHANT-ID            PIC X(8).
000820     05  TXN-KIND                   PIC X(15).
000830         88  TXN-KIND-STANDARD          VALUE 'STANDARD'.
000840         88  TXN-KIND-FUNDS-MOVEMENT    VALUE 'FUNDS-MOVEMENT'.
000850         88  TXN-KIND-CC-PAYMENT        VALUE 'CC-PAYMENT'.
000860         88  TXN-KIND-LOAN-PAYMENT      VALUE 'LOAN-PAYMENT'.
000870         88  TXN-KIND-ONE-TIME          VALUE 'ONE-TIME'.
000880     05  TXN-EXCLUDED               PIC X(1).
000890         88  TXN-IS-EXCLUDED            VALUE 'Y'.
000900         88  TXN-IS-INCLUDED            VALUE 'N'.
000910     05  TXN-INST-CUR               PIC 9(3).
000920     05  TXN-INST-TOT               PIC 9(3).
000930     05  TXN-ORIG-ID                PIC X(8).
000940     05  TXN-TAGS                   PIC X(40).
000950     05  FILLER                     PIC X(2).
000960 01  TRADE-DETAIL-RECORD-2 REDEFINES TRANSACTION-DETAIL-RECORD.
000970     05  TRD2-RECORD-CODE           PIC X(3).
000980     05  TRD2-ID                    PIC X(8).
000990     05  TRD2-ACCT-ID               PIC X(8).
001000     05  TRD2-SECURITY              PIC X(12).
001010     05  TRD2-DATE                  PIC 9(8).
001020     05  TRD2-QTY                   PIC S9(15)V9(4).
001030     05  TRD2-PRICE                 PIC 9(15)V9(4).
001040     05  TRD2-AMOUNT                PIC S9(15)V9(4).
001050     05  TRD2-CURRENCY              PIC X(3).
001060     05  FILLER                     PIC X(31).
001070 WORKING-STORAGE SECTION.
001080 01  WS-TRANSACT-STATUS             PIC X(2).
001090 PROCEDURE DIVISION.
001100 MAINLINE-EXIT.
001110     STOP RUN.


