000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. ACCOUNT-MASTER-RECORD.
000120 AUTHOR. R FALCAO.
000130 INSTALLATION. HOUSEHOLD-LEDGER-SYSTEMS.
000140 DATE-WRITTEN. 03/11/1991.
000150 DATE-COMPILED.
000160 SECURITY. INTERNAL USE ONLY - PERSONAL FINANCE BATCH.
000170*
000180*    ACCOUNT-MASTER-RECORD  --  TIP09 TRANSMISSION FORMAT
000190*    ONE ROW PER ACCOUNT OWNED BY A HOUSEHOLD USER.  KEPT ON
000200*    ACCTMSTR, READ BY EVERY JOB IN THE PFM BATCH STREAM.
000210*
000220*    CHANGE LOG
000230*    ----------
000240*01  03/11/1991  RFF  CR00114  ORIGINAL LAYOUT, DEPOSITORY,
000250*01                            INVESTMENT, CREDIT-CARD ONLY.
000260*01  09/22/1992  RFF  CR00201  ADD LOAN AND PROPERTY ACCT TYPES.
000270*01  02/14/1994  MTS  CR00347  ADD VEHICLE, CRYPTO, OTHER-ASSET
000280*01                            AND OTHER-LIABILITY ACCT TYPES.
000290*01  06/30/1995  MTS  CR00402  ADD ACCT-CASH-BALANCE, SPLIT OF
000300*01                            CACHED BALANCE INTO CASH / NON-
000310*01                            CASH FOR THE ROLLUP JOB (PFM.J003).
000320*01  11/03/1998  MTS  CR00519  Y2K -- NO 2-DIGIT YEAR FIELDS ON
000330*01                            THIS RECORD, REVIEWED AND CLOSED.
000340*01  05/17/1999  BLQ  CR00560  ADD ACCT-CURRENCY, DEFAULT BRL
000350*01                            FOR HOUSEHOLDS BOOKED IN BRAZIL.
000360*01  01/09/2001  BLQ  CR00618  ADD ACCT-STATUS 88-LEVELS FOR
000370*01                            DRAFT AND PENDING-DEL, USED BY
000380*01                            THE IMPORT JOB (PFM.J007).
000390*
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM.
000440 INPUT-OUTPUT SECTION.
000450 FILE-CONTROL.
000460     SELECT ACCTMSTR ASSIGN TO ACTMSTR
000470         ORGANIZATION IS LINE SEQUENTIAL
000480         FILE STATUS IS WS-ACTMSTR-STATUS.
000490 DATA DIVISION.
000500 FILE SECTION.
000510 FD  ACCTMSTR
000520     LABEL RECORDS ARE STANDARD.
000530 01  ACCOUNT-MASTER-RECORD.
000540     05  ACT-RECORD-CODE            PIC X(3).
000550         88  ACT-RECORD-IS-MASTER       VALUE 'ACT'.
000560     05  ACT-ID                     PIC X(8).
000570     05  ACT-ID-SEGMENTS REDEFINES ACT-ID.
000580         10  ACT-ID-BRANCH          PIC X(3).
000590         10  ACT-ID-SERIAL          PIC X(5).
000600     05  ACT-USER-ID                PIC X(8).
000610     05  ACT-NAME                   PIC X(30).
000620     05  ACT-NAME-SPLIT REDEFINES ACT-NAME.
000630         10  ACT-NAME-LINE-1        PIC X(15).
000640         10  ACT-NAME-LINE-2        PIC X(15).
000650     05  ACT-TYPE                   PIC X(15).
000660         88  ACT-TYPE-DEPOSITORY        VALUE 'DEPOSITORY'.
000670         88  ACT-TYPE-INVESTMENT        VALUE 'INVESTMENT'.
000680         88  ACT-TYPE-CREDIT-CARD       VALUE 'CREDIT-CARD'.
000690         88  ACT-TYPE-LOAN              VALUE 'LOAN'.
000700         88  ACT-TYPE-PROPERTY          VALUE 'PROPERTY'.
000710         88  ACT-TYPE-VEHICLE           VALUE 'VEHICLE'.
000720         88  ACT-TYPE-CRYPTO            VALUE 'CRYPTO'.
000730         88  ACT-TYPE-OTHER-ASSET       VALUE 'OTHER-ASSET'.
000740         88  ACT-TYPE-OTHER-LIAB        VALUE 'OTHER-LIABILITY'.
000750     05  ACT-STATUS                 PIC X(10).
000760         88  ACT-STATUS-ACTIVE          VALUE 'ACTIVE'.
000770         88  ACT-STATUS-DRAFT           VALUE 'DRAFT'.
000780         88  ACT-STATUS-DISABLED        VALUE 'DISABLED'.
000790         88  ACT-STATUS-PENDING-DEL     VALUE 'PENDING-DEL'.
000800     05  ACT-BALANCE                PIC S9(15)V9(4).
000810     05  ACT-BALANCE-UNSIGNED REDEFINES ACT-BALANCE.
000820         10  ACT-BAL-MAGNITUDE      PIC 9(15)V9(4).
000830     05  ACT-CASH-BALANCE           PIC S9(15)V9(4).
000840     05  ACT-CURRENCY               PIC X(3).
000850     05  ACT-CLASSIFICATION         PIC X(9).
000860         88  ACT-CLASS-ASSET            VALUE 'ASSET'.
000870         88  ACT-CLASS-LIABILITY        VALUE 'LIABILITY'.
000880     05  FILLER                     PIC X(45).
000890 WORKING-STORAGE SECTION.
000900 01  WS-ACTMSTR-STATUS              PIC X(2).
000910 PROCEDURE DIVISION.
000920 MAINLINE-EXIT.
000930     STOP RUN.

