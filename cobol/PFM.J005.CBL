000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. INSTALLMENT-GENERATOR.
000120 AUTHOR. M SANTORO.
000130 INSTALLATION. HOUSEHOLD-LEDGER-SYSTEMS.
000140 DATE-WRITTEN. 06/30/1995.
000150 DATE-COMPILED.
000160 SECURITY. INTERNAL USE ONLY - PERSONAL FINANCE BATCH.
000170*
000180*    PFM.J005  INSTALLMENT-GENERATOR
000190*    EXPANDS A CREDIT-CARD PURCHASE BOOKED WITH TXN-INST-TOT
000200*    GREATER THAN 1 INTO ITS REMAINING MONTHLY INSTALLMENT
000210*    ROWS.  RUNS AGAINST THE FULL TRANSACTION FILE AND WRITES
000220*    A NEW COPY OF IT WITH THE GENERATED ROWS APPENDED RIGHT
000230*    BEHIND THE PURCHASE THAT SPAWNED THEM, SO IT IS SAFE TO
000240*    RUN THIS JOB AGAIN LATER -- ANY ROW ALREADY EXPANDED
000250*    CARRIES ITS OWN TXN-INST-CUR AND WILL ONLY GENERATE THE
000260*    INSTALLMENTS STILL OWED.
000270*
000280*    CHANGE LOG
000290*    ----------
000300*01  06/30/1995  MTS  CR00403  ORIGINAL PROGRAM -- EXPAND
000310*01                            CREDIT CARD INSTALLMENT
000320*01                            PURCHASES INTO FUTURE MONTHS.
000330*01  11/03/1998  MTS  CR00521  Y2K -- TXN-DATE ALREADY CARRIES
000340*01                            A FULL CCYY, REVIEWED AND
000350*01                            CLOSED, NO CHANGE REQUIRED.
000360*01  05/17/1999  BLQ  CR00568  CLAMP THE ADVANCED DATE TO THE
000370*01                            END OF THE TARGET MONTH RATHER
000380*01                            THAN ROLLING INTO THE NEXT ONE.
000390*01  01/09/2001  BLQ  CR00633  FULL GREGORIAN LEAP TEST -- THE
000400*01                            OLD DIV-BY-4-ONLY RULE WOULD
000410*01                            MISHANDLE A CENTURY YEAR.
000420*01  08/09/2001  DKR  CR00661  ADD TXN-TAGS/TXO-TAGS SO EACH
000430*01                            GENERATED INSTALLMENT ROW CARRIES
000440*01                            FORWARD THE TAGS OF ITS PURCHASE.
000450*
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM.
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520     SELECT TRANSACTS ASSIGN TO TRANSACT
000530         ORGANIZATION IS LINE SEQUENTIAL
000540         FILE STATUS IS WS-TRANSACT-STATUS.
000550     SELECT TRANSACTS-OUT ASSIGN TO TRNOUT05
000560         ORGANIZATION IS LINE SEQUENTIAL
000570         FILE STATUS IS WS-TRNOUT-STATUS.
000580 DATA DIVISION.
000590 FILE SECTION.
000600 FD  TRANSACTS
000610     LABEL RECORDS ARE STANDARD.
000620 01  TRANSACTION-DETAIL-RECORD.
000630     05  TXN-RECORD-CODE            PIC X(3).
000640     05  TXN-ID                     PIC X(8).
000650     05  TXN-ACCT-ID                PIC X(8).
000660     05  TXN-DATE                   PIC 9(8).
000670     05  TXN-AMOUNT                 PIC S9(15)V9(4).
000680     05  TXN-AMOUNT-UNSIGNED REDEFINES TXN-AMOUNT.
000690         10  TXN-AMOUNT-MAGNITUDE   PIC 9(15)V9(4).
000700     05  TXN-CURRENCY               PIC X(3).
000710     05  TXN-NAME                   PIC X(40).
000720     05  TXN-CATEGORY-ID            PIC X(8).
000730     05  TXN-MERCHANT-ID            PIC X(8).
000740     05  TXN-KIND                   PIC X(15).
000750     05  TXN-EXCLUDED               PIC X(1).
000760     05  TXN-INST-CUR               PIC 9(3).
000770     05  TXN-INST-TOT               PIC 9(3).
000780     05  TXN-ORIG-ID                PIC X(8).
000790     05  TXN-TAGS                   PIC X(40).
000800     05  FILLER                     PIC X(2).
000810 FD  TRANSACTS-OUT
000820     LABEL RECORDS ARE STANDARD.
000830 01  TXO-TRANSACTION-RECORD.
000840     05  TXO-RECORD-CODE            PIC X(3).
000850     05  TXO-ID                     PIC X(8).
000860     05  TXO-ACCT-ID                PIC X(8).
000870     05  TXO-DATE                   PIC 9(8).
000880     05  TXO-AMOUNT                 PIC S9(15)V9(4).
000890     05  TXO-CURRENCY               PIC X(3).
000900     05  TXO-NAME                   PIC X(40).
000910     05  TXO-CATEGORY-ID            PIC X(8).
000920     05  TXO-MERCHANT-ID            PIC X(8).
000930     05  TXO-KIND                   PIC X(15).
000940     05  TXO-EXCLUDED               PIC X(1).
000950     05  TXO-INST-CUR               PIC 9(3).
000960     05  TXO-INST-TOT               PIC 9(3).
000970     05  TXO-ORIG-ID                PIC X(8).
000980     05  TXO-TAGS                   PIC X(40).
000990     05  FILLER                     PIC X(2).
001000 WORKING-STORAGE SECTION.
001010 01  WS-FILE-STATUSES.
001020     05  WS-TRANSACT-STATUS         PIC X(2).
001030         88  WS-TRANSACT-OK             VALUE '00'.
001040         88  WS-TRANSACT-EOF             VALUE '10'.
001050     05  WS-TRNOUT-STATUS           PIC X(2).
001060     05  FILLER                     PIC X(6).
001070*
001080     COPY PFM.WORKAREA.
001090*
001100 01  WS-EXPAND-WORK.
001110     05  WS-BASE-INST-CUR           PIC 9(3) COMP.
001120     05  WS-INST-NBR                PIC 9(3) COMP.
001130     05  WS-ID-SUFFIX               PIC 9(2) COMP.
001140     05  WS-ID-SUFFIX-Q             PIC 9(3) COMP.
001150     05  WS-INST-AMOUNT             PIC S9(15)V9(4).
001160     05  WS-NEW-ID                  PIC X(8).
001170     05  WS-NAME-LEN                PIC 9(2) COMP.
001180     05  WS-SCAN-POS                PIC 9(2) COMP.
001190     05  FILLER                     PIC X(3).
001200*
001210 01  WS-DATE-MATH-WORK.
001220     05  WS-BASE-DATE               PIC 9(8).
001230     05  WS-BASE-DATE-BRK REDEFINES WS-BASE-DATE.
001240         10  WS-BASE-CCYY           PIC 9(4).
001250         10  WS-BASE-MM             PIC 9(2).
001260         10  WS-BASE-DD             PIC 9(2).
001270     05  WS-RESULT-DATE             PIC 9(8).
001280     05  WS-RESULT-DATE-BRK REDEFINES WS-RESULT-DATE.
001290         10  WS-RESULT-CCYY         PIC 9(4).
001300         10  WS-RESULT-MM           PIC 9(2).
001310         10  WS-RESULT-DD           PIC 9(2).
001320     05  WS-MONTHS-TO-ADD           PIC 9(4) COMP.
001330     05  WS-TOTAL-MONTHS            PIC 9(6) COMP.
001340     05  WS-NEW-CCYY                PIC 9(4) COMP.
001350     05  WS-NEW-MM                  PIC 9(2) COMP.
001360     05  WS-MONTHS-REM              PIC 9(2) COMP.
001370     05  WS-MAX-DAY                 PIC 9(2) COMP.
001380     05  FILLER                     PIC X(4).
001390*
001400 01  WS-LEAP-WORK.
001410     05  WS-LEAP-YEAR-SW            PIC X(1).
001420         88  WS-IS-LEAP-YEAR            VALUE 'Y'.
001430     05  WS-LEAP-Q                  PIC 9(4) COMP.
001440     05  WS-LEAP-R                  PIC 9(4) COMP.
001450     05  FILLER                     PIC X(3).
001460 PROCEDURE DIVISION.
001470*
001480 0000-MAINLINE.
001490     OPEN INPUT TRANSACTS.
001500     OPEN OUTPUT TRANSACTS-OUT.
001510     PERFORM 1000-READ-TRANSACT.
001520     PERFORM 2000-PROCESS-ONE-TXN
001530         UNTIL WS-TRANSACT-EOF.
001540     CLOSE TRANSACTS.
001550     CLOSE TRANSACTS-OUT.
001560     STOP RUN.
001570*
001580 1000-READ-TRANSACT.
001590     READ TRANSACTS
001600         AT END
001610             SET WS-TRANSACT-EOF TO TRUE
001620     END-READ.
001630 1000-READ-TRANSACT-EXIT.
001640     EXIT.
001650*
001660*    2000 COPIES THE TRANSACTION AS-IS TO THE OUTPUT FILE,
001670*    SEEDING TXN-INST-CUR TO 1 THE FIRST TIME AN INSTALLMENT
001680*    PURCHASE IS SEEN, THEN DRIVES THE EXPANSION OF WHATEVER
001690*    INSTALLMENTS ARE STILL OWED (U4).
001700 2000-PROCESS-ONE-TXN.
001710     MOVE TRANSACTION-DETAIL-RECORD TO TXO-TRANSACTION-RECORD.
001720     IF TXN-INST-TOT > 1
001730         IF TXN-INST-CUR = ZERO
001740             MOVE 1 TO TXO-INST-CUR
001750             MOVE 1 TO WS-BASE-INST-CUR
001760         ELSE
001770             MOVE TXN-INST-CUR TO WS-BASE-INST-CUR
001780         END-IF
001790     END-IF.
001800     WRITE TXO-TRANSACTION-RECORD.
001810     IF TXN-INST-TOT > 1
001820         PERFORM 2200-EXPAND-INSTALLMENTS
001830     END-IF.
001840     PERFORM 1000-READ-TRANSACT.
001850 2000-PROCESS-ONE-TXN-EXIT.
001860     EXIT.
001870*
001880*    2200 WORKS THE PER-INSTALLMENT AMOUNT (B4 -- MAGNITUDE
001890*    DIVIDED BY THE INSTALLMENT COUNT, ROUNDED HALF-UP TO
001900*    FOUR DECIMALS) AND WALKS THE REMAINING INSTALLMENTS.
001910 2200-EXPAND-INSTALLMENTS.
001920     COMPUTE WS-INST-AMOUNT ROUNDED =
001930         TXN-AMOUNT-MAGNITUDE / TXN-INST-TOT.
001940     PERFORM 2250-FIND-NAME-LENGTH.
001950     MOVE WS-BASE-INST-CUR TO WS-INST-NBR.
001960     ADD 1 TO WS-INST-NBR.
001970     PERFORM 2300-EMIT-ONE-INSTALLMENT THRU
001980             2300-EMIT-ONE-INSTALLMENT-EXIT
001990         UNTIL WS-INST-NBR > TXN-INST-TOT.
002000 2200-EXPAND-INSTALLMENTS-EXIT.
002010     EXIT.
002020*
002030*    2250/2255 FIND THE LAST NON-BLANK CHARACTER IN THE
002040*    TRANSACTION NAME SO THE "(N/TOTAL)" SUFFIX BUILT BELOW
002050*    STARTS RIGHT AFTER THE TEXT INSTEAD OF OUT AT COLUMN 40.
002060 2250-FIND-NAME-LENGTH.
002070     MOVE 40 TO WS-SCAN-POS.
002080     MOVE ZERO TO WS-NAME-LEN.
002090     PERFORM 2255-TEST-ONE-CHAR THRU
002100             2255-TEST-ONE-CHAR-EXIT
002110         UNTIL WS-SCAN-POS = 0 OR WS-NAME-LEN NOT = 0.
002120     IF WS-NAME-LEN = 0
002130         MOVE 1 TO WS-NAME-LEN
002140     END-IF.
002150 2250-FIND-NAME-LENGTH-EXIT.
002160     EXIT.
002170*
002180 2255-TEST-ONE-CHAR.
002190     IF TXN-NAME (WS-SCAN-POS:1) NOT = SPACE
002200         MOVE WS-SCAN-POS TO WS-NAME-LEN
002210     ELSE
002220         SUBTRACT 1 FROM WS-SCAN-POS
002230     END-IF.
002240 2255-TEST-ONE-CHAR-EXIT.
002250     EXIT.
002260*
002270*    2300 EMITS ONE GENERATED INSTALLMENT ROW.  THE NEW
002280*    TXN-ID REUSES THE FIRST SIX BYTES OF THE ORIGINAL
002290*    PURCHASE'S ID WITH THE INSTALLMENT NUMBER PACKED INTO
002300*    THE LAST TWO BYTES -- KEEPS THE GENERATED ROWS TRACEABLE
002310*    TO THE PURCHASE WITHOUT A SEPARATE ID GENERATOR.
002320 2300-EMIT-ONE-INSTALLMENT.
002330     DIVIDE WS-INST-NBR BY 100 GIVING WS-ID-SUFFIX-Q
002340         REMAINDER WS-ID-SUFFIX.
002350     MOVE TXN-ID (1:6) TO WS-NEW-ID (1:6).
002360     MOVE WS-ID-SUFFIX TO WS-NEW-ID (7:2).
002370     MOVE WS-NEW-ID TO TXO-ID.
002380     MOVE TXN-RECORD-CODE TO TXO-RECORD-CODE.
002390     MOVE TXN-ACCT-ID TO TXO-ACCT-ID.
002400     MOVE WS-INST-NBR TO WS-MONTHS-TO-ADD.
002410     SUBTRACT WS-BASE-INST-CUR FROM WS-MONTHS-TO-ADD.
002420     MOVE TXN-DATE TO WS-BASE-DATE.
002430     PERFORM 8000-ADVANCE-N-MONTHS.
002440     MOVE WS-RESULT-DATE TO TXO-DATE.
002450     IF TXN-AMOUNT < ZERO
002460         COMPUTE TXO-AMOUNT = WS-INST-AMOUNT * -1
002470     ELSE
002480         MOVE WS-INST-AMOUNT TO TXO-AMOUNT
002490     END-IF.
002500     MOVE TXN-CURRENCY TO TXO-CURRENCY.
002510     STRING TXN-NAME (1:WS-NAME-LEN) DELIMITED BY SIZE
002520            ' (' DELIMITED BY SIZE
002530            WS-INST-NBR DELIMITED BY SIZE
002540            '/' DELIMITED BY SIZE
002550            TXN-INST-TOT DELIMITED BY SIZE
002560            ')' DELIMITED BY SIZE
002570         INTO TXO-NAME.
002580     MOVE TXN-CATEGORY-ID TO TXO-CATEGORY-ID.
002590     MOVE TXN-MERCHANT-ID TO TXO-MERCHANT-ID.
002600     MOVE TXN-KIND TO TXO-KIND.
002610     MOVE 'N' TO TXO-EXCLUDED.
002620     MOVE WS-INST-NBR TO TXO-INST-CUR.
002630     MOVE TXN-INST-TOT TO TXO-INST-TOT.
002640     MOVE TXN-ID TO TXO-ORIG-ID.
002650     MOVE TXN-TAGS TO TXO-TAGS.
002660     WRITE TXO-TRANSACTION-RECORD.
002670     ADD 1 TO WS-INST-NBR.
002680 2300-EMIT-ONE-INSTALLMENT-EXIT.
002690     EXIT.
002700*
002710*    ----------------------------------------------------
002720*    8000 SERIES -- CALENDAR-MONTH ADVANCE (B4)
002730*    ----------------------------------------------------
002740*    ADDS WS-MONTHS-TO-ADD CALENDAR MONTHS TO WS-BASE-DATE,
002750*    KEEPING THE SAME DAY-OF-MONTH UNLESS THE TARGET MONTH IS
002760*    SHORTER, IN WHICH CASE THE DAY IS CLAMPED TO THAT
002770*    MONTH'S LAST DAY (E.G. JAN 31 + 1 MONTH = FEB 28/29).
002780 8000-ADVANCE-N-MONTHS.
002790     COMPUTE WS-TOTAL-MONTHS = (WS-BASE-CCYY * 12) +
002800         (WS-BASE-MM - 1) + WS-MONTHS-TO-ADD.
002810     DIVIDE WS-TOTAL-MONTHS BY 12 GIVING WS-NEW-CCYY
002820         REMAINDER WS-MONTHS-REM.
002830     ADD 1 TO WS-MONTHS-REM GIVING WS-NEW-MM.
002840     MOVE WS-NEW-CCYY TO WS-LEAP-Q.
002850     PERFORM 8100-TEST-LEAP-YEAR.
002860     MOVE WA-DAYS-IN-MONTH (WS-NEW-MM) TO WS-MAX-DAY.
002870     IF WS-NEW-MM = 2 AND WS-IS-LEAP-YEAR
002880         MOVE 29 TO WS-MAX-DAY
002890     END-IF.
002900     IF WS-BASE-DD > WS-MAX-DAY
002910         MOVE WS-MAX-DAY TO WS-RESULT-DD
002920     ELSE
002930         MOVE WS-BASE-DD TO WS-RESULT-DD
002940     END-IF.
002950     MOVE WS-NEW-CCYY TO WS-RESULT-CCYY.
002960     MOVE WS-NEW-MM TO WS-RESULT-MM.
002970 8000-ADVANCE-N-MONTHS-EXIT.
002980     EXIT.
002990*
003000*    8100 IS THE FULL GREGORIAN LEAP TEST -- DIVISIBLE BY 4,
003010*    EXCEPT CENTURY YEARS, UNLESS ALSO DIVISIBLE BY 400 (SEE
003020*    THE 01/09/2001 CHANGE-LOG ENTRY ABOVE).
003030 8100-TEST-LEAP-YEAR.
003040     MOVE 'N' TO WS-LEAP-YEAR-SW.
003050     DIVIDE WS-LEAP-Q BY 4 GIVING WS-LEAP-R
003060         REMAINDER WS-LEAP-R.
003070     IF WS-LEAP-R = ZERO
003080         SET WS-IS-LEAP-YEAR TO TRUE
003090         DIVIDE WS-LEAP-Q BY 100 GIVING WS-LEAP-R
003100             REMAINDER WS-LEAP-R
003110         IF WS-LEAP-R = ZERO
003120             MOVE 'N' TO WS-LEAP-YEAR-SW
003130             DIVIDE WS-LEAP-Q BY 400 GIVING WS-LEAP-R
003140                 REMAINDER WS-LEAP-R
003150             IF WS-LEAP-R = ZERO
003160                 SET WS-IS-LEAP-YEAR TO TRUE
003170             END-IF
003180         END-IF
003190     END-IF.
003200 8100-TEST-LEAP-YEAR-EXIT.
003210     EXIT.


