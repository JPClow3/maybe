000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. CATEGORY-MASTER-RECORD.
000120 AUTHOR. M SANTORO.
000130 INSTALLATION. HOUSEHOLD-LEDGER-SYSTEMS.
000140 DATE-WRITTEN. 09/22/1992.
000150 DATE-COMPILED.
000160 SECURITY. INTERNAL USE ONLY - PERSONAL FINANCE BATCH.
000170*
000180*    CATEGORY-MASTER-RECORD  --  TIP10 TRANSMISSION FORMAT
000190*    ONE ROW PER SPENDING OR INCOME CATEGORY.  READ BY THE
000200*    RULE ENGINE (PFM.J008), THE IMPORT JOB (PFM.J007), AND
000210*    THE BUDGET EVALUATOR (PFM.J009).
000220*
000230*    CHANGE LOG
000240*    ----------
000250*01  09/22/1992  RFF  CR00205  ORIGINAL LAYOUT.
000260*01  06/30/1995  MTS  CR00409  ADD CAT-PARENT-ID FOR ROLLUP OF
000270*01                            SUB-CATEGORIES UNDER A PARENT.
000280*01  05/17/1999  BLQ  CR00565  ADD CAT-NAME-EDIT REDEFINES USED
000290*01                            BY THE BUDGET REPORT SECTION.
000300*01  03/14/2001  BLQ  CR00639  ADD CAT-PARENT-SEGMENTS REDEFINES
000310*01                            FOR THE ROLLUP-TO-PARENT LOOKUP.
000320*
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350 SPECIAL-NAMES.
000360     C01 IS TOP-OF-FORM.
000370 INPUT-OUTPUT SECTION.
000380 FILE-CONTROL.
000390     SELECT CATEGORIES ASSIGN TO CATMSTR
000400         ORGANIZATION IS LINE SEQUENTIAL
000410         FILE STATUS IS WS-CATMSTR-STATUS.
000420 DATA DIVISION.
000430 FILE SECTION.
000440 FD  CATEGORIES
000450     LABEL RECORDS ARE STANDARD.
000460 01  CATEGORY-MASTER-RECORD.
000470     05  CAT-RECORD-CODE            PIC X(3).
000480         88  CAT-RECORD-IS-MASTER       VALUE 'CAT'.
000490     05  CAT-ID                     PIC X(8).
000500     05  CAT-ID-SEGMENTS REDEFINES CAT-ID.
000510         10  CAT-ID-BRANCH          PIC X(3).
000520         10  CAT-ID-SERIAL          PIC X(5).
000530     05  CAT-USER-ID                PIC X(8).
000540     05  CAT-NAME                   PIC X(20).
000550     05  CAT-NAME-EDIT REDEFINES CAT-NAME.
000560         10  CAT-NAME-LINE-1        PIC X(10).
000570         10  CAT-NAME-LINE-2        PIC X(10).
000580     05  CAT-CLASS                  PIC X(7).
000590         88  CAT-CLASS-EXPENSE          VALUE 'EXPENSE'.
000600         88  CAT-CLASS-INCOME           VALUE 'INCOME'.
000610     05  CAT-PARENT-ID              PIC X(8).
000620     05  CAT-PARENT-ID-SEGMENTS REDEFINES CAT-PARENT-ID.
000630         10  CAT-PARENT-ID-BRANCH   PIC X(3).
000640         10  CAT-PARENT-ID-SERIAL   PIC X(5).
000650     05  FILLER                     PIC X(35).
000660 WORKING-STORAGE SECTION.
000670 01  WS-CATMSTR-STATUS              PIC X(2).
000680 PROCEDURE DIVISION.
000690 MAINLINE-EXIT.
000700     STOP RUN.


