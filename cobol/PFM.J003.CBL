000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. DAILY-BALANCE-ROLLUP.
000120 AUTHOR. R FALCAO.
000130 INSTALLATION. HOUSEHOLD-LEDGER-SYSTEMS.
000140 DATE-WRITTEN. 06/30/1995.
000150 DATE-COMPILED.
000160 SECURITY. INTERNAL USE ONLY - PERSONAL FINANCE BATCH.
000170*
000180*    PFM.J003  DAILY-BALANCE-ROLLUP
000190*    THE CORE OF THE OVERNIGHT STREAM.  FOR EVERY ACTIVE
000200*    ACCOUNT, ROLLS A PER-DAY CASH/NON-CASH BALANCE FORWARD
000210*    FROM ITS OPENING ANCHOR TO ITS LAST ACTIVITY DATE, WRITES
000220*    ONE BALANCES ROW PER DAY, REWRITES THE ACCOUNT MASTER
000230*    WITH THE FRESH CACHED BALANCE, AND DROPS ONE CONTROL-
000240*    TOTALS ROW PER ACCOUNT FOR THE REPORT WRITER (PFM.J010).
000250*
000260*    THE ACCOUNTS FILE ARRIVES UNORDERED, SO EACH ACCOUNT IS
000270*    PROCESSED BY RE-SCANNING TRANSACTS/TRADES/HOLDINGS/
000280*    VALUATION FROM THE TOP, GATHERING ONLY THE ROWS THAT
000290*    MATCH.  THE FOUR DETAIL FILES ARE MODEST IN VOLUME FOR A
000300*    SINGLE HOUSEHOLD, SO THE RESCAN COST IS ACCEPTABLE.
000310*
000320*    CHANGE LOG
000330*    ----------
000340*01  06/30/1995  MTS  CR00415  ORIGINAL ROLLUP, CASH ACCOUNTS
000350*01                            ONLY, NO MARKET VALUE STEP.
000360*01  02/19/1996  MTS  CR00430  ADD INVESTMENT HOLDINGS-VALUE
000370*01                            SPLIT AND MARKET VALUE CHANGE.
000380*01  05/17/1999  BLQ  CR00573  ADD RECONCILIATION VALUATION
000390*01                            OVERRIDE ON THE DAILY LOOP.
000400*01  11/03/1999  BLQ  CR00580  ADD LOAN/OTHER-LIABILITY SPECIAL
000410*01                            CASE -- CASH ALWAYS ZERO.
000420*01  01/09/2001  BLQ  CR00631  Y2K -- ALL DATES ALREADY
000430*01                            CCYYMMDD; ADD WS-IS-LEAP-SW
000440*01                            CENTURY TEST (DIV BY 100/400)
000450*01                            THAT THE OLD ROUTINE LACKED.
000460*01  03/14/2001  BLQ  CR00635  WRITE ACCOUNTS-OUT / CTLTOT FOR
000470*01                            THE CACHED BALANCE UPDATE AND
000480*01                            THE CONTROL REPORT BALANCE
000490*01                            SECTION RESPECTIVELY.
000500*01  09/06/2001  DKR  CR00656  3110 HAD CASH IN/OUT REVERSED --
000510*01                            A DEPOSIT WAS DEBITING CASH-OUT.
000520*01                            WIRED WS-FLOWS-FACTOR INTO 3400 SO
000530*01                            THE ROLL FORWARD ACTUALLY HONORS
000540*01                            THE ASSET/LIABILITY SIGN (B2/B3).
000550*01                            CR00580 SAID OTHER-LIABILITY GOT
000560*01                            THE CASH-ALWAYS-ZERO TREATMENT BUT
000570*01                            THE CODE NEVER DID -- ONLY LOAN WAS
000580*01                            WIRED UP.  ADDED WS-IS-CASHLESS-SW
000590*01                            SO BOTH TYPES SHARE IT, AND GAVE
000600*01                            THE RECONCILIATION OVERRIDE A
000610*01                            NON-CASH-ADJ PATH FOR THOSE TWO
000620*01                            SO END CASH STAYS AT ZERO.
000630*01  09/07/2001  DKR  CR00657  2400 WAS FALLING THE PROPERTY/
000640*01                            VEHICLE/CRYPTO/OTHER-ASSET TYPES
000650*01                            INTO THE DEPOSITORY/CREDIT-CARD
000660*01                            "ALL CASH" BRANCH BY DEFAULT --
000670*01                            THEIR OPENING BALANCE WAS BOOKED
000680*01                            AS CASH INSTEAD OF NON-CASH.  ADDED
000690*01                            WS-IS-CASH-BEARING-SW SO ONLY
000700*01                            DEPOSITORY/CREDIT-CARD GET THE
000710*01                            ALL-CASH SPLIT; EVERYTHING ELSE
000720*01                            THAT IS NOT CASHLESS OR INVESTMENT
000730*01                            NOW BOOKS ITS OPENING BALANCE AS
000740*01                            NON-CASH.
000750*
000760 ENVIRONMENT DIVISION.
000770 CONFIGURATION SECTION.
000780 SPECIAL-NAMES.
000790     C01 IS TOP-OF-FORM.
000800 INPUT-OUTPUT SECTION.
000810 FILE-CONTROL.
000820     SELECT ACCOUNTS ASSIGN TO ACTMSTR
000830         ORGANIZATION IS LINE SEQUENTIAL
000840         FILE STATUS IS WS-ACTMSTR-STATUS.
000850     SELECT ACCOUNTS-OUT ASSIGN TO ACTUPD01
000860         ORGANIZATION IS LINE SEQUENTIAL
000870         FILE STATUS IS WS-ACTUPD-STATUS.
000880     SELECT TRANSACTS ASSIGN TO TRANSACT
000890         ORGANIZATION IS LINE SEQUENTIAL
000900         FILE STATUS IS WS-TRANSACT-STATUS.
000910     SELECT TRADES ASSIGN TO TRADEOUT
000920         ORGANIZATION IS LINE SEQUENTIAL
000930         FILE STATUS IS WS-TRADEOUT-STATUS.
000940     SELECT HOLDINGS ASSIGN TO HOLDOUT
000950         ORGANIZATION IS LINE SEQUENTIAL
000960         FILE STATUS IS WS-HOLDOUT-STATUS.
000970     SELECT VALUATION ASSIGN TO VALUFIL
000980         ORGANIZATION IS LINE SEQUENTIAL
000990         FILE STATUS IS WS-VALUFIL-STATUS.
001000     SELECT BALANCES ASSIGN TO BALFILE
001010         ORGANIZATION IS LINE SEQUENTIAL
001020         FILE STATUS IS WS-BALFILE-STATUS.
001030     SELECT CTLTOT ASSIGN TO CTLTOT01
001040         ORGANIZATION IS LINE SEQUENTIAL
001050         FILE STATUS IS WS-CTLTOT-STATUS.
001060 DATA DIVISION.
001070 FILE SECTION.
001080 FD  ACCOUNTS
001090     LABEL RECORDS ARE STANDARD.
001100 01  ACCOUNT-MASTER-RECORD.
001110     05  ACT-RECORD-CODE            PIC X(3).
001120     05  ACT-ID                     PIC X(8).
001130     05  ACT-USER-ID                PIC X(8).
001140     05  ACT-NAME                   PIC X(30).
001150     05  ACT-TYPE                   PIC X(15).
001160         88  ACT-TYPE-DEPOSITORY        VALUE 'DEPOSITORY'.
001170         88  ACT-TYPE-INVESTMENT        VALUE 'INVESTMENT'.
001180         88  ACT-TYPE-CREDIT-CARD       VALUE 'CREDIT-CARD'.
001190         88  ACT-TYPE-LOAN              VALUE 'LOAN'.
001200         88  ACT-TYPE-PROPERTY          VALUE 'PROPERTY'.
001210         88  ACT-TYPE-VEHICLE           VALUE 'VEHICLE'.
001220         88  ACT-TYPE-CRYPTO            VALUE 'CRYPTO'.
001230         88  ACT-TYPE-OTHER-ASSET       VALUE 'OTHER-ASSET'.
001240         88  ACT-TYPE-OTHER-LIABILITY   VALUE 'OTHER-LIABILITY'.
001250     05  ACT-STATUS                 PIC X(10).
001260         88  ACT-STATUS-ACTIVE          VALUE 'ACTIVE'.
001270     05  ACT-BALANCE                PIC S9(15)V9(4).
001280     05  ACT-CASH-BALANCE           PIC S9(15)V9(4).
001290     05  ACT-CURRENCY               PIC X(3).
001300     05  ACT-CLASSIFICATION         PIC X(9).
001310     05  FILLER                     PIC X(45).
001320 FD  ACCOUNTS-OUT
001330     LABEL RECORDS ARE STANDARD.
001340 01  ACCOUNT-MASTER-RECORD-OUT.
001350     05  ACO-RECORD-CODE            PIC X(3).
001360     05  ACO-ID                     PIC X(8).
001370     05  ACO-USER-ID                PIC X(8).
001380     05  ACO-NAME                   PIC X(30).
001390     05  ACO-TYPE                   PIC X(15).
001400     05  ACO-STATUS                 PIC X(10).
001410     05  ACO-BALANCE                PIC S9(15)V9(4).
001420     05  ACO-CASH-BALANCE           PIC S9(15)V9(4).
001430     05  ACO-CURRENCY               PIC X(3).
001440     05  ACO-CLASSIFICATION         PIC X(9).
001450     05  FILLER                     PIC X(45).
001460 FD  TRANSACTS
001470     LABEL RECORDS ARE STANDARD.
001480 01  TRANSACTION-DETAIL-RECORD.
001490     05  TXN-RECORD-CODE            PIC X(3).
001500     05  TXN-ID                     PIC X(8).
001510     05  TXN-ACCT-ID                PIC X(8).
001520     05  TXN-DATE                   PIC 9(8).
001530     05  TXN-AMOUNT                 PIC S9(15)V9(4).
001540     05  TXN-CURRENCY               PIC X(3).
001550     05  TXN-NAME                   PIC X(40).
001560     05  TXN-CATEGORY-ID            PIC X(8).
001570     05  TXN-MERCHANT-ID            PIC X(8).
001580     05  TXN-KIND                   PIC X(15).
001590     05  TXN-EXCLUDED               PIC X(1).
001600     05  TXN-INST-CUR               PIC 9(3).
001610     05  TXN-INST-TOT               PIC 9(3).
001620     05  TXN-ORIG-ID                PIC X(8).
001630     05  FILLER                     PIC X(2).
001640 FD  TRADES
001650     LABEL RECORDS ARE STANDARD.
001660 01  TRADE-DETAIL-RECORD-OUT.
001670     05  TRO-RECORD-CODE            PIC X(3).
001680     05  TRO-ID                     PIC X(8).
001690     05  TRO-ACCT-ID                PIC X(8).
001700     05  TRO-SECURITY               PIC X(12).
001710     05  TRO-DATE                   PIC 9(8).
001720     05  TRO-QTY                    PIC S9(15)V9(4).
001730     05  TRO-PRICE                  PIC 9(15)V9(4).
001740     05  TRO-AMOUNT                 PIC S9(15)V9(4).
001750     05  TRO-CURRENCY               PIC X(3).
001760     05  TRO-SIDE                   PIC X(4).
001770     05  FILLER                     PIC X(16).
001780 FD  HOLDINGS
001790     LABEL RECORDS ARE STANDARD.
001800 01  HOLDING-POSITION-RECORD-OUT.
001810     05  HLO-RECORD-CODE            PIC X(3).
001820     05  HLO-ACCT-ID                PIC X(8).
001830     05  HLO-SECURITY               PIC X(12).
001840     05  HLO-DATE                   PIC 9(8).
001850     05  HLO-QTY                    PIC 9(15)V9(4).
001860     05  HLO-PRICE                  PIC 9(15)V9(4).
001870     05  HLO-AMOUNT                 PIC 9(15)V9(4).
001880     05  HLO-CURRENCY               PIC X(3).
001890     05  FILLER                     PIC X(24).
001900 FD  VALUATION
001910     LABEL RECORDS ARE STANDARD.
001920 01  VALUATION-ANCHOR-RECORD.
001930     05  VAL-RECORD-CODE            PIC X(3).
001940     05  VAL-ACCT-ID                PIC X(8).
001950     05  VAL-DATE                   PIC 9(8).
001960     05  VAL-AMOUNT                 PIC S9(15)V9(4).
001970     05  VAL-KIND                   PIC X(15).
001980         88  VAL-KIND-RECONCILIATION    VALUE 'RECONCILIATION'.
001990     05  FILLER                     PIC X(45).
002000 FD  BALANCES
002010     LABEL RECORDS ARE STANDARD.
002020 01  DAILY-BALANCE-RECORD.
002030     05  BO-RECORD-TYPE-CDE         PIC X(2).
002040     05  BO-ACCT-ID                 PIC X(8).
002050     05  BO-DATE                    PIC 9(8).
002060     05  BO-CURRENCY                PIC X(3).
002070     05  BO-BALANCE                 PIC S9(15)V9(4).
002080     05  BO-CASH                    PIC S9(15)V9(4).
002090     05  BO-START-CASH              PIC S9(15)V9(4).
002100     05  BO-START-NONCASH           PIC S9(15)V9(4).
002110     05  BO-CASH-IN                 PIC S9(15)V9(4).
002120     05  BO-CASH-OUT                PIC S9(15)V9(4).
002130     05  BO-NONCASH-IN              PIC S9(15)V9(4).
002140     05  BO-NONCASH-OUT             PIC S9(15)V9(4).
002150     05  BO-NET-MARKET              PIC S9(15)V9(4).
002160     05  BO-CASH-ADJ                PIC S9(15)V9(4).
002170     05  BO-NONCASH-ADJ             PIC S9(15)V9(4).
002180     05  BO-FLOWS-FACTOR            PIC S9.
002190     05  FILLER                     PIC X(19).
002200 FD  CTLTOT
002210     LABEL RECORDS ARE STANDARD.
002220 01  CTLTOT-BALANCE-RECORD.
002230     05  CT-ACCT-ID                 PIC X(8).
002240     05  CT-ACCT-NAME               PIC X(30).
002250     05  CT-OPEN-DATE               PIC 9(8).
002260     05  CT-OPEN-AMOUNT             PIC S9(15)V9(4).
002270     05  CT-CLOSE-DATE              PIC 9(8).
002280     05  CT-CLOSE-AMOUNT            PIC S9(15)V9(4).
002290     05  CT-DAY-COUNT               PIC 9(5).
002300     05  CT-CASH-IN-TOTAL           PIC S9(15)V9(4).
002310     05  CT-CASH-OUT-TOTAL          PIC S9(15)V9(4).
002320     05  CT-ADJ-TOTAL               PIC S9(15)V9(4).
002330     05  FILLER                     PIC X(20).
002340 WORKING-STORAGE SECTION.
002350 01  WS-FILE-STATUSES.
002360     05  WS-ACTMSTR-STATUS          PIC X(2).
002370         88  WS-ACTMSTR-OK              VALUE '00'.
002380         88  WS-ACTMSTR-EOF              VALUE '10'.
002390     05  WS-ACTUPD-STATUS           PIC X(2).
002400     05  WS-TRANSACT-STATUS        PIC X(2).
002410         88  WS-TRANSACT-OK             VALUE '00'.
002420         88  WS-TRANSACT-EOF             VALUE '10'.
002430     05  WS-TRADEOUT-STATUS        PIC X(2).
002440         88  WS-TRADEOUT-OK             VALUE '00'.
002450         88  WS-TRADEOUT-EOF             VALUE '10'.
002460     05  WS-HOLDOUT-STATUS         PIC X(2).
002470         88  WS-HOLDOUT-OK              VALUE '00'.
002480         88  WS-HOLDOUT-EOF              VALUE '10'.
002490     05  WS-VALUFIL-STATUS         PIC X(2).
002500         88  WS-VALUFIL-OK              VALUE '00'.
002510         88  WS-VALUFIL-EOF              VALUE '10'.
002520     05  WS-BALFILE-STATUS         PIC X(2).
002530     05  WS-CTLTOT-STATUS          PIC X(2).
002540     05  FILLER                    PIC X(4).
002550*
002560     COPY PFM.WORKAREA.
002570*
002580 01  WS-ACCOUNT-WORK.
002590     05  WS-ACCT-ID-SAVE            PIC X(8).
002600     05  WS-FLOWS-FACTOR            PIC S9.
002610     05  WS-IS-INVESTMENT-SW        PIC X(1).
002620         88  WS-ACCT-IS-INVESTMENT      VALUE 'Y'.
002630     05  WS-IS-LIABILITY-SW         PIC X(1).
002640         88  WS-ACCT-IS-LIABILITY       VALUE 'Y'.
002650     05  WS-IS-CASHLESS-SW          PIC X(1).
002660         88  WS-ACCT-IS-CASHLESS        VALUE 'Y'.
002670     05  WS-IS-CASH-BEARING-SW      PIC X(1).
002680         88  WS-ACCT-IS-CASH-BEARING    VALUE 'Y'.
002690     05  FILLER                     PIC X(2).
002700*
002710 01  WS-TXN-TABLE-AREA.
002720     05  WS-TXN-ENTRY OCCURS 500 TIMES
002730             INDEXED BY WS-TXN-NDX.
002740         10  TX-DATE                PIC 9(8).
002750         10  TX-AMOUNT              PIC S9(15)V9(4).
002760     05  FILLER                     PIC X(1).
002770 01  WS-TRD-TABLE-AREA.
002780     05  WS-TRD-ENTRY OCCURS 300 TIMES
002790             INDEXED BY WS-TRD-NDX.
002800         10  TR-DATE                PIC 9(8).
002810         10  TR-AMOUNT              PIC S9(15)V9(4).
002820     05  FILLER                     PIC X(1).
002830 01  WS-HLD-TABLE-AREA.
002840     05  WS-HLD-ENTRY OCCURS 300 TIMES
002850             INDEXED BY WS-HLD-NDX.
002860         10  HL-DATE                PIC 9(8).
002870         10  HL-AMOUNT              PIC S9(15)V9(4).
002880     05  FILLER                     PIC X(1).
002890 01  WS-VAL-TABLE-AREA.
002900     05  WS-VAL-ENTRY OCCURS 40 TIMES
002910             INDEXED BY WS-VAL-NDX.
002920         10  VL-DATE                PIC 9(8).
002930         10  VL-AMOUNT              PIC S9(15)V9(4).
002940         10  VL-KIND                PIC X(15).
002950             88  VL-KIND-RECON          VALUE 'RECONCILIATION'.
002960     05  FILLER                     PIC X(1).
002970 01  WS-TABLE-POINTERS.
002980     05  WS-TXN-PTR                 PIC 9(4) COMP.
002990     05  WS-TXN-COUNT               PIC 9(4) COMP.
003000     05  WS-TRD-PTR                 PIC 9(4) COMP.
003010     05  WS-TRD-COUNT               PIC 9(4) COMP.
003020     05  WS-HLD-PTR                 PIC 9(4) COMP.
003030     05  WS-HLD-COUNT               PIC 9(4) COMP.
003040     05  WS-VAL-COUNT               PIC 9(4) COMP.
003050     05  WS-VAL-IDX                 PIC 9(4) COMP.
003060     05  WS-SCAN-PTR                PIC 9(4) COMP.
003070     05  FILLER                     PIC X(4).
003080*
003090 01  WS-DAY-WORK.
003100     05  WS-CUR-DATE                PIC 9(8).
003110     05  WS-CUR-DATE-BRK REDEFINES WS-CUR-DATE.
003120         10  WS-CUR-CCYY            PIC 9(4).
003130         10  WS-CUR-MM              PIC 9(2).
003140         10  WS-CUR-DD              PIC 9(2).
003150     05  WS-END-DATE                PIC 9(8).
003160     05  WS-OPEN-DATE               PIC 9(8).
003170     05  WS-DAYS-THIS-MONTH         PIC 9(2) COMP.
003180     05  WS-IS-LEAP-SW              PIC X(1).
003190         88  WS-IS-LEAP-YEAR            VALUE 'Y'.
003200     05  WS-DAY-LOOP-COUNT          PIC 9(4) COMP.
003210     05  FILLER                     PIC X(4).
003220 01  WS-LEAP-MATH.
003230     05  WS-LEAP-Q4                 PIC 9(4) COMP.
003240     05  WS-LEAP-R4                 PIC 9(2) COMP.
003250     05  WS-LEAP-Q100               PIC 9(4) COMP.
003260     05  WS-LEAP-R100               PIC 9(2) COMP.
003270     05  WS-LEAP-Q400               PIC 9(4) COMP.
003280     05  WS-LEAP-R400               PIC 9(3) COMP.
003290     05  FILLER                     PIC X(2).
003300 01  WS-TODAY-WORK.
003310     05  WS-TODAY-YYMMDD            PIC 9(6).
003320     05  WS-TODAY-YYMMDD-BRK REDEFINES WS-TODAY-YYMMDD.
003330         10  WS-TODAY-YY            PIC 9(2).
003340         10  WS-TODAY-MM            PIC 9(2).
003350         10  WS-TODAY-DD            PIC 9(2).
003360     05  WS-TODAY-CCYYMMDD          PIC 9(8).
003370     05  WS-TODAY-CCYYMMDD-BRK REDEFINES WS-TODAY-CCYYMMDD.
003380         10  WS-TODAY-CCYY          PIC 9(4).
003390         10  WS-TODAY-MM-DD         PIC 9(4).
003400     05  FILLER                     PIC X(6).
003410*
003420 01  WS-BALANCE-STATE.
003430     05  WS-START-CASH              PIC S9(15)V9(4).
003440     05  WS-START-NONCASH           PIC S9(15)V9(4).
003450     05  WS-PREV-HOLDINGS-VALUE     PIC S9(15)V9(4).
003460     05  WS-CUR-HOLDINGS-VALUE      PIC S9(15)V9(4).
003470     05  WS-OPEN-BALANCE            PIC S9(15)V9(4).
003480     05  WS-CLOSE-BALANCE           PIC S9(15)V9(4).
003490     05  WS-RUN-CASH                PIC S9(15)V9(4).
003500     05  WS-RUN-NONCASH             PIC S9(15)V9(4).
003510     05  FILLER                     PIC X(9).
003520*
003530 01  WS-DAY-FLOWS.
003540     05  WS-CASH-IN                 PIC S9(15)V9(4).
003550     05  WS-CASH-OUT                PIC S9(15)V9(4).
003560     05  WS-NONCASH-IN              PIC S9(15)V9(4).
003570     05  WS-NONCASH-OUT             PIC S9(15)V9(4).
003580     05  WS-NET-MARKET              PIC S9(15)V9(4).
003590     05  WS-CASH-ADJ                PIC S9(15)V9(4).
003600     05  WS-NONCASH-ADJ             PIC S9(15)V9(4).
003610     05  FILLER                     PIC X(9).
003620*
003630 01  WS-ACCT-TOTALS.
003640     05  WS-DAY-COUNT               PIC 9(5) COMP.
003650     05  WS-CASH-IN-TOTAL           PIC S9(15)V9(4).
003660     05  WS-CASH-OUT-TOTAL          PIC S9(15)V9(4).
003670     05  WS-ADJ-TOTAL               PIC S9(15)V9(4).
003680     05  FILLER                     PIC X(9).
003690*
003700 01  WS-ANCHOR-WORK.
003710     05  WS-ANCHOR-FOUND-SW         PIC X(1).
003720         88  WS-ANCHOR-WAS-FOUND        VALUE 'Y'.
003730     05  WS-ANCHOR-DATE             PIC 9(8).
003740     05  WS-ANCHOR-AMOUNT           PIC S9(15)V9(4).
003750     05  WS-OLDEST-TXN-DATE         PIC 9(8).
003760     05  WS-OLDEST-TRD-DATE         PIC 9(8).
003770     05  WS-LATEST-TXN-DATE         PIC 9(8).
003780     05  WS-LATEST-TRD-DATE         PIC 9(8).
003790     05  WS-LATEST-HLD-DATE         PIC 9(8).
003800     05  WS-VAL-OVERRIDE-SW         PIC X(1).
003810         88  WS-VAL-OVERRIDE-FOUND      VALUE 'Y'.
003820     05  WS-VAL-OVERRIDE-AMOUNT     PIC S9(15)V9(4).
003830     05  FILLER                     PIC X(9).
003840 01  WS-EOJ-SWITCHES.
003850     05  WS-MORE-ACCOUNTS-SW        PIC X(1) VALUE 'Y'.
003860         88  WS-MORE-ACCOUNTS           VALUE 'Y'.
003870     05  FILLER                     PIC X(9).
003880 PROCEDURE DIVISION.
003890*
003900 0000-MAINLINE.
003910     PERFORM 1000-OPEN-FILES.
003920     PERFORM 1100-READ-ACCOUNT.
003930     PERFORM 2000-PROCESS-ACCOUNT
003940         UNTIL WS-ACTMSTR-EOF.
003950     PERFORM 9000-CLOSE-FILES.
003960     STOP RUN.
003970*
003980*    ----------------------------------------------------
003990*    1000 SERIES -- OPEN AND PRIME
004000*    ----------------------------------------------------
004010 1000-OPEN-FILES.
004020     OPEN INPUT  ACCOUNTS
004030          OUTPUT ACCOUNTS-OUT
004040          OUTPUT BALANCES
004050          OUTPUT CTLTOT.
004060     IF NOT WS-ACTMSTR-OK
004070         AND NOT WS-ACTMSTR-EOF
004080         DISPLAY 'PFM.J003 ACTMSTR OPEN FAILED '
004090             WS-ACTMSTR-STATUS
004100         STOP RUN
004110     END-IF.
004120 1000-OPEN-FILES-EXIT.
004130     EXIT.
004140*
004150 1100-READ-ACCOUNT.
004160     READ ACCOUNTS
004170         AT END
004180             SET WS-ACTMSTR-EOF TO TRUE
004190     END-READ.
004200 1100-READ-ACCOUNT-EXIT.
004210     EXIT.
004220*
004230*    ----------------------------------------------------
004240*    2000 SERIES -- ONE ACCOUNT, START TO FINISH
004250*    ----------------------------------------------------
004260 2000-PROCESS-ACCOUNT.
004270     IF ACT-STATUS-ACTIVE
004280         MOVE ACT-ID TO WS-ACCT-ID-SAVE
004290         PERFORM 2100-CLASSIFY-ACCOUNT
004300         PERFORM 2200-LOAD-ACCOUNT-DETAIL
004310         PERFORM 2300-FIND-OPENING-ANCHOR
004320         PERFORM 2400-SPLIT-START-BALANCE
004330         PERFORM 2500-FIND-END-DATE
004340         PERFORM 2600-INIT-ACCT-TOTALS
004350         MOVE WS-OPEN-DATE TO WS-CUR-DATE
004360         PERFORM 3000-PROCESS-ONE-DAY
004370             UNTIL WS-CUR-DATE > WS-END-DATE
004380             OR WS-DAY-LOOP-COUNT > 3660
004390         PERFORM 5000-PERSIST-BALANCES
004400     END-IF.
004410     PERFORM 1100-READ-ACCOUNT.
004420 2000-PROCESS-ACCOUNT-EXIT.
004430     EXIT.
004440*
004450*    2100 CLASSIFY THE ACCOUNT -- ASSET/LIABILITY FACTOR
004460*    (BUSINESS RULE B2), PLUS THE INVESTMENT, CASHLESS
004470*    (LOAN/OTHER-LIABILITY) AND CASH-BEARING (DEPOSITORY/
004480*    CREDIT-CARD) SPECIAL-CASE SWITCHES USED FURTHER DOWN.
004490 2100-CLASSIFY-ACCOUNT.
004500     MOVE 'N' TO WS-IS-INVESTMENT-SW.
004510     MOVE 'N' TO WS-IS-LIABILITY-SW.
004520     MOVE 'N' TO WS-IS-CASHLESS-SW.
004530     MOVE 'N' TO WS-IS-CASH-BEARING-SW.
004540     IF ACT-CLASSIFICATION = 'LIABILITY'
004550         SET WS-ACCT-IS-LIABILITY TO TRUE
004560     END-IF.
004570     IF WS-ACCT-IS-LIABILITY
004580         MOVE -1 TO WS-FLOWS-FACTOR
004590     ELSE
004600         MOVE +1 TO WS-FLOWS-FACTOR
004610     END-IF.
004620     IF ACT-TYPE-LOAN OR ACT-TYPE-OTHER-LIABILITY
004630         SET WS-ACCT-IS-CASHLESS TO TRUE
004640     END-IF.
004650     IF ACT-TYPE-DEPOSITORY OR ACT-TYPE-CREDIT-CARD
004660         SET WS-ACCT-IS-CASH-BEARING TO TRUE
004670     END-IF.
004680     IF ACT-TYPE-INVESTMENT
004690         SET WS-ACCT-IS-INVESTMENT TO TRUE
004700     END-IF.
004710 2100-CLASSIFY-ACCOUNT-EXIT.
004720     EXIT.
004730*
004740*    2200 RESCAN THE FOUR DETAIL FILES FOR THIS ACCOUNT.
004750*    EACH FILE IS OPENED, SCANNED TO EOF SKIPPING NON-
004760*    MATCHING ROWS, AND CLOSED AGAIN.  RATES ARE SORTED
004770*    ACCOUNT/DATE ASCENDING SO EACH TABLE COMES OUT IN
004780*    DATE ORDER, WHICH THE DAY LOOP DEPENDS ON.
004790 2200-LOAD-ACCOUNT-DETAIL.
004800     MOVE ZERO TO WS-TXN-COUNT WS-TRD-COUNT WS-HLD-COUNT
004810         WS-VAL-COUNT.
004820     MOVE ZERO TO WS-TXN-PTR WS-TRD-PTR WS-HLD-PTR.
004830     PERFORM 2210-SCAN-TRANSACTS.
004840     PERFORM 2220-SCAN-TRADES.
004850     PERFORM 2230-SCAN-HOLDINGS.
004860     PERFORM 2240-SCAN-VALUATION.
004870 2200-LOAD-ACCOUNT-DETAIL-EXIT.
004880     EXIT.
004890*
004900 2210-SCAN-TRANSACTS.
004910     OPEN INPUT TRANSACTS.
004920     PERFORM 2211-READ-TRANSACT.
004930     PERFORM 2212-KEEP-TRANSACT
004940         UNTIL WS-TRANSACT-EOF.
004950     CLOSE TRANSACTS.
004960 2210-SCAN-TRANSACTS-EXIT.
004970     EXIT.
004980*
004990 2211-READ-TRANSACT.
005000     READ TRANSACTS
005010         AT END
005020             SET WS-TRANSACT-EOF TO TRUE
005030     END-READ.
005040 2211-READ-TRANSACT-EXIT.
005050     EXIT.
005060*
005070 2212-KEEP-TRANSACT.
005080     IF TXN-ACCT-ID = WS-ACCT-ID-SAVE
005090         AND WS-TXN-COUNT < 500
005100         ADD 1 TO WS-TXN-COUNT
005110         SET WS-TXN-NDX TO WS-TXN-COUNT
005120         MOVE TXN-DATE TO TX-DATE (WS-TXN-NDX)
005130         MOVE TXN-AMOUNT TO TX-AMOUNT (WS-TXN-NDX)
005140     END-IF.
005150     PERFORM 2211-READ-TRANSACT.
005160 2212-KEEP-TRANSACT-EXIT.
005170     EXIT.
005180*
005190 2220-SCAN-TRADES.
005200     OPEN INPUT TRADES.
005210     PERFORM 2221-READ-TRADE.
005220     PERFORM 2222-KEEP-TRADE
005230         UNTIL WS-TRADEOUT-EOF.
005240     CLOSE TRADES.
005250 2220-SCAN-TRADES-EXIT.
005260     EXIT.
005270*
005280 2221-READ-TRADE.
005290     READ TRADES
005300         AT END
005310             SET WS-TRADEOUT-EOF TO TRUE
005320     END-READ.
005330 2221-READ-TRADE-EXIT.
005340     EXIT.
005350*
005360 2222-KEEP-TRADE.
005370     IF TRO-ACCT-ID = WS-ACCT-ID-SAVE
005380         AND WS-TRD-COUNT < 300
005390         ADD 1 TO WS-TRD-COUNT
005400         SET WS-TRD-NDX TO WS-TRD-COUNT
005410         MOVE TRO-DATE TO TR-DATE (WS-TRD-NDX)
005420         MOVE TRO-AMOUNT TO TR-AMOUNT (WS-TRD-NDX)
005430     END-IF.
005440     PERFORM 2221-READ-TRADE.
005450 2222-KEEP-TRADE-EXIT.
005460     EXIT.
005470*
005480 2230-SCAN-HOLDINGS.
005490     OPEN INPUT HOLDINGS.
005500     PERFORM 2231-READ-HOLDING.
005510     PERFORM 2232-KEEP-HOLDING
005520         UNTIL WS-HOLDOUT-EOF.
005530     CLOSE HOLDINGS.
005540 2230-SCAN-HOLDINGS-EXIT.
005550     EXIT.
005560*
005570 2231-READ-HOLDING.
005580     READ HOLDINGS
005590         AT END
005600             SET WS-HOLDOUT-EOF TO TRUE
005610     END-READ.
005620 2231-READ-HOLDING-EXIT.
005630     EXIT.
005640*
005650*    HOLDINGS CARRY ONE ROW PER SECURITY PER DATE, SO A
005660*    SINGLE DATE CAN HAVE SEVERAL ROWS.  IF THE LAST TABLE
005670*    SLOT ALREADY HOLDS TODAY'S DATE, FOLD THE NEW AMOUNT
005680*    INTO IT INSTEAD OF OPENING A FRESH SLOT.
005690 2232-KEEP-HOLDING.
005700     IF HLO-ACCT-ID = WS-ACCT-ID-SAVE
005710         IF WS-HLD-COUNT > 0
005720             AND HLO-DATE = HL-DATE (WS-HLD-COUNT)
005730             ADD HLO-AMOUNT TO HL-AMOUNT (WS-HLD-COUNT)
005740         ELSE
005750             IF WS-HLD-COUNT < 300
005760                 ADD 1 TO WS-HLD-COUNT
005770                 SET WS-HLD-NDX TO WS-HLD-COUNT
005780                 MOVE HLO-DATE TO HL-DATE (WS-HLD-NDX)
005790                 MOVE HLO-AMOUNT TO HL-AMOUNT (WS-HLD-NDX)
005800             END-IF
005810         END-IF
005820     END-IF.
005830     PERFORM 2231-READ-HOLDING.
005840 2232-KEEP-HOLDING-EXIT.
005850     EXIT.
005860*
005870 2240-SCAN-VALUATION.
005880     OPEN INPUT VALUATION.
005890     PERFORM 2241-READ-VALUATION.
005900     PERFORM 2242-KEEP-VALUATION
005910         UNTIL WS-VALUFIL-EOF.
005920     CLOSE VALUATION.
005930 2240-SCAN-VALUATION-EXIT.
005940     EXIT.
005950*
005960 2241-READ-VALUATION.
005970     READ VALUATION
005980         AT END
005990             SET WS-VALUFIL-EOF TO TRUE
006000     END-READ.
006010 2241-READ-VALUATION-EXIT.
006020     EXIT.
006030*
006040 2242-KEEP-VALUATION.
006050     IF VAL-ACCT-ID = WS-ACCT-ID-SAVE
006060         AND WS-VAL-COUNT < 40
006070         ADD 1 TO WS-VAL-COUNT
006080         SET WS-VAL-NDX TO WS-VAL-COUNT
006090         MOVE VAL-DATE TO VL-DATE (WS-VAL-NDX)
006100         MOVE VAL-AMOUNT TO VL-AMOUNT (WS-VAL-NDX)
006110         MOVE VAL-KIND TO VL-KIND (WS-VAL-NDX)
006120     END-IF.
006130     PERFORM 2241-READ-VALUATION.
006140 2242-KEEP-VALUATION-EXIT.
006150     EXIT.
006160*
006170*    2300 OPENING ANCHOR -- EARLIEST RECONCILIATION ROW,
006180*    ELSE THE ACCOUNT'S OWN CACHED BALANCE AS OF THE
006190*    OLDEST TRANSACTION OR TRADE ON FILE, ELSE TODAY WITH
006200*    THE CACHED BALANCE AS-IS.
006210 2300-FIND-OPENING-ANCHOR.
006220     MOVE 'N' TO WS-ANCHOR-FOUND-SW.
006230     MOVE HIGH-VALUES TO WS-ANCHOR-DATE.
006240     IF WS-VAL-COUNT > 0
006250         SET WS-VAL-NDX TO 1
006260         PERFORM 2305-TEST-ONE-VALUATION THRU
006270                 2305-TEST-ONE-VALUATION-EXIT
006280             UNTIL WS-VAL-NDX > WS-VAL-COUNT
006290     END-IF.
006300     IF WS-ANCHOR-WAS-FOUND
006310         MOVE WS-ANCHOR-DATE TO WS-OPEN-DATE
006320         MOVE WS-ANCHOR-AMOUNT TO WS-OPEN-BALANCE
006330     ELSE
006340         PERFORM 2310-OLDEST-ACTIVITY-DATE
006350         MOVE ACT-BALANCE TO WS-OPEN-BALANCE
006360     END-IF.
006370 2300-FIND-OPENING-ANCHOR-EXIT.
006380     EXIT.
006390*
006400 2305-TEST-ONE-VALUATION.
006410     IF VL-KIND-RECON (WS-VAL-NDX)
006420         AND VL-DATE (WS-VAL-NDX) < WS-ANCHOR-DATE
006430         MOVE VL-DATE (WS-VAL-NDX) TO WS-ANCHOR-DATE
006440         MOVE VL-AMOUNT (WS-VAL-NDX) TO WS-ANCHOR-AMOUNT
006450         SET WS-ANCHOR-WAS-FOUND TO TRUE
006460     END-IF.
006470     SET WS-VAL-NDX UP BY 1.
006480 2305-TEST-ONE-VALUATION-EXIT.
006490     EXIT.
006500*
006510 2310-OLDEST-ACTIVITY-DATE.
006520     MOVE HIGH-VALUES TO WS-OLDEST-TXN-DATE.
006530     MOVE HIGH-VALUES TO WS-OLDEST-TRD-DATE.
006540     IF WS-TXN-COUNT > 0
006550         MOVE TX-DATE (1) TO WS-OLDEST-TXN-DATE
006560     END-IF.
006570     IF WS-TRD-COUNT > 0
006580         MOVE TR-DATE (1) TO WS-OLDEST-TRD-DATE
006590     END-IF.
006600     MOVE WS-OLDEST-TXN-DATE TO WS-OPEN-DATE.
006610     IF WS-OLDEST-TRD-DATE < WS-OPEN-DATE
006620         MOVE WS-OLDEST-TRD-DATE TO WS-OPEN-DATE
006630     END-IF.
006640     IF WS-OPEN-DATE = HIGH-VALUES
006650         PERFORM 8200-GET-TODAY
006660         MOVE WS-TODAY-CCYYMMDD TO WS-OPEN-DATE
006670     END-IF.
006680 2310-OLDEST-ACTIVITY-DATE-EXIT.
006690     EXIT.
006700*
006710*    2400 SPLIT THE OPENING BALANCE INTO CASH AND NON-
006720*    CASH.  A LOAN OR OTHER-LIABILITY ACCOUNT CARRIES NO
006730*    CASH LEG AT ALL -- THE WHOLE BALANCE IS NON-CASH.  AN
006740*    INVESTMENT ACCOUNT'S NON-CASH LEG IS ITS HOLDINGS VALUE
006750*    ON THE OPENING DATE; THE REMAINDER IS CASH.  A
006760*    DEPOSITORY OR CREDIT-CARD ACCOUNT IS ALL CASH.  EVERY
006770*    OTHER TYPE -- PROPERTY, VEHICLE, CRYPTO, OTHER-ASSET --
006780*    CARRIES NO CASH LEG EITHER; ITS VALUE IS PURE NON-CASH,
006790*    IT JUST DOES NOT GET THE CASHLESS SWITCH'S RECIPROCAL
006800*    TREATMENT ON THE LIABILITY SIDE OF THE ROLL FORWARD.
006810 2400-SPLIT-START-BALANCE.
006820     IF WS-ACCT-IS-CASHLESS
006830         MOVE ZERO TO WS-START-CASH
006840         MOVE WS-OPEN-BALANCE TO WS-START-NONCASH
006850     ELSE
006860         IF WS-ACCT-IS-INVESTMENT
006870             PERFORM 4100-HOLDINGS-VALUE-FOR-DATE
006880             MOVE WS-CUR-HOLDINGS-VALUE TO WS-START-NONCASH
006890             SUBTRACT WS-CUR-HOLDINGS-VALUE FROM WS-OPEN-BALANCE
006900                 GIVING WS-START-CASH
006910             MOVE WS-CUR-HOLDINGS-VALUE TO WS-PREV-HOLDINGS-VALUE
006920         ELSE
006930             IF WS-ACCT-IS-CASH-BEARING
006940                 MOVE WS-OPEN-BALANCE TO WS-START-CASH
006950                 MOVE ZERO TO WS-START-NONCASH
006960             ELSE
006970                 MOVE ZERO TO WS-START-CASH
006980                 MOVE WS-OPEN-BALANCE TO WS-START-NONCASH
006990             END-IF
007000         END-IF
007010     END-IF.
007020     MOVE WS-START-CASH TO WS-RUN-CASH.
007030     MOVE WS-START-NONCASH TO WS-RUN-NONCASH.
007040 2400-SPLIT-START-BALANCE-EXIT.
007050     EXIT.
007060*
007070*    2500 END DATE -- THE LATEST OF THE LAST TRANSACTION,
007080*    LAST TRADE OR LAST HOLDING DATE ON FILE, ELSE TODAY.
007090 2500-FIND-END-DATE.
007100     MOVE LOW-VALUES TO WS-LATEST-TXN-DATE.
007110     MOVE LOW-VALUES TO WS-LATEST-TRD-DATE.
007120     MOVE LOW-VALUES TO WS-LATEST-HLD-DATE.
007130     IF WS-TXN-COUNT > 0
007140         MOVE TX-DATE (WS-TXN-COUNT) TO WS-LATEST-TXN-DATE
007150     END-IF.
007160     IF WS-TRD-COUNT > 0
007170         MOVE TR-DATE (WS-TRD-COUNT) TO WS-LATEST-TRD-DATE
007180     END-IF.
007190     IF WS-HLD-COUNT > 0
007200         MOVE HL-DATE (WS-HLD-COUNT) TO WS-LATEST-HLD-DATE
007210     END-IF.
007220     MOVE WS-LATEST-TXN-DATE TO WS-END-DATE.
007230     IF WS-LATEST-TRD-DATE > WS-END-DATE
007240         MOVE WS-LATEST-TRD-DATE TO WS-END-DATE
007250     END-IF.
007260     IF WS-LATEST-HLD-DATE > WS-END-DATE
007270         MOVE WS-LATEST-HLD-DATE TO WS-END-DATE
007280     END-IF.
007290     IF WS-END-DATE < WS-OPEN-DATE
007300         MOVE WS-OPEN-DATE TO WS-END-DATE
007310     END-IF.
007320 2500-FIND-END-DATE-EXIT.
007330     EXIT.
007340*
007350 2600-INIT-ACCT-TOTALS.
007360     MOVE ZERO TO WS-DAY-COUNT WS-CASH-IN-TOTAL
007370         WS-CASH-OUT-TOTAL WS-ADJ-TOTAL.
007380     MOVE ZERO TO WS-DAY-LOOP-COUNT.
007390     MOVE ZERO TO WS-TXN-PTR WS-TRD-PTR.
007400     MOVE 'N' TO WS-VAL-OVERRIDE-SW.
007410 2600-INIT-ACCT-TOTALS-EXIT.
007420     EXIT.
007430*
007440*    ----------------------------------------------------
007450*    3000 SERIES -- ONE CALENDAR DAY FOR THE ACCOUNT
007460*    ----------------------------------------------------
007470 3000-PROCESS-ONE-DAY.
007480     ADD 1 TO WS-DAY-LOOP-COUNT.
007490     ADD 1 TO WS-DAY-COUNT.
007500     MOVE ZERO TO WS-CASH-IN WS-CASH-OUT WS-NONCASH-IN
007510         WS-NONCASH-OUT WS-NET-MARKET WS-CASH-ADJ
007520         WS-NONCASH-ADJ.
007530     PERFORM 3100-SUM-TRANSACT-FLOWS.
007540     PERFORM 3200-SUM-TRADE-FLOWS.
007550     PERFORM 3300-CHECK-VALUATION-OVERRIDE.
007560     IF WS-ACCT-IS-INVESTMENT
007570         PERFORM 4100-HOLDINGS-VALUE-FOR-DATE
007580         COMPUTE WS-NET-MARKET =
007590             WS-CUR-HOLDINGS-VALUE - WS-PREV-HOLDINGS-VALUE
007600             - WS-NONCASH-IN + WS-NONCASH-OUT
007610         MOVE WS-CUR-HOLDINGS-VALUE TO WS-PREV-HOLDINGS-VALUE
007620     END-IF.
007630     PERFORM 3400-ROLL-FORWARD-BALANCE.
007640     PERFORM 3500-WRITE-BALANCE-ROW.
007650     PERFORM 8000-ADD-ONE-DAY.
007660 3000-PROCESS-ONE-DAY-EXIT.
007670     EXIT.
007680*
007690*    3100 DAILY CASH/NON-CASH FLOWS FROM TRANSACTIONS
007700*    (BUSINESS RULE F1).  A LOAN OR OTHER-LIABILITY ACCOUNT
007710*    HAS NO CASH LEG SO ITS TRANSACTION AMOUNTS MOVE THE
007720*    NON-CASH BUCKET INSTEAD; EVERY OTHER ACCOUNT TYPE
007730*    TREATS THEM AS CASH.  PER THE SIGN CONVENTION (B1) AN
007740*    AMOUNT BELOW ZERO IS MONEY COMING IN.
007750 3100-SUM-TRANSACT-FLOWS.
007760     MOVE WS-TXN-PTR TO WS-SCAN-PTR.
007770     PERFORM 3105-TEST-ONE-TRANSACT THRU
007780             3105-TEST-ONE-TRANSACT-EXIT
007790         UNTIL WS-SCAN-PTR > WS-TXN-COUNT
007800         OR TX-DATE (WS-SCAN-PTR) > WS-CUR-DATE.
007810 3100-SUM-TRANSACT-FLOWS-EXIT.
007820     EXIT.
007830*
007840 3105-TEST-ONE-TRANSACT.
007850     IF TX-DATE (WS-SCAN-PTR) = WS-CUR-DATE
007860         PERFORM 3110-BUCKET-ONE-TRANSACT
007870     END-IF.
007880     MOVE WS-SCAN-PTR TO WS-TXN-PTR.
007890     ADD 1 TO WS-SCAN-PTR.
007900 3105-TEST-ONE-TRANSACT-EXIT.
007910     EXIT.
007920*
007930 3110-BUCKET-ONE-TRANSACT.
007940     IF WS-ACCT-IS-CASHLESS
007950         IF TX-AMOUNT (WS-SCAN-PTR) >= ZERO
007960             ADD TX-AMOUNT (WS-SCAN-PTR) TO WS-NONCASH-OUT
007970         ELSE
007980             SUBTRACT TX-AMOUNT (WS-SCAN-PTR) FROM WS-NONCASH-IN
007990         END-IF
008000     ELSE
008010         IF TX-AMOUNT (WS-SCAN-PTR) >= ZERO
008020             ADD TX-AMOUNT (WS-SCAN-PTR) TO WS-CASH-OUT
008030         ELSE
008040             SUBTRACT TX-AMOUNT (WS-SCAN-PTR) FROM WS-CASH-IN
008050         END-IF
008060     END-IF.
008070 3110-BUCKET-ONE-TRANSACT-EXIT.
008080     EXIT.
008090*
008100*    3200 DAILY NON-CASH FLOWS FROM TRADES.  A BUY MOVES
008110*    CASH TO NON-CASH; A SELL MOVES NON-CASH TO CASH.
008120 3200-SUM-TRADE-FLOWS.
008130     MOVE WS-TRD-PTR TO WS-SCAN-PTR.
008140     PERFORM 3205-TEST-ONE-TRADE THRU
008150             3205-TEST-ONE-TRADE-EXIT
008160         UNTIL WS-SCAN-PTR > WS-TRD-COUNT
008170         OR TR-DATE (WS-SCAN-PTR) > WS-CUR-DATE.
008180 3200-SUM-TRADE-FLOWS-EXIT.
008190     EXIT.
008200*
008210 3205-TEST-ONE-TRADE.
008220     IF TR-DATE (WS-SCAN-PTR) = WS-CUR-DATE
008230         PERFORM 3210-BUCKET-ONE-TRADE
008240     END-IF.
008250     MOVE WS-SCAN-PTR TO WS-TRD-PTR.
008260     ADD 1 TO WS-SCAN-PTR.
008270 3205-TEST-ONE-TRADE-EXIT.
008280     EXIT.
008290*
008300 3210-BUCKET-ONE-TRADE.
008310     IF TR-AMOUNT (WS-SCAN-PTR) >= ZERO
008320         ADD TR-AMOUNT (WS-SCAN-PTR) TO WS-NONCASH-IN
008330         ADD TR-AMOUNT (WS-SCAN-PTR) TO WS-CASH-OUT
008340     ELSE
008350         SUBTRACT TR-AMOUNT (WS-SCAN-PTR) FROM WS-NONCASH-OUT
008360         SUBTRACT TR-AMOUNT (WS-SCAN-PTR) FROM WS-CASH-IN
008370     END-IF.
008380 3210-BUCKET-ONE-TRADE-EXIT.
008390     EXIT.
008400*
008410*    3300 A RECONCILIATION VALUATION DATED TODAY OVERRIDES
008420*    THE ROLLED-FORWARD BALANCE.  THE DIFFERENCE BETWEEN
008430*    THE OVERRIDE AND THE ROLLED BALANCE IS BOOKED AS AN
008440*    ADJUSTMENT (BUSINESS RULE B3) RATHER THAN SILENTLY
008450*    DISCARDED, SO THE CONTROL TOTALS STILL TIE OUT.
008460 3300-CHECK-VALUATION-OVERRIDE.
008470     MOVE 'N' TO WS-VAL-OVERRIDE-SW.
008480     IF WS-VAL-COUNT > 0
008490         SET WS-VAL-NDX TO 1
008500         PERFORM 3305-TEST-OVERRIDE-ONE THRU
008510                 3305-TEST-OVERRIDE-ONE-EXIT
008520             UNTIL WS-VAL-NDX > WS-VAL-COUNT
008530     END-IF.
008540 3300-CHECK-VALUATION-OVERRIDE-EXIT.
008550     EXIT.
008560*
008570 3305-TEST-OVERRIDE-ONE.
008580     IF VL-KIND-RECON (WS-VAL-NDX)
008590         AND VL-DATE (WS-VAL-NDX) = WS-CUR-DATE
008600         MOVE VL-AMOUNT (WS-VAL-NDX) TO
008610             WS-VAL-OVERRIDE-AMOUNT
008620         SET WS-VAL-OVERRIDE-FOUND TO TRUE
008630     END-IF.
008640     SET WS-VAL-NDX UP BY 1.
008650 3305-TEST-OVERRIDE-ONE-EXIT.
008660     EXIT.
008670*
008680*    3400 ROLL THE CASH AND NON-CASH RUNNING BALANCES
008690*    FORWARD BY THE DAY'S FLOWS TIMES WS-FLOWS-FACTOR (B2/
008700*    B3), THEN APPLY ANY VALUATION OVERRIDE AS A RESIDUAL
008710*    ADJUSTMENT.  FOR A CASHLESS (LOAN/OTHER-LIABILITY)
008720*    ACCOUNT THE RESIDUAL GOES TO THE NON-CASH LEG SO END
008730*    CASH NEVER MOVES OFF ZERO; EVERY OTHER ACCOUNT TAKES
008740*    THE RESIDUAL ON THE CASH LEG AS BEFORE.
008750 3400-ROLL-FORWARD-BALANCE.
008760     COMPUTE WS-RUN-CASH = WS-RUN-CASH +
008770         (WS-CASH-IN - WS-CASH-OUT) * WS-FLOWS-FACTOR.
008780     COMPUTE WS-RUN-NONCASH = WS-RUN-NONCASH +
008790         (WS-NONCASH-IN - WS-NONCASH-OUT) * WS-FLOWS-FACTOR.
008800     ADD WS-NET-MARKET TO WS-RUN-NONCASH.
008810     IF WS-VAL-OVERRIDE-FOUND
008820         IF WS-ACCT-IS-CASHLESS
008830             COMPUTE WS-NONCASH-ADJ =
008840                 WS-VAL-OVERRIDE-AMOUNT
008850                 - WS-RUN-CASH - WS-RUN-NONCASH
008860             ADD WS-NONCASH-ADJ TO WS-RUN-NONCASH
008870             ADD WS-NONCASH-ADJ TO WS-ADJ-TOTAL
008880         ELSE
008890             COMPUTE WS-CASH-ADJ =
008900                 WS-VAL-OVERRIDE-AMOUNT
008910                 - WS-RUN-CASH - WS-RUN-NONCASH
008920             ADD WS-CASH-ADJ TO WS-RUN-CASH
008930             ADD WS-CASH-ADJ TO WS-ADJ-TOTAL
008940         END-IF
008950     END-IF.
008960     ADD WS-CASH-IN TO WS-CASH-IN-TOTAL.
008970     ADD WS-CASH-OUT TO WS-CASH-OUT-TOTAL.
008980 3400-ROLL-FORWARD-BALANCE-EXIT.
008990     EXIT.
009000*
009010 3500-WRITE-BALANCE-ROW.
009020     MOVE 'DB' TO BO-RECORD-TYPE-CDE.
009030     MOVE WS-ACCT-ID-SAVE TO BO-ACCT-ID.
009040     MOVE WS-CUR-DATE TO BO-DATE.
009050     MOVE ACT-CURRENCY TO BO-CURRENCY.
009060     COMPUTE BO-BALANCE = WS-RUN-CASH + WS-RUN-NONCASH.
009070     MOVE WS-RUN-CASH TO BO-CASH.
009080     MOVE WS-START-CASH TO BO-START-CASH.
009090     MOVE WS-START-NONCASH TO BO-START-NONCASH.
009100     MOVE WS-CASH-IN TO BO-CASH-IN.
009110     MOVE WS-CASH-OUT TO BO-CASH-OUT.
009120     MOVE WS-NONCASH-IN TO BO-NONCASH-IN.
009130     MOVE WS-NONCASH-OUT TO BO-NONCASH-OUT.
009140     MOVE WS-NET-MARKET TO BO-NET-MARKET.
009150     MOVE WS-CASH-ADJ TO BO-CASH-ADJ.
009160     MOVE WS-NONCASH-ADJ TO BO-NONCASH-ADJ.
009170     MOVE WS-FLOWS-FACTOR TO BO-FLOWS-FACTOR.
009180     WRITE DAILY-BALANCE-RECORD.
009190     MOVE BO-BALANCE TO WS-CLOSE-BALANCE.
009200 3500-WRITE-BALANCE-ROW-EXIT.
009210     EXIT.
009220*
009230*    ----------------------------------------------------
009240*    4000 SERIES -- HOLDINGS VALUE HELPER
009250*    ----------------------------------------------------
009260*    HOLDINGS ROWS ARE SORTED BY DATE.  BECAUSE THE DAY
009270*    LOOP ONLY EVER MOVES FORWARD, WS-HLD-PTR NEVER HAS
009280*    TO STEP BACKWARD -- IT SITS ON THE LAST ROW AT OR
009290*    BEFORE THE REQUESTED DATE (A CARRIED-FORWARD MARK
009300*    TO POSITION, NOT A HOLDING VALUE, ON DAYS WITH NO
009310*    HOLDINGS ROW OF THEIR OWN).
009320 4100-HOLDINGS-VALUE-FOR-DATE.
009330     MOVE WS-HLD-PTR TO WS-SCAN-PTR.
009340     PERFORM 4105-ADVANCE-HLD-PTR THRU
009350             4105-ADVANCE-HLD-PTR-EXIT
009360         UNTIL WS-SCAN-PTR > WS-HLD-COUNT
009370         OR HL-DATE (WS-SCAN-PTR) > WS-CUR-DATE.
009380     IF WS-HLD-PTR > 0
009390         AND WS-HLD-PTR <= WS-HLD-COUNT
009400         MOVE HL-AMOUNT (WS-HLD-PTR) TO WS-CUR-HOLDINGS-VALUE
009410     ELSE
009420         MOVE ZERO TO WS-CUR-HOLDINGS-VALUE
009430     END-IF.
009440 4100-HOLDINGS-VALUE-FOR-DATE-EXIT.
009450     EXIT.
009460*
009470 4105-ADVANCE-HLD-PTR.
009480     MOVE WS-SCAN-PTR TO WS-HLD-PTR.
009490     ADD 1 TO WS-SCAN-PTR.
009500 4105-ADVANCE-HLD-PTR-EXIT.
009510     EXIT.
009520*
009530*    ----------------------------------------------------
009540*    5000 SERIES -- PERSIST THE ACCOUNT'S RESULTS
009550*    ----------------------------------------------------
009560*    THE OUTPUT BALANCES FILE WRITTEN THIS RUN *IS* THE
009570*    REPLACEMENT FOR WHATEVER WAS STORED BEFORE -- THE OLD
009580*    CATALOG ENTRY IS SUPERSEDED WHOLESALE, SO THERE IS NO
009590*    SEPARATE PURGE STEP TO CODE.  THIS PARAGRAPH ONLY HAS
009600*    TO REFRESH THE ACCOUNT'S CACHED BALANCE AND DROP THE
009610*    CONTROL TOTALS ROW FOR PFM.J010.
009620 5000-PERSIST-BALANCES.
009630     MOVE ACCOUNT-MASTER-RECORD TO ACCOUNT-MASTER-RECORD-OUT.
009640     MOVE WS-CLOSE-BALANCE TO ACO-BALANCE.
009650     MOVE WS-RUN-CASH TO ACO-CASH-BALANCE.
009660     WRITE ACCOUNT-MASTER-RECORD-OUT.
009670     MOVE ACT-ID TO CT-ACCT-ID.
009680     MOVE ACT-NAME TO CT-ACCT-NAME.
009690     MOVE WS-OPEN-DATE TO CT-OPEN-DATE.
009700     MOVE WS-OPEN-BALANCE TO CT-OPEN-AMOUNT.
009710     MOVE WS-CUR-DATE TO CT-CLOSE-DATE.
009720     MOVE WS-CLOSE-BALANCE TO CT-CLOSE-AMOUNT.
009730     MOVE WS-DAY-COUNT TO CT-DAY-COUNT.
009740     MOVE WS-CASH-IN-TOTAL TO CT-CASH-IN-TOTAL.
009750     MOVE WS-CASH-OUT-TOTAL TO CT-CASH-OUT-TOTAL.
009760     MOVE WS-ADJ-TOTAL TO CT-ADJ-TOTAL.
009770     WRITE CTLTOT-BALANCE-RECORD.
009780 5000-PERSIST-BALANCES-EXIT.
009790     EXIT.
009800*
009810*    ----------------------------------------------------
009820*    8000 SERIES -- CALENDAR ARITHMETIC
009830*    ----------------------------------------------------
009840*    ADDS ONE DAY TO WS-CUR-DATE, CLAMPING MONTH-END AND
009850*    YEAR-END THE WAY A DESK CALENDAR WOULD.  LEAP YEARS
009860*    ARE TESTED THE FULL GREGORIAN WAY (DIV 4, NOT DIV
009870*    100 UNLESS ALSO DIV 400) SINCE THE OLD DIV-4-ONLY
009880*    TEST IN THE FIRST CUT OF THIS PROGRAM GOT 2000 RIGHT
009890*    BY ACCIDENT AND WOULD HAVE GOTTEN 2100 WRONG.
009900 8000-ADD-ONE-DAY.
009910     PERFORM 8100-TEST-LEAP-YEAR.
009920     MOVE WA-DAYS-IN-MONTH (WS-CUR-MM) TO WS-DAYS-THIS-MONTH.
009930     IF WS-CUR-MM = 2
009940         AND WS-IS-LEAP-YEAR
009950         MOVE 29 TO WS-DAYS-THIS-MONTH
009960     END-IF.
009970     ADD 1 TO WS-CUR-DD.
009980     IF WS-CUR-DD > WS-DAYS-THIS-MONTH
009990         MOVE 1 TO WS-CUR-DD
010000         ADD 1 TO WS-CUR-MM
010010         IF WS-CUR-MM > 12
010020             MOVE 1 TO WS-CUR-MM
010030             ADD 1 TO WS-CUR-CCYY
010040         END-IF
010050     END-IF.
010060 8000-ADD-ONE-DAY-EXIT.
010070     EXIT.
010080*
010090 8100-TEST-LEAP-YEAR.
010100     MOVE 'N' TO WS-IS-LEAP-SW.
010110     DIVIDE WS-CUR-CCYY BY 4 GIVING WS-LEAP-Q4
010120         REMAINDER WS-LEAP-R4.
010130     IF WS-LEAP-R4 = ZERO
010140         DIVIDE WS-CUR-CCYY BY 100 GIVING WS-LEAP-Q100
010150             REMAINDER WS-LEAP-R100
010160         IF WS-LEAP-R100 NOT = ZERO
010170             SET WS-IS-LEAP-YEAR TO TRUE
010180         ELSE
010190             DIVIDE WS-CUR-CCYY BY 400 GIVING WS-LEAP-Q400
010200                 REMAINDER WS-LEAP-R400
010210             IF WS-LEAP-R400 = ZERO
010220                 SET WS-IS-LEAP-YEAR TO TRUE
010230             END-IF
010240         END-IF
010250     END-IF.
010260 8100-TEST-LEAP-YEAR-EXIT.
010270     EXIT.
010280*
010290*    8200 TODAY'S DATE, WINDOWED TO A FULL CENTURY.  THE
010300*    OPERATING SYSTEM ONLY HANDS BACK A TWO-DIGIT YEAR, SO
010310*    A YEAR OF 50 OR MORE IS TAKEN AS 19XX AND ANYTHING
010320*    UNDER 50 AS 20XX -- THIS SHOP WON'T STILL BE RUNNING
010330*    THE JOB IN 2050, AND IF IT IS THAT'S SOMEBODY ELSE'S
010340*    CHANGE REQUEST.
010350 8200-GET-TODAY.
010360     ACCEPT WS-TODAY-YYMMDD FROM DATE.
010370     IF WS-TODAY-YY < 50
010380         MOVE '20' TO WS-TODAY-CCYY (1:2)
010390     ELSE
010400         MOVE '19' TO WS-TODAY-CCYY (1:2)
010410     END-IF.
010420     MOVE WS-TODAY-YY TO WS-TODAY-CCYY (3:2)
010430     MOVE WS-TODAY-MM TO WS-TODAY-MM-DD (1:2)
010440     MOVE WS-TODAY-DD TO WS-TODAY-MM-DD (3:2)
010450 8200-GET-TODAY-EXIT.
010460     EXIT.
010470*
010480*    ----------------------------------------------------
010490*    9000 SERIES -- SHUTDOWN
010500*    ----------------------------------------------------
010510 9000-CLOSE-FILES.
010520     CLOSE ACCOUNTS
010530           ACCOUNTS-OUT
010540           BALANCES
010550           CTLTOT.
010560 9000-CLOSE-FILES-EXIT.
010570     EXIT.

