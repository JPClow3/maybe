000100*
000110*    PFM.WORKAREA  --  COMMON WORKING-STORAGE BLOCK
000120*    COPIED INTO WORKING-STORAGE SECTION BY EVERY PFM.J0nn
000130*    BATCH PROGRAM.  CARRIES THE MONEY/DATE WORK FIELDS AND
000140*    THE DISPLAY-FORMAT TABLES SHARED ACROSS THE BATCH STREAM
000150*    SO EACH JOB DOES NOT RESTATE ITS OWN COPY.
000160*
000170*    THIS MEMBER HAS NO IDENTIFICATION OR PROCEDURE DIVISION
000180*    OF ITS OWN -- IT IS A PURE DATA-DIVISION FRAGMENT, VALID
000190*    ONLY WHEN COPIED INTO A CALLING PROGRAM'S WORKING-STORAGE
000200*    SECTION.  DO NOT ATTEMPT TO COMPILE IT STANDALONE.
000210*
000220*    CHANGE LOG
000230*    ----------
000240*01  06/30/1995  MTS  CR00413  ORIGINAL MEMBER, MONEY WORK
000250*01                            FIELDS AND ROUNDING SWITCH ONLY.
000260*01  05/17/1999  BLQ  CR00569  ADD CURRENCY FORMAT TABLE FOR
000270*01                            BRL/USD/EUR DISPLAY (B9).
000280*01  01/09/2001  BLQ  CR00628  ADD DATE WORK FIELDS FOR THE
000290*01                            CALENDAR-MONTH ADVANCE ROUTINE
000300*01                            USED BY THE INSTALLMENT JOB.
000310*
000320 01  WA-MONEY-WORK-AREA.
000330     05  WA-AMOUNT-1                PIC S9(15)V9(4).
000340     05  WA-AMOUNT-2                PIC S9(15)V9(4).
000350     05  WA-AMOUNT-RESULT           PIC S9(15)V9(4).
000360     05  WA-AMOUNT-RESULT-UNSIGNED REDEFINES WA-AMOUNT-RESULT
000370                                    PIC 9(15)V9(4).
000380     05  WA-RATE-WORK               PIC 9(13)V9(6).
000390     05  WA-REMAINDER               PIC S9(15)V9(4).
000400     05  WA-INSTALLMENT-COUNT       PIC 9(3) COMP.
000410     05  WA-INSTALLMENT-INDEX       PIC 9(3) COMP.
000420     05  WA-ROUNDING-SW             PIC X(1).
000430         88  WA-ROUND-HALF-UP           VALUE 'H'.
000440         88  WA-ROUND-TRUNCATE          VALUE 'T'.
000450 01  WA-DATE-WORK-AREA.
000460     05  WA-WORK-CCYY               PIC 9(4).
000470     05  WA-WORK-MM                 PIC 9(2).
000480     05  WA-WORK-DD                 PIC 9(2).
000490     05  WA-WORK-CCYYMMDD REDEFINES WA-DATE-WORK-AREA
000500                                    PIC 9(8).
000510     05  WA-DAYS-IN-MONTH-TBL.
000520         10  FILLER PIC 9(2) VALUE 31.
000530         10  FILLER PIC 9(2) VALUE 28.
000540         10  FILLER PIC 9(2) VALUE 31.
000550         10  FILLER PIC 9(2) VALUE 30.
000560         10  FILLER PIC 9(2) VALUE 31.
000570         10  FILLER PIC 9(2) VALUE 30.
000580         10  FILLER PIC 9(2) VALUE 31.
000590         10  FILLER PIC 9(2) VALUE 31.
000600         10  FILLER PIC 9(2) VALUE 30.
000610         10  FILLER PIC 9(2) VALUE 31.
000620         10  FILLER PIC 9(2) VALUE 30.
000630         10  FILLER PIC 9(2) VALUE 31.
000640     05  WA-DAYS-IN-MONTH REDEFINES WA-DAYS-IN-MONTH-TBL
000650                                    PIC 9(2) OCCURS 12 TIMES.
000660 01  WA-CURRENCY-FORMAT-TABLE.
000670     05  WA-CURR-FMT-ENTRY OCCURS 3 TIMES
000680                            INDEXED BY WA-CURR-FMT-NDX.
000690         10  WA-CURR-FMT-CODE       PIC X(3).
000700         10  WA-CURR-FMT-SYMBOL     PIC X(3).
000710         10  WA-CURR-FMT-DECIMALS  PIC 9(1) COMP.
000720 01  WA-CURRENCY-FORMAT-VALUES REDEFINES WA-CURRENCY-FORMAT-TABLE.
000730     05  FILLER                     PIC X(7) VALUE 'BRLR$ 2'.
000740     05  FILLER                     PIC X(7) VALUE 'USD$  2'.
000750     05  FILLER                     PIC X(7) VALUE 'EUREU 2'.
000760 01  WA-CONTROL-COUNTERS.
000770     05  WA-RECS-READ               PIC 9(9) COMP.
000780     05  WA-RECS-WRITTEN            PIC 9(9) COMP.
000790     05  WA-RECS-REJECTED           PIC 9(9) COMP.
000800     05  WA-SUBSCRIPT-1             PIC 9(4) COMP.
000810     05  WA-SUBSCRIPT-2             PIC 9(4) COMP.
000820     05  FILLER                     PIC X(10).

