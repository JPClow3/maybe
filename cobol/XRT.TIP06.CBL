000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. EXCHANGE-RATE-RECORD.
000120 AUTHOR. M SANTORO.
000130 INSTALLATION. HOUSEHOLD-LEDGER-SYSTEMS.
000140 DATE-WRITTEN. 05/17/1999.
000150 DATE-COMPILED.
000160 SECURITY. INTERNAL USE ONLY - PERSONAL FINANCE BATCH.
000170*
000180*    EXCHANGE-RATE-RECORD  --  TIP06 TRANSMISSION FORMAT
000190*    ONE ROW PER (FROM-CURRENCY, TO-CURRENCY, DATE) QUOTE.
000200*    LOADED INTO THE RATE TABLE BY PFM.J001 AND CONSULTED
000210*    THERE AND BY THE TRANSFER MATCHER (PFM.J006).
000220*
000230*    CHANGE LOG
000240*    ----------
000250*01  05/17/1999  BLQ  CR00563  ORIGINAL LAYOUT -- BRL/USD/EUR.
000260*01  01/09/2001  BLQ  CR00622  WIDEN RATE-VALUE TO 6 DECIMALS
000270*01                            TO MATCH THE QUOTE FEED.
000280*
000290 ENVIRONMENT DIVISION.
000300 CONFIGURATION SECTION.
000310 SPECIAL-NAMES.
000320     C01 IS TOP-OF-FORM.
000330 INPUT-OUTPUT SECTION.
000340 FILE-CONTROL.
000350     SELECT EXCHRATES ASSIGN TO EXCHRATE
000360         ORGANIZATION IS LINE SEQUENTIAL
000370         FILE STATUS IS WS-EXCHRATE-STATUS.
000380 DATA DIVISION.
000390 FILE SECTION.
000400 FD  EXCHRATES
000410     LABEL RECORDS ARE STANDARD.
000420 01  EXCHANGE-RATE-RECORD.
000430     05  RATE-RECORD-CODE           PIC X(3).
000440         88  RATE-RECORD-IS-QUOTE       VALUE 'XRT'.
000450     05  RATE-CURRENCY-PAIR.
000460         10  RATE-FROM              PIC X(3).
000470         10  RATE-TO                PIC X(3).
000480     05  RATE-PAIR-KEY REDEFINES RATE-CURRENCY-PAIR
000490                                    PIC X(6).
000500     05  RATE-DATE                  PIC 9(8).
000510     05  RATE-DATE-EDIT REDEFINES RATE-DATE.
000520         10  RATE-DATE-CCYY         PIC 9(4).
000530         10  RATE-DATE-MM           PIC 9(2).
000540         10  RATE-DATE-DD           PIC 9(2).
000550     05  RATE-VALUE                 PIC 9(13)V9(6).
000560     05  RATE-VALUE-EDIT REDEFINES RATE-VALUE.
000570         10  RATE-VALUE-WHOLE       PIC 9(13).
000580         10  RATE-VALUE-FRACTION    PIC 9(6).
000590     05  FILLER                     PIC X(30).
000600 WORKING-STORAGE SECTION.
000610 01  WS-EXCHRATE-STATUS             PIC X(2).
000620 PROCEDURE DIVISION.
000630 MAINLINE-EXIT.
000640     STOP RUN.

