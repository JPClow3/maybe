000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. IMPORT-ROW-RECORD.
000120 AUTHOR. M SANTORO.
000130 INSTALLATION. HOUSEHOLD-LEDGER-SYSTEMS.
000140 DATE-WRITTEN. 06/30/1995.
000150 DATE-COMPILED.
000160 SECURITY. INTERNAL USE ONLY - PERSONAL FINANCE BATCH.
000170*
000180*    IMPORT-ROW-RECORD  --  TIP07 TRANSMISSION FORMAT
000190*    ONE ROW PER LINE OF A CUSTOMER-SUPPLIED STATEMENT FILE
000200*    (CSV OR OFX-DERIVED) STAGED AHEAD OF PFM.J007, THE
000210*    TRANSACTION IMPORT JOB.  FIELDS ARE CARRIED AS TEXT
000220*    BECAUSE THE SOURCE FORMAT AND DATE STYLE VARY BY BANK.
000230*
000240*    CHANGE LOG
000250*    ----------
000260*01  06/30/1995  MTS  CR00407  ORIGINAL LAYOUT.
000270*01  05/17/1999  BLQ  CR00564  ADD IMP-STATUS FOR THE
000280*01                            DUPLICATE-DETECTION PASS.
000290*01  01/09/2001  BLQ  CR00623  ADD IMP-TAGS, IMP-NOTES CARRIED
000300*01                            THROUGH FROM THE STATEMENT ROW.
000305*01  03/14/2001  BLQ  CR00641  ADD IMP-ACCT-ID, IMP-USER-ID SO
000306*01                            ONE STATEMENT FILE CAN CARRY THE
000307*01                            ACCOUNT AND OWNER IT LOADS INTO.
000310*
000320 ENVIRONMENT DIVISION.
000330 CONFIGURATION SECTION.
000340 SPECIAL-NAMES.
000350     C01 IS TOP-OF-FORM.
000360 INPUT-OUTPUT SECTION.
000370 FILE-CONTROL.
000380     SELECT IMPORTIN ASSIGN TO IMPORTIN
000390         ORGANIZATION IS LINE SEQUENTIAL
000400         FILE STATUS IS WS-IMPORTIN-STATUS.
000410 DATA DIVISION.
000420 FILE SECTION.
000430 FD  IMPORTIN
000440     LABEL RECORDS ARE STANDARD.
000450 01  IMPORT-ROW-RECORD.
000460     05  IMP-RECORD-CODE            PIC X(3).
000470         88  IMP-RECORD-IS-ROW          VALUE 'IMP'.
000480     05  IMP-DATE                   PIC X(10).
000490     05  IMP-DATE-SLASH-EDIT REDEFINES IMP-DATE.
000500         10  IMP-DATE-PART-1        PIC X(4).
000510         10  FILLER                 PIC X(1).
000520         10  IMP-DATE-PART-2        PIC X(2).
000530         10  FILLER                 PIC X(1).
000540         10  IMP-DATE-PART-3        PIC X(2).
000550     05  IMP-AMOUNT                 PIC X(20).
000560     05  IMP-AMOUNT-SYMBOL-EDIT REDEFINES IMP-AMOUNT.
000570         10  IMP-AMOUNT-LEAD-CHARS  PIC X(3).
000580         10  IMP-AMOUNT-REST        PIC X(17).
000590     05  IMP-NAME                   PIC X(40).
000600     05  IMP-NAME-SPLIT REDEFINES IMP-NAME.
000610         10  IMP-NAME-LINE-1        PIC X(20).
000620         10  IMP-NAME-LINE-2        PIC X(20).
000630     05  IMP-CURRENCY               PIC X(3).
000640     05  IMP-CATEGORY               PIC X(20).
000650     05  IMP-TAGS                   PIC X(40).
000660     05  IMP-NOTES                  PIC X(60).
000670     05  IMP-STATUS                 PIC X(10).
000680         88  IMP-STATUS-PENDING         VALUE 'PENDING'.
000690         88  IMP-STATUS-IMPORTED        VALUE 'IMPORTED'.
000700         88  IMP-STATUS-DUPLICATE       VALUE 'DUPLICATE'.
000710         88  IMP-STATUS-ERROR           VALUE 'ERROR'.
000715     05  IMP-ACCT-ID                PIC X(8).
000717     05  IMP-USER-ID                PIC X(8).
000720     05  FILLER                     PIC X(6).
000730 WORKING-STORAGE SECTION.
000740 01  WS-IMPORTIN-STATUS             PIC X(2).
000750 PROCEDURE DIVISION.
000760 MAINLINE-EXIT.
000770     STOP RUN.

