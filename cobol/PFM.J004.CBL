000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. NET-WORTH-CALCULATOR.
000120 AUTHOR. M SANTORO.
000130 INSTALLATION. HOUSEHOLD-LEDGER-SYSTEMS.
000140 DATE-WRITTEN. 02/19/1996.
000150 DATE-COMPILED.
000160 SECURITY. INTERNAL USE ONLY - PERSONAL FINANCE BATCH.
000170*
000180*    PFM.J004  NET-WORTH-CALCULATOR
000190*    READS THE BALANCES FILE PRODUCED BY THE ROLLUP JOB
000200*    (PFM.J003), SUMS EVERY USER'S ACCOUNTS TOGETHER FOR
000210*    EACH DATE ON FILE, AND DROPS ONE NET-WORTH-SERIES ROW
000220*    PER USER PER DATE FOR THE REPORT WRITER.  ALSO DROPS
000230*    ONE "AS OF TODAY" ROW BUILT FROM THE ACCOUNT MASTER'S
000240*    CACHED BALANCES SO THE REPORT ALWAYS SHOWS A CURRENT
000250*    FIGURE EVEN WHEN LAST NIGHT'S ROLLUP DID NOT REACH
000260*    TODAY'S DATE.  THE SORT INPUT PROCEDURE FLOORS THE
000270*    HISTORICAL SERIES TO A PERIOD SELECTED BY UPSI SWITCH
000280*    (SEE 1500) -- YEAR-TO-DATE, TRAILING 365 DAYS, OR ALL
000290*    STORED HISTORY.
000300*
000310*    CHANGE LOG
000320*    ----------
000330*01  02/19/1996  MTS  CR00431  ORIGINAL PROGRAM.
000340*01  05/17/1999  BLQ  CR00574  ADD PERIOD CHANGE PERCENT PER
000350*01                            POINT (RELATIVE TO THE FIRST
000360*01                            POINT OF THE USER'S SERIES).
000370*01  01/09/2001  BLQ  CR00632  Y2K -- CENTURY-WINDOW THE
000380*01                            "AS OF TODAY" ACCEPT FROM DATE.
000390*01  09/07/2001  DKR  CR00658  4200 WAS HARDCODING THE "AS OF
000400*01                            TODAY" ROW'S CHANGE PERCENT TO
000410*01                            ZERO INSTEAD OF WORKING B10 LIKE
000420*01                            3400 DOES FOR THE HISTORICAL
000430*01                            POINTS.  EACH USER'S FIRST SERIES
000440*01                            POINT IS NOW SAVED INTO THE USER
000450*01                            TABLE (ULE-FIRST-POINT-VALUE) AS
000460*01                            SOON AS 3400 SEES IT, SO 4200 CAN
000470*01                            WORK THE SAME (LAST-FIRST)/FIRST
000480*01                            FORMULA AGAINST THE CURRENT TOTAL.
000490*01  08/09/2001  DKR  CR00665  ADD UPSI-0/UPSI-1 PERIOD SELECTION.
000500*01                            SORT INPUT PROCEDURE WAS RELEASING
000510*01                            EVERY BALANCES ROW EVER STORED WITH
000520*01                            NO FLOOR -- YTD/1YR SELECTION DID N
000530*01                            EXIST.  UPSI-0 ON = YTD (JAN 1 OF T
000540*01                            RUN YEAR), UPSI-1 ON = TRAILING 365
000550*01                            DAYS, BOTH OFF = ALL STORED HISTORY
000560*
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM
000610     UPSI-0 ON STATUS IS PERIOD-SEL-YTD
000620     UPSI-1 ON STATUS IS PERIOD-SEL-1YR.
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650     SELECT ACCOUNTS ASSIGN TO ACTMSTR
000660         ORGANIZATION IS LINE SEQUENTIAL
000670         FILE STATUS IS WS-ACTMSTR-STATUS.
000680     SELECT BALANCES ASSIGN TO BALFILE
000690         ORGANIZATION IS LINE SEQUENTIAL
000700         FILE STATUS IS WS-BALFILE-STATUS.
000710     SELECT WRKSRT-FILE ASSIGN TO SRTWK04.
000720     SELECT SRT-OUT ASSIGN TO SRTOUT04
000730         ORGANIZATION IS LINE SEQUENTIAL
000740         FILE STATUS IS WS-SRTOUT-STATUS.
000750     SELECT NWTOT ASSIGN TO NWTOT01
000760         ORGANIZATION IS LINE SEQUENTIAL
000770         FILE STATUS IS WS-NWTOT-STATUS.
000780 DATA DIVISION.
000790 FILE SECTION.
000800 FD  ACCOUNTS
000810     LABEL RECORDS ARE STANDARD.
000820 01  ACCOUNT-MASTER-RECORD.
000830     05  ACT-RECORD-CODE            PIC X(3).
000840     05  ACT-ID                     PIC X(8).
000850     05  ACT-USER-ID                PIC X(8).
000860     05  ACT-NAME                   PIC X(30).
000870     05  ACT-TYPE                   PIC X(15).
000880     05  ACT-STATUS                 PIC X(10).
000890         88  ACT-STATUS-ACTIVE          VALUE 'ACTIVE'.
000900     05  ACT-BALANCE                PIC S9(15)V9(4).
000910     05  ACT-CASH-BALANCE           PIC S9(15)V9(4).
000920     05  ACT-CURRENCY               PIC X(3).
000930     05  ACT-CLASSIFICATION         PIC X(9).
000940     05  FILLER                     PIC X(45).
000950 FD  BALANCES
000960     LABEL RECORDS ARE STANDARD.
000970 01  DAILY-BALANCE-RECORD.
000980     05  BAI-RECORD-TYPE-CDE        PIC X(2).
000990     05  BAI-ACCT-ID                PIC X(8).
001000     05  BAI-DATE                   PIC 9(8).
001010     05  BAI-CURRENCY               PIC X(3).
001020     05  BAI-BALANCE                PIC S9(15)V9(4).
001030     05  FILLER                     PIC X(112).
001040 SD  WRKSRT-FILE.
001050 01  WRKSRT-RECORD.
001060     05  WS-SRT-USER-ID             PIC X(8).
001070     05  WS-SRT-DATE                PIC 9(8).
001080     05  WS-SRT-AMOUNT              PIC S9(15)V9(4).
001090     05  FILLER                     PIC X(10).
001100 FD  SRT-OUT
001110     LABEL RECORDS ARE STANDARD.
001120 01  SRT-OUT-RECORD.
001130     05  SRO-USER-ID                PIC X(8).
001140     05  SRO-DATE                   PIC 9(8).
001150     05  SRO-AMOUNT                 PIC S9(15)V9(4).
001160     05  FILLER                     PIC X(10).
001170 FD  NWTOT
001180     LABEL RECORDS ARE STANDARD.
001190 01  NET-WORTH-POINT-RECORD.
001200     05  NW-USER-ID                 PIC X(8).
001210     05  NW-DATE                    PIC 9(8).
001220     05  NW-DATE-EDIT REDEFINES NW-DATE.
001230         10  NW-DATE-CCYY           PIC 9(4).
001240         10  NW-DATE-MM             PIC 9(2).
001250         10  NW-DATE-DD             PIC 9(2).
001260     05  NW-NET-WORTH-TOTAL         PIC S9(15)V9(4).
001270     05  NW-CHANGE-PERCENT          PIC S9(5)V99.
001280     05  NW-IS-CURRENT-SW           PIC X(1).
001290         88  NW-IS-CURRENT              VALUE 'Y'.
001300     05  FILLER                     PIC X(9).
001310 WORKING-STORAGE SECTION.
001320 01  WS-FILE-STATUSES.
001330     05  WS-ACTMSTR-STATUS          PIC X(2).
001340         88  WS-ACTMSTR-OK              VALUE '00'.
001350         88  WS-ACTMSTR-EOF              VALUE '10'.
001360     05  WS-BALFILE-STATUS          PIC X(2).
001370         88  WS-BALFILE-OK              VALUE '00'.
001380         88  WS-BALFILE-EOF              VALUE '10'.
001390     05  WS-SRTOUT-STATUS           PIC X(2).
001400         88  WS-SRTOUT-OK               VALUE '00'.
001410         88  WS-SRTOUT-EOF               VALUE '10'.
001420     05  WS-NWTOT-STATUS            PIC X(2).
001430     05  FILLER                     PIC X(4).
001440*
001450     COPY PFM.WORKAREA.
001460*
001470 01  WS-ACCT-TABLE-AREA.
001480     05  WS-ACCT-ENTRY OCCURS 500 TIMES
001490             INDEXED BY WS-ACCT-NDX.
001500         10  ACE-ID                 PIC X(8).
001510         10  ACE-USER-ID            PIC X(8).
001520         10  ACE-STATUS-SW          PIC X(1).
001530             88  ACE-IS-ACTIVE          VALUE 'Y'.
001540         10  ACE-BALANCE            PIC S9(15)V9(4).
001550     05  FILLER                     PIC X(1).
001560 01  WS-ACCT-COUNT-AREA.
001570     05  WS-ACCT-COUNT              PIC 9(4) COMP.
001580     05  WS-ACCT-FOUND-SW           PIC X(1).
001590         88  WS-ACCT-WAS-FOUND          VALUE 'Y'.
001600     05  FILLER                     PIC X(5).
001610*
001620 01  WS-BREAK-WORK.
001630     05  WS-PRIOR-USER-ID           PIC X(8).
001640     05  WS-PRIOR-DATE              PIC 9(8).
001650     05  WS-RUNNING-TOTAL           PIC S9(15)V9(4).
001660     05  WS-FIRST-POINT-VALUE       PIC S9(15)V9(4).
001670     05  WS-FIRST-POINT-SW          PIC X(1).
001680         88  WS-ON-FIRST-POINT          VALUE 'Y'.
001690     05  WS-PENDING-SW              PIC X(1).
001700         88  WS-ROW-IS-PENDING          VALUE 'Y'.
001710     05  WS-CHANGE-PCT              PIC S9(5)V99.
001720     05  FILLER                     PIC X(8).
001730*
001740 01  WS-USER-LIST-AREA.
001750     05  WS-USER-ENTRY OCCURS 200 TIMES
001760             INDEXED BY WS-USER-NDX.
001770         10  ULE-USER-ID            PIC X(8).
001780         10  ULE-CURRENT-TOTAL      PIC S9(15)V9(4).
001790         10  ULE-FIRST-POINT-VALUE  PIC S9(15)V9(4).
001800         10  ULE-HAS-FIRST-SW       PIC X(1).
001810             88  ULE-HAS-FIRST-POINT   VALUE 'Y'.
001820     05  FILLER                     PIC X(1).
001830 01  WS-USER-COUNT-AREA.
001840     05  WS-USER-COUNT              PIC 9(4) COMP.
001850     05  FILLER                     PIC X(4).
001860*
001870 01  WS-TODAY-WORK.
001880     05  WS-TODAY-YYMMDD            PIC 9(6).
001890     05  WS-TODAY-YYMMDD-BRK REDEFINES WS-TODAY-YYMMDD.
001900         10  WS-TODAY-YY            PIC 9(2).
001910         10  WS-TODAY-MM            PIC 9(2).
001920         10  WS-TODAY-DD            PIC 9(2).
001930     05  WS-TODAY-CCYYMMDD          PIC 9(8).
001940     05  WS-TODAY-CCYYMMDD-BRK REDEFINES WS-TODAY-CCYYMMDD.
001950         10  WS-TODAY-CCYY          PIC 9(4).
001960         10  WS-TODAY-MM-DD         PIC 9(4).
001970     05  FILLER                     PIC X(6).
001980*
001990*    WS-PERIOD-WORK -- YTD/1YR/ALL SERIES FLOOR (CR00665).
002000*    WS-PERIOD-FLOOR-DATE OF ZERO MEANS "ALL," SINCE EVERY REAL
002010*    BAI-DATE COMPARES GREATER.  THE STEP FIELDS ARE THE SAME
002020*    ONE-DAY CALENDAR STEPPER PFM.J006 USES FOR ITS TRANSFER
002030*    WINDOW, RUN BACKWARD 365 TIMES TO FIND THE 1YR FLOOR.
002040 01  WS-PERIOD-WORK.
002050     05  WS-PERIOD-FLOOR-DATE       PIC 9(8).
002060     05  WS-PERIOD-FLOOR-BRK REDEFINES WS-PERIOD-FLOOR-DATE.
002070         10  WS-PERIOD-FLOOR-CCYY   PIC 9(4).
002080         10  WS-PERIOD-FLOOR-MM     PIC 9(2).
002090         10  WS-PERIOD-FLOOR-DD     PIC 9(2).
002100     05  WS-STEP-DATE               PIC 9(8).
002110     05  WS-STEP-DATE-BRK REDEFINES WS-STEP-DATE.
002120         10  WS-STEP-CCYY           PIC 9(4).
002130         10  WS-STEP-MM             PIC 9(2).
002140         10  WS-STEP-DD             PIC 9(2).
002150     05  WS-MAX-DAY                 PIC 9(2) COMP.
002160     05  WS-LEAP-YEAR-SW            PIC X(1).
002170         88  WS-IS-LEAP-YEAR            VALUE 'Y'.
002180     05  WS-LEAP-Q                  PIC 9(4) COMP.
002190     05  WS-LEAP-R                  PIC 9(4) COMP.
002200     05  FILLER                     PIC X(4).
002210 PROCEDURE DIVISION.
002220*
002230 0000-MAINLINE.
002240     PERFORM 8200-GET-TODAY.
002250     PERFORM 1000-LOAD-ACCOUNTS.
002260     PERFORM 1500-DETERMINE-PERIOD-FLOOR.
002270     SORT WRKSRT-FILE
002280         ON ASCENDING KEY WS-SRT-USER-ID WS-SRT-DATE
002290         INPUT PROCEDURE IS 2000-BUILD-SORT-INPUT
002300         GIVING SRT-OUT.
002310     OPEN OUTPUT NWTOT.
002320     PERFORM 3000-SUMMARIZE-SERIES.
002330     PERFORM 4000-WRITE-CURRENT-POINTS.
002340     CLOSE NWTOT.
002350     STOP RUN.
002360*
002370*    ----------------------------------------------------
002380*    1000 SERIES -- LOAD THE ACCOUNT MASTER INTO A TABLE
002390*    ----------------------------------------------------
002400 1000-LOAD-ACCOUNTS.
002410     MOVE ZERO TO WS-ACCT-COUNT.
002420     MOVE ZERO TO WS-USER-COUNT.
002430     OPEN INPUT ACCOUNTS.
002440     PERFORM 1100-READ-ACCOUNT.
002450     PERFORM 1200-KEEP-ACCOUNT
002460         UNTIL WS-ACTMSTR-EOF.
002470     CLOSE ACCOUNTS.
002480 1000-LOAD-ACCOUNTS-EXIT.
002490     EXIT.
002500*
002510 1100-READ-ACCOUNT.
002520     READ ACCOUNTS
002530         AT END
002540             SET WS-ACTMSTR-EOF TO TRUE
002550     END-READ.
002560 1100-READ-ACCOUNT-EXIT.
002570     EXIT.
002580*
002590 1200-KEEP-ACCOUNT.
002600     IF WS-ACCT-COUNT < 500
002610         ADD 1 TO WS-ACCT-COUNT
002620         SET WS-ACCT-NDX TO WS-ACCT-COUNT
002630         MOVE ACT-ID TO ACE-ID (WS-ACCT-NDX)
002640         MOVE ACT-USER-ID TO ACE-USER-ID (WS-ACCT-NDX)
002650         MOVE ACT-BALANCE TO ACE-BALANCE (WS-ACCT-NDX)
002660         IF ACT-STATUS-ACTIVE
002670             MOVE 'Y' TO ACE-STATUS-SW (WS-ACCT-NDX)
002680         ELSE
002690             MOVE 'N' TO ACE-STATUS-SW (WS-ACCT-NDX)
002700         END-IF
002710         PERFORM 1300-REMEMBER-USER
002720     END-IF.
002730     PERFORM 1100-READ-ACCOUNT.
002740 1200-KEEP-ACCOUNT-EXIT.
002750     EXIT.
002760*
002770*    1300 KEEPS ONE ENTRY PER DISTINCT USER-ID SO THE
002780*    CURRENT-NET-WORTH PASS (4000 SERIES) HAS SOMETHING TO
002790*    DRIVE FROM WITHOUT RESCANNING THE WHOLE ACCOUNT TABLE
002800*    FOR EVERY USER.
002810 1300-REMEMBER-USER.
002820     MOVE 'N' TO WS-ACCT-FOUND-SW.
002830     IF WS-USER-COUNT > 0
002840         SET WS-USER-NDX TO 1
002850         PERFORM 1310-TEST-ONE-USER THRU
002860                 1310-TEST-ONE-USER-EXIT
002870             UNTIL WS-USER-NDX > WS-USER-COUNT
002880             OR WS-ACCT-WAS-FOUND
002890     END-IF.
002900     IF NOT WS-ACCT-WAS-FOUND
002910         AND WS-USER-COUNT < 200
002920         ADD 1 TO WS-USER-COUNT
002930         SET WS-USER-NDX TO WS-USER-COUNT
002940         MOVE ACT-USER-ID TO ULE-USER-ID (WS-USER-NDX)
002950         MOVE ZERO TO ULE-CURRENT-TOTAL (WS-USER-NDX)
002960         MOVE ZERO TO ULE-FIRST-POINT-VALUE (WS-USER-NDX)
002970         MOVE 'N' TO ULE-HAS-FIRST-SW (WS-USER-NDX)
002980     END-IF.
002990 1300-REMEMBER-USER-EXIT.
003000     EXIT.
003010*
003020 1310-TEST-ONE-USER.
003030     IF ULE-USER-ID (WS-USER-NDX) = ACT-USER-ID
003040         SET WS-ACCT-WAS-FOUND TO TRUE
003050     ELSE
003060         SET WS-USER-NDX UP BY 1
003070     END-IF.
003080 1310-TEST-ONE-USER-EXIT.
003090     EXIT.
003100*
003110*    1500 SETS THE FLOOR DATE THE SORT INPUT PROCEDURE (2200)
003120*    TESTS EVERY BALANCES ROW AGAINST.  UPSI-0 ON SELECTS
003130*    YEAR-TO-DATE (JANUARY 1ST OF THE RUN YEAR); UPSI-1 ON
003140*    SELECTS THE TRAILING 365 DAYS; BOTH OFF LEAVES THE FLOOR AT
003150*    ZERO, WHICH NEVER EXCLUDES A STORED DATE (ALL HISTORY).
003160*    UPSI-0 TAKES PRECEDENCE IF BOTH ARE SOMEHOW SET ON.
003170 1500-DETERMINE-PERIOD-FLOOR.
003180     IF PERIOD-SEL-YTD
003190         MOVE WS-TODAY-CCYY TO WS-PERIOD-FLOOR-CCYY
003200         MOVE 1 TO WS-PERIOD-FLOOR-MM
003210         MOVE 1 TO WS-PERIOD-FLOOR-DD
003220     ELSE
003230     IF PERIOD-SEL-1YR
003240         PERFORM 8300-COMPUTE-1YR-FLOOR
003250     ELSE
003260         MOVE ZERO TO WS-PERIOD-FLOOR-DATE
003270     END-IF
003280     END-IF.
003290 1500-DETERMINE-PERIOD-FLOOR-EXIT.
003300     EXIT.
003310*
003320*    ----------------------------------------------------
003330*    2000 SERIES -- SORT INPUT PROCEDURE
003340*    ----------------------------------------------------
003350*    ONE RELEASED RECORD PER BALANCES ROW, CARRYING THE
003360*    OWNING USER-ID LOOKED UP FROM THE TABLE BUILT ABOVE.
003370*    A BALANCE ROW FOR AN ACCOUNT NOT ON THE MASTER (SHOULD
003380*    NEVER HAPPEN, BUT FILES DO GET OUT OF STEP) IS SIMPLY
003390*    DROPPED FROM THE SERIES.
003400 2000-BUILD-SORT-INPUT.
003410     OPEN INPUT BALANCES.
003420     PERFORM 2100-READ-BALANCE.
003430     PERFORM 2200-RELEASE-ONE-BALANCE
003440         UNTIL WS-BALFILE-EOF.
003450     CLOSE BALANCES.
003460 2000-BUILD-SORT-INPUT-EXIT.
003470     EXIT.
003480*
003490 2100-READ-BALANCE.
003500     READ BALANCES
003510         AT END
003520             SET WS-BALFILE-EOF TO TRUE
003530     END-READ.
003540 2100-READ-BALANCE-EXIT.
003550     EXIT.
003560*
003570 2200-RELEASE-ONE-BALANCE.
003580     PERFORM 2300-FIND-ACCOUNT-USER.
003590     IF WS-ACCT-WAS-FOUND
003600         AND BAI-DATE >= WS-PERIOD-FLOOR-DATE
003610         MOVE ACE-USER-ID (WS-ACCT-NDX) TO WS-SRT-USER-ID
003620         MOVE BAI-DATE TO WS-SRT-DATE
003630         MOVE BAI-BALANCE TO WS-SRT-AMOUNT
003640         RELEASE WRKSRT-RECORD
003650     END-IF.
003660     PERFORM 2100-READ-BALANCE.
003670 2200-RELEASE-ONE-BALANCE-EXIT.
003680     EXIT.
003690*
003700 2300-FIND-ACCOUNT-USER.
003710     MOVE 'N' TO WS-ACCT-FOUND-SW.
003720     SET WS-ACCT-NDX TO 1.
003730     PERFORM 2310-TEST-ONE-ACCOUNT THRU
003740             2310-TEST-ONE-ACCOUNT-EXIT
003750         UNTIL WS-ACCT-NDX > WS-ACCT-COUNT
003760         OR WS-ACCT-WAS-FOUND.
003770 2300-FIND-ACCOUNT-USER-EXIT.
003780     EXIT.
003790*
003800 2310-TEST-ONE-ACCOUNT.
003810     IF ACE-ID (WS-ACCT-NDX) = BAI-ACCT-ID
003820         SET WS-ACCT-WAS-FOUND TO TRUE
003830     ELSE
003840         SET WS-ACCT-NDX UP BY 1
003850     END-IF.
003860 2310-TEST-ONE-ACCOUNT-EXIT.
003870     EXIT.
003880*
003890*    ----------------------------------------------------
003900*    3000 SERIES -- CONTROL-BREAK SUMMARY OF THE SORTED
003910*    CONTRIBUTIONS INTO ONE ROW PER USER PER DATE
003920*    ----------------------------------------------------
003930 3000-SUMMARIZE-SERIES.
003940     MOVE 'N' TO WS-PENDING-SW.
003950     OPEN INPUT SRT-OUT.
003960     PERFORM 3100-READ-SORTED.
003970     PERFORM 3200-ACCUMULATE-ONE
003980         UNTIL WS-SRTOUT-EOF.
003990     IF WS-ROW-IS-PENDING
004000         PERFORM 3400-EMIT-SERIES-ROW
004010     END-IF.
004020     CLOSE SRT-OUT.
004030 3000-SUMMARIZE-SERIES-EXIT.
004040     EXIT.
004050*
004060 3100-READ-SORTED.
004070     READ SRT-OUT
004080         AT END
004090             SET WS-SRTOUT-EOF TO TRUE
004100     END-READ.
004110 3100-READ-SORTED-EXIT.
004120     EXIT.
004130*
004140 3200-ACCUMULATE-ONE.
004150     IF WS-ROW-IS-PENDING
004160         AND SRO-USER-ID = WS-PRIOR-USER-ID
004170         AND SRO-DATE = WS-PRIOR-DATE
004180         ADD SRO-AMOUNT TO WS-RUNNING-TOTAL
004190     ELSE
004200         IF WS-ROW-IS-PENDING
004210             PERFORM 3400-EMIT-SERIES-ROW
004220         END-IF
004230         PERFORM 3300-START-NEW-ROW
004240     END-IF.
004250     PERFORM 3100-READ-SORTED.
004260 3200-ACCUMULATE-ONE-EXIT.
004270     EXIT.
004280*
004290*    3300 STARTS A FRESH (USER, DATE) ACCUMULATOR.  A
004300*    CHANGE OF USER-ID ALSO RESETS THE FIRST-POINT VALUE
004310*    THAT THE PERCENT-CHANGE CALCULATION (B10) IS TAKEN
004320*    AGAINST.
004330 3300-START-NEW-ROW.
004340     IF SRO-USER-ID NOT = WS-PRIOR-USER-ID
004350         SET WS-ON-FIRST-POINT TO TRUE
004360     END-IF.
004370     MOVE SRO-USER-ID TO WS-PRIOR-USER-ID.
004380     MOVE SRO-DATE TO WS-PRIOR-DATE.
004390     MOVE SRO-AMOUNT TO WS-RUNNING-TOTAL.
004400     SET WS-ROW-IS-PENDING TO TRUE.
004410 3300-START-NEW-ROW-EXIT.
004420     EXIT.
004430*
004440*    3400 WRITES ONE NET-WORTH-SERIES ROW AND WORKS THE
004450*    PERIOD-CHANGE PERCENT (BUSINESS RULE B10) FOR IT --
004460*    ZERO WHEN THIS IS THE FIRST POINT OR THE FIRST POINT
004470*    WAS ZERO, SINCE THE PERCENT IS UNDEFINED THERE.  THE
004480*    FIRST POINT VALUE IS ALSO SAVED BACK INTO THE USER
004490*    TABLE SO THE 4000 SERIES "AS OF TODAY" ROW CAN WORK
004500*    THE SAME FORMULA AGAINST THE CURRENT TOTAL.
004510 3400-EMIT-SERIES-ROW.
004520     IF WS-ON-FIRST-POINT
004530         MOVE WS-RUNNING-TOTAL TO WS-FIRST-POINT-VALUE
004540         MOVE ZERO TO WS-CHANGE-PCT
004550         MOVE 'N' TO WS-FIRST-POINT-SW
004560         PERFORM 3450-SAVE-USER-FIRST-POINT
004570     ELSE
004580         IF WS-FIRST-POINT-VALUE = ZERO
004590             MOVE ZERO TO WS-CHANGE-PCT
004600         ELSE
004610             COMPUTE WS-CHANGE-PCT ROUNDED =
004620                 (WS-RUNNING-TOTAL - WS-FIRST-POINT-VALUE)
004630                 / WS-FIRST-POINT-VALUE * 100
004640         END-IF
004650     END-IF.
004660     MOVE WS-PRIOR-USER-ID TO NW-USER-ID.
004670     MOVE WS-PRIOR-DATE TO NW-DATE.
004680     MOVE WS-RUNNING-TOTAL TO NW-NET-WORTH-TOTAL.
004690     MOVE WS-CHANGE-PCT TO NW-CHANGE-PERCENT.
004700     MOVE 'N' TO NW-IS-CURRENT-SW.
004710     WRITE NET-WORTH-POINT-RECORD.
004720     MOVE 'N' TO WS-PENDING-SW.
004730 3400-EMIT-SERIES-ROW-EXIT.
004740     EXIT.
004750*
004760*    3450 STAMPS THIS USER'S FIRST-POINT VALUE INTO THE USER
004770*    TABLE BUILT BACK IN THE 1000 SERIES.
004780 3450-SAVE-USER-FIRST-POINT.
004790     SET WS-USER-NDX TO 1.
004800     PERFORM 3460-TEST-ONE-USER-FIRST THRU
004810             3460-TEST-ONE-USER-FIRST-EXIT
004820         UNTIL WS-USER-NDX > WS-USER-COUNT.
004830 3450-SAVE-USER-FIRST-POINT-EXIT.
004840     EXIT.
004850*
004860 3460-TEST-ONE-USER-FIRST.
004870     IF ULE-USER-ID (WS-USER-NDX) = WS-PRIOR-USER-ID
004880         MOVE WS-FIRST-POINT-VALUE TO
004890             ULE-FIRST-POINT-VALUE (WS-USER-NDX)
004900         SET ULE-HAS-FIRST-POINT (WS-USER-NDX) TO TRUE
004910         SET WS-USER-NDX TO WS-USER-COUNT
004920     END-IF.
004930     SET WS-USER-NDX UP BY 1.
004940 3460-TEST-ONE-USER-FIRST-EXIT.
004950     EXIT.
004960*
004970*    ----------------------------------------------------
004980*    4000 SERIES -- ONE "AS OF TODAY" POINT PER USER
004990*    ----------------------------------------------------
005000*    CURRENT NET WORTH IS DEFINED AS THE SUM OF THE ACTIVE
005010*    ACCOUNTS' CACHED BALANCES, NOT THE LAST STORED SERIES
005020*    POINT -- THE TWO ONLY AGREE WHEN LAST NIGHT'S ROLLUP
005030*    ACTUALLY REACHED TODAY'S DATE FOR EVERY ACCOUNT.
005040 4000-WRITE-CURRENT-POINTS.
005050     PERFORM 4100-SUM-ACTIVE-BALANCES.
005060     IF WS-USER-COUNT > 0
005070         SET WS-USER-NDX TO 1
005080         PERFORM 4200-WRITE-ONE-CURRENT THRU
005090                 4200-WRITE-ONE-CURRENT-EXIT
005100             UNTIL WS-USER-NDX > WS-USER-COUNT
005110     END-IF.
005120 4000-WRITE-CURRENT-POINTS-EXIT.
005130     EXIT.
005140*
005150 4100-SUM-ACTIVE-BALANCES.
005160     IF WS-ACCT-COUNT > 0
005170         SET WS-ACCT-NDX TO 1
005180         PERFORM 4110-ADD-ONE-ACCOUNT THRU
005190                 4110-ADD-ONE-ACCOUNT-EXIT
005200             UNTIL WS-ACCT-NDX > WS-ACCT-COUNT
005210     END-IF.
005220 4100-SUM-ACTIVE-BALANCES-EXIT.
005230     EXIT.
005240*
005250 4110-ADD-ONE-ACCOUNT.
005260     IF ACE-IS-ACTIVE (WS-ACCT-NDX)
005270         PERFORM 4120-CREDIT-USER-TOTAL
005280     END-IF.
005290     SET WS-ACCT-NDX UP BY 1.
005300 4110-ADD-ONE-ACCOUNT-EXIT.
005310     EXIT.
005320*
005330 4120-CREDIT-USER-TOTAL.
005340     SET WS-USER-NDX TO 1.
005350     PERFORM 4130-TEST-ONE-USER-MATCH THRU
005360             4130-TEST-ONE-USER-MATCH-EXIT
005370         UNTIL WS-USER-NDX > WS-USER-COUNT.
005380 4120-CREDIT-USER-TOTAL-EXIT.
005390     EXIT.
005400*
005410 4130-TEST-ONE-USER-MATCH.
005420     IF ULE-USER-ID (WS-USER-NDX) = ACE-USER-ID (WS-ACCT-NDX)
005430         ADD ACE-BALANCE (WS-ACCT-NDX) TO
005440             ULE-CURRENT-TOTAL (WS-USER-NDX)
005450         SET WS-USER-NDX TO WS-USER-COUNT
005460     END-IF.
005470     SET WS-USER-NDX UP BY 1.
005480 4130-TEST-ONE-USER-MATCH-EXIT.
005490     EXIT.
005500*
005510 4200-WRITE-ONE-CURRENT.
005520     MOVE ULE-USER-ID (WS-USER-NDX) TO NW-USER-ID.
005530     MOVE WS-TODAY-CCYYMMDD TO NW-DATE.
005540     MOVE ULE-CURRENT-TOTAL (WS-USER-NDX) TO NW-NET-WORTH-TOTAL.
005550     IF ULE-HAS-FIRST-POINT (WS-USER-NDX)
005560         AND ULE-FIRST-POINT-VALUE (WS-USER-NDX) NOT = ZERO
005570         COMPUTE NW-CHANGE-PERCENT ROUNDED =
005580             (ULE-CURRENT-TOTAL (WS-USER-NDX)
005590                 - ULE-FIRST-POINT-VALUE (WS-USER-NDX))
005600             / ULE-FIRST-POINT-VALUE (WS-USER-NDX) * 100
005610     ELSE
005620         MOVE ZERO TO NW-CHANGE-PERCENT
005630     END-IF.
005640     SET NW-IS-CURRENT TO TRUE.
005650     WRITE NET-WORTH-POINT-RECORD.
005660     SET WS-USER-NDX UP BY 1.
005670 4200-WRITE-ONE-CURRENT-EXIT.
005680     EXIT.
005690*
005700*    ----------------------------------------------------
005710*    8000 SERIES -- CALENDAR HELPER
005720*    ----------------------------------------------------
005730*    SAME CENTURY-WINDOW TECHNIQUE USED IN PFM.J003 -- SEE
005740*    THAT PROGRAM'S 8200 PARAGRAPH FOR THE RATIONALE.
005750 8200-GET-TODAY.
005760     ACCEPT WS-TODAY-YYMMDD FROM DATE.
005770     IF WS-TODAY-YY < 50
005780         MOVE '20' TO WS-TODAY-CCYY (1:2)
005790     ELSE
005800         MOVE '19' TO WS-TODAY-CCYY (1:2)
005810     END-IF.
005820     MOVE WS-TODAY-YY TO WS-TODAY-CCYY (3:2)
005830     MOVE WS-TODAY-MM TO WS-TODAY-MM-DD (1:2)
005840     MOVE WS-TODAY-DD TO WS-TODAY-MM-DD (3:2)
005850 8200-GET-TODAY-EXIT.
005860     EXIT.
005870*
005880*    8300 WALKS WS-STEP-DATE BACK 365 CALENDAR DAYS FROM TODAY TO
005890*    FIND THE 1YR PERIOD FLOOR (CR00665).  8400/8500 ARE THE SAME
005900*    ONE-DAY-BACK STEPPER AND FULL GREGORIAN LEAP TEST PFM.J006
005910*    USES TO BUILD ITS TRANSFER-MATCH WINDOW.
005920 8300-COMPUTE-1YR-FLOOR.
005930     MOVE WS-TODAY-CCYYMMDD TO WS-STEP-DATE.
005940     PERFORM 8400-SUBTRACT-ONE-DAY THRU
005950             8400-SUBTRACT-ONE-DAY-EXIT
005960         365 TIMES.
005970     MOVE WS-STEP-DATE TO WS-PERIOD-FLOOR-DATE.
005980 8300-COMPUTE-1YR-FLOOR-EXIT.
005990     EXIT.
006000*
006010 8400-SUBTRACT-ONE-DAY.
006020     SUBTRACT 1 FROM WS-STEP-DD.
006030     IF WS-STEP-DD = 0
006040         SUBTRACT 1 FROM WS-STEP-MM
006050         IF WS-STEP-MM = 0
006060             MOVE 12 TO WS-STEP-MM
006070             SUBTRACT 1 FROM WS-STEP-CCYY
006080         END-IF
006090         MOVE WS-STEP-CCYY TO WS-LEAP-Q
006100         PERFORM 8500-TEST-LEAP-YEAR
006110         MOVE WA-DAYS-IN-MONTH (WS-STEP-MM) TO WS-MAX-DAY
006120         IF WS-STEP-MM = 2 AND WS-IS-LEAP-YEAR
006130             MOVE 29 TO WS-MAX-DAY
006140         END-IF
006150         MOVE WS-MAX-DAY TO WS-STEP-DD
006160     END-IF.
006170 8400-SUBTRACT-ONE-DAY-EXIT.
006180     EXIT.
006190*
006200 8500-TEST-LEAP-YEAR.
006210     MOVE 'N' TO WS-LEAP-YEAR-SW.
006220     DIVIDE WS-LEAP-Q BY 4 GIVING WS-LEAP-R
006230         REMAINDER WS-LEAP-R.
006240     IF WS-LEAP-R = ZERO
006250         SET WS-IS-LEAP-YEAR TO TRUE
006260         DIVIDE WS-LEAP-Q BY 100 GIVING WS-LEAP-R
006270             REMAINDER WS-LEAP-R
006280         IF WS-LEAP-R = ZERO
006290             MOVE 'N' TO WS-LEAP-YEAR-SW
006300             DIVIDE WS-LEAP-Q BY 400 GIVING WS-LEAP-R
006310                 REMAINDER WS-LEAP-R
006320             IF WS-LEAP-R = ZERO
006330                 SET WS-IS-LEAP-YEAR TO TRUE
006340             END-IF
006350         END-IF
006360     END-IF.
006370 8500-TEST-LEAP-YEAR-EXIT.
006380     EXIT.


