000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. BUDGET-EVALUATOR.
000120 AUTHOR. M SANTORO.
000130 INSTALLATION. HOUSEHOLD-LEDGER-SYSTEMS.
000140 DATE-WRITTEN. 07/14/1995.
000150 DATE-COMPILED.
000160 SECURITY. INTERNAL USE ONLY - PERSONAL FINANCE BATCH.
000170*
000180*    PFM.J009  BUDGET-EVALUATOR
000190*    ONE BUDGFILE HEADER ROW DRIVES ONE PASS OVER THE USER'S
000200*    BUDCFILE CATEGORY LINES.  ACTUAL SPENDING/INCOME ARE
000210*    SUMMED FROM TRANSACT BY CATEGORY CLASSIFICATION OVER THE
000220*    HEADER'S DATE SPAN; ALLOCATED SPENDING IS SUMMED FROM THE
000230*    CATEGORY LINES WHOSE CATEGORY IS TOP-LEVEL (CAT-PARENT-ID
000240*    BLANK).  EACH CATEGORY LINE GETS ITS OWN ACTUAL, AVAILABLE
000250*    AND PERCENT-SPENT.  RESULTS ARE WRITTEN TO BUDCTL01 FOR
000260*    THE REPORT WRITER (PFM.J010).
000270*
000280*    CHANGE LOG
000290*    ----------
000300*01  07/14/1995  MTS  CR00652  ORIGINAL PROGRAM.
000310*01  11/03/1998  MTS  CR00653  Y2K REVIEW -- BUD-START/BUD-END
000320*01                            ALREADY CARRY A FULL 4-DIGIT
000330*01                            CCYY, NO CHANGE NEEDED.
000340*01  01/09/2001  BLQ  CR00654  ADD BUDCTL01 CONTROL-TOTAL
000350*01                            OUTPUT (HEADER/DETAIL/TRAILER
000360*01                            AREAS) SO THE REPORT WRITER DOES
000370*01                            NOT HAVE TO RE-DERIVE THE MATH.
000380*
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SPECIAL-NAMES.
000420     C01 IS TOP-OF-FORM.
000430 INPUT-OUTPUT SECTION.
000440 FILE-CONTROL.
000450     SELECT ACCOUNTS ASSIGN TO ACTMSTR
000460         ORGANIZATION IS LINE SEQUENTIAL
000470         FILE STATUS IS WS-ACTMSTR-STATUS.
000480     SELECT CATEGORIES ASSIGN TO CATMSTR
000490         ORGANIZATION IS LINE SEQUENTIAL
000500         FILE STATUS IS WS-CATMSTR-STATUS.
000510     SELECT TRANSACTS ASSIGN TO TRANSACT
000520         ORGANIZATION IS LINE SEQUENTIAL
000530         FILE STATUS IS WS-TRANSACT-STATUS.
000540     SELECT BUDGETS ASSIGN TO BUDGFILE
000550         ORGANIZATION IS LINE SEQUENTIAL
000560         FILE STATUS IS WS-BUDGFILE-STATUS.
000570     SELECT BUDCATS ASSIGN TO BUDCFILE
000580         ORGANIZATION IS LINE SEQUENTIAL
000590         FILE STATUS IS WS-BUDCFILE-STATUS.
000600     SELECT BUDCTL ASSIGN TO BUDCTL01
000610         ORGANIZATION IS LINE SEQUENTIAL
000620         FILE STATUS IS WS-BUDCTL-STATUS.
000630 DATA DIVISION.
000640 FILE SECTION.
000650 FD  ACCOUNTS
000660     LABEL RECORDS ARE STANDARD.
000670 01  ACCOUNT-MASTER-RECORD.
000680     05  ACT-RECORD-CODE            PIC X(3).
000690     05  ACT-ID                     PIC X(8).
000700     05  ACT-USER-ID                PIC X(8).
000710     05  FILLER                     PIC X(150).
000720 FD  CATEGORIES
000730     LABEL RECORDS ARE STANDARD.
000740 01  CATEGORY-MASTER-RECORD.
000750     05  CAT-RECORD-CODE            PIC X(3).
000760     05  CAT-ID                     PIC X(8).
000770     05  CAT-USER-ID                PIC X(8).
000780     05  CAT-NAME                   PIC X(20).
000790     05  CAT-CLASS                  PIC X(7).
000800         88  CAT-CLASS-EXPENSE          VALUE 'EXPENSE'.
000810         88  CAT-CLASS-INCOME           VALUE 'INCOME'.
000820     05  CAT-PARENT-ID              PIC X(8).
000830     05  FILLER                     PIC X(35).
000840 FD  TRANSACTS
000850     LABEL RECORDS ARE STANDARD.
000860 01  TRANSACTION-DETAIL-RECORD.
000870     05  TXN-RECORD-CODE            PIC X(3).
000880     05  TXN-ID                     PIC X(8).
000890     05  TXN-ACCT-ID                PIC X(8).
000900     05  TXN-DATE                   PIC 9(8).
000910     05  TXN-AMOUNT                 PIC S9(15)V9(4).
000920     05  TXN-CURRENCY               PIC X(3).
000930     05  TXN-NAME                   PIC X(40).
000940     05  TXN-CATEGORY-ID            PIC X(8).
000950     05  TXN-MERCHANT-ID            PIC X(8).
000960     05  TXN-KIND                   PIC X(15).
000970     05  TXN-EXCLUDED               PIC X(1).
000980         88  TXN-IS-INCLUDED            VALUE 'N'.
000990     05  FILLER                     PIC X(23).
001000 FD  BUDGETS
001010     LABEL RECORDS ARE STANDARD.
001020 01  BUDGET-HEADER-RECORD.
001030     05  BUD-RECORD-CODE            PIC X(3).
001040         88  BUD-RECORD-IS-HEADER       VALUE 'BUD'.
001050     05  BUD-USER-ID                PIC X(8).
001060     05  BUD-START                  PIC 9(8).
001070     05  BUD-START-EDIT REDEFINES BUD-START.
001080         10  BUD-START-CCYY         PIC 9(4).
001090         10  BUD-START-MM           PIC 9(2).
001100         10  BUD-START-DD           PIC 9(2).
001110     05  BUD-END                    PIC 9(8).
001120     05  BUD-END-EDIT REDEFINES BUD-END.
001130         10  BUD-END-CCYY           PIC 9(4).
001140         10  BUD-END-MM             PIC 9(2).
001150         10  BUD-END-DD             PIC 9(2).
001160     05  BUD-SPENDING               PIC S9(15)V9(4).
001170     05  BUD-INCOME                 PIC S9(15)V9(4).
001180     05  FILLER                     PIC X(20).
001190 FD  BUDCATS
001200     LABEL RECORDS ARE STANDARD.
001210 01  BUDGET-CATEGORY-RECORD.
001220     05  BC-RECORD-CODE             PIC X(3).
001230         88  BC-RECORD-IS-CATEGORY      VALUE 'BUC'.
001240     05  BC-USER-ID                 PIC X(8).
001250     05  BC-CATEGORY-ID             PIC X(8).
001260     05  BC-BUDGETED                PIC S9(15)V9(4).
001270     05  BC-BUDGETED-UNSIGNED REDEFINES BC-BUDGETED.
001280         10  BC-BUDGETED-MAGNITUDE  PIC 9(15)V9(4).
001290     05  FILLER                     PIC X(28).
001300 FD  BUDCTL
001310     LABEL RECORDS ARE STANDARD.
001320 01  BUDGET-CONTROL-RECORD.
001330     05  BGC-RECORD-TYPE-CDE        PIC X(2).
001340         88  BGC-RECORD-IS-HEADER       VALUE 'HH'.
001350         88  BGC-RECORD-IS-DETAIL       VALUE 'DD'.
001360         88  BGC-RECORD-IS-TRAILER      VALUE 'TT'.
001370     05  BGC-USER-ID                PIC X(8).
001380     05  HEADER-TRANSMIT-AREA.
001390         10  BGC-ACTUAL-SPENDING    PIC S9(15)V9(4).
001400         10  BGC-ACTUAL-INCOME      PIC S9(15)V9(4).
001410         10  BGC-ALLOCATED-SPENDING PIC S9(15)V9(4).
001420         10  BGC-AVAIL-TO-SPEND     PIC S9(15)V9(4).
001430         10  BGC-AVAIL-TO-ALLOCATE  PIC S9(15)V9(4).
001440         10  FILLER                 PIC X(5).
001450     05  DETAIL-TRANSMIT-AREA REDEFINES HEADER-TRANSMIT-AREA.
001460         10  BGC-CATEGORY-ID        PIC X(8).
001470         10  BGC-LINE-ACTUAL        PIC S9(15)V9(4).
001480         10  BGC-LINE-BUDGETED      PIC S9(15)V9(4).
001490         10  BGC-LINE-AVAILABLE     PIC S9(15)V9(4).
001500         10  BGC-LINE-PERCENT       PIC S9(3)V99.
001510         10  FILLER                 PIC X(30).
001520     05  TRAILER-TRANSMIT-AREA-2 REDEFINES HEADER-TRANSMIT-AREA.
001530         10  BGC-BUDGETS-PROCESSED  PIC 9(9).
001540         10  BGC-LINES-WRITTEN      PIC 9(9).
001550         10  FILLER                 PIC X(82).
001560 WORKING-STORAGE SECTION.
001570 01  WS-FILE-STATUSES.
001580     05  WS-ACTMSTR-STATUS          PIC X(2).
001590         88  WS-ACTMSTR-OK              VALUE '00'.
001600         88  WS-ACTMSTR-EOF             VALUE '10'.
001610     05  WS-CATMSTR-STATUS          PIC X(2).
001620         88  WS-CATMSTR-OK              VALUE '00'.
001630         88  WS-CATMSTR-EOF             VALUE '10'.
001640     05  WS-TRANSACT-STATUS         PIC X(2).
001650         88  WS-TRANSACT-OK             VALUE '00'.
001660         88  WS-TRANSACT-EOF            VALUE '10'.
001670     05  WS-BUDGFILE-STATUS         PIC X(2).
001680         88  WS-BUDGFILE-OK             VALUE '00'.
001690         88  WS-BUDGFILE-EOF            VALUE '10'.
001700     05  WS-BUDCFILE-STATUS         PIC X(2).
001710         88  WS-BUDCFILE-OK             VALUE '00'.
001720         88  WS-BUDCFILE-EOF            VALUE '10'.
001730     05  WS-BUDCTL-STATUS           PIC X(2).
001740     05  FILLER                     PIC X(2).
001750*
001760     COPY PFM.WORKAREA.
001770*
001780 01  WS-ACCT-TABLE-AREA.
001790     05  WS-ACCT-ENTRY OCCURS 500 TIMES
001800             INDEXED BY WS-ACCT-NDX.
001810         10  ACE-ID                 PIC X(8).
001820         10  ACE-USER-ID            PIC X(8).
001830     05  FILLER                     PIC X(1).
001840 01  WS-ACCT-COUNT-AREA.
001850     05  WS-ACCT-COUNT              PIC 9(4) COMP.
001860     05  WS-ACCT-FOUND-SW           PIC X(1).
001870         88  WS-ACCT-WAS-FOUND          VALUE 'Y'.
001880     05  FILLER                     PIC X(5).
001890*
001900 01  WS-CAT-TABLE-AREA.
001910     05  WS-CAT-ENTRY OCCURS 300 TIMES
001920             INDEXED BY WS-CAT-NDX.
001930         10  CTE-ID                 PIC X(8).
001940         10  CTE-CLASS              PIC X(7).
001950             88  CTE-CLASS-EXPENSE      VALUE 'EXPENSE'.
001960             88  CTE-CLASS-INCOME       VALUE 'INCOME'.
001970         10  CTE-PARENT-ID          PIC X(8).
001980     05  FILLER                     PIC X(1).
001990 01  WS-CAT-COUNT-AREA.
002000     05  WS-CAT-COUNT               PIC 9(4) COMP.
002010     05  WS-CAT-FOUND-SW            PIC X(1).
002020         88  WS-CAT-WAS-FOUND           VALUE 'Y'.
002030     05  WS-LOOKUP-CAT-ID           PIC X(8).
002040     05  FILLER                     PIC X(3).
002050*
002060 01  WS-TXN-TABLE-AREA.
002070     05  WS-TXN-ENTRY OCCURS 3000 TIMES
002080             INDEXED BY WS-TXN-NDX.
002090         10  TXE-USER-ID            PIC X(8).
002100         10  TXE-DATE               PIC 9(8).
002110         10  TXE-AMOUNT             PIC S9(15)V9(4).
002120         10  TXE-CATEGORY-ID        PIC X(8).
002130         10  TXE-EXCLUDED           PIC X(1).
002140             88  TXE-IS-INCLUDED        VALUE 'N'.
002150     05  FILLER                     PIC X(1).
002160 01  WS-TXN-COUNT-AREA.
002170     05  WS-TXN-COUNT               PIC 9(5) COMP.
002180     05  FILLER                     PIC X(3).
002190*
002200 01  WS-BUDCAT-TABLE-AREA.
002210     05  WS-BUDCAT-ENTRY OCCURS 500 TIMES
002220             INDEXED BY WS-BC-NDX.
002230         10  BCE-USER-ID            PIC X(8).
002240         10  BCE-CATEGORY-ID        PIC X(8).
002250         10  BCE-BUDGETED           PIC S9(15)V9(4).
002260     05  FILLER                     PIC X(1).
002270 01  WS-BUDCAT-COUNT-AREA.
002280     05  WS-BUDCAT-COUNT            PIC 9(4) COMP.
002290     05  FILLER                     PIC X(4).
002300*
002310 01  WS-BUDGET-WORK.
002320     05  WS-CUR-BUD-USER-ID         PIC X(8).
002330     05  WS-CUR-BUD-START           PIC 9(8).
002340     05  WS-CUR-BUD-END             PIC 9(8).
002350     05  WS-CUR-BUD-SPENDING        PIC S9(15)V9(4).
002360     05  WS-ACTUAL-SPENDING         PIC S9(15)V9(4).
002370     05  WS-ACTUAL-INCOME           PIC S9(15)V9(4).
002380     05  WS-ALLOCATED-SPENDING      PIC S9(15)V9(4).
002390     05  WS-AVAIL-TO-SPEND          PIC S9(15)V9(4).
002400     05  WS-AVAIL-TO-ALLOCATE       PIC S9(15)V9(4).
002410     05  WS-LINE-ACTUAL             PIC S9(15)V9(4).
002420     05  WS-LINE-AVAILABLE          PIC S9(15)V9(4).
002430     05  WS-LINE-PERCENT            PIC S9(3)V99.
002440     05  FILLER                     PIC X(4).
002450*
002460 01  WS-CONTROL-COUNTS.
002470     05  WS-BUDGETS-PROCESSED       PIC 9(7) COMP.
002480     05  WS-LINES-WRITTEN           PIC 9(7) COMP.
002490     05  FILLER                     PIC X(4).
002500 PROCEDURE DIVISION.
002510*
002520 0000-MAINLINE.
002530     PERFORM 1000-LOAD-ACCOUNTS.
002540     PERFORM 1500-LOAD-CATEGORIES.
002550     PERFORM 2000-LOAD-TRANSACTS.
002560     PERFORM 2500-LOAD-BUDCATS.
002570     MOVE ZERO TO WS-BUDGETS-PROCESSED.
002580     MOVE ZERO TO WS-LINES-WRITTEN.
002590     PERFORM 3000-PROCESS-ALL-BUDGETS.
002600     STOP RUN.
002610*
002620*    ----------------------------------------------------
002630*    1000 SERIES -- LOAD THE ACCOUNT MASTER (ID TO OWNER)
002640*    ----------------------------------------------------
002650 1000-LOAD-ACCOUNTS.
002660     MOVE ZERO TO WS-ACCT-COUNT.
002670     OPEN INPUT ACCOUNTS.
002680     PERFORM 1100-READ-ACCOUNT.
002690     PERFORM 1200-KEEP-ACCOUNT
002700         UNTIL WS-ACTMSTR-EOF.
002710     CLOSE ACCOUNTS.
002720 1000-LOAD-ACCOUNTS-EXIT.
002730     EXIT.
002740*
002750 1100-READ-ACCOUNT.
002760     READ ACCOUNTS
002770         AT END
002780             SET WS-ACTMSTR-EOF TO TRUE
002790     END-READ.
002800 1100-READ-ACCOUNT-EXIT.
002810     EXIT.
002820*
002830 1200-KEEP-ACCOUNT.
002840     IF WS-ACCT-COUNT < 500
002850         ADD 1 TO WS-ACCT-COUNT
002860         SET WS-ACCT-NDX TO WS-ACCT-COUNT
002870         MOVE ACT-ID TO ACE-ID (WS-ACCT-NDX)
002880         MOVE ACT-USER-ID TO ACE-USER-ID (WS-ACCT-NDX)
002890     END-IF.
002900     PERFORM 1100-READ-ACCOUNT.
002910 1200-KEEP-ACCOUNT-EXIT.
002920     EXIT.
002930*
002940 1210-FIND-ACCOUNT.
002950     MOVE 'N' TO WS-ACCT-FOUND-SW.
002960     SET WS-ACCT-NDX TO 1.
002970     PERFORM 1220-TEST-ONE-ACCOUNT THRU
002980             1220-TEST-ONE-ACCOUNT-EXIT
002990         UNTIL WS-ACCT-NDX > WS-ACCT-COUNT
003000         OR WS-ACCT-WAS-FOUND.
003010 1210-FIND-ACCOUNT-EXIT.
003020     EXIT.
003030*
003040 1220-TEST-ONE-ACCOUNT.
003050     IF ACE-ID (WS-ACCT-NDX) = TXN-ACCT-ID
003060         SET WS-ACCT-WAS-FOUND TO TRUE
003070     ELSE
003080         SET WS-ACCT-NDX UP BY 1
003090     END-IF.
003100 1220-TEST-ONE-ACCOUNT-EXIT.
003110     EXIT.
003120*
003130*    ----------------------------------------------------
003140*    1500 SERIES -- LOAD THE CATEGORY MASTER (CLASS AND
003150*    PARENT, FOR THE EXPENSE/INCOME AND TOP-LEVEL TESTS)
003160*    ----------------------------------------------------
003170 1500-LOAD-CATEGORIES.
003180     MOVE ZERO TO WS-CAT-COUNT.
003190     OPEN INPUT CATEGORIES.
003200     PERFORM 1600-READ-CATEGORY.
003210     PERFORM 1700-KEEP-CATEGORY
003220         UNTIL WS-CATMSTR-EOF.
003230     CLOSE CATEGORIES.
003240 1500-LOAD-CATEGORIES-EXIT.
003250     EXIT.
003260*
003270 1600-READ-CATEGORY.
003280     READ CATEGORIES
003290         AT END
003300             SET WS-CATMSTR-EOF TO TRUE
003310     END-READ.
003320 1600-READ-CATEGORY-EXIT.
003330     EXIT.
003340*
003350 1700-KEEP-CATEGORY.
003360     IF WS-CAT-COUNT < 300
003370         ADD 1 TO WS-CAT-COUNT
003380         SET WS-CAT-NDX TO WS-CAT-COUNT
003390         MOVE CAT-ID TO CTE-ID (WS-CAT-NDX)
003400         MOVE CAT-CLASS TO CTE-CLASS (WS-CAT-NDX)
003410         MOVE CAT-PARENT-ID TO CTE-PARENT-ID (WS-CAT-NDX)
003420     END-IF.
003430     PERFORM 1600-READ-CATEGORY.
003440 1700-KEEP-CATEGORY-EXIT.
003450     EXIT.
003460*
003470 1710-FIND-CATEGORY.
003480     MOVE 'N' TO WS-CAT-FOUND-SW.
003490     SET WS-CAT-NDX TO 1.
003500     PERFORM 1720-TEST-ONE-CATEGORY THRU
003510             1720-TEST-ONE-CATEGORY-EXIT
003520         UNTIL WS-CAT-NDX > WS-CAT-COUNT
003530         OR WS-CAT-WAS-FOUND.
003540 1710-FIND-CATEGORY-EXIT.
003550     EXIT.
003560*
003570 1720-TEST-ONE-CATEGORY.
003580     IF CTE-ID (WS-CAT-NDX) = WS-LOOKUP-CAT-ID
003590         SET WS-CAT-WAS-FOUND TO TRUE
003600     ELSE
003610         SET WS-CAT-NDX UP BY 1
003620     END-IF.
003630 1720-TEST-ONE-CATEGORY-EXIT.
003640     EXIT.
003650*
003660*    ----------------------------------------------------
003670*    2000 SERIES -- LOAD TRANSACTIONS, ONE ENTRY PER ROW,
003680*    OWNER DERIVED THROUGH THE ACCOUNT TABLE
003690*    ----------------------------------------------------
003700 2000-LOAD-TRANSACTS.
003710     MOVE ZERO TO WS-TXN-COUNT.
003720     OPEN INPUT TRANSACTS.
003730     PERFORM 2100-READ-TRANSACT.
003740     PERFORM 2200-KEEP-TRANSACT
003750         UNTIL WS-TRANSACT-EOF.
003760     CLOSE TRANSACTS.
003770 2000-LOAD-TRANSACTS-EXIT.
003780     EXIT.
003790*
003800 2100-READ-TRANSACT.
003810     READ TRANSACTS
003820         AT END
003830             SET WS-TRANSACT-EOF TO TRUE
003840     END-READ.
003850 2100-READ-TRANSACT-EXIT.
003860     EXIT.
003870*
003880 2200-KEEP-TRANSACT.
003890     IF WS-TXN-COUNT < 3000
003900         ADD 1 TO WS-TXN-COUNT
003910         SET WS-TXN-NDX TO WS-TXN-COUNT
003920         PERFORM 1210-FIND-ACCOUNT
003930         IF WS-ACCT-WAS-FOUND
003940             MOVE ACE-USER-ID (WS-ACCT-NDX) TO
003950                 TXE-USER-ID (WS-TXN-NDX)
003960         ELSE
003970             MOVE SPACES TO TXE-USER-ID (WS-TXN-NDX)
003980         END-IF
003990         MOVE TXN-DATE TO TXE-DATE (WS-TXN-NDX)
004000         MOVE TXN-AMOUNT TO TXE-AMOUNT (WS-TXN-NDX)
004010         MOVE TXN-CATEGORY-ID TO TXE-CATEGORY-ID (WS-TXN-NDX)
004020         MOVE TXN-EXCLUDED TO TXE-EXCLUDED (WS-TXN-NDX)
004030     END-IF.
004040     PERFORM 2100-READ-TRANSACT.
004050 2200-KEEP-TRANSACT-EXIT.
004060     EXIT.
004070*
004080*    ----------------------------------------------------
004090*    2500 SERIES -- LOAD ALL BUDGET CATEGORY LINES
004100*    ----------------------------------------------------
004110 2500-LOAD-BUDCATS.
004120     MOVE ZERO TO WS-BUDCAT-COUNT.
004130     OPEN INPUT BUDCATS.
004140     PERFORM 2600-READ-BUDCAT.
004150     PERFORM 2700-KEEP-BUDCAT
004160         UNTIL WS-BUDCFILE-EOF.
004170     CLOSE BUDCATS.
004180 2500-LOAD-BUDCATS-EXIT.
004190     EXIT.
004200*
004210 2600-READ-BUDCAT.
004220     READ BUDCATS
004230         AT END
004240             SET WS-BUDCFILE-EOF TO TRUE
004250     END-READ.
004260 2600-READ-BUDCAT-EXIT.
004270     EXIT.
004280*
004290 2700-KEEP-BUDCAT.
004300     IF WS-BUDCAT-COUNT < 500
004310         ADD 1 TO WS-BUDCAT-COUNT
004320         SET WS-BC-NDX TO WS-BUDCAT-COUNT
004330         MOVE BC-USER-ID TO BCE-USER-ID (WS-BC-NDX)
004340         MOVE BC-CATEGORY-ID TO BCE-CATEGORY-ID (WS-BC-NDX)
004350         MOVE BC-BUDGETED TO BCE-BUDGETED (WS-BC-NDX)
004360     END-IF.
004370     PERFORM 2600-READ-BUDCAT.
004380 2700-KEEP-BUDCAT-EXIT.
004390     EXIT.
004400*
004410*    ----------------------------------------------------
004420*    3000 SERIES -- U8, ONE BUDGFILE HEADER ROW AT A TIME
004430*    ----------------------------------------------------
004440 3000-PROCESS-ALL-BUDGETS.
004450     OPEN INPUT BUDGETS.
004460     OPEN OUTPUT BUDCTL.
004470     PERFORM 3010-READ-BUDGET.
004480     PERFORM 3020-EVALUATE-ONE-BUDGET
004490         UNTIL WS-BUDGFILE-EOF.
004500     PERFORM 3900-WRITE-TRAILER.
004510     CLOSE BUDGETS.
004520     CLOSE BUDCTL.
004530 3000-PROCESS-ALL-BUDGETS-EXIT.
004540     EXIT.
004550*
004560 3010-READ-BUDGET.
004570     READ BUDGETS
004580         AT END
004590             SET WS-BUDGFILE-EOF TO TRUE
004600     END-READ.
004610 3010-READ-BUDGET-EXIT.
004620     EXIT.
004630*
004640 3020-EVALUATE-ONE-BUDGET.
004650     MOVE BUD-USER-ID TO WS-CUR-BUD-USER-ID.
004660     MOVE BUD-START TO WS-CUR-BUD-START.
004670     MOVE BUD-END TO WS-CUR-BUD-END.
004680     MOVE BUD-SPENDING TO WS-CUR-BUD-SPENDING.
004690     PERFORM 3100-CALC-ACTUAL-SPENDING.
004700     PERFORM 3150-CALC-ACTUAL-INCOME.
004710     PERFORM 3200-CALC-ALLOCATED-SPENDING.
004720     COMPUTE WS-AVAIL-TO-SPEND =
004730         WS-CUR-BUD-SPENDING - WS-ACTUAL-SPENDING.
004740     COMPUTE WS-AVAIL-TO-ALLOCATE =
004750         WS-CUR-BUD-SPENDING - WS-ALLOCATED-SPENDING.
004760     PERFORM 3300-WRITE-HEADER-RECORD.
004770     PERFORM 3400-WRITE-CATEGORY-LINES.
004780     ADD 1 TO WS-BUDGETS-PROCESSED.
004790     PERFORM 3010-READ-BUDGET.
004800 3020-EVALUATE-ONE-BUDGET-EXIT.
004810     EXIT.
004820*
004830*    ACTUAL SPENDING = TRANSACTIONS AGAINST EXPENSE-CLASS
004840*    CATEGORIES, DATED WITHIN THE BUDGET PERIOD.
004850 3100-CALC-ACTUAL-SPENDING.
004860     MOVE ZERO TO WS-ACTUAL-SPENDING.
004870     IF WS-TXN-COUNT > 0
004880         PERFORM 3110-ADD-ONE-SPENDING-TXN
004890             VARYING WS-TXN-NDX FROM 1 BY 1
004900             UNTIL WS-TXN-NDX > WS-TXN-COUNT
004910     END-IF.
004920 3100-CALC-ACTUAL-SPENDING-EXIT.
004930     EXIT.
004940*
004950 3110-ADD-ONE-SPENDING-TXN.
004960     IF TXE-USER-ID (WS-TXN-NDX) = WS-CUR-BUD-USER-ID
004970         AND TXE-IS-INCLUDED (WS-TXN-NDX)
004980         AND TXE-DATE (WS-TXN-NDX) >= WS-CUR-BUD-START
004990         AND TXE-DATE (WS-TXN-NDX) <= WS-CUR-BUD-END
005000         MOVE TXE-CATEGORY-ID (WS-TXN-NDX) TO WS-LOOKUP-CAT-ID
005010         PERFORM 1710-FIND-CATEGORY
005020         IF WS-CAT-WAS-FOUND
005030             AND CTE-CLASS-EXPENSE (WS-CAT-NDX)
005040             ADD TXE-AMOUNT (WS-TXN-NDX) TO WS-ACTUAL-SPENDING
005050         END-IF
005060     END-IF.
005070 3110-ADD-ONE-SPENDING-TXN-EXIT.
005080     EXIT.
005090*
005100*    ACTUAL INCOME = SAME SCAN AGAINST INCOME-CLASS
005110*    CATEGORIES.
005120 3150-CALC-ACTUAL-INCOME.
005130     MOVE ZERO TO WS-ACTUAL-INCOME.
005140     IF WS-TXN-COUNT > 0
005150         PERFORM 3160-ADD-ONE-INCOME-TXN
005160             VARYING WS-TXN-NDX FROM 1 BY 1
005170             UNTIL WS-TXN-NDX > WS-TXN-COUNT
005180     END-IF.
005190 3150-CALC-ACTUAL-INCOME-EXIT.
005200     EXIT.
005210*
005220 3160-ADD-ONE-INCOME-TXN.
005230     IF TXE-USER-ID (WS-TXN-NDX) = WS-CUR-BUD-USER-ID
005240         AND TXE-IS-INCLUDED (WS-TXN-NDX)
005250         AND TXE-DATE (WS-TXN-NDX) >= WS-CUR-BUD-START
005260         AND TXE-DATE (WS-TXN-NDX) <= WS-CUR-BUD-END
005270         MOVE TXE-CATEGORY-ID (WS-TXN-NDX) TO WS-LOOKUP-CAT-ID
005280         PERFORM 1710-FIND-CATEGORY
005290         IF WS-CAT-WAS-FOUND
005300             AND CTE-CLASS-INCOME (WS-CAT-NDX)
005310             ADD TXE-AMOUNT (WS-TXN-NDX) TO WS-ACTUAL-INCOME
005320         END-IF
005330     END-IF.
005340 3160-ADD-ONE-INCOME-TXN-EXIT.
005350     EXIT.
005360*
005370*    ALLOCATED SPENDING = BUDGETED AMOUNTS OF THIS USER'S
005380*    CATEGORY LINES WHOSE CATEGORY HAS NO PARENT.
005390 3200-CALC-ALLOCATED-SPENDING.
005400     MOVE ZERO TO WS-ALLOCATED-SPENDING.
005410     IF WS-BUDCAT-COUNT > 0
005420         PERFORM 3210-ADD-ONE-ALLOCATION
005430             VARYING WS-BC-NDX FROM 1 BY 1
005440             UNTIL WS-BC-NDX > WS-BUDCAT-COUNT
005450     END-IF.
005460 3200-CALC-ALLOCATED-SPENDING-EXIT.
005470     EXIT.
005480*
005490 3210-ADD-ONE-ALLOCATION.
005500     IF BCE-USER-ID (WS-BC-NDX) = WS-CUR-BUD-USER-ID
005510         AND BCE-CATEGORY-ID (WS-BC-NDX) NOT = SPACES
005520         MOVE BCE-CATEGORY-ID (WS-BC-NDX) TO WS-LOOKUP-CAT-ID
005530         PERFORM 1710-FIND-CATEGORY
005540         IF WS-CAT-WAS-FOUND
005550             AND CTE-PARENT-ID (WS-CAT-NDX) = SPACES
005560             ADD BCE-BUDGETED (WS-BC-NDX) TO WS-ALLOCATED-SPENDING
005570         END-IF
005580     END-IF.
005590 3210-ADD-ONE-ALLOCATION-EXIT.
005600     EXIT.
005610*
005620 3300-WRITE-HEADER-RECORD.
005630     MOVE 'HH' TO BGC-RECORD-TYPE-CDE.
005640     MOVE WS-CUR-BUD-USER-ID TO BGC-USER-ID.
005650     MOVE WS-ACTUAL-SPENDING TO BGC-ACTUAL-SPENDING.
005660     MOVE WS-ACTUAL-INCOME TO BGC-ACTUAL-INCOME.
005670     MOVE WS-ALLOCATED-SPENDING TO BGC-ALLOCATED-SPENDING.
005680     MOVE WS-AVAIL-TO-SPEND TO BGC-AVAIL-TO-SPEND.
005690     MOVE WS-AVAIL-TO-ALLOCATE TO BGC-AVAIL-TO-ALLOCATE.
005700     WRITE BUDGET-CONTROL-RECORD.
005710 3300-WRITE-HEADER-RECORD-EXIT.
005720     EXIT.
005730*
005740*    ONE DD ROW PER CATEGORY LINE ON THIS BUDGET.  A BLANK
005750*    BC-CATEGORY-ID IS THE UNCATEGORIZED LINE -- IT SUMS
005760*    TRANSACTIONS CARRYING NO CATEGORY AT ALL.
005770 3400-WRITE-CATEGORY-LINES.
005780     IF WS-BUDCAT-COUNT > 0
005790         PERFORM 3410-WRITE-ONE-LINE-IF-OWNED
005800             VARYING WS-BC-NDX FROM 1 BY 1
005810             UNTIL WS-BC-NDX > WS-BUDCAT-COUNT
005820     END-IF.
005830 3400-WRITE-CATEGORY-LINES-EXIT.
005840     EXIT.
005850*
005860 3410-WRITE-ONE-LINE-IF-OWNED.
005870     IF BCE-USER-ID (WS-BC-NDX) = WS-CUR-BUD-USER-ID
005880         PERFORM 3420-CALC-LINE-ACTUAL
005890         COMPUTE WS-LINE-AVAILABLE =
005900             BCE-BUDGETED (WS-BC-NDX) - WS-LINE-ACTUAL
005910         PERFORM 3430-CALC-LINE-PERCENT
005920         MOVE 'DD' TO BGC-RECORD-TYPE-CDE
005930         MOVE WS-CUR-BUD-USER-ID TO BGC-USER-ID
005940         MOVE BCE-CATEGORY-ID (WS-BC-NDX) TO BGC-CATEGORY-ID
005950         MOVE WS-LINE-ACTUAL TO BGC-LINE-ACTUAL
005960         MOVE BCE-BUDGETED (WS-BC-NDX) TO BGC-LINE-BUDGETED
005970         MOVE WS-LINE-AVAILABLE TO BGC-LINE-AVAILABLE
005980         MOVE WS-LINE-PERCENT TO BGC-LINE-PERCENT
005990         WRITE BUDGET-CONTROL-RECORD
006000         ADD 1 TO WS-LINES-WRITTEN
006010     END-IF.
006020 3410-WRITE-ONE-LINE-IF-OWNED-EXIT.
006030     EXIT.
006040*
006050 3420-CALC-LINE-ACTUAL.
006060     MOVE ZERO TO WS-LINE-ACTUAL.
006070     IF WS-TXN-COUNT > 0
006080         PERFORM 3421-ADD-ONE-LINE-TXN
006090             VARYING WS-TXN-NDX FROM 1 BY 1
006100             UNTIL WS-TXN-NDX > WS-TXN-COUNT
006110     END-IF.
006120 3420-CALC-LINE-ACTUAL-EXIT.
006130     EXIT.
006140*
006150 3421-ADD-ONE-LINE-TXN.
006160     IF TXE-USER-ID (WS-TXN-NDX) = WS-CUR-BUD-USER-ID
006170         AND TXE-IS-INCLUDED (WS-TXN-NDX)
006180         AND TXE-DATE (WS-TXN-NDX) >= WS-CUR-BUD-START
006190         AND TXE-DATE (WS-TXN-NDX) <= WS-CUR-BUD-END
006200         AND TXE-CATEGORY-ID (WS-TXN-NDX) =
006210             BCE-CATEGORY-ID (WS-BC-NDX)
006220         ADD TXE-AMOUNT (WS-TXN-NDX) TO WS-LINE-ACTUAL
006230     END-IF.
006240 3421-ADD-ONE-LINE-TXN-EXIT.
006250     EXIT.
006260*
006270*    B11 -- PERCENT SPENT, ZERO WHEN NOTHING IS BUDGETED.
006280 3430-CALC-LINE-PERCENT.
006290     IF BCE-BUDGETED (WS-BC-NDX) > 0
006300         COMPUTE WS-LINE-PERCENT ROUNDED =
006310             (WS-LINE-ACTUAL / BCE-BUDGETED (WS-BC-NDX)) * 100
006320     ELSE
006330         MOVE ZERO TO WS-LINE-PERCENT
006340     END-IF.
006350 3430-CALC-LINE-PERCENT-EXIT.
006360     EXIT.
006370*
006380 3900-WRITE-TRAILER.
006390     MOVE 'TT' TO BGC-RECORD-TYPE-CDE.
006400     MOVE SPACES TO BGC-USER-ID.
006410     MOVE WS-BUDGETS-PROCESSED TO BGC-BUDGETS-PROCESSED.
006420     MOVE WS-LINES-WRITTEN TO BGC-LINES-WRITTEN.
006430     WRITE BUDGET-CONTROL-RECORD.
006440 3900-WRITE-TRAILER-EXIT.
006450     EXIT.

