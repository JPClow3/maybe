000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. TRADE-DETAIL-RECORD.
000120 AUTHOR. M SANTORO.
000130 INSTALLATION. HOUSEHOLD-LEDGER-SYSTEMS.
000140 DATE-WRITTEN. 06/30/1995.
000150 DATE-COMPILED.
000160 SECURITY. INTERNAL USE ONLY - PERSONAL FINANCE BATCH.
000170*
000180*    TRADE-DETAIL-RECORD  --  TIP04 TRANSMISSION FORMAT
000190*    ONE ROW PER BUY OR SELL EXECUTED IN AN INVESTMENT
000200*    ACCOUNT.  SPLIT OUT OF TXN.TIP02'S DETAIL-RECORD-2 SO
000210*    THE STANDALONE TRADES FILE COULD BE SORTED INDEPENDENTLY
000220*    OF CASH TRANSACTIONS FOR THE ROLLUP JOB (PFM.J003).
000230*
000240*    CHANGE LOG
000250*    ----------
000260*01  06/30/1995  MTS  CR00405  ORIGINAL LAYOUT, SPLIT FROM
000270*01                            TIP02.
000280*01  11/03/1998  MTS  CR00521  Y2K -- TRD-DATE ALREADY CCYYMMDD.
000290*01  05/17/1999  BLQ  CR00562  ADD TRD-CURRENCY, DEFAULT BRL.
000300*01  03/14/2001  BLQ  CR00636  ADD TRD-ID-SEGMENTS REDEFINES FOR
000310*01                            THE DUPLICATE-TRADE-ID CHECK.
000320*
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350 SPECIAL-NAMES.
000360     C01 IS TOP-OF-FORM.
000370 INPUT-OUTPUT SECTION.
000380 FILE-CONTROL.
000390     SELECT TRADES ASSIGN TO TRADEFIL
000400         ORGANIZATION IS LINE SEQUENTIAL
000410         FILE STATUS IS WS-TRADEFIL-STATUS.
000420 DATA DIVISION.
000430 FILE SECTION.
000440 FD  TRADES
000450     LABEL RECORDS ARE STANDARD.
000460 01  TRADE-DETAIL-RECORD.
000470     05  TRD-RECORD-CODE            PIC X(3).
000480         88  TRD-RECORD-IS-TRADE        VALUE 'TRD'.
000490     05  TRD-ID                     PIC X(8).
000500     05  TRD-ID-SEGMENTS REDEFINES TRD-ID.
000510         10  TRD-ID-BRANCH          PIC X(3).
000520         10  TRD-ID-SERIAL          PIC X(5).
000530     05  TRD-ACCT-ID                PIC X(8).
000540     05  TRD-SECURITY               PIC X(12).
000550     05  TRD-DATE                   PIC 9(8).
000560     05  TRD-DATE-EDIT REDEFINES TRD-DATE.
000570         10  TRD-DATE-CCYY          PIC 9(4).
000580         10  TRD-DATE-MM            PIC 9(2).
000590         10  TRD-DATE-DD            PIC 9(2).
000600     05  TRD-QTY                    PIC S9(15)V9(4).
000610     05  TRD-QTY-UNSIGNED REDEFINES TRD-QTY.
000620         10  TRD-QTY-MAGNITUDE      PIC 9(15)V9(4).
000630     05  TRD-PRICE                  PIC 9(15)V9(4).
000640     05  TRD-AMOUNT                 PIC S9(15)V9(4).
000650     05  TRD-CURRENCY               PIC X(3).
000660     05  FILLER                     PIC X(20).
000670 WORKING-STORAGE SECTION.
000680 01  WS-TRADEFIL-STATUS             PIC X(2).
000690 PROCEDURE DIVISION.
000700 MAINLINE-EXIT.
000710     STOP RUN.


