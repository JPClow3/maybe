000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. HOLDING-POSITION-RECORD.
000120 AUTHOR. R FALCAO.
000130 INSTALLATION. HOUSEHOLD-LEDGER-SYSTEMS.
000140 DATE-WRITTEN. 04/02/1991.
000150 DATE-COMPILED.
000160 SECURITY. INTERNAL USE ONLY - PERSONAL FINANCE BATCH.
000170*
000180*    HOLDING-POSITION-RECORD  --  TIP03 TRANSMISSION FORMAT
000190*    ONE ROW PER SECURITY POSITION HELD IN AN INVESTMENT
000200*    ACCOUNT ON A GIVEN DATE.  FED BY THE OVERNIGHT PRICE
000210*    LOAD; READ BY THE VALUATION AND ROLLUP JOBS.
000220*
000230*    CHANGE LOG
000240*    ----------
000250*01  04/02/1991  RFF  CR00120  ORIGINAL LAYOUT (RENAMED FROM
000260*01                            THE OLD ACCOUNT-POSITION SHELL).
000270*01  09/22/1992  RFF  CR00203  ADD HLD-AMOUNT, PRE-COMPUTED
000280*01                            WHEN THE PRICE FEED SUPPLIES IT.
000290*01  06/30/1995  MTS  CR00404  ADD HLD-CURRENCY, DEFAULT BRL.
000300*01  01/09/2001  BLQ  CR00620  ADD HLD-QTY-EDIT REDEFINES FOR
000310*01                            THE VALUATION JOB'S ZERO-QTY
000320*01                            EXCEPTION REPORT.
000330*
000340 ENVIRONMENT DIVISION.
000350 CONFIGURATION SECTION.
000360 SPECIAL-NAMES.
000370     C01 IS TOP-OF-FORM.
000380 INPUT-OUTPUT SECTION.
000390 FILE-CONTROL.
000400     SELECT HOLDINGS ASSIGN TO HOLDNGS
000410         ORGANIZATION IS LINE SEQUENTIAL
000420         FILE STATUS IS WS-HOLDNGS-STATUS.
000430 DATA DIVISION.
000440 FILE SECTION.
000450 FD  HOLDINGS
000460     LABEL RECORDS ARE STANDARD.
000470 01  HOLDING-POSITION-RECORD.
000480     05  HLD-RECORD-CODE            PIC X(3).
000490         88  HLD-RECORD-IS-POSITION     VALUE 'HLD'.
000500     05  HLD-ACCT-ID                PIC X(8).
000510     05  HLD-SECURITY               PIC X(12).
000520     05  HLD-SECURITY-SPLIT REDEFINES HLD-SECURITY.
000530         10  HLD-SECURITY-EXCHANGE  PIC X(4).
000540         10  HLD-SECURITY-TICKER    PIC X(8).
000550     05  HLD-DATE                   PIC 9(8).
000560     05  HLD-DATE-EDIT REDEFINES HLD-DATE.
000570         10  HLD-DATE-CCYY          PIC 9(4).
000580         10  HLD-DATE-MM            PIC 9(2).
000590         10  HLD-DATE-DD            PIC 9(2).
000600     05  HLD-QTY                    PIC 9(15)V9(4).
000610     05  HLD-QTY-EDIT REDEFINES HLD-QTY.
000620         10  HLD-QTY-WHOLE          PIC 9(15).
000630         10  HLD-QTY-FRACTION       PIC 9(4).
000640     05  HLD-PRICE                  PIC 9(15)V9(4).
000650     05  HLD-AMOUNT                 PIC 9(15)V9(4).
000660     05  HLD-CURRENCY               PIC X(3).
000670     05  FILLER                     PIC X(24).
000680 WORKING-STORAGE SECTION.
000690 01  WS-HOLDNGS-STATUS              PIC X(2).
000700 PROCEDURE DIVISION.
000710 MAINLINE-EXIT.
000720     STOP RUN.

