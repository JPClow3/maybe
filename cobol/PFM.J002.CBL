000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. TRADE-HOLDING-VALUATION.
000120 AUTHOR. M SANTORO.
000130 INSTALLATION. HOUSEHOLD-LEDGER-SYSTEMS.
000140 DATE-WRITTEN. 06/30/1995.
000150 DATE-COMPILED.
000160 SECURITY. INTERNAL USE ONLY - PERSONAL FINANCE BATCH.
000170*
000180*    PFM.J002  TRADE-HOLDING-VALUATION
000190*    FIRST PASS OF THE NIGHTLY STREAM.  READS THE TRADES AND
000200*    HOLDINGS FILES, DERIVES THE CASH AMOUNT WHEN THE FEED
000210*    DID NOT SUPPLY ONE, CLASSIFIES EACH TRADE AS A BUY OR A
000220*    SELL, AND REWRITES BOTH FILES SO THE ROLLUP JOB (PFM.J003)
000230*    NEVER HAS TO DO ARITHMETIC ON A MISSING AMOUNT.
000240*
000250*    CHANGE LOG
000260*    ----------
000270*01  06/30/1995  MTS  CR00414  ORIGINAL LAYOUT.
000280*01  05/17/1999  BLQ  CR00572  ADD HOLDING PASS -- PRICE FEED
000290*01                            STARTED SENDING QTY/PRICE ONLY
000300*01                            FOR SOME CUSTODIANS.
000310*01  01/09/2001  BLQ  CR00630  Y2K -- DATES ALREADY CCYYMMDD.
000320*
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350 SPECIAL-NAMES.
000360     C01 IS TOP-OF-FORM.
000370 INPUT-OUTPUT SECTION.
000380 FILE-CONTROL.
000390     SELECT TRADES ASSIGN TO TRADEFIL
000400         ORGANIZATION IS LINE SEQUENTIAL
000410         FILE STATUS IS WS-TRADEFIL-STATUS.
000420     SELECT TRADES-OUT ASSIGN TO TRADEOUT
000430         ORGANIZATION IS LINE SEQUENTIAL
000440         FILE STATUS IS WS-TRADEOUT-STATUS.
000450     SELECT HOLDINGS ASSIGN TO HOLDNGS
000460         ORGANIZATION IS LINE SEQUENTIAL
000470         FILE STATUS IS WS-HOLDNGS-STATUS.
000480     SELECT HOLDINGS-OUT ASSIGN TO HOLDOUT
000490         ORGANIZATION IS LINE SEQUENTIAL
000500         FILE STATUS IS WS-HOLDOUT-STATUS.
000510 DATA DIVISION.
000520 FILE SECTION.
000530 FD  TRADES
000540     LABEL RECORDS ARE STANDARD.
000550 01  TRADE-DETAIL-RECORD.
000560     05  TRD-RECORD-CODE            PIC X(3).
000570     05  TRD-ID                     PIC X(8).
000580     05  TRD-ACCT-ID                PIC X(8).
000590     05  TRD-SECURITY               PIC X(12).
000600     05  TRD-DATE                   PIC 9(8).
000610     05  TRD-QTY                    PIC S9(15)V9(4).
000620     05  TRD-PRICE                  PIC 9(15)V9(4).
000630     05  TRD-AMOUNT                 PIC S9(15)V9(4).
000640     05  TRD-CURRENCY               PIC X(3).
000650     05  FILLER                     PIC X(20).
000660 FD  TRADES-OUT
000670     LABEL RECORDS ARE STANDARD.
000680 01  TRADE-DETAIL-RECORD-OUT.
000690     05  TRO-RECORD-CODE            PIC X(3).
000700     05  TRO-ID                     PIC X(8).
000710     05  TRO-ACCT-ID                PIC X(8).
000720     05  TRO-SECURITY               PIC X(12).
000730     05  TRO-DATE                   PIC 9(8).
000740     05  TRO-DATE-EDIT REDEFINES TRO-DATE.
000750         10  TRO-DATE-CCYY          PIC 9(4).
000760         10  TRO-DATE-MM            PIC 9(2).
000770         10  TRO-DATE-DD            PIC 9(2).
000780     05  TRO-QTY                    PIC S9(15)V9(4).
000790     05  TRO-QTY-UNSIGNED REDEFINES TRO-QTY.
000800         10  TRO-QTY-MAGNITUDE      PIC 9(15)V9(4).
000810     05  TRO-PRICE                  PIC 9(15)V9(4).
000820     05  TRO-AMOUNT                 PIC S9(15)V9(4).
000830     05  TRO-CURRENCY               PIC X(3).
000840     05  TRO-SIDE                   PIC X(4).
000850         88  TRO-SIDE-IS-BUY            VALUE 'BUY'.
000860         88  TRO-SIDE-IS-SELL           VALUE 'SELL'.
000870     05  FILLER                     PIC X(16).
000880 FD  HOLDINGS
000890     LABEL RECORDS ARE STANDARD.
000900 01  HOLDING-POSITION-RECORD.
000910     05  HLD-RECORD-CODE            PIC X(3).
000920     05  HLD-ACCT-ID                PIC X(8).
000930     05  HLD-SECURITY               PIC X(12).
000940     05  HLD-DATE                   PIC 9(8).
000950     05  HLD-QTY                    PIC 9(15)V9(4).
000960     05  HLD-PRICE                  PIC 9(15)V9(4).
000970     05  HLD-AMOUNT                 PIC 9(15)V9(4).
000980     05  HLD-CURRENCY               PIC X(3).
000990     05  FILLER                     PIC X(24).
001000 FD  HOLDINGS-OUT
001010     LABEL RECORDS ARE STANDARD.
001020 01  HOLDING-POSITION-RECORD-OUT.
001030     05  HLO-RECORD-CODE            PIC X(3).
001040     05  HLO-ACCT-ID                PIC X(8).
001050     05  HLO-SECURITY               PIC X(12).
001060     05  HLO-DATE                   PIC 9(8).
001070     05  HLO-DATE-EDIT REDEFINES HLO-DATE.
001080         10  HLO-DATE-CCYY          PIC 9(4).
001090         10  HLO-DATE-MM            PIC 9(2).
001100         10  HLO-DATE-DD            PIC 9(2).
001110     05  HLO-QTY                    PIC 9(15)V9(4).
001120     05  HLO-PRICE                  PIC 9(15)V9(4).
001130     05  HLO-AMOUNT                 PIC 9(15)V9(4).
001140     05  HLO-CURRENCY               PIC X(3).
001150     05  FILLER                     PIC X(24).
001160 WORKING-STORAGE SECTION.
001170 COPY PFM.WORKAREA.
001180 01  WS-TRADEFIL-STATUS             PIC X(2).
001190     88  WS-TRADEFIL-OK                 VALUE '00'.
001200     88  WS-TRADEFIL-EOF                VALUE '10'.
001210 01  WS-TRADEOUT-STATUS             PIC X(2).
001220 01  WS-HOLDNGS-STATUS              PIC X(2).
001230     88  WS-HOLDNGS-OK                  VALUE '00'.
001240     88  WS-HOLDNGS-EOF                 VALUE '10'.
001250 01  WS-HOLDOUT-STATUS              PIC X(2).
001260 01  WS-VALUATION-COUNTERS.
001270     05  WS-TRADES-READ             PIC 9(9) COMP VALUE 0.
001280     05  WS-TRADES-DERIVED          PIC 9(9) COMP VALUE 0.
001290     05  WS-HOLDINGS-READ           PIC 9(9) COMP VALUE 0.
001300     05  WS-HOLDINGS-DERIVED        PIC 9(9) COMP VALUE 0.
001310     05  FILLER                     PIC X(8).
001320 PROCEDURE DIVISION.
001330 0000-MAINLINE.
001340*    05/17/1999 BLQ -- TWO INDEPENDENT PASSES, TRADES THEN
001350*    HOLDINGS, SHARE NOTHING BUT THE COUNTERS.
001360     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
001370     PERFORM 2000-PROCESS-TRADES THRU 2000-EXIT.
001380     PERFORM 3000-PROCESS-HOLDINGS THRU 3000-EXIT.
001390     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
001400     STOP RUN.
001410 1000-OPEN-FILES.
001420     OPEN INPUT TRADES.
001430     OPEN OUTPUT TRADES-OUT.
001440     OPEN INPUT HOLDINGS.
001450     OPEN OUTPUT HOLDINGS-OUT.
001460     GO TO 1000-EXIT.
001470 1000-EXIT.
001480     EXIT.
001490 2000-PROCESS-TRADES.
001500     PERFORM 2100-READ-TRADE THRU 2100-EXIT.
001510     PERFORM 2200-EDIT-TRADE THRU 2200-EXIT
001520         UNTIL WS-TRADEFIL-EOF.
001530     GO TO 2000-EXIT.
001540 2000-EXIT.
001550     EXIT.
001560 2100-READ-TRADE.
001570     READ TRADES
001580         AT END SET WS-TRADEFIL-EOF TO TRUE
001590     END-READ.
001600     GO TO 2100-EXIT.
001610 2100-EXIT.
001620     EXIT.
001630 2200-EDIT-TRADE.
001640     ADD 1 TO WS-TRADES-READ.
001650     MOVE TRD-RECORD-CODE TO TRO-RECORD-CODE.
001660     MOVE TRD-ID          TO TRO-ID.
001670     MOVE TRD-ACCT-ID     TO TRO-ACCT-ID.
001680     MOVE TRD-SECURITY    TO TRO-SECURITY.
001690     MOVE TRD-DATE        TO TRO-DATE.
001700     MOVE TRD-QTY         TO TRO-QTY.
001710     MOVE TRD-PRICE       TO TRO-PRICE.
001720     MOVE TRD-CURRENCY    TO TRO-CURRENCY.
001730     IF TRD-AMOUNT = 0
001740         COMPUTE TRO-AMOUNT ROUNDED = TRD-QTY * TRD-PRICE
001750         ADD 1 TO WS-TRADES-DERIVED
001760     ELSE
001770         MOVE TRD-AMOUNT TO TRO-AMOUNT
001780     END-IF.
001790     IF TRD-QTY > 0
001800         SET TRO-SIDE-IS-BUY TO TRUE
001810     ELSE
001820         SET TRO-SIDE-IS-SELL TO TRUE
001830     END-IF.
001840     WRITE TRADE-DETAIL-RECORD-OUT.
001850     PERFORM 2100-READ-TRADE THRU 2100-EXIT.
001860     GO TO 2200-EXIT.
001870 2200-EXIT.
001880     EXIT.
001890 3000-PROCESS-HOLDINGS.
001900     PERFORM 3100-READ-HOLDING THRU 3100-EXIT.
001910     PERFORM 3200-EDIT-HOLDING THRU 3200-EXIT
001920         UNTIL WS-HOLDNGS-EOF.
001930     GO TO 3000-EXIT.
001940 3000-EXIT.
001950     EXIT.
001960 3100-READ-HOLDING.
001970     READ HOLDINGS
001980         AT END SET WS-HOLDNGS-EOF TO TRUE
001990     END-READ.
002000     GO TO 3100-EXIT.
002010 3100-EXIT.
002020     EXIT.
002030 3200-EDIT-HOLDING.
002040     ADD 1 TO WS-HOLDINGS-READ.
002050     MOVE HLD-RECORD-CODE TO HLO-RECORD-CODE.
002060     MOVE HLD-ACCT-ID     TO HLO-ACCT-ID.
002070     MOVE HLD-SECURITY    TO HLO-SECURITY.
002080     MOVE HLD-DATE        TO HLO-DATE.
002090     MOVE HLD-QTY         TO HLO-QTY.
002100     MOVE HLD-PRICE       TO HLO-PRICE.
002110     MOVE HLD-CURRENCY    TO HLO-CURRENCY.
002120     IF HLD-AMOUNT = 0
002130         COMPUTE HLO-AMOUNT ROUNDED = HLD-QTY * HLD-PRICE
002140         ADD 1 TO WS-HOLDINGS-DERIVED
002150     ELSE
002160         MOVE HLD-AMOUNT TO HLO-AMOUNT
002170     END-IF.
002180     WRITE HOLDING-POSITION-RECORD-OUT.
002190     PERFORM 3100-READ-HOLDING THRU 3100-EXIT.
002200     GO TO 3200-EXIT.
002210 3200-EXIT.
002220     EXIT.
002230 9000-CLOSE-FILES.
002240     CLOSE TRADES TRADES-OUT HOLDINGS HOLDINGS-OUT.
002250     GO TO 9000-EXIT.
002260 9000-EXIT.
002270     EXIT.

