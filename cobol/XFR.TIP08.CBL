000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. TRANSFER-MATCH-RECORD.
000120 AUTHOR. M SANTORO.
000130 INSTALLATION. HOUSEHOLD-LEDGER-SYSTEMS.
000140 DATE-WRITTEN. 09/22/1992.
000150 DATE-COMPILED.
000160 SECURITY. INTERNAL USE ONLY - PERSONAL FINANCE BATCH.
000170*
000180*    TRANSFER-MATCH-RECORD  --  TIP08 TRANSMISSION FORMAT
000190*    ONE ROW PER MATCHED PAIR OF TRANSACTIONS (AN OUTFLOW
000200*    LEG AGAINST AN INFLOW LEG) WRITTEN BY THE TRANSFER
000210*    MATCHER, PFM.J006.  NOT AN INPUT FILE -- OUTPUT ONLY.
000220*
000230*    CHANGE LOG
000240*    ----------
000250*01  09/22/1992  RFF  CR00204  ORIGINAL LAYOUT.
000260*01  06/30/1995  MTS  CR00408  ADD XFR-LEG-PAIR-KEY REDEFINES
000270*01                            FOR THE DUPLICATE-MATCH CHECK.
000280*01  01/09/2001  BLQ  CR00624  ADD XFR-TAG-EDIT REDEFINES OF
000290*01                            XFR-STATUS FOR THE REPORT WRITER.
000300*01  03/14/2001  BLQ  CR00638  ADD XFR-INFLOW-SEGMENTS REDEFINES
000310*01                            FOR THE BRANCH/SERIAL SPLIT USED
000320*01                            BY THE REPORT WRITER'S EDIT.
000330*
000340 ENVIRONMENT DIVISION.
000350 CONFIGURATION SECTION.
000360 SPECIAL-NAMES.
000370     C01 IS TOP-OF-FORM.
000380 INPUT-OUTPUT SECTION.
000390 FILE-CONTROL.
000400     SELECT TRANSFERS ASSIGN TO XFERFILE
000410         ORGANIZATION IS LINE SEQUENTIAL
000420         FILE STATUS IS WS-XFERFILE-STATUS.
000430 DATA DIVISION.
000440 FILE SECTION.
000450 FD  TRANSFERS
000460     LABEL RECORDS ARE STANDARD.
000470 01  TRANSFER-MATCH-RECORD.
000480     05  XFR-RECORD-CODE            PIC X(3).
000490         88  XFR-RECORD-IS-MATCH        VALUE 'XFR'.
000500     05  XFR-LEGS.
000510         10  XFR-INFLOW-TXN         PIC X(8).
000520         10  XFR-INFLOW-SEGMENTS REDEFINES XFR-INFLOW-TXN.
000530             15  XFR-INFLOW-BRANCH  PIC X(3).
000540             15  XFR-INFLOW-SERIAL  PIC X(5).
000550         10  XFR-OUTFLOW-TXN        PIC X(8).
000560     05  XFR-LEG-PAIR-KEY REDEFINES XFR-LEGS
000570                                    PIC X(16).
000580     05  XFR-STATUS                 PIC X(10).
000590         88  XFR-STATUS-MATCHED         VALUE 'MATCHED'.
000600     05  XFR-TAG-EDIT REDEFINES XFR-STATUS.
000610         10  XFR-TAG-PREFIX         PIC X(3).
000620         10  XFR-TAG-SUFFIX         PIC X(7).
000630     05  FILLER                     PIC X(41).
000640 WORKING-STORAGE SECTION.
000650 01  WS-XFERFILE-STATUS             PIC X(2).
000660 PROCEDURE DIVISION.
000670 MAINLINE-EXIT.
000680     STOP RUN.


