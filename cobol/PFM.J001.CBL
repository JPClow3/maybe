000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. MONEY-RATE-CONVERTER.
000120 AUTHOR. M SANTORO.
000130 INSTALLATION. HOUSEHOLD-LEDGER-SYSTEMS.
000140 DATE-WRITTEN. 05/17/1999.
000150 DATE-COMPILED.
000160 SECURITY. INTERNAL USE ONLY - PERSONAL FINANCE BATCH.
000170*
000180*    PFM.J001  MONEY-RATE-CONVERTER
000190*    CALLED SUBPROGRAM SHARED BY THE ROLLUP (J003), THE
000200*    TRANSFER MATCHER (J006) AND THE REPORT WRITER (J010).
000210*    ONE ENTRY POINT, DISPATCHED BY LK-FUNCTION-CODE, SINCE
000220*    THIS SHOP'S COMPILER OF RECORD NEVER SUPPORTED MULTIPLE
000230*    ENTRY STATEMENTS RELIABLY:
000240*      'C' = CONVERT AN AMOUNT FROM ONE CURRENCY TO ANOTHER
000250*      'F' = FORMAT AN AMOUNT FOR DISPLAY (BRL/USD/EUR STYLE)
000260*    THE RATE TABLE IS LOADED FROM EXCHRATES ON THE FIRST CALL
000270*    OF A RUN AND KEPT RESIDENT FOR THE REST OF THE RUN UNIT.
000280*    NOTE -- THE PRINTER CHAIN ON THE 3800 NEVER CARRIED THE
000290*    EURO GLYPH, SO EUR DISPLAYS PREFIX "EU" INSTEAD OF THE
000300*    CURRENCY SYMBOL.
000310*
000320*    CHANGE LOG
000330*    ----------
000340*01  05/17/1999  BLQ  CR00570  ORIGINAL SUBPROGRAM, REPLACES
000350*01                            THE HAND-CODED CONVERSION LOGIC
000360*01                            THAT USED TO LIVE IN THE ROLLUP.
000370*01  11/12/1999  BLQ  CR00571  ADD FORMAT-DISPLAY FUNCTION SO
000380*01                            THE REPORT WRITER (J010) SHARES
000390*01                            ONE FORMATTING ROUTINE.
000400*01  01/09/2001  BLQ  CR00629  Y2K -- RATE-DATE COMPARE ALREADY
000410*01                            FULL CCYYMMDD, NO CHANGE.
000420*
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM.
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490     SELECT EXCHRATES ASSIGN TO EXCHRATE
000500         ORGANIZATION IS LINE SEQUENTIAL
000510         FILE STATUS IS WS-EXCHRATE-STATUS.
000520 DATA DIVISION.
000530 FILE SECTION.
000540 FD  EXCHRATES
000550     LABEL RECORDS ARE STANDARD.
000560 01  EXCHANGE-RATE-RECORD.
000570     05  RATE-RECORD-CODE           PIC X(3).
000580     05  RATE-FROM                  PIC X(3).
000590     05  RATE-TO                    PIC X(3).
000600     05  RATE-DATE                  PIC 9(8).
000610     05  RATE-VALUE                 PIC 9(13)V9(6).
000620     05  FILLER                     PIC X(30).
000630 WORKING-STORAGE SECTION.
000640 COPY PFM.WORKAREA.
000650 01  WS-EXCHRATE-STATUS             PIC X(2).
000660     88  WS-EXCHRATE-OK                 VALUE '00'.
000670     88  WS-EXCHRATE-EOF                VALUE '10'.
000680 01  WS-TABLE-LOADED-SW             PIC X(1) VALUE 'N'.
000690     88  WS-TABLE-IS-LOADED             VALUE 'Y'.
000700 01  WS-RATE-TABLE-AREA.
000710     05  WS-RATE-ENTRY OCCURS 500 TIMES
000720                        INDEXED BY WS-RATE-NDX.
000730         10  WS-RATE-TBL-FROM       PIC X(3).
000740         10  WS-RATE-TBL-TO         PIC X(3).
000750         10  WS-RATE-TBL-DATE       PIC 9(8).
000760         10  WS-RATE-TBL-VALUE      PIC 9(13)V9(6).
000770     05  FILLER                     PIC X(1).
000780 01  WS-RATE-COUNT                  PIC 9(4) COMP VALUE 0.
000790 01  WS-RATE-FOUND-SW               PIC X(1).
000800     88  WS-RATE-WAS-FOUND              VALUE 'Y'.
000810 01  WS-FMT-WORK-AREA.
000820     05  WS-FMT-SIGNED              PIC S9(15)V9(4).
000830     05  WS-FMT-NEG-SW              PIC X(1).
000840         88  WS-FMT-IS-NEGATIVE         VALUE 'Y'.
000850     05  WS-FMT-ABS                 PIC 9(15)V9(4).
000860     05  WS-FMT-SPLIT REDEFINES WS-FMT-ABS.
000870         10  WS-FMT-INT             PIC 9(15).
000880         10  WS-FMT-FRAC            PIC 9(4).
000890     05  WS-FMT-INT-DIGITS REDEFINES WS-FMT-INT.
000900         10  WS-FMT-INT-DIGIT OCCURS 15 TIMES
000910                                    PIC 9(1).
000920     05  WS-FMT-FRAC-SPLIT REDEFINES WS-FMT-FRAC.
000930         10  WS-FMT-CENTS           PIC 9(2).
000940         10  FILLER                 PIC 9(2).
000950     05  WS-FMT-FIRST-SIG           PIC 9(2) COMP.
000960     05  WS-FMT-TOTAL-DIGITS        PIC 9(2) COMP.
000970     05  WS-FMT-POS                 PIC 9(2) COMP.
000980     05  WS-FMT-REMAIN              PIC 9(2) COMP.
000990     05  WS-FMT-QUOT                PIC 9(2) COMP.
001000     05  WS-FMT-REM                 PIC 9(1) COMP.
001010     05  WS-FMT-OUT-LEN             PIC 9(2) COMP.
001020     05  WS-FMT-BUILD               PIC X(20).
001030     05  WS-FMT-SYMBOL              PIC X(3).
001040     05  WS-FMT-SYMBOL-LEN          PIC 9(1) COMP.
001050     05  WS-FMT-THOUS-SEP           PIC X(1).
001060     05  WS-FMT-DEC-SEP             PIC X(1).
001070     05  WS-FMT-IDX                 PIC 9(2) COMP.
001080     05  FILLER                     PIC X(10).
001090 LINKAGE SECTION.
001100 01  LK-MONEY-PARMS.
001110     05  LK-FUNCTION-CODE           PIC X(1).
001120         88  LK-FUNC-IS-CONVERT         VALUE 'C'.
001130         88  LK-FUNC-IS-FORMAT          VALUE 'F'.
001140     05  LK-FROM-CURRENCY           PIC X(3).
001150     05  LK-TO-CURRENCY             PIC X(3).
001160     05  LK-RATE-DATE               PIC 9(8).
001170     05  LK-AMOUNT-IN               PIC S9(15)V9(4).
001180     05  LK-FALLBACK-RATE           PIC 9(13)V9(6).
001190     05  LK-AMOUNT-OUT              PIC S9(15)V9(4).
001200     05  LK-DISPLAY-OUT             PIC X(24).
001210     05  LK-RETURN-CODE             PIC 9(2).
001220         88  LK-RETURN-IS-OK            VALUE 0.
001230         88  LK-RETURN-IS-ERROR         VALUE 90.
001240     05  FILLER                     PIC X(4).
001250 PROCEDURE DIVISION USING LK-MONEY-PARMS.
001260 0000-MAINLINE.
001270*    05/17/1999 BLQ -- DISPATCH ON FUNCTION CODE, SEE HEADER.
001280     MOVE 0 TO LK-RETURN-CODE.
001290     IF NOT WS-TABLE-IS-LOADED
001300         PERFORM 1000-LOAD-RATE-TABLE THRU 1000-EXIT
001310     END-IF.
001320     IF LK-FUNC-IS-CONVERT
001330         PERFORM 2000-CONVERT-AMOUNT THRU 2000-EXIT
001340     ELSE
001350     IF LK-FUNC-IS-FORMAT
001360         PERFORM 3000-FORMAT-DISPLAY THRU 3000-EXIT
001370     ELSE
001380         MOVE 90 TO LK-RETURN-CODE
001390     END-IF
001400     END-IF.
001410     GOBACK.
001420 1000-LOAD-RATE-TABLE.
001430     OPEN INPUT EXCHRATES.
001440     IF NOT WS-EXCHRATE-OK
001450         MOVE 90 TO LK-RETURN-CODE
001460         SET WS-TABLE-IS-LOADED TO TRUE
001470         GO TO 1000-EXIT
001480     END-IF.
001490     PERFORM 1100-READ-RATE THRU 1100-EXIT.
001500     PERFORM 1200-BUILD-TABLE-ENTRY THRU 1200-EXIT
001510         UNTIL WS-EXCHRATE-EOF
001520         OR WS-RATE-COUNT = 500.
001530     CLOSE EXCHRATES.
001540     SET WS-TABLE-IS-LOADED TO TRUE.
001550     GO TO 1000-EXIT.
001560 1000-EXIT.
001570     EXIT.
001580 1100-READ-RATE.
001590     READ EXCHRATES
001600         AT END SET WS-EXCHRATE-EOF TO TRUE
001610     END-READ.
001620     GO TO 1100-EXIT.
001630 1100-EXIT.
001640     EXIT.
001650 1200-BUILD-TABLE-ENTRY.
001660     ADD 1 TO WS-RATE-COUNT.
001670     SET WS-RATE-NDX TO WS-RATE-COUNT.
001680     MOVE RATE-FROM  TO WS-RATE-TBL-FROM (WS-RATE-NDX).
001690     MOVE RATE-TO    TO WS-RATE-TBL-TO (WS-RATE-NDX).
001700     MOVE RATE-DATE  TO WS-RATE-TBL-DATE (WS-RATE-NDX).
001710     MOVE RATE-VALUE TO WS-RATE-TBL-VALUE (WS-RATE-NDX).
001720     PERFORM 1100-READ-RATE THRU 1100-EXIT.
001730     GO TO 1200-EXIT.
001740 1200-EXIT.
001750     EXIT.
001760 2000-CONVERT-AMOUNT.
001770*    B8 CURRENCY CONVERSION -- SAME CURRENCY IS A NO-OP; ELSE
001780*    LOOK UP THE TABLE, FALL BACK TO THE CALLER'S RATE, ELSE
001790*    RETURN AN ERROR CONDITION.
001800     IF LK-FROM-CURRENCY = LK-TO-CURRENCY
001810         MOVE LK-AMOUNT-IN TO LK-AMOUNT-OUT
001820         GO TO 2000-EXIT
001830     END-IF.
001840     MOVE 'N' TO WS-RATE-FOUND-SW.
001850     PERFORM 2100-SEARCH-RATE THRU 2100-EXIT
001860         VARYING WS-RATE-NDX FROM 1 BY 1
001870         UNTIL WS-RATE-NDX > WS-RATE-COUNT
001880         OR WS-RATE-WAS-FOUND.
001890     IF WS-RATE-WAS-FOUND
001900         COMPUTE LK-AMOUNT-OUT ROUNDED =
001910             LK-AMOUNT-IN * WS-RATE-TBL-VALUE (WS-RATE-NDX)
001920     ELSE
001930     IF LK-FALLBACK-RATE > 0
001940         COMPUTE LK-AMOUNT-OUT ROUNDED =
001950             LK-AMOUNT-IN * LK-FALLBACK-RATE
001960     ELSE
001970         MOVE 90 TO LK-RETURN-CODE
001980         MOVE 0 TO LK-AMOUNT-OUT
001990     END-IF
002000     END-IF.
002010     GO TO 2000-EXIT.
002020 2000-EXIT.
002030     EXIT.
002040 2100-SEARCH-RATE.
002050     IF WS-RATE-TBL-FROM (WS-RATE-NDX) = LK-FROM-CURRENCY
002060     AND WS-RATE-TBL-TO (WS-RATE-NDX) = LK-TO-CURRENCY
002070     AND WS-RATE-TBL-DATE (WS-RATE-NDX) = LK-RATE-DATE
002080         SET WS-RATE-WAS-FOUND TO TRUE
002090     END-IF.
002100     GO TO 2100-EXIT.
002110 2100-EXIT.
002120     EXIT.
002130 3000-FORMAT-DISPLAY.
002140*    B9 MONEY FORMATTING -- CALLER HAS ALREADY ROUNDED THE
002150*    AMOUNT TO 2 DECIMALS HALF-UP; WE ONLY BUILD THE PICTURE.
002160     MOVE SPACES TO LK-DISPLAY-OUT.
002170     MOVE SPACES TO WS-FMT-BUILD.
002180     PERFORM 3050-SET-CURRENCY-SYMBOLS THRU 3050-EXIT.
002190     MOVE LK-AMOUNT-IN TO WS-FMT-SIGNED.
002200     IF WS-FMT-SIGNED < 0
002210         SET WS-FMT-IS-NEGATIVE TO TRUE
002220         COMPUTE WS-FMT-ABS = WS-FMT-SIGNED * -1
002230     ELSE
002240         MOVE 'N' TO WS-FMT-NEG-SW
002250         MOVE WS-FMT-SIGNED TO WS-FMT-ABS
002260     END-IF.
002270     PERFORM 3100-FIND-FIRST-SIGNIFICANT THRU 3100-EXIT.
002280     COMPUTE WS-FMT-TOTAL-DIGITS = 16 - WS-FMT-FIRST-SIG.
002290     MOVE 0 TO WS-FMT-POS.
002300     MOVE 0 TO WS-FMT-OUT-LEN.
002310     PERFORM 3200-APPEND-DIGIT THRU 3200-EXIT
002320         VARYING WS-FMT-IDX FROM WS-FMT-FIRST-SIG BY 1
002330         UNTIL WS-FMT-IDX > 15.
002340     PERFORM 3300-ASSEMBLE-OUTPUT THRU 3300-EXIT.
002350     GO TO 3000-EXIT.
002360 3000-EXIT.
002370     EXIT.
002380 3050-SET-CURRENCY-SYMBOLS.
002390     IF LK-FROM-CURRENCY = 'USD'
002400         MOVE '$'  TO WS-FMT-SYMBOL
002410         MOVE 1    TO WS-FMT-SYMBOL-LEN
002420         MOVE ','  TO WS-FMT-THOUS-SEP
002430         MOVE '.'  TO WS-FMT-DEC-SEP
002440     ELSE
002450     IF LK-FROM-CURRENCY = 'EUR'
002460         MOVE 'EU ' TO WS-FMT-SYMBOL
002470         MOVE 3     TO WS-FMT-SYMBOL-LEN
002480         MOVE '.'   TO WS-FMT-THOUS-SEP
002490         MOVE ','   TO WS-FMT-DEC-SEP
002500     ELSE
002510         MOVE 'R$ ' TO WS-FMT-SYMBOL
002520         MOVE 3     TO WS-FMT-SYMBOL-LEN
002530         MOVE '.'   TO WS-FMT-THOUS-SEP
002540         MOVE ','   TO WS-FMT-DEC-SEP
002550     END-IF
002560     END-IF.
002570     GO TO 3050-EXIT.
002580 3050-EXIT.
002590     EXIT.
002600 3100-FIND-FIRST-SIGNIFICANT.
002610     MOVE 15 TO WS-FMT-FIRST-SIG.
002620     PERFORM 3110-TEST-DIGIT THRU 3110-EXIT
002630         VARYING WS-FMT-IDX FROM 1 BY 1
002640         UNTIL WS-FMT-IDX > 14.
002650     GO TO 3100-EXIT.
002660 3100-EXIT.
002670     EXIT.
002680 3110-TEST-DIGIT.
002690     IF WS-FMT-INT-DIGIT (WS-FMT-IDX) NOT = 0
002700     AND WS-FMT-FIRST-SIG = 15
002710         MOVE WS-FMT-IDX TO WS-FMT-FIRST-SIG
002720     END-IF.
002730     GO TO 3110-EXIT.
002740 3110-EXIT.
002750     EXIT.
002760 3200-APPEND-DIGIT.
002770     ADD 1 TO WS-FMT-POS.
002780     ADD 1 TO WS-FMT-OUT-LEN.
002790     MOVE WS-FMT-INT-DIGIT (WS-FMT-IDX)
002800         TO WS-FMT-BUILD (WS-FMT-OUT-LEN:1).
002810     COMPUTE WS-FMT-REMAIN = WS-FMT-TOTAL-DIGITS - WS-FMT-POS.
002820     IF WS-FMT-REMAIN > 0
002830         DIVIDE WS-FMT-REMAIN BY 3 GIVING WS-FMT-QUOT
002840             REMAINDER WS-FMT-REM
002850         IF WS-FMT-REM = 0
002860             ADD 1 TO WS-FMT-OUT-LEN
002870             MOVE WS-FMT-THOUS-SEP
002880                 TO WS-FMT-BUILD (WS-FMT-OUT-LEN:1)
002890         END-IF
002900     END-IF.
002910     GO TO 3200-EXIT.
002920 3200-EXIT.
002930     EXIT.
002940 3300-ASSEMBLE-OUTPUT.
002950     MOVE SPACES TO LK-DISPLAY-OUT.
002960     MOVE WS-FMT-SYMBOL (1:WS-FMT-SYMBOL-LEN)
002970         TO LK-DISPLAY-OUT (1:WS-FMT-SYMBOL-LEN).
002980     MOVE WS-FMT-SYMBOL-LEN TO WS-FMT-IDX.
002990     ADD 1 TO WS-FMT-IDX.
003000     IF WS-FMT-IS-NEGATIVE
003010         MOVE '-' TO LK-DISPLAY-OUT (WS-FMT-IDX:1)
003020         ADD 1 TO WS-FMT-IDX
003030     END-IF.
003040     MOVE WS-FMT-BUILD (1:WS-FMT-OUT-LEN)
003050         TO LK-DISPLAY-OUT (WS-FMT-IDX:WS-FMT-OUT-LEN).
003060     ADD WS-FMT-OUT-LEN TO WS-FMT-IDX.
003070     MOVE WS-FMT-DEC-SEP TO LK-DISPLAY-OUT (WS-FMT-IDX:1).
003080     ADD 1 TO WS-FMT-IDX.
003090     MOVE WS-FMT-CENTS TO LK-DISPLAY-OUT (WS-FMT-IDX:2).
003100     GO TO 3300-EXIT.
003110 3300-EXIT.
003120     EXIT.


