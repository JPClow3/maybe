000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. DAILY-BALANCE-RECORD.
000120 AUTHOR. R FALCAO.
000130 INSTALLATION. HOUSEHOLD-LEDGER-SYSTEMS.
000140 DATE-WRITTEN. 06/30/1995.
000150 DATE-COMPILED.
000160 SECURITY. INTERNAL USE ONLY - PERSONAL FINANCE BATCH.
000170*
000180*    DAILY-BALANCE-RECORD  --  BALANCE TRANSMISSION FORMAT
000190*    RENAMED FROM THE OLD SDCM-BALANCING-DATA SHELL.  ONE
000200*    DETAIL ROW PER ACCOUNT PER CALENDAR DAY, WRITTEN BY THE
000210*    ROLLUP JOB (PFM.J003) AND READ BACK BY THE NET WORTH
000220*    CALCULATOR (PFM.J004).  THE TRAILER ROW CARRIES THE RUN
000230*    RECORD COUNT FOR THE CONTROL REPORT.
000240*
000250*    CHANGE LOG
000260*    ----------
000270*01  06/30/1995  MTS  CR00412  ORIGINAL LAYOUT (SDCM SHELL).
000280*01  11/03/1998  MTS  CR00522  Y2K -- BAL-DATE ALREADY CCYYMMDD.
000290*01  05/17/1999  BLQ  CR00567  ADD BAL-FLOWS-FACTOR, +1 OR -1
000300*01                            DEPENDING ON THE ACCOUNT'S SIGN
000310*01                            CONVENTION.
000320*01  01/09/2001  BLQ  CR00626  ADD TRAILER-TRANSMIT-AREA-2 FOR
000330*01                            THE RUN-TOTAL RECORD COUNT.
000340*
000350 ENVIRONMENT DIVISION.
000360 CONFIGURATION SECTION.
000370 SPECIAL-NAMES.
000380     C01 IS TOP-OF-FORM.
000390 INPUT-OUTPUT SECTION.
000400 FILE-CONTROL.
000410     SELECT BALANCES ASSIGN TO BALFILE
000420         ORGANIZATION IS LINE SEQUENTIAL
000430         FILE STATUS IS WS-BALFILE-STATUS.
000440 DATA DIVISION.
000450 FILE SECTION.
000460 FD  BALANCES
000470     LABEL RECORDS ARE STANDARD.
000480 01  DAILY-BALANCE-RECORD.
000490     05  BAL-RECORD-TYPE-CDE        PIC X(2).
000500         88  BAL-RECORD-IS-HEADER       VALUE 'HH'.
000510         88  BAL-RECORD-IS-DETAIL       VALUE 'DD'.
000520         88  BAL-RECORD-IS-TRAILER      VALUE 'TT'.
000530     05  BAL-ACCT-ID                PIC X(8).
000540     05  BAL-DATE                   PIC 9(8).
000550     05  BAL-DATE-EDIT REDEFINES BAL-DATE.
000560         10  BAL-DATE-CCYY          PIC 9(4).
000570         10  BAL-DATE-MM            PIC 9(2).
000580         10  BAL-DATE-DD            PIC 9(2).
000590     05  BAL-CURRENCY               PIC X(3).
000600     05  DETAIL-TRANSMIT-AREA.
000610         10  BAL-BALANCE            PIC S9(15)V9(4).
000620         10  BAL-BALANCE-UNSIGNED REDEFINES BAL-BALANCE.
000630             15  BAL-BAL-MAGNITUDE  PIC 9(15)V9(4).
000640         10  BAL-CASH               PIC S9(15)V9(4).
000650         10  BAL-START-CASH         PIC S9(15)V9(4).
000660         10  BAL-START-NONCASH      PIC S9(15)V9(4).
000670         10  BAL-CASH-IN            PIC S9(15)V9(4).
000680         10  BAL-CASH-OUT           PIC S9(15)V9(4).
000690         10  BAL-NONCASH-IN         PIC S9(15)V9(4).
000700         10  BAL-NONCASH-OUT        PIC S9(15)V9(4).
000710         10  BAL-NET-MARKET         PIC S9(15)V9(4).
000720         10  BAL-CASH-ADJ           PIC S9(15)V9(4).
000730         10  BAL-NONCASH-ADJ        PIC S9(15)V9(4).
000740         10  BAL-FLOWS-FACTOR       PIC S9.
000750         10  FILLER                 PIC X(19).
000760     05  TRAILER-TRANSMIT-AREA-2 REDEFINES DETAIL-TRANSMIT-AREA.
000770         10  BAL-TOTAL-RECS-OUT-NBR PIC 9(9).
000780         10  FILLER                 PIC X(115).
000790 WORKING-STORAGE SECTION.
000800 01  WS-BALFILE-STATUS              PIC X(2).
000810 PROCEDURE DIVISION.
000820 MAINLINE-EXIT.
000830     STOP RUN.

