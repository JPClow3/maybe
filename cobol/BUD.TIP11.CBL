000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. BUDGET-LINE-RECORD.
000120 AUTHOR. M SANTORO.
000130 INSTALLATION. HOUSEHOLD-LEDGER-SYSTEMS.
000140 DATE-WRITTEN. 02/14/1994.
000150 DATE-COMPILED.
000160 SECURITY. INTERNAL USE ONLY - PERSONAL FINANCE BATCH.
000170*
000180*    BUDGET-LINE-RECORD  --  TIP11 TRANSMISSION FORMAT
000190*    TWO FILES SHARE THIS LAYOUT MEMBER: BUDGFILE, ONE HEADER
000200*    ROW PER BUDGET PERIOD, AND BUDCFILE, ONE ROW PER CATEGORY
000210*    ALLOCATION WITHIN THAT PERIOD.  READ TOGETHER BY THE
000220*    BUDGET EVALUATOR, PFM.J009.
000230*
000240*    CHANGE LOG
000250*    ----------
000260*01  02/14/1994  MTS  CR00350  ORIGINAL LAYOUT, HEADER ROW ONLY.
000270*01  06/30/1995  MTS  CR00410  ADD BUDGET-CATEGORY-RECORD FOR
000280*01                            BUDCFILE, THE PER-CATEGORY SPLIT.
000290*01  01/09/2001  BLQ  CR00625  ADD BC-BUDGETED-UNSIGNED REDEFINES
000300*01                            FOR THE ALLOCATION EDIT CHECK.
000310*
000320 ENVIRONMENT DIVISION.
000330 CONFIGURATION SECTION.
000340 SPECIAL-NAMES.
000350     C01 IS TOP-OF-FORM.
000360 INPUT-OUTPUT SECTION.
000370 FILE-CONTROL.
000380     SELECT BUDGETS ASSIGN TO BUDGFILE
000390         ORGANIZATION IS LINE SEQUENTIAL
000400         FILE STATUS IS WS-BUDGFILE-STATUS.
000410     SELECT BUDCATS ASSIGN TO BUDCFILE
000420         ORGANIZATION IS LINE SEQUENTIAL
000430         FILE STATUS IS WS-BUDCFILE-STATUS.
000440 DATA DIVISION.
000450 FILE SECTION.
000460 FD  BUDGETS
000470     LABEL RECORDS ARE STANDARD.
000480 01  BUDGET-HEADER-RECORD.
000490     05  BUD-RECORD-CODE            PIC X(3).
000500         88  BUD-RECORD-IS-HEADER       VALUE 'BUD'.
000510     05  BUD-USER-ID                PIC X(8).
000520     05  BUD-START                  PIC 9(8).
000530     05  BUD-START-EDIT REDEFINES BUD-START.
000540         10  BUD-START-CCYY         PIC 9(4).
000550         10  BUD-START-MM           PIC 9(2).
000560         10  BUD-START-DD           PIC 9(2).
000570     05  BUD-END                    PIC 9(8).
000580     05  BUD-END-EDIT REDEFINES BUD-END.
000590         10  BUD-END-CCYY           PIC 9(4).
000600         10  BUD-END-MM             PIC 9(2).
000610         10  BUD-END-DD             PIC 9(2).
000620     05  BUD-SPENDING               PIC S9(15)V9(4).
000630     05  BUD-INCOME                 PIC S9(15)V9(4).
000640     05  FILLER                     PIC X(20).
000650 FD  BUDCATS
000660     LABEL RECORDS ARE STANDARD.
000670 01  BUDGET-CATEGORY-RECORD.
000680     05  BC-RECORD-CODE             PIC X(3).
000690         88  BC-RECORD-IS-CATEGORY      VALUE 'BUC'.
000700     05  BC-USER-ID                 PIC X(8).
000710     05  BC-CATEGORY-ID             PIC X(8).
000720     05  BC-BUDGETED                PIC S9(15)V9(4).
000730     05  BC-BUDGETED-UNSIGNED REDEFINES BC-BUDGETED.
000740         10  BC-BUDGETED-MAGNITUDE  PIC 9(15)V9(4).
000750     05  FILLER                     PIC X(28).
000760 WORKING-STORAGE SECTION.
000770 01  WS-BUDGFILE-STATUS             PIC X(2).
000780 01  WS-BUDCFILE-STATUS             PIC X(2).
000790 PROCEDURE DIVISION.
000800 MAINLINE-EXIT.
000810     STOP RUN.

