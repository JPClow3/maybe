000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. VALUATION-ANCHOR-RECORD.
000120 AUTHOR. M SANTORO.
000130 INSTALLATION. HOUSEHOLD-LEDGER-SYSTEMS.
000140 DATE-WRITTEN. 06/30/1995.
000150 DATE-COMPILED.
000160 SECURITY. INTERNAL USE ONLY - PERSONAL FINANCE BATCH.
000170*
000180*    VALUATION-ANCHOR-RECORD  --  TIP05 TRANSMISSION FORMAT
000190*    ONE ROW PER STATED-BALANCE RECONCILIATION POINT.  THE
000200*    ROLLUP JOB (PFM.J003) TREATS THE EARLIEST RECONCILIATION
000210*    ROW AS ITS OPENING ANCHOR AND OVERRIDES ANY DAY THAT
000220*    CARRIES A ROW HERE WITH THE STATED TOTAL.
000230*
000240*    CHANGE LOG
000250*    ----------
000260*01  06/30/1995  MTS  CR00406  ORIGINAL LAYOUT.
000270*01  01/09/2001  BLQ  CR00621  ADD VAL-KIND, CURRENT-ANCHOR
000280*01                            VALUE FOR MANUALLY KEYED
000290*01                            CURRENT BALANCES.
000300*01  03/14/2001  BLQ  CR00637  ADD VAL-ACCT-ID-SEGMENTS REDEFINES
000310*01                            TO MATCH THE OTHER MASTER FILES.
000320*
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350 SPECIAL-NAMES.
000360     C01 IS TOP-OF-FORM.
000370 INPUT-OUTPUT SECTION.
000380 FILE-CONTROL.
000390     SELECT VALUATION ASSIGN TO VALUFIL
000400         ORGANIZATION IS LINE SEQUENTIAL
000410         FILE STATUS IS WS-VALUFIL-STATUS.
000420 DATA DIVISION.
000430 FILE SECTION.
000440 FD  VALUATION
000450     LABEL RECORDS ARE STANDARD.
000460 01  VALUATION-ANCHOR-RECORD.
000470     05  VAL-RECORD-CODE            PIC X(3).
000480         88  VAL-RECORD-IS-ANCHOR       VALUE 'VAL'.
000490     05  VAL-ACCT-ID                PIC X(8).
000500     05  VAL-ACCT-ID-SEGMENTS REDEFINES VAL-ACCT-ID.
000510         10  VAL-ACCT-ID-BRANCH     PIC X(3).
000520         10  VAL-ACCT-ID-SERIAL     PIC X(5).
000530     05  VAL-DATE                   PIC 9(8).
000540     05  VAL-DATE-EDIT REDEFINES VAL-DATE.
000550         10  VAL-DATE-CCYY          PIC 9(4).
000560         10  VAL-DATE-MM            PIC 9(2).
000570         10  VAL-DATE-DD            PIC 9(2).
000580     05  VAL-AMOUNT                 PIC S9(15)V9(4).
000590     05  VAL-AMOUNT-UNSIGNED REDEFINES VAL-AMOUNT.
000600         10  VAL-AMOUNT-MAGNITUDE   PIC 9(15)V9(4).
000610     05  VAL-KIND                   PIC X(15).
000620         88  VAL-KIND-RECONCILIATION    VALUE 'RECONCILIATION'.
000630         88  VAL-KIND-CURRENT-ANCHOR    VALUE 'CURRENT-ANCHOR'.
000640     05  FILLER                     PIC X(45).
000650 WORKING-STORAGE SECTION.
000660 01  WS-VALUFIL-STATUS              PIC X(2).
000670 PROCEDURE DIVISION.
000680 MAINLINE-EXIT.
000690     STOP RUN.


