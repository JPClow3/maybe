000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. CATEGORY-RULE-RECORD.
000120 AUTHOR. R FALCAO.
000130 INSTALLATION. HOUSEHOLD-LEDGER-SYSTEMS.
000140 DATE-WRITTEN. 03/25/1991.
000150 DATE-COMPILED.
000160 SECURITY. INTERNAL USE ONLY - PERSONAL FINANCE BATCH.
000170*
000180*    CATEGORY-RULE-RECORD  --  TIP01 TRANSMISSION FORMAT
000190*    RENAMED FROM THE OLD DIVIDEND-REFRESHER SHELL WHEN THE
000200*    DIVIDEND SUBSYSTEM WAS RETIRED.  ONE RULE IS A HEADER
000210*    ROW PLUS ONE OR MORE CONDITION ROWS AND ONE OR MORE
000220*    ACTION ROWS, ALL SHARING RUL-ID.  READ BY THE CATEGORY
000230*    RULE ENGINE, PFM.J008.
000240*
000250*    CHANGE LOG
000260*    ----------
000270*01  03/25/1991  RFF  CR00121  ORIGINAL LAYOUT (DIVIDEND SHELL).
000280*01  09/22/1992  RFF  CR00206  RECAST AS CATEGORY-RULE-RECORD;
000290*01                            DIVIDEND FIELDS DROPPED.
000300*01  06/30/1995  MTS  CR00411  ADD COMPOUND CONDITION, AND/OR.
000310*01  05/17/1999  BLQ  CR00566  ADD REGEX OPERATOR VALUE FOR THE
000320*01                            PATTERN-MATCH CONDITION TYPE.
000330*
000340 ENVIRONMENT DIVISION.
000350 CONFIGURATION SECTION.
000360 SPECIAL-NAMES.
000370     C01 IS TOP-OF-FORM.
000380 INPUT-OUTPUT SECTION.
000390 FILE-CONTROL.
000400     SELECT RULES ASSIGN TO RULEFILE
000410         ORGANIZATION IS LINE SEQUENTIAL
000420         FILE STATUS IS WS-RULEFILE-STATUS.
000430 DATA DIVISION.
000440 FILE SECTION.
000450 FD  RULES
000460     LABEL RECORDS ARE STANDARD.
000470 01  CATEGORY-RULE-RECORD.
000480     05  RUL-RECORD-TYPE            PIC X(3).
000490         88  RUL-RECORD-IS-HEADER       VALUE 'RUH'.
000500         88  RUL-RECORD-IS-CONDITION    VALUE 'RUC'.
000510         88  RUL-RECORD-IS-ACTION       VALUE 'RUA'.
000520     05  RUL-ID                     PIC X(8).
000530     05  RUL-ID-SEGMENTS REDEFINES RUL-ID.
000540         10  RUL-ID-BRANCH          PIC X(3).
000550         10  RUL-ID-SERIAL          PIC X(5).
000560     05  RUL-USER-ID                PIC X(8).
000570     05  RUL-EFF-DATE               PIC 9(8).
000580     05  RUL-EFF-DATE-EDIT REDEFINES RUL-EFF-DATE.
000590         10  RUL-EFF-DATE-CCYY      PIC 9(4).
000600         10  RUL-EFF-DATE-MM        PIC 9(2).
000610         10  RUL-EFF-DATE-DD        PIC 9(2).
000620     05  RULE-CONDITION-AREA-1.
000630         10  COND-TYPE              PIC X(20).
000640             88  COND-TYPE-TXN-NAME      VALUE 'TRANSACTION-NAME'.
000650             88  COND-TYPE-AMOUNT      VALUE 'TRANSACTION-AMOUNT'.
000660             88  COND-TYPE-MERCHANT  VALUE 'TRANSACTION-MERCHANT'.
000670             88  COND-TYPE-COMPOUND          VALUE 'COMPOUND'.
000680         10  COND-OPER              PIC X(5).
000690             88  COND-OPER-LIKE                 VALUE 'LIKE'.
000700             88  COND-OPER-EQUAL                VALUE '='.
000710             88  COND-OPER-GREATER              VALUE '>'.
000720             88  COND-OPER-GTR-EQUAL            VALUE '>='.
000730             88  COND-OPER-LESS                 VALUE '<'.
000740             88  COND-OPER-LSS-EQUAL            VALUE '<='.
000750             88  COND-OPER-AND                  VALUE 'AND'.
000760             88  COND-OPER-OR                   VALUE 'OR'.
000770             88  COND-OPER-REGEX                VALUE 'REGEX'.
000780         10  COND-VALUE             PIC X(40).
000790         10  FILLER                 PIC X(37).
000800     05  RULE-ACTION-AREA-2 REDEFINES RULE-CONDITION-AREA-1.
000810         10  ACT-TYPE               PIC X(25).
000820             88  ACT-TYPE-SET-CATEGORY       VALUE 'SET-CATEGORY'.
000830             88  ACT-TYPE-SET-TAGS           VALUE 'SET-TAGS'.
000840             88  ACT-TYPE-SET-MERCHANT       VALUE 'SET-MERCHANT'.
000850             88  ACT-TYPE-SET-NAME           VALUE 'SET-NAME'.
000860         10  ACT-VALUE              PIC X(40).
000870         10  FILLER                 PIC X(37).
000880     05  FILLER                     PIC X(19).
000890 WORKING-STORAGE SECTION.
000900 01  WS-RULEFILE-STATUS             PIC X(2).
000910 PROCEDURE DIVISION.
000920 MAINLINE-EXIT.
000930     STOP RUN.

